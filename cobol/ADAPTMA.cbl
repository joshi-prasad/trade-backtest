000100******************************************************************      
000200* PROGRAM:  ADAPTMA                                                     
000300* PURPOSE:  S7 - ADAPTIVE MOVING AVERAGE.  EMAS 10, 20 AND 100          
000400*           ON THE DAILY SERIES.  ENTRY ON THE USUAL EMA10 OVER         
000500*           EMA20 STACK WITH CLOSE OVER EMA10.  ONCE A TRADE HAS        
000600*           RUN UP 10% OR MORE A STICKY FLAG IS SET AND THE EXIT        
000700*           TEST SWITCHES FROM THE TIGHT EMA20 STOP TO THE LOOSE        
000800*           EMA100 STOP FOR THE REMAINDER OF THE TRADE - THE            
000900*           IDEA BEING TO GIVE A WINNER MORE ROOM TO RUN ONCE IT        
001000*           HAS PROVEN ITSELF.                                          
001100******************************************************************      
001200*                                                                       
001300* CHANGE LOG                                                            
001400*    19940118  RPN  0000  INITIAL VERSION.                          CR0000
001500*    19981207  CLV  0005  Y2K SWEEP - NO CHANGE.                    CR0005
001600*    20030512  MHS  0007  INITIAL CAPITAL RAISED TO 1,000,000.      CR0007
001700******************************************************************      
001800 IDENTIFICATION DIVISION.                                               
001900 PROGRAM-ID.     ADAPTMA.                                               
002000 AUTHOR.         R P NORBOE.                                            
002100 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002200 DATE-WRITTEN.   18-JAN-1994.                                           
002300 DATE-COMPILED.                                                         
002400 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002500*                                                                       
002600 ENVIRONMENT DIVISION.                                                  
002700 CONFIGURATION SECTION.                                                 
002800 SPECIAL-NAMES.                                                         
002900     C01 IS TOP-OF-FORM                                                 
003000     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003100     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003200            OFF STATUS IS DEBUG-TRACE-OFF.                              
003300*                                                                       
003400 INPUT-OUTPUT SECTION.                                                  
003500 FILE-CONTROL.                                                          
003600     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
003700         ORGANIZATION IS LINE SEQUENTIAL                                
003800         FILE STATUS IS WS-TL-STATUS.                                   
003900     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004000         ORGANIZATION IS LINE SEQUENTIAL                                
004100         FILE STATUS IS WS-SR-STATUS.                                   
004200*                                                                       
004300 DATA DIVISION.                                                         
004400 FILE SECTION.                                                          
004500*                                                                       
004600 FD  TRADE-LEDGER-FILE                                                  
004700     RECORDING MODE IS F.                                               
004800     COPY TRLEDG.                                                       
004900*                                                                       
005000 FD  STATRPT-FILE                                                       
005100     RECORDING MODE IS F.                                               
005200 01  STATRPT-RECORD              PIC X(132).                            
005300*                                                                       
005400 WORKING-STORAGE SECTION.                                               
005500*                                                                       
005600 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
005700 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
005800*                                                                       
005900 01  WS-CONSTANTS.                                                      
006000     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006100                                 VALUE 1000000.00.                      
006200     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006300                                 "ADAPTIVE MA".                         
006400     05  WS-EMA10-INSTANCE       PIC 9(02) COMP VALUE 1.                
006500     05  WS-EMA20-INSTANCE       PIC 9(02) COMP VALUE 2.                
006600     05  WS-EMA100-INSTANCE      PIC 9(02) COMP VALUE 3.                
006700     05  WS-EMA10-PERIOD         PIC 9(03) COMP VALUE 10.               
006800     05  WS-EMA20-PERIOD         PIC 9(03) COMP VALUE 20.               
006900     05  WS-EMA100-PERIOD        PIC 9(03) COMP VALUE 100.              
007000     05  WS-SCALE-TRIGGER-PCT    PIC S9(03)V99 COMP-3 VALUE 10.00.      
007100*                                                                       
007300     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
007400         88  WS-IN-POSITION                VALUE 'Y'.                   
007500     77  WS-STICKY-SW            PIC X     VALUE 'N'.                   
007600         88  WS-STICKY-ON                  VALUE 'Y'.                   
007700*                                                                       
007800 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
007900 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
008000*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
008100*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
008200 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
008300     05  WS-PROFIT-SIGN          PIC S9.                                
008400     05  FILLER                  PIC 9(04)V9999.                        
008500*                                                                       
008600 01  EMA-PARM.                                                          
008700     05  EMA-INSTANCE-ID         PIC 9(02).                             
008800     05  EMA-PERIOD              PIC 9(03).                             
008900     05  EMA-PRICE-IN            PIC S9(07)V99.                         
009000     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
009100     05  EMA-DEFINED-OUT         PIC X.                                 
009200         88  EMA-IS-DEFINED                VALUE 'Y'.                   
009300*                                                                       
009400 01  WS-CURRENT-EMA.                                                    
009500     05  WS-CUR-EMA10            PIC S9(07)V9999 COMP-3.                
009600     05  WS-CUR-EMA20            PIC S9(07)V9999 COMP-3.                
009700     05  WS-CUR-EMA100           PIC S9(07)V9999 COMP-3.                
009800     05  WS-CUR-DEFINED-SW       PIC X.                                 
009900         88  WS-CUR-ALL-DEFINED            VALUE 'Y'.                   
010000 01  WS-CURRENT-EMA-DIGITS REDEFINES WS-CURRENT-EMA.                    
010100     05  FILLER                  PIC X(11).                             
010200     05  FILLER                  PIC X(11).                             
010300     05  FILLER                  PIC X(11).                             
010400     05  FILLER                  PIC X(01).                             
010500*                                                                       
010600 01  OPEN-TRADE.                                                        
010700     05  OT-ENTRY-DATE           PIC 9(08).                             
010800     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
010900*                                                                       
011000 01  WS-PRINT-LINE.                                                     
011100     05  PR-LABEL                PIC X(44).                             
011200     05  FILLER                  PIC X(02) VALUE SPACES.                
011300     05  PR-VALUE                PIC X(20).                             
011400     05  FILLER                  PIC X(66).                             
011500 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
011600     05  PR-DETAIL-TEXT          PIC X(132).                            
011700*                                                                       
011800 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
011900 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
012000*                                                                       
012100 01  STRSTAT-PARM.                                                      
012200     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
012300     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
012400*                                                                       
012500     COPY BARTBL.                                                       
012600     COPY TRDTBL.                                                       
012700*                                                                       
012800 PROCEDURE DIVISION.                                                    
012900*                                                                       
013000 A0010-MAIN-LINE.                                                       
013100*                                                                       
013200     MOVE ZERO TO BT-COUNT TT-COUNT WS-TRADE-COUNT.                     
013300     MOVE 'N' TO WS-POSITION-SW.                                        
013400*                                                                       
013500     CALL 'IDXCSVR' USING BAR-TABLE.                                    
013600*                                                                       
013700     IF BT-COUNT > ZERO                                                 
013800         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
013900         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
014000             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > BT-COUNT         
014100         IF WS-IN-POSITION                                              
014200             SET BT-IDX TO BT-COUNT                                     
014300             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
014400         END-IF                                                         
014500         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
014600         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
014700         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
014800         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
014900     END-IF.                                                            
015000*                                                                       
015100 A0010-EXIT.                                                            
015200     STOP RUN.                                                          
015300*------------------------------------------------------------*          
015400 B0010-OPEN-OUTPUTS.                                                    
015500*------------------------------------------------------------*          
015600     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
015700     OPEN OUTPUT STATRPT-FILE.                                          
015800*                                                                       
015900 B0010-EXIT.                                                            
016000     EXIT.                                                              
016100*------------------------------------------------------------*          
016200 C0010-PROCESS-BAR.                                                     
016300*------------------------------------------------------------*          
016400     MOVE WS-EMA10-INSTANCE  TO EMA-INSTANCE-ID.                        
016500     MOVE WS-EMA10-PERIOD    TO EMA-PERIOD.                             
016600     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
016700     CALL 'EMAENG' USING EMA-PARM.                                      
016800     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA10.                           
016900*                                                                       
017000     MOVE WS-EMA20-INSTANCE  TO EMA-INSTANCE-ID.                        
017100     MOVE WS-EMA20-PERIOD    TO EMA-PERIOD.                             
017200     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
017300     CALL 'EMAENG' USING EMA-PARM.                                      
017400     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA20.                           
017500*                                                                       
017600     MOVE WS-EMA100-INSTANCE TO EMA-INSTANCE-ID.                        
017700     MOVE WS-EMA100-PERIOD   TO EMA-PERIOD.                             
017800     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
017900     CALL 'EMAENG' USING EMA-PARM.                                      
018000     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA100.                          
018100     MOVE EMA-DEFINED-OUT    TO WS-CUR-DEFINED-SW.                      
018200*                                                                       
018300     IF WS-CUR-ALL-DEFINED                                              
018400         IF WS-IN-POSITION                                              
018500             PERFORM E0010-TEST-EXIT  THRU E0010-EXIT                   
018600         ELSE                                                           
018700             PERFORM E0020-TEST-ENTRY THRU E0020-EXIT                   
018800         END-IF                                                         
018900     END-IF.                                                            
019000*                                                                       
019100 C0010-EXIT.                                                            
019200     EXIT.                                                              
019300*------------------------------------------------------------*          
019400 E0010-TEST-EXIT.                                                       
019500*------------------------------------------------------------*          
019600     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
019700         (BT-CLOSE (BT-IDX) - OT-ENTRY-PRICE)                           
019800             / OT-ENTRY-PRICE * 100.                                    
019900*                                                                       
020000     IF NOT WS-STICKY-ON                                                
020100         AND WS-PROFIT-PCT NOT < WS-SCALE-TRIGGER-PCT                   
020200         SET WS-STICKY-ON TO TRUE                                       
020300     END-IF.                                                            
020400*                                                                       
020500     IF WS-STICKY-ON                                                    
020600         IF BT-CLOSE (BT-IDX) < WS-CUR-EMA100                           
020700             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
020800         END-IF                                                         
020900     ELSE                                                               
021000         IF BT-CLOSE (BT-IDX) < WS-CUR-EMA20                            
021100             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
021200         END-IF                                                         
021300     END-IF.                                                            
021400*                                                                       
021500 E0010-EXIT.                                                            
021600     EXIT.                                                              
021700*------------------------------------------------------------*          
021800 E0020-TEST-ENTRY.                                                      
021900*------------------------------------------------------------*          
022000     IF BT-CLOSE (BT-IDX) > WS-CUR-EMA10                                
022100         AND WS-CUR-EMA10 > WS-CUR-EMA20                                
022200         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
022300         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
022400         SET WS-IN-POSITION TO TRUE                                     
022500         MOVE 'N' TO WS-STICKY-SW                                       
022600     END-IF.                                                            
022700*                                                                       
022800 E0020-EXIT.                                                            
022900     EXIT.                                                              
023000*------------------------------------------------------------*          
023100 F0010-CLOSE-TRADE.                                                     
023200*------------------------------------------------------------*          
023300     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
023400     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
023500     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
023600     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
023700     IF BT-IDX = BT-COUNT AND WS-IN-POSITION                            
023800         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
023900     ELSE                                                               
024000         IF WS-STICKY-ON                                                
024100             MOVE "EMA100 BREAK" TO TR-EXIT-REASON                      
024200         ELSE                                                           
024300             MOVE "EMA20 BREAK"  TO TR-EXIT-REASON                      
024400         END-IF                                                         
024500     END-IF.                                                            
024600*                                                                       
024700     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
024800         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
024900             / TR-ENTRY-PRICE * 100.                                    
025000*                                                                       
025100     WRITE TRADE-LEDGER-RECORD.                                         
025200*                                                                       
025300     ADD 1 TO WS-TRADE-COUNT.                                           
025400     SET TT-IDX TO WS-TRADE-COUNT.                                      
025500     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
025600     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
025700     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
025800     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
025900     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
026000     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
026100*                                                                       
026200     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
026300*                                                                       
026400     MOVE 'N' TO WS-POSITION-SW.                                        
026500     MOVE 'N' TO WS-STICKY-SW.                                          
026600*                                                                       
026700 F0010-EXIT.                                                            
026800     EXIT.                                                              
026900*------------------------------------------------------------*          
027000 D0010-CLOSE-OUTPUTS.                                                   
027100*------------------------------------------------------------*          
027200     CLOSE TRADE-LEDGER-FILE.                                           
027300     CLOSE STATRPT-FILE.                                                
027400*                                                                       
027500 D0010-EXIT.                                                            
027600     EXIT.                                                              
027700*------------------------------------------------------------*          
027800 G0010-PRINT-TRADE-DETAIL.                                              
027900*------------------------------------------------------------*          
028000     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
028100     STRING "TRADE " DELIMITED BY SIZE                                  
028200         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
028300         "  ENTRY "           DELIMITED BY SIZE                         
028400         TR-ENTRY-DATE        DELIMITED BY SIZE                         
028500         " @ "                DELIMITED BY SIZE                         
028600         INTO PR-DETAIL-TEXT.                                           
028700     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
028800     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
028900         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
029000         "  EXIT "                DELIMITED BY SIZE                     
029100         TR-EXIT-DATE             DELIMITED BY SIZE                     
029200         " @ "                    DELIMITED BY SIZE                     
029300         INTO PR-DETAIL-TEXT.                                           
029400     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
029500     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
029600         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
029700         "  PROFIT% "             DELIMITED BY SIZE                     
029800         INTO PR-DETAIL-TEXT.                                           
029900     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
030000     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
030100         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
030200         "  " DELIMITED BY SIZE                                         
030300         TR-EXIT-REASON           DELIMITED BY SIZE                     
030400         INTO PR-DETAIL-TEXT.                                           
030500*                                                                       
030600     IF WS-TRADE-COUNT = 1                                              
030700         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
030800             AFTER ADVANCING TOP-OF-FORM                                
030900     ELSE                                                               
031000         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
031100             AFTER ADVANCING 1 LINE                                     
031200     END-IF.                                                            
031300*                                                                       
031400 G0010-EXIT.                                                            
031500     EXIT.                                                              
031600*                                                                       
031700 END PROGRAM ADAPTMA.                                                   
