000100******************************************************************      
000200* PROGRAM:  BOOLENG                                                     
000300* PURPOSE:  U8 - BOOLEAN LOOKBACK COUNTER OVER THE LAST N FLAGS.        
000400*           CALLED ONCE PER BAR WITH A TRUE/FALSE CONDITION.            
000500*           RETURNS HOW MANY OF THE LAST N CALLS WERE TRUE AND          
000600*           HOW MANY WERE FALSE.  UP TO 20 INDEPENDENT COUNTERS.        
000700******************************************************************      
000800*                                                                       
000900* CHANGE LOG                                                            
001000*    19890711  RPN  0000  INITIAL VERSION.                          CR0000
001100*    19960927  JFT  0009  RUNNING TRUE-COUNT KEPT INCREMENTALLY     CR0009
001200*                         INSTEAD OF RESCANNING THE WINDOW EVERY    CR0009
001300*                         BAR - SHOWED UP IN THE SCALED-MA TIMING   CR0009
001400*                         RUN AS THE TOP CPU CONSUMER.              CR0009
001500*    19981207  CLV  0013  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.    CR0013
001600******************************************************************      
001700 IDENTIFICATION DIVISION.                                               
001800 PROGRAM-ID.     BOOLENG.                                               
001900 AUTHOR.         R P NORBOE.                                            
002000 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002100 DATE-WRITTEN.   11-JUL-1989.                                           
002200 DATE-COMPILED.                                                         
002300 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002400*                                                                       
002500 ENVIRONMENT DIVISION.                                                  
002600 CONFIGURATION SECTION.                                                 
002700 SPECIAL-NAMES.                                                         
002800     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
002900     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003000            OFF STATUS IS DEBUG-TRACE-OFF.                              
003100*                                                                       
003200 DATA DIVISION.                                                         
003300 WORKING-STORAGE SECTION.                                               
003400*                                                                       
003500 01  BOOL-STATE.                                                        
003600     05  BOOL-SLOT OCCURS 20 TIMES INDEXED BY BOOL-SX.                  
003700         10  BOOL-FILL-COUNT     PIC 9(03) COMP VALUE ZERO.             
003800         10  BOOL-NEXT-SLOT      PIC 9(03) COMP VALUE 1.                
003900         10  BOOL-TRUE-COUNT     PIC 9(03) COMP VALUE ZERO.             
004000         10  BOOL-WINDOW OCCURS 250 TIMES                               
004100                         INDEXED BY BOOL-WX                             
004200                         PIC X.                                         
004300*    ALTERNATE VIEW SHOWING ONLY THE RUNNING TRUE-COUNT PER             
004400*    SLOT, USED BY THE DEBUG TRACE.                                     
004500 01  BOOL-COUNT-VIEW REDEFINES BOOL-STATE.                              
004600     05  FILLER OCCURS 20 TIMES.                                        
004700         10  FILLER              PIC X(06).                             
004800         10  BOOL-CV-TRUE-COUNT  PIC 9(03).                             
004900         10  FILLER              PIC X(247).                            
005000*    ALTERNATE VIEW OF ONE SLOT'S CONTROL COUNTERS, USED BY THE         
005100*    DEBUG TRACE TO DISPLAY THEM AS ONE PRINTABLE GROUP.                
005200 01  BOOL-CTL-VIEW REDEFINES BOOL-STATE.                                
005300     05  FILLER OCCURS 20 TIMES.                                        
005400         10  BOOL-CTL-DISPLAY    PIC X(09).                             
005500         10  FILLER              PIC X(247).                            
005600*                                                                       
005700 77  WS-DISPLACED-FLAG           PIC X.                                 
005800*                                                                       
005900 LINKAGE SECTION.                                                       
006000*                                                                       
006100 01  BOOL-PARM.                                                         
006200     05  BOOL-INSTANCE-ID        PIC 9(02).                             
006300     05  BOOL-PERIOD             PIC 9(03).                             
006400     05  BOOL-FLAG-IN            PIC X.                                 
006500         88  BOOL-FLAG-IN-TRUE             VALUE 'Y'.                   
006600     05  BOOL-TRUE-COUNT-OUT     PIC 9(03).                             
006700     05  BOOL-FALSE-COUNT-OUT    PIC 9(03).                             
006800     05  BOOL-DEFINED-OUT        PIC X.                                 
006900         88  BOOL-IS-DEFINED               VALUE 'Y'.                   
007000*    ALTERNATE VIEW OF THE RETURNED TRUE-COUNT, USED WHEN A             
007100*    CALLING STRATEGY WANTS TO TEST IT ONE DIGIT AT A TIME              
007200*    AGAINST A HARD-CODED THRESHOLD TABLE.                              
007300 01  BOOL-TRUE-COUNT-DIGITS REDEFINES BOOL-TRUE-COUNT-OUT.              
007400     05  BOOL-TC-HUNDREDS        PIC 9.                                 
007500     05  BOOL-TC-TENS            PIC 9.                                 
007600     05  BOOL-TC-UNITS           PIC 9.                                 
007700*                                                                       
007800 PROCEDURE DIVISION USING BOOL-PARM.                                    
007900*                                                                       
008000 A0010-UPDATE-BOOL.                                                     
008100*                                                                       
008200     SET BOOL-SX TO BOOL-INSTANCE-ID.                                   
008300     MOVE 'N' TO BOOL-DEFINED-OUT.                                      
008400*                                                                       
008500     IF BOOL-FILL-COUNT (BOOL-SX) < BOOL-PERIOD                         
008600         PERFORM B0010-GROW-WINDOW THRU B0010-EXIT                      
008700     ELSE                                                               
008800         PERFORM B0020-SLIDE-WINDOW THRU B0020-EXIT                     
008900     END-IF.                                                            
009000*                                                                       
009100     IF BOOL-FILL-COUNT (BOOL-SX) > ZERO                                
009200         MOVE 'Y' TO BOOL-DEFINED-OUT                                   
009300         MOVE BOOL-TRUE-COUNT (BOOL-SX) TO BOOL-TRUE-COUNT-OUT          
009400         COMPUTE BOOL-FALSE-COUNT-OUT =                                 
009500             BOOL-FILL-COUNT (BOOL-SX)                                  
009600                 - BOOL-TRUE-COUNT (BOOL-SX)                            
009700     END-IF.                                                            
009800*                                                                       
009900 A0010-EXIT.                                                            
010000     EXIT.                                                              
010100*------------------------------------------------------------*          
010200 B0010-GROW-WINDOW.                                                     
010300*------------------------------------------------------------*          
010400     MOVE BOOL-FLAG-IN TO                                               
010500         BOOL-WINDOW (BOOL-SX, BOOL-NEXT-SLOT (BOOL-SX)).               
010600     IF BOOL-FLAG-IN-TRUE                                               
010700         ADD 1 TO BOOL-TRUE-COUNT (BOOL-SX)                             
010800     END-IF.                                                            
010900     ADD 1 TO BOOL-FILL-COUNT (BOOL-SX).                                
011000     ADD 1 TO BOOL-NEXT-SLOT (BOOL-SX).                                 
011100     IF BOOL-NEXT-SLOT (BOOL-SX) > BOOL-PERIOD                          
011200         MOVE 1 TO BOOL-NEXT-SLOT (BOOL-SX)                             
011300     END-IF.                                                            
011400*                                                                       
011500 B0010-EXIT.                                                            
011600     EXIT.                                                              
011700*------------------------------------------------------------*          
011800 B0020-SLIDE-WINDOW.                                                    
011900*------------------------------------------------------------*          
012000     MOVE BOOL-WINDOW (BOOL-SX, BOOL-NEXT-SLOT (BOOL-SX))               
012100         TO WS-DISPLACED-FLAG.                                          
012200     IF WS-DISPLACED-FLAG = 'Y'                                         
012300         SUBTRACT 1 FROM BOOL-TRUE-COUNT (BOOL-SX)                      
012400     END-IF.                                                            
012500*                                                                       
012600     MOVE BOOL-FLAG-IN TO                                               
012700         BOOL-WINDOW (BOOL-SX, BOOL-NEXT-SLOT (BOOL-SX)).               
012800     IF BOOL-FLAG-IN-TRUE                                               
012900         ADD 1 TO BOOL-TRUE-COUNT (BOOL-SX)                             
013000     END-IF.                                                            
013100*                                                                       
013200     ADD 1 TO BOOL-NEXT-SLOT (BOOL-SX).                                 
013300     IF BOOL-NEXT-SLOT (BOOL-SX) > BOOL-PERIOD                          
013400         MOVE 1 TO BOOL-NEXT-SLOT (BOOL-SX)                             
013500     END-IF.                                                            
013600*                                                                       
013700 B0020-EXIT.                                                            
013800     EXIT.                                                              
013900*                                                                       
014000 GOBACK.                                                                
014100*                                                                       
014200 END PROGRAM BOOLENG.                                                   
