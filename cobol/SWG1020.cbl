000100******************************************************************      
000200* PROGRAM:  SWG1020                                                     
000300* PURPOSE:  S2 - SWING 10-200.  DAILY BARS.  LONG WHILE THE             
000400*           CLOSE SITS ABOVE BOTH A 10-PERIOD AND A 200-PERIOD          
000500*           EMA WITH THE SHORT AVERAGE ABOVE THE LONG ONE; FLAT         
000600*           ONCE THE CLOSE DROPS BELOW THE 200-PERIOD EMA.              
000700******************************************************************      
000800*                                                                       
000900* CHANGE LOG                                                            
001000*    19910610  RPN  0000  INITIAL VERSION.                          CR0000
001100*    19970228  JFT  0006  NOW CALLS EMAENG FOR BOTH AVERAGES        CR0006
001200*                         INSTEAD OF ITS OWN INLINE SMOOTHING.      CR0006
001300*    19981207  CLV  0010  Y2K SWEEP - NO CHANGE.                    CR0010
001400*    20030512  MHS  0012  INITIAL CAPITAL RAISED TO 1,000,000.      CR0012
001500******************************************************************      
001600 IDENTIFICATION DIVISION.                                               
001700 PROGRAM-ID.     SWG1020.                                               
001800 AUTHOR.         R P NORBOE.                                            
001900 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002000 DATE-WRITTEN.   10-JUN-1991.                                           
002100 DATE-COMPILED.                                                         
002200 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002300*                                                                       
002400 ENVIRONMENT DIVISION.                                                  
002500 CONFIGURATION SECTION.                                                 
002600 SPECIAL-NAMES.                                                         
002700     C01 IS TOP-OF-FORM                                                 
002800     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
002900     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003000            OFF STATUS IS DEBUG-TRACE-OFF.                              
003100*                                                                       
003200 INPUT-OUTPUT SECTION.                                                  
003300 FILE-CONTROL.                                                          
003400     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
003500         ORGANIZATION IS LINE SEQUENTIAL                                
003600         FILE STATUS IS WS-TL-STATUS.                                   
003700     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
003800         ORGANIZATION IS LINE SEQUENTIAL                                
003900         FILE STATUS IS WS-SR-STATUS.                                   
004000*                                                                       
004100 DATA DIVISION.                                                         
004200 FILE SECTION.                                                          
004300*                                                                       
004400 FD  TRADE-LEDGER-FILE                                                  
004500     RECORDING MODE IS F.                                               
004600     COPY TRLEDG.                                                       
004700*                                                                       
004800 FD  STATRPT-FILE                                                       
004900     RECORDING MODE IS F.                                               
005000 01  STATRPT-RECORD              PIC X(132).                            
005100*                                                                       
005200 WORKING-STORAGE SECTION.                                               
005300*                                                                       
005400 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
005500 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
005600*                                                                       
005700 01  WS-CONSTANTS.                                                      
005800     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
005900                                 VALUE 1000000.00.                      
006000     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006100                                 "SWING 10-200".                        
006200     05  WS-EMA10-INSTANCE       PIC 9(02) COMP VALUE 1.                
006300     05  WS-EMA200-INSTANCE      PIC 9(02) COMP VALUE 2.                
006400     05  WS-EMA10-PERIOD         PIC 9(03) COMP VALUE 10.               
006500     05  WS-EMA200-PERIOD        PIC 9(03) COMP VALUE 200.              
006600*                                                                       
006800     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
006900         88  WS-IN-POSITION                VALUE 'Y'.                   
007000*                                                                       
007100 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
007200 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
007300*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
007400*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
007500 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
007600     05  WS-PROFIT-SIGN          PIC S9.                                
007700     05  FILLER                  PIC 9(04)V9999.                        
007800*                                                                       
007900 01  EMA-PARM.                                                          
008000     05  EMA-INSTANCE-ID         PIC 9(02).                             
008100     05  EMA-PERIOD              PIC 9(03).                             
008200     05  EMA-PRICE-IN            PIC S9(07)V99.                         
008300     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
008400     05  EMA-DEFINED-OUT         PIC X.                                 
008500         88  EMA-IS-DEFINED                VALUE 'Y'.                   
008600*    ALTERNATE VIEW HOLDING THE TWO AVERAGES ONCE COMPUTED FOR          
008700*    THE BAR, USED BY THE DEBUG TRACE.                                  
008800 01  WS-EMA-RESULTS.                                                    
008900     05  WS-EMA10-VALUE          PIC S9(07)V9999 COMP-3.                
009000     05  WS-EMA10-DEFINED-SW     PIC X.                                 
009100         88  WS-EMA10-DEFINED              VALUE 'Y'.                   
009200     05  WS-EMA200-VALUE         PIC S9(07)V9999 COMP-3.                
009300     05  WS-EMA200-DEFINED-SW    PIC X.                                 
009400         88  WS-EMA200-DEFINED             VALUE 'Y'.                   
009500 01  WS-EMA-RESULTS-EDIT REDEFINES WS-EMA-RESULTS.                      
009600     05  FILLER                  PIC X(09).                             
009700     05  FILLER                  PIC X(10).                             
009800*                                                                       
009900 01  OPEN-TRADE.                                                        
010000     05  OT-ENTRY-DATE           PIC 9(08).                             
010100     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
010200*                                                                       
010300 01  WS-PRINT-LINE.                                                     
010400     05  PR-LABEL                PIC X(44).                             
010500     05  FILLER                  PIC X(02) VALUE SPACES.                
010600     05  PR-VALUE                PIC X(20).                             
010700     05  FILLER                  PIC X(66).                             
010800 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
010900     05  PR-DETAIL-TEXT          PIC X(132).                            
011000*                                                                       
011100 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
011200 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
011300*                                                                       
011400 01  STRSTAT-PARM.                                                      
011500     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
011600     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
011700*                                                                       
011800     COPY BARTBL.                                                       
011900     COPY TRDTBL.                                                       
012000*                                                                       
012100 PROCEDURE DIVISION.                                                    
012200*                                                                       
012300 A0010-MAIN-LINE.                                                       
012400*                                                                       
012500     MOVE ZERO TO BT-COUNT TT-COUNT WS-TRADE-COUNT.                     
012600     MOVE 'N' TO WS-POSITION-SW.                                        
012700*                                                                       
012800     CALL 'IDXCSVR' USING BAR-TABLE.                                    
012900*                                                                       
013000     IF BT-COUNT > ZERO                                                 
013100         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
013200         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
013300             VARYING BT-IDX FROM 1 BY 1                                 
013400             UNTIL BT-IDX > BT-COUNT                                    
013500         IF WS-IN-POSITION                                              
013600             SET BT-IDX TO BT-COUNT                                     
013700             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
013800         END-IF                                                         
013900         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
014000         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
014100         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
014200         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
014300     END-IF.                                                            
014400*                                                                       
014500 A0010-EXIT.                                                            
014600     STOP RUN.                                                          
014700*------------------------------------------------------------*          
014800 B0010-OPEN-OUTPUTS.                                                    
014900*------------------------------------------------------------*          
015000     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
015100     OPEN OUTPUT STATRPT-FILE.                                          
015200*                                                                       
015300 B0010-EXIT.                                                            
015400     EXIT.                                                              
015500*------------------------------------------------------------*          
015600 C0010-PROCESS-BAR.                                                     
015700*------------------------------------------------------------*          
015800     MOVE WS-EMA10-INSTANCE  TO EMA-INSTANCE-ID.                        
015900     MOVE WS-EMA10-PERIOD    TO EMA-PERIOD.                             
016000     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
016100     CALL 'EMAENG' USING EMA-PARM.                                      
016200     MOVE EMA-DEFINED-OUT    TO WS-EMA10-DEFINED-SW.                    
016300     MOVE EMA-VALUE-OUT      TO WS-EMA10-VALUE.                         
016400*                                                                       
016500     MOVE WS-EMA200-INSTANCE TO EMA-INSTANCE-ID.                        
016600     MOVE WS-EMA200-PERIOD   TO EMA-PERIOD.                             
016700     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
016800     CALL 'EMAENG' USING EMA-PARM.                                      
016900     MOVE EMA-DEFINED-OUT    TO WS-EMA200-DEFINED-SW.                   
017000     MOVE EMA-VALUE-OUT      TO WS-EMA200-VALUE.                        
017100*                                                                       
017200     IF WS-EMA10-DEFINED AND WS-EMA200-DEFINED                          
017300         IF WS-IN-POSITION                                              
017400             PERFORM E0010-TEST-EXIT  THRU E0010-EXIT                   
017500         ELSE                                                           
017600             PERFORM E0020-TEST-ENTRY THRU E0020-EXIT                   
017700         END-IF                                                         
017800     END-IF.                                                            
017900*                                                                       
018000 C0010-EXIT.                                                            
018100     EXIT.                                                              
018200*------------------------------------------------------------*          
018300 E0010-TEST-EXIT.                                                       
018400*------------------------------------------------------------*          
018500     IF BT-CLOSE (BT-IDX) < WS-EMA200-VALUE                             
018600         PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                      
018700     END-IF.                                                            
018800*                                                                       
018900 E0010-EXIT.                                                            
019000     EXIT.                                                              
019100*------------------------------------------------------------*          
019200 E0020-TEST-ENTRY.                                                      
019300*------------------------------------------------------------*          
019400     IF BT-CLOSE (BT-IDX) > WS-EMA10-VALUE                              
019500         AND BT-CLOSE (BT-IDX) > WS-EMA200-VALUE                        
019600         AND WS-EMA10-VALUE > WS-EMA200-VALUE                           
019700         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
019800         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
019900         SET WS-IN-POSITION TO TRUE                                     
020000     END-IF.                                                            
020100*                                                                       
020200 E0020-EXIT.                                                            
020300     EXIT.                                                              
020400*------------------------------------------------------------*          
020500 F0010-CLOSE-TRADE.                                                     
020600*------------------------------------------------------------*          
020700     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
020800     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
020900     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
021000     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
021100     IF BT-IDX = BT-COUNT AND WS-IN-POSITION                            
021200         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
021300     ELSE                                                               
021400         MOVE "BELOW EMA200"     TO TR-EXIT-REASON                      
021500     END-IF.                                                            
021600*                                                                       
021700     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
021800         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
021900             / TR-ENTRY-PRICE * 100.                                    
022000*                                                                       
022100     WRITE TRADE-LEDGER-RECORD.                                         
022200*                                                                       
022300     ADD 1 TO WS-TRADE-COUNT.                                           
022400     SET TT-IDX TO WS-TRADE-COUNT.                                      
022500     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
022600     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
022700     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
022800     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
022900     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
023000     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
023100*                                                                       
023200     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
023300*                                                                       
023400     MOVE 'N' TO WS-POSITION-SW.                                        
023500*                                                                       
023600 F0010-EXIT.                                                            
023700     EXIT.                                                              
023800*------------------------------------------------------------*          
023900 D0010-CLOSE-OUTPUTS.                                                   
024000*------------------------------------------------------------*          
024100     CLOSE TRADE-LEDGER-FILE.                                           
024200     CLOSE STATRPT-FILE.                                                
024300*                                                                       
024400 D0010-EXIT.                                                            
024500     EXIT.                                                              
024600*------------------------------------------------------------*          
024700 G0010-PRINT-TRADE-DETAIL.                                              
024800*------------------------------------------------------------*          
024900     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
025000     STRING "TRADE " DELIMITED BY SIZE                                  
025100         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
025200         "  ENTRY "           DELIMITED BY SIZE                         
025300         TR-ENTRY-DATE        DELIMITED BY SIZE                         
025400         " @ "                DELIMITED BY SIZE                         
025500         INTO PR-DETAIL-TEXT.                                           
025600     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
025700     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
025800         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
025900         "  EXIT "                DELIMITED BY SIZE                     
026000         TR-EXIT-DATE             DELIMITED BY SIZE                     
026100         " @ "                    DELIMITED BY SIZE                     
026200         INTO PR-DETAIL-TEXT.                                           
026300     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
026400     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
026500         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
026600         "  PROFIT% "             DELIMITED BY SIZE                     
026700         INTO PR-DETAIL-TEXT.                                           
026800     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
026900     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
027000         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
027100         "  " DELIMITED BY SIZE                                         
027200         TR-EXIT-REASON           DELIMITED BY SIZE                     
027300         INTO PR-DETAIL-TEXT.                                           
027400*                                                                       
027500     IF WS-TRADE-COUNT = 1                                              
027600         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
027700             AFTER ADVANCING TOP-OF-FORM                                
027800     ELSE                                                               
027900         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
028000             AFTER ADVANCING 1 LINE                                     
028100     END-IF.                                                            
028200*                                                                       
028300 G0010-EXIT.                                                            
028400     EXIT.                                                              
028500*                                                                       
028600 END PROGRAM SWG1020.                                                   
