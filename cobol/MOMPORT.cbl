000100******************************************************************      
000200* PROGRAM:  MOMPORT                                                     
000300* PURPOSE:  S14 - MOMENTUM PORTFOLIO.  A FORTNIGHTLY-REBALANCED,        
000400*           TOP-10, RELATIVE-STRENGTH STOCK PORTFOLIO WITH A            
000500*           GOLDBEES SLEEVE SIZED OFF HOW MANY NAMES IN THE             
000600*           UNIVERSE ARE ABOVE THEIR OWN 20-WEEK EMA.  UNLIKE           
000700*           THE SINGLE-INSTRUMENT SYSTEMS ON THE REST OF THIS           
000800*           DESK THIS ONE CARRIES A WHOLE UNIVERSE OF WEEKLY            
000900*           SERIES AT ONCE, SO IT DOES NOT CALL OUT TO THE              
001000*           EMAENG/BOOLENG FAMILY - THOSE ONLY KEEP ONE HANDFUL         
001100*           OF INSTANCES EACH.  EVERYTHING HERE IS HOME-GROWN.          
001200*                                                                       
001300*           THE DESK'S ORIGINAL RESEARCH NOTEBOOK ALSO CARRIED          
001400*           EMA SPANS OF 2, 4, 10, 30 AND 40 WEEKS AND FOUR             
001500*           "RALLY FLAG" THRESHOLDS PER TICKER.  NONE OF THAT           
001600*           FEEDS THE RS RATING OR THE REBALANCE LOOP BELOW, SO         
001700*           IT IS NOT CARRIED FORWARD HERE - SEE THE 1999 DESK          
001800*           NOTE ON WHY THOSE WERE DROPPED FROM THE BATCH RUN.          
001900******************************************************************      
002000*                                                                       
002100* CHANGE LOG                                                            
002200*    19990830  CLV  0000  INITIAL VERSION.                          CR0000
002300*    20030512  MHS  0003  INITIAL CAPITAL RAISED TO 1,000,000.      CR0003
002400*    20090117  MHS  0006  TOP-10 SELECTION WIDENED TO 100-NAME      CR0006
002500*                         UNIVERSE (TK-MAX-TICKERS RAISED).         CR0006
002600******************************************************************      
002700 IDENTIFICATION DIVISION.                                               
002800 PROGRAM-ID.     MOMPORT.                                               
002900 AUTHOR.         C L VOSS.                                              
003000 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
003100 DATE-WRITTEN.   30-AUG-1999.                                           
003200 DATE-COMPILED.                                                         
003300 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
003400*                                                                       
003500 ENVIRONMENT DIVISION.                                                  
003600 CONFIGURATION SECTION.                                                 
003700 SPECIAL-NAMES.                                                         
003800     C01 IS TOP-OF-FORM                                                 
003900     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
004000     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
004100            OFF STATUS IS DEBUG-TRACE-OFF.                              
004200*                                                                       
004300 INPUT-OUTPUT SECTION.                                                  
004400 FILE-CONTROL.                                                          
004500     SELECT STOCK-WEEKLY-FILE ASSIGN TO STKWKLY                         
004600         ORGANIZATION IS LINE SEQUENTIAL                                
004700         FILE STATUS IS WS-SW-STATUS.                                   
004800     SELECT PORTRPT-FILE ASSIGN TO PORTRPT                              
004900         ORGANIZATION IS LINE SEQUENTIAL                                
005000         FILE STATUS IS WS-PR-STATUS.                                   
005100*                                                                       
005200 DATA DIVISION.                                                         
005300 FILE SECTION.                                                          
005400*                                                                       
005500 FD  STOCK-WEEKLY-FILE                                                  
005600     RECORDING MODE IS F.                                               
005700 01  SW-RECORD                   PIC X(80).                             
005800*                                                                       
005900 FD  PORTRPT-FILE                                                       
006000     RECORDING MODE IS F.                                               
006100 01  PORTRPT-RECORD              PIC X(132).                            
006200*                                                                       
006300 WORKING-STORAGE SECTION.                                               
006400*                                                                       
006500 01  WS-SW-STATUS                PIC X(02) VALUE SPACES.                
006600     88  WS-SW-OK                           VALUE "00".                 
006700     88  WS-SW-EOF                          VALUE "10".                 
006800 01  WS-PR-STATUS                PIC X(02) VALUE SPACES.                
006900*                                                                       
007000 01  WS-CONSTANTS.                                                      
007100     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
007200                                 VALUE 1000000.00.                      
007300     05  WS-GOLD-TICKER          PIC X(12) VALUE "GOLDBEES".            
007400     05  WS-TOP-N                PIC 9(03) COMP VALUE 10.               
007500     05  WS-WEEKS-PER-YEAR       PIC 9(03) COMP VALUE 52.               
007600     05  WS-EMA20-PERIOD         PIC 9(03) COMP VALUE 20.               
007700     05  WS-RS-WEIGHT-1M         PIC S9V9999 COMP-3 VALUE 0.28.         
007800     05  WS-RS-WEIGHT-3M         PIC S9V9999 COMP-3 VALUE 0.26.         
007900     05  WS-RS-WEIGHT-6M         PIC S9V9999 COMP-3 VALUE 0.24.         
008000     05  WS-RS-WEIGHT-12M        PIC S9V9999 COMP-3 VALUE 0.22.         
008100     05  WS-TREND-HIGH-COUNT     PIC 9(03) COMP VALUE 70.               
008200     05  WS-TREND-MID-COUNT      PIC 9(03) COMP VALUE 40.               
008300     05  WS-EQUITY-HIGH-PCT      PIC S9(03)V99 COMP-3 VALUE 80.00.      
008400     05  WS-GOLD-HIGH-PCT        PIC S9(03)V99 COMP-3 VALUE 20.00.      
008500     05  WS-EQUITY-MID-PCT       PIC S9(03)V99 COMP-3 VALUE 50.00.      
008600     05  WS-GOLD-MID-PCT         PIC S9(03)V99 COMP-3 VALUE 50.00.      
008700     05  WS-EQUITY-LOW-PCT       PIC S9(03)V99 COMP-3 VALUE 30.00.      
008800     05  WS-GOLD-LOW-PCT         PIC S9(03)V99 COMP-3 VALUE 70.00.      
008900*                                                                       
009100     77  WS-CUR-TICKER-SW        PIC X VALUE 'N'.                       
009200         88  WS-CUR-TICKER-VALID           VALUE 'Y'.                   
009300*                                                                       
009400 01  WS-WORK-FIELDS.                                                    
009500     05  WS-CASH                 PIC S9(11)V99 COMP-3.                  
009600     05  WS-GOLD-QTY             PIC S9(09)V9999 COMP-3.                
009700     05  WS-GOLD-TK-IDX          PIC 9(03) COMP VALUE ZERO.             
009800     05  WS-TREND-COUNT          PIC 9(03) COMP.                        
009900     05  WS-EQUITY-ALLOC-PCT     PIC S9(03)V99 COMP-3.                  
010000     05  WS-GOLD-ALLOC-PCT       PIC S9(03)V99 COMP-3.                  
010100     05  WS-EQUITY-CASH          PIC S9(11)V99 COMP-3.                  
010200     05  WS-GOLD-CASH            PIC S9(11)V99 COMP-3.                  
010300     05  WS-SLOTS-LEFT           PIC 9(03) COMP.                        
010400     05  WS-PER-SLOT-CASH        PIC S9(11)V99 COMP-3.                  
010500     05  WS-BUY-QTY              PIC S9(09)V9999 COMP-3.                
010600     05  WS-INT-QTY              PIC S9(09) COMP.                       
010700     05  WS-TOTAL-TRADES         PIC 9(07) COMP VALUE ZERO.             
010800     05  WS-PICK-CTR             PIC 9(03) COMP.                        
010900     05  WS-COMMON-WEEK-COUNT    PIC 9(03) COMP VALUE ZERO.             
011000     05  WS-WEEK-NO              PIC 9(03) COMP.                        
011100     05  WS-TOTAL-YEARS          PIC S9(05)V9999 COMP-3.                
011200     05  WS-CAGR-PCT             PIC S9(07)V9999 COMP-3.                
011300     05  WS-FINAL-CAPITAL        PIC S9(11)V99 COMP-3.                  
011400*                                                                       
011500*    TRAILING-RETURN / PERCENTILE-RANK WORK AREA FOR ONE                
011600*    REBALANCE WEEK.  REBUILT FRESH EVERY REBALANCE - NOT CARRIED       
011700*    FORWARD BETWEEN WEEKS.                                             
011800 01  WS-RANK-TABLE.                                                     
011900     05  WS-RANK-ENTRY OCCURS 100 TIMES INDEXED BY WS-RX, WS-RY.        
012000         10  RANK-TK-IDX         PIC 9(03) COMP.                        
012100         10  RANK-ELIGIBLE-SW    PIC X.                                 
012200             88  RANK-IS-ELIGIBLE           VALUE 'Y'.                  
012300         10  RANK-RETURN-1M      PIC S9(05)V9999 COMP-3.                
012400         10  RANK-RETURN-3M      PIC S9(05)V9999 COMP-3.                
012500         10  RANK-RETURN-6M      PIC S9(05)V9999 COMP-3.                
012600         10  RANK-RETURN-12M     PIC S9(05)V9999 COMP-3.                
012700         10  RANK-PCTL-1M        PIC S9(05)V9999 COMP-3.                
012800         10  RANK-PCTL-3M        PIC S9(05)V9999 COMP-3.                
012900         10  RANK-PCTL-6M        PIC S9(05)V9999 COMP-3.                
013000         10  RANK-PCTL-12M       PIC S9(05)V9999 COMP-3.                
013100         10  RANK-RS-RATING      PIC S9(05)V9999 COMP-3.                
013200         10  RANK-SELECTED-SW    PIC X.                                 
013300             88  RANK-IS-SELECTED          VALUE 'Y'.                   
013400*    ALTERNATE VIEW SHOWING ONLY EACH SLOT'S FINAL RS RATING AND        
013500*    SELECTED FLAG, USED BY THE DEBUG TRACE WHEN CONFIRMING THE         
013600*    TOP-10 PICK WITHOUT DUMPING ALL FOUR TRAILING RETURNS.             
013700 01  WS-RANK-RESULT-VIEW REDEFINES WS-RANK-TABLE.                       
013800     05  FILLER OCCURS 100 TIMES.                                       
013900         10  FILLER              PIC X(42).                             
014000         10  WS-RRV-RS-RATING    PIC S9(05)V9999 COMP-3.                
014100         10  WS-RRV-SELECTED-SW  PIC X.                                 
014200 01  WS-RANK-COUNT               PIC 9(03) COMP.                        
014300*                                                                       
014400*    PORTFOLIO HOLDINGS - ONE SLOT PER UNIVERSE TICKER.                 
014500 01  WS-HOLDING-TABLE.                                                  
014600     05  WS-HOLDING-QTY OCCURS 100 TIMES INDEXED BY HX                  
014700                           PIC S9(09)V9999 COMP-3.                      
014750*    TARGET WEIGHT OF ONE TOP-N SLOT, HELD CONSTANT FOR THE             
014760*    WHOLE RUN SINCE WS-TOP-N NEVER CHANGES MID-STREAM.                 
014770 01  WS-EQUAL-WEIGHT-PCT         PIC S9(03)V99 COMP-3.                  
014800*                                                                       
014900 01  WS-PRINT-LINE.                                                     
015000     05  PR-LABEL                PIC X(20).                             
015100     05  FILLER                  PIC X(02) VALUE SPACES.                
015200     05  PR-VALUE                PIC X(20).                             
015300     05  FILLER                  PIC X(90).                             
015400 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
015500     05  PR-DETAIL-TEXT          PIC X(132).                            
015600*                                                                       
015700 01  WS-EDIT-AMOUNT              PIC -(9)9.99.                          
015800 01  WS-EDIT-PCT                 PIC -(5)9.99.                          
015900 01  WS-EDIT-COUNT               PIC Z(06)9.                            
016000 01  WS-EDIT-QTY                 PIC Z(06)9.                            
016100*                                                                       
016200     COPY STMOMW.                                                       
016300*                                                                       
016400*    THE UNIVERSE TABLE - ONE ENTRY PER TICKER, EACH CARRYING ITS       
016500*    OWN WEEKLY SERIES OF CLOSES AND A RUNNING EMA20.                   
016600 01  TICKER-TABLE.                                                      
016700     05  TK-MAX-TICKERS          PIC 9(03) COMP VALUE 100.              
016800     05  TK-MAX-WEEKS            PIC 9(03) COMP VALUE 260.              
016900     05  TK-COUNT                PIC 9(03) COMP VALUE ZERO.             
017000     05  TK-ENTRY OCCURS 100 TIMES INDEXED BY TK-IDX.                   
017100         10  TK-SYMBOL           PIC X(12).                             
017200         10  TK-WEEK-COUNT       PIC 9(03) COMP VALUE ZERO.             
017300         10  TK-WEEK OCCURS 260 TIMES INDEXED BY TK-WX.                 
017400             15  TK-WK-DATE      PIC 9(08).                             
017500             15  TK-WK-CLOSE     PIC S9(07)V99.                         
017600             15  TK-WK-EMA20     PIC S9(07)V9999 COMP-3.                
017700             15  TK-WK-EMA20-SW  PIC X.                                 
017800                 88  TK-WK-EMA20-DEF        VALUE 'Y'.                  
017900*    ALTERNATE VIEW SHOWING ONLY EACH TICKER'S SYMBOL AND WEEK          
018000*    COUNT, USED BY THE DEBUG TRACE TO CONFIRM THE LOAD PICKED UP       
018100*    EVERY NAME WITHOUT DUMPING THE WHOLE 260-WEEK SERIES.              
018200 01  TICKER-SUMMARY-VIEW REDEFINES TICKER-TABLE.                        
018300     05  FILLER                  PIC X(09).                             
018400     05  FILLER OCCURS 100 TIMES.                                       
018500         10  TSV-SYMBOL          PIC X(12).                             
018600         10  TSV-WEEK-COUNT      PIC 9(03).                             
018700         10  FILLER              PIC X(5205).                           
018800*                                                                       
018900 PROCEDURE DIVISION.                                                    
019000*                                                                       
019100 A0010-MAIN-LINE.                                                       
019200*                                                                       
019300     MOVE ZERO TO TK-COUNT WS-TOTAL-TRADES.                             
019400     MOVE WS-INITIAL-CAPITAL TO WS-CASH.                                
019500     MOVE ZERO TO WS-GOLD-QTY.                                          
019550     COMPUTE WS-EQUAL-WEIGHT-PCT ROUNDED = 100 / WS-TOP-N.              
019600     PERFORM A0020-LOAD-UNIVERSE THRU A0020-EXIT.                       
019700*                                                                       
019800     IF TK-COUNT > ZERO AND WS-GOLD-TK-IDX > ZERO                       
019900         SET TK-IDX TO 1                                                
020000         MOVE TK-WEEK-COUNT (TK-IDX) TO WS-COMMON-WEEK-COUNT            
020100         OPEN OUTPUT PORTRPT-FILE                                       
020200         PERFORM B0010-REBALANCE-WEEK THRU B0010-EXIT                   
020300             VARYING WS-WEEK-NO FROM 2 BY 2                             
020400             UNTIL WS-WEEK-NO > WS-COMMON-WEEK-COUNT                    
020500         PERFORM C0010-FINAL-REPORT THRU C0010-EXIT                     
020600         CLOSE PORTRPT-FILE                                             
020700     END-IF.                                                            
020800*                                                                       
020900 A0010-EXIT.                                                            
021000     STOP RUN.                                                          
021100*------------------------------------------------------------*          
021200 A0020-LOAD-UNIVERSE.                                                   
021300*------------------------------------------------------------*          
021400     OPEN INPUT STOCK-WEEKLY-FILE.                                      
021500     READ STOCK-WEEKLY-FILE INTO ST-RECORD.                             
021600     PERFORM A0030-PROCESS-LINE THRU A0030-EXIT                         
021700         UNTIL WS-SW-EOF.                                               
021800     CLOSE STOCK-WEEKLY-FILE.                                           
021900*                                                                       
022000 A0020-EXIT.                                                            
022100     EXIT.                                                              
022200*------------------------------------------------------------*          
022300 A0030-PROCESS-LINE.                                                    
022400*------------------------------------------------------------*          
022500     PERFORM A0040-FIND-OR-ADD-TICKER THRU A0040-EXIT.                  
022600     PERFORM A0050-PUSH-WEEK THRU A0050-EXIT.                           
022700     READ STOCK-WEEKLY-FILE INTO ST-RECORD                              
022800         AT END SET WS-SW-EOF TO TRUE.                                  
022900*                                                                       
023000 A0030-EXIT.                                                            
023100     EXIT.                                                              
023200*------------------------------------------------------------*          
023300 A0040-FIND-OR-ADD-TICKER.                                              
023400*------------------------------------------------------------*          
023500*    THE WEEKLY FILE ARRIVES GROUPED BY TICKER, SO A NEW SYMBOL         
023600*    ONLY EVER APPEARS AT A TICKER BOUNDARY - NO NEED TO SCAN           
023700*    BACK THROUGH ENTRIES ALREADY CLOSED OUT.                           
023800     IF TK-COUNT = ZERO                                                 
023900         OR ST-TICKER NOT = TK-SYMBOL (TK-COUNT)                        
024000         ADD 1 TO TK-COUNT                                              
024100         SET TK-IDX TO TK-COUNT                                         
024200         MOVE ST-TICKER TO TK-SYMBOL (TK-IDX)                           
024300         MOVE ZERO TO TK-WEEK-COUNT (TK-IDX)                            
024400         IF ST-TICKER = WS-GOLD-TICKER                                  
024500             MOVE TK-COUNT TO WS-GOLD-TK-IDX                            
024600         END-IF                                                         
024700     ELSE                                                               
024800         SET TK-IDX TO TK-COUNT                                         
024900     END-IF.                                                            
025000*                                                                       
025100 A0040-EXIT.                                                            
025200     EXIT.                                                              
025300*------------------------------------------------------------*          
025400 A0050-PUSH-WEEK.                                                       
025500*------------------------------------------------------------*          
025600     ADD 1 TO TK-WEEK-COUNT (TK-IDX).                                   
025700     SET TK-WX TO TK-WEEK-COUNT (TK-IDX).                               
025800     MOVE ST-DATE  TO TK-WK-DATE  (TK-IDX, TK-WX).                      
025900     MOVE ST-CLOSE TO TK-WK-CLOSE (TK-IDX, TK-WX).                      
026000*                                                                       
026100*    RUNNING EMA20 - SEEDED FROM THE FIRST WEEK'S CLOSE, THEN           
026200*    SMOOTHED ONE WEEK AT A TIME, "DEFINED" ONCE 20 WEEKS HAVE          
026300*    BEEN SEEN.                                                         
026400     IF TK-WEEK-COUNT (TK-IDX) = 1                                      
026500         MOVE ST-CLOSE TO TK-WK-EMA20 (TK-IDX, TK-WX)                   
026600     ELSE                                                               
026700         SET TK-WX TO TK-WEEK-COUNT (TK-IDX)                            
026800         COMPUTE TK-WK-EMA20 (TK-IDX, TK-WX) ROUNDED =                  
026900             TK-WK-EMA20 (TK-IDX, TK-WX - 1) +                          
027000             (2 / (WS-EMA20-PERIOD + 1)) *                              
027100             (ST-CLOSE - TK-WK-EMA20 (TK-IDX, TK-WX - 1))               
027200     END-IF.                                                            
027300     IF TK-WEEK-COUNT (TK-IDX) NOT < WS-EMA20-PERIOD                    
027400         SET TK-WK-EMA20-DEF (TK-IDX, TK-WX) TO TRUE                    
027500     END-IF.                                                            
027600*                                                                       
027700 A0050-EXIT.                                                            
027800     EXIT.                                                              
027900*------------------------------------------------------------*          
028000 B0010-REBALANCE-WEEK.                                                  
028100*------------------------------------------------------------*          
028200     PERFORM B0020-LIQUIDATE-PORTFOLIO THRU B0020-EXIT.                 
028300     PERFORM B0030-COUNT-ABOVE-EMA THRU B0030-EXIT.                     
028400     PERFORM B0040-SET-ALLOCATION THRU B0040-EXIT.                      
028500     PERFORM B0050-BUY-GOLD THRU B0050-EXIT.                            
028600     PERFORM B0060-RANK-UNIVERSE THRU B0060-EXIT.                       
028700     PERFORM B0070-BUY-TOP-N THRU B0070-EXIT.                           
028800     PERFORM G0010-PRINT-WEEK THRU G0010-EXIT.                          
028900*                                                                       
029000 B0010-EXIT.                                                            
029100     EXIT.                                                              
029200*------------------------------------------------------------*          
029300 B0020-LIQUIDATE-PORTFOLIO.                                             
029400*------------------------------------------------------------*          
029500     PERFORM B0021-LIQUIDATE-ONE THRU B0021-EXIT                        
029600         VARYING TK-IDX FROM 1 BY 1 UNTIL TK-IDX > TK-COUNT.            
029700*                                                                       
029800     IF WS-GOLD-QTY > ZERO                                              
029900         SET TK-IDX TO WS-GOLD-TK-IDX                                   
030000         SET TK-WX  TO WS-WEEK-NO                                       
030100         COMPUTE WS-CASH ROUNDED = WS-CASH +                            
030200             WS-GOLD-QTY * TK-WK-CLOSE (TK-IDX, TK-WX)                  
030300         MOVE ZERO TO WS-GOLD-QTY                                       
030400     END-IF.                                                            
030500*                                                                       
030600 B0020-EXIT.                                                            
030700     EXIT.                                                              
030800*------------------------------------------------------------*          
030900 B0021-LIQUIDATE-ONE.                                                   
031000*------------------------------------------------------------*          
031100     IF WS-HOLDING-QTY (TK-IDX) > ZERO                                  
031200         SET TK-WX TO WS-WEEK-NO                                        
031300         COMPUTE WS-CASH ROUNDED = WS-CASH +                            
031400             WS-HOLDING-QTY (TK-IDX) * TK-WK-CLOSE (TK-IDX, TK-WX)      
031500         MOVE ZERO TO WS-HOLDING-QTY (TK-IDX)                           
031600     END-IF.                                                            
031700*                                                                       
031800 B0021-EXIT.                                                            
031900     EXIT.                                                              
032000*------------------------------------------------------------*          
032100 B0030-COUNT-ABOVE-EMA.                                                 
032200*------------------------------------------------------------*          
032300     MOVE ZERO TO WS-TREND-COUNT.                                       
032400     PERFORM B0031-COUNT-ONE                                            
032500         VARYING TK-IDX FROM 1 BY 1 UNTIL TK-IDX > TK-COUNT.            
032600*                                                                       
032700 B0030-EXIT.                                                            
032800     EXIT.                                                              
032900*------------------------------------------------------------*          
033000 B0031-COUNT-ONE.                                                       
033100*------------------------------------------------------------*          
033200     IF TK-IDX NOT = WS-GOLD-TK-IDX                                     
033300         SET TK-WX TO WS-WEEK-NO                                        
033400         IF TK-WK-EMA20-DEF (TK-IDX, TK-WX)                             
033500             AND TK-WK-CLOSE (TK-IDX, TK-WX) >                          
033600                 TK-WK-EMA20 (TK-IDX, TK-WX)                            
033700             ADD 1 TO WS-TREND-COUNT                                    
033800         END-IF                                                         
033900     END-IF.                                                            
034000*                                                                       
034100*    (IN-LINE PERFORM OF A RANGE IS NOT USED ON THE DESK - THIS         
034200*    PARAGRAPH IS CALLED AS A PERFORM ... THRU FROM B0030.)             
034300 B0031-EXIT.                                                            
034400     EXIT.                                                              
034500*------------------------------------------------------------*          
034600 B0040-SET-ALLOCATION.                                                  
034700*------------------------------------------------------------*          
034800     IF WS-TREND-COUNT NOT < WS-TREND-HIGH-COUNT                        
034900         MOVE WS-EQUITY-HIGH-PCT TO WS-EQUITY-ALLOC-PCT                 
035000         MOVE WS-GOLD-HIGH-PCT   TO WS-GOLD-ALLOC-PCT                   
035100     ELSE                                                               
035200         IF WS-TREND-COUNT NOT < WS-TREND-MID-COUNT                     
035300             MOVE WS-EQUITY-MID-PCT TO WS-EQUITY-ALLOC-PCT              
035400             MOVE WS-GOLD-MID-PCT   TO WS-GOLD-ALLOC-PCT                
035500         ELSE                                                           
035600             MOVE WS-EQUITY-LOW-PCT TO WS-EQUITY-ALLOC-PCT              
035700             MOVE WS-GOLD-LOW-PCT   TO WS-GOLD-ALLOC-PCT                
035800         END-IF                                                         
035900     END-IF.                                                            
036000*                                                                       
036100     COMPUTE WS-EQUITY-CASH ROUNDED =                                   
036200         WS-CASH * WS-EQUITY-ALLOC-PCT / 100.                           
036300     COMPUTE WS-GOLD-CASH ROUNDED =                                     
036400         WS-CASH * WS-GOLD-ALLOC-PCT / 100.                             
036500*                                                                       
036600 B0040-EXIT.                                                            
036700     EXIT.                                                              
036800*------------------------------------------------------------*          
036900 B0050-BUY-GOLD.                                                        
037000*------------------------------------------------------------*          
037100     SET TK-IDX TO WS-GOLD-TK-IDX.                                      
037200     SET TK-WX  TO WS-WEEK-NO.                                          
037300     IF TK-WK-CLOSE (TK-IDX, TK-WX) > ZERO                              
037400         COMPUTE WS-INT-QTY =                                           
037500             WS-GOLD-CASH / TK-WK-CLOSE (TK-IDX, TK-WX)                 
037600         MOVE WS-INT-QTY TO WS-GOLD-QTY                                 
037700         COMPUTE WS-CASH ROUNDED = WS-CASH -                            
037800             WS-GOLD-QTY * TK-WK-CLOSE (TK-IDX, TK-WX)                  
037900     END-IF.                                                            
038000*                                                                       
038100 B0050-EXIT.                                                            
038200     EXIT.                                                              
038300*------------------------------------------------------------*          
038400 B0060-RANK-UNIVERSE.                                                   
038500*------------------------------------------------------------*          
038600*    BUILD THE RETURN TABLE FOR EVERY NON-GOLD TICKER WITH AT           
038700*    LEAST A FULL YEAR OF HISTORY AT THIS WEEK, THEN PERCENTILE         
038800*    RANK EACH OF THE FOUR TRAILING RETURNS ACROSS THE ELIGIBLE         
038900*    SET AND BLEND THEM INTO THE RS RATING.                             
039000     MOVE ZERO TO WS-RANK-COUNT.                                        
039100     PERFORM B0061-BUILD-RETURNS                                        
039200         VARYING TK-IDX FROM 1 BY 1 UNTIL TK-IDX > TK-COUNT.            
039300*                                                                       
039400     IF WS-RANK-COUNT > 1                                               
039500         PERFORM B0062-RANK-ONE-HORIZON                                 
039600     END-IF.                                                            
039700*                                                                       
039800 B0060-EXIT.                                                            
039900     EXIT.                                                              
040000*------------------------------------------------------------*          
040100 B0061-BUILD-RETURNS.                                                   
040200*------------------------------------------------------------*          
040300     IF TK-IDX NOT = WS-GOLD-TK-IDX                                     
040400         AND WS-WEEK-NO > 52                                            
040500         ADD 1 TO WS-RANK-COUNT                                         
040600         SET WS-RX TO WS-RANK-COUNT                                     
040700         MOVE TK-IDX TO RANK-TK-IDX (WS-RX)                             
040800         MOVE 'Y' TO RANK-ELIGIBLE-SW (WS-RX)                           
040900         MOVE ZERO TO RANK-SELECTED-SW (WS-RX)                          
041000*                                                                       
041100         SET TK-WX TO WS-WEEK-NO                                        
041200         COMPUTE RANK-RETURN-1M (WS-RX) ROUNDED =                       
041300             (TK-WK-CLOSE (TK-IDX, TK-WX) -                             
041400              TK-WK-CLOSE (TK-IDX, TK-WX - 4)) /                        
041500              TK-WK-CLOSE (TK-IDX, TK-WX - 4) * 100                     
041600         COMPUTE RANK-RETURN-3M (WS-RX) ROUNDED =                       
041700             (TK-WK-CLOSE (TK-IDX, TK-WX) -                             
041800              TK-WK-CLOSE (TK-IDX, TK-WX - 12)) /                       
041900              TK-WK-CLOSE (TK-IDX, TK-WX - 12) * 100                    
042000         COMPUTE RANK-RETURN-6M (WS-RX) ROUNDED =                       
042100             (TK-WK-CLOSE (TK-IDX, TK-WX) -                             
042200              TK-WK-CLOSE (TK-IDX, TK-WX - 24)) /                       
042300              TK-WK-CLOSE (TK-IDX, TK-WX - 24) * 100                    
042400         COMPUTE RANK-RETURN-12M (WS-RX) ROUNDED =                      
042500             (TK-WK-CLOSE (TK-IDX, TK-WX) -                             
042600              TK-WK-CLOSE (TK-IDX, TK-WX - 52)) /                       
042700              TK-WK-CLOSE (TK-IDX, TK-WX - 52) * 100                    
042800     END-IF.                                                            
042900*                                                                       
043000 B0061-EXIT.                                                            
043100     EXIT.                                                              
043200*------------------------------------------------------------*          
043300 B0062-RANK-ONE-HORIZON.                                                
043400*------------------------------------------------------------*          
043500*    A PLAIN O(N**2) COUNT-BELOW PERCENTILE - THE UNIVERSE IS           
043600*    SMALL ENOUGH (100 NAMES) THAT A SORT IS NOT WORTH THE              
043700*    BOOK-KEEPING FOR A FORTNIGHTLY BATCH STEP.                         
043800     PERFORM B0063-RANK-ONE-TICKER                                      
043900         VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-RANK-COUNT.         
044000*                                                                       
044100 B0062-EXIT.                                                            
044200     EXIT.                                                              
044300*------------------------------------------------------------*          
044400 B0063-RANK-ONE-TICKER.                                                 
044500*------------------------------------------------------------*          
044600     MOVE ZERO TO RANK-PCTL-1M  (WS-RX).                                
044700     MOVE ZERO TO RANK-PCTL-3M  (WS-RX).                                
044800     MOVE ZERO TO RANK-PCTL-6M  (WS-RX).                                
044900     MOVE ZERO TO RANK-PCTL-12M (WS-RX).                                
045000*                                                                       
045100     PERFORM B0064-COMPARE-ONE-PAIR                                     
045200         VARYING WS-RY FROM 1 BY 1 UNTIL WS-RY > WS-RANK-COUNT.         
045300*                                                                       
045400     IF WS-RANK-COUNT > 1                                               
045500         COMPUTE RANK-PCTL-1M (WS-RX) ROUNDED =                         
045600             RANK-PCTL-1M (WS-RX) / (WS-RANK-COUNT - 1) * 100           
045700         COMPUTE RANK-PCTL-3M (WS-RX) ROUNDED =                         
045800             RANK-PCTL-3M (WS-RX) / (WS-RANK-COUNT - 1) * 100           
045900         COMPUTE RANK-PCTL-6M (WS-RX) ROUNDED =                         
046000             RANK-PCTL-6M (WS-RX) / (WS-RANK-COUNT - 1) * 100           
046100         COMPUTE RANK-PCTL-12M (WS-RX) ROUNDED =                        
046200             RANK-PCTL-12M (WS-RX) / (WS-RANK-COUNT - 1) * 100          
046300     END-IF.                                                            
046400*                                                                       
046500     COMPUTE RANK-RS-RATING (WS-RX) ROUNDED =                           
046600         WS-RS-WEIGHT-1M  * RANK-PCTL-1M  (WS-RX) +                     
046700         WS-RS-WEIGHT-3M  * RANK-PCTL-3M  (WS-RX) +                     
046800         WS-RS-WEIGHT-6M  * RANK-PCTL-6M  (WS-RX) +                     
046900         WS-RS-WEIGHT-12M * RANK-PCTL-12M (WS-RX).                      
047000*                                                                       
047100 B0063-EXIT.                                                            
047200     EXIT.                                                              
047300*------------------------------------------------------------*          
047400 B0064-COMPARE-ONE-PAIR.                                                
047500*------------------------------------------------------------*          
047600     IF RANK-RETURN-1M (WS-RY) < RANK-RETURN-1M (WS-RX)                 
047700         ADD 1 TO RANK-PCTL-1M (WS-RX)                                  
047800     END-IF.                                                            
047900     IF RANK-RETURN-3M (WS-RY) < RANK-RETURN-3M (WS-RX)                 
048000         ADD 1 TO RANK-PCTL-3M (WS-RX)                                  
048100     END-IF.                                                            
048200     IF RANK-RETURN-6M (WS-RY) < RANK-RETURN-6M (WS-RX)                 
048300         ADD 1 TO RANK-PCTL-6M (WS-RX)                                  
048400     END-IF.                                                            
048500     IF RANK-RETURN-12M (WS-RY) < RANK-RETURN-12M (WS-RX)               
048600         ADD 1 TO RANK-PCTL-12M (WS-RX)                                 
048700     END-IF.                                                            
048800*                                                                       
048900 B0064-EXIT.                                                            
049000     EXIT.                                                              
049100*------------------------------------------------------------*          
049200 B0070-BUY-TOP-N.                                                       
049300*------------------------------------------------------------*          
049400     MOVE WS-TOP-N      TO WS-SLOTS-LEFT.                               
049500*                                                                       
049600     PERFORM B0071-PICK-AND-BUY-ONE                                     
049700         VARYING WS-PICK-CTR FROM 1 BY 1                                
049800         UNTIL WS-PICK-CTR > WS-TOP-N OR WS-SLOTS-LEFT = ZERO.          
049900*                                                                       
050000 B0070-EXIT.                                                            
050100     EXIT.                                                              
050200*------------------------------------------------------------*          
050300 B0071-PICK-AND-BUY-ONE.                                                
050400*------------------------------------------------------------*          
050500     PERFORM B0072-FIND-BEST-UNPICKED THRU B0072-EXIT.                  
050600*                                                                       
050700     IF WS-RX > ZERO                                                    
050800         SET RANK-IS-SELECTED (WS-RX) TO TRUE                           
050900         IF WS-SLOTS-LEFT > ZERO                                        
051000             COMPUTE WS-PER-SLOT-CASH ROUNDED =                         
051100                 WS-EQUITY-CASH / WS-SLOTS-LEFT                         
051200         END-IF                                                         
051300         SET TK-IDX TO RANK-TK-IDX (WS-RX)                              
051400         SET TK-WX  TO WS-WEEK-NO                                       
051500         IF TK-WK-CLOSE (TK-IDX, TK-WX) > ZERO                          
051600             COMPUTE WS-INT-QTY =                                       
051700                 WS-PER-SLOT-CASH / TK-WK-CLOSE (TK-IDX, TK-WX)         
051800             MOVE WS-INT-QTY TO WS-BUY-QTY                              
051900             ADD WS-BUY-QTY TO WS-HOLDING-QTY (TK-IDX)                  
052000             COMPUTE WS-EQUITY-CASH ROUNDED = WS-EQUITY-CASH -          
052100                 WS-BUY-QTY * TK-WK-CLOSE (TK-IDX, TK-WX)               
052200             COMPUTE WS-CASH ROUNDED = WS-CASH -                        
052300                 WS-BUY-QTY * TK-WK-CLOSE (TK-IDX, TK-WX)               
052400             ADD 1 TO WS-TOTAL-TRADES                                   
052500         END-IF                                                         
052600         SUBTRACT 1 FROM WS-SLOTS-LEFT                                  
052700     END-IF.                                                            
052800*                                                                       
052900 B0071-EXIT.                                                            
053000     EXIT.                                                              
053100*------------------------------------------------------------*          
053200 B0072-FIND-BEST-UNPICKED.                                              
053300*------------------------------------------------------------*          
053400     SET WS-RX TO ZERO.                                                 
053500     PERFORM B0073-TEST-ONE-CANDIDATE                                   
053600         VARYING WS-RY FROM 1 BY 1 UNTIL WS-RY > WS-RANK-COUNT.         
053700*                                                                       
053800 B0072-EXIT.                                                            
053900     EXIT.                                                              
054000*------------------------------------------------------------*          
054100 B0073-TEST-ONE-CANDIDATE.                                              
054200*------------------------------------------------------------*          
054300     IF NOT RANK-IS-SELECTED (WS-RY)                                    
054400         IF WS-RX = ZERO                                                
054500             OR RANK-RS-RATING (WS-RY) > RANK-RS-RATING (WS-RX)         
054600             SET WS-RX TO WS-RY                                         
054700         END-IF                                                         
054800     END-IF.                                                            
054900*                                                                       
055000 B0073-EXIT.                                                            
055100     EXIT.                                                              
055200*------------------------------------------------------------*          
055300 C0010-FINAL-REPORT.                                                    
055400*------------------------------------------------------------*          
055500     SET WS-WEEK-NO TO WS-COMMON-WEEK-COUNT.                            
055600     PERFORM B0020-LIQUIDATE-PORTFOLIO THRU B0020-EXIT.                 
055700     MOVE WS-CASH TO WS-FINAL-CAPITAL.                                  
055800*                                                                       
055900     COMPUTE WS-TOTAL-YEARS ROUNDED =                                   
056000         WS-COMMON-WEEK-COUNT / WS-WEEKS-PER-YEAR.                      
056100     IF WS-TOTAL-YEARS > ZERO                                           
056200         COMPUTE WS-CAGR-PCT ROUNDED =                                  
056300             (((WS-FINAL-CAPITAL / WS-INITIAL-CAPITAL)                  
056400                 ** (1 / WS-TOTAL-YEARS)) - 1) * 100                    
056500     ELSE                                                               
056600         MOVE ZERO TO WS-CAGR-PCT                                       
056700     END-IF.                                                            
056800*                                                                       
056900     MOVE SPACES TO PR-DETAIL-TEXT.                                     
057000     WRITE PORTRPT-RECORD FROM PR-DETAIL-VIEW                           
057100         AFTER ADVANCING 2 LINES.                                       
057200     STRING "FINAL RESULTS" DELIMITED BY SIZE                           
057300         INTO PR-DETAIL-TEXT.                                           
057400     WRITE PORTRPT-RECORD FROM PR-DETAIL-VIEW                           
057500         AFTER ADVANCING 1 LINE.                                        
057600*                                                                       
057700     MOVE "  INITIAL CAPITAL" TO PR-LABEL.                              
057800     MOVE WS-INITIAL-CAPITAL TO WS-EDIT-AMOUNT.                         
057900     MOVE WS-EDIT-AMOUNT TO PR-VALUE.                                   
058000     WRITE PORTRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
058100*                                                                       
058200     MOVE "  FINAL CAPITAL" TO PR-LABEL.                                
058300     MOVE WS-FINAL-CAPITAL TO WS-EDIT-AMOUNT.                           
058400     MOVE WS-EDIT-AMOUNT TO PR-VALUE.                                   
058500     WRITE PORTRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
058600*                                                                       
058700     MOVE "  TOTAL TRADES" TO PR-LABEL.                                 
058800     MOVE WS-TOTAL-TRADES TO WS-EDIT-COUNT.                             
058900     MOVE WS-EDIT-COUNT TO PR-VALUE.                                    
059000     WRITE PORTRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
059100*                                                                       
059200     MOVE "  INVESTMENT YEARS" TO PR-LABEL.                             
059300     MOVE WS-TOTAL-YEARS TO WS-EDIT-PCT.                                
059400     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
059500     WRITE PORTRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
059600*                                                                       
059700     MOVE "  CAGR PERCENT" TO PR-LABEL.                                 
059800     MOVE WS-CAGR-PCT TO WS-EDIT-PCT.                                   
059900     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
060000     WRITE PORTRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
060100*                                                                       
060200 C0010-EXIT.                                                            
060300     EXIT.                                                              
060400*------------------------------------------------------------*          
060500 G0010-PRINT-WEEK.                                                      
060600*------------------------------------------------------------*          
060700     SET TK-WX TO WS-WEEK-NO.                                           
060800     SET TK-IDX TO 1.                                                   
060900     STRING "WEEK ENDING " DELIMITED BY SIZE                            
061000         TK-WK-DATE (TK-IDX, TK-WX) DELIMITED BY SIZE                   
061100         "  TREND=" DELIMITED BY SIZE                                   
061200         INTO PR-DETAIL-TEXT.                                           
061300     MOVE WS-TREND-COUNT TO WS-EDIT-COUNT.                              
061400     STRING PR-DETAIL-TEXT (1:29) DELIMITED BY SIZE                     
061500         WS-EDIT-COUNT DELIMITED BY SIZE                                
061600         "  EQUITY%=" DELIMITED BY SIZE                                 
061700         INTO PR-DETAIL-TEXT.                                           
061800     MOVE WS-EQUITY-ALLOC-PCT TO WS-EDIT-PCT.                           
061900     STRING PR-DETAIL-TEXT (1:46) DELIMITED BY SIZE                     
062000         WS-EDIT-PCT DELIMITED BY SIZE                                  
062100         "  GOLD%=" DELIMITED BY SIZE                                   
062200         INTO PR-DETAIL-TEXT.                                           
062300     MOVE WS-GOLD-ALLOC-PCT TO WS-EDIT-PCT.                             
062400     STRING PR-DETAIL-TEXT (1:62) DELIMITED BY SIZE                     
062500         WS-EDIT-PCT DELIMITED BY SIZE                                  
062600         "  CASH=" DELIMITED BY SIZE                                    
062700         INTO PR-DETAIL-TEXT.                                           
062800     MOVE WS-CASH TO WS-EDIT-AMOUNT.                                    
062900     STRING PR-DETAIL-TEXT (1:76) DELIMITED BY SIZE                     
063000         WS-EDIT-AMOUNT DELIMITED BY SIZE                               
063100         INTO PR-DETAIL-TEXT.                                           
063200*                                                                       
063300     IF WS-WEEK-NO = 2                                                  
063400         WRITE PORTRPT-RECORD FROM PR-DETAIL-VIEW                       
063500             AFTER ADVANCING TOP-OF-FORM                                
063600     ELSE                                                               
063700         WRITE PORTRPT-RECORD FROM PR-DETAIL-VIEW                       
063800             AFTER ADVANCING 1 LINE                                     
063900     END-IF.                                                            
064000*                                                                       
064050     PERFORM G0020-PRINT-HOLDINGS                                       
064060         VARYING TK-IDX FROM 1 BY 1                                     
064070         UNTIL TK-IDX > TK-COUNT.                                       
064080*                                                                       
064100 G0010-EXIT.                                                            
064200     EXIT.                                                              
064210*------------------------------------------------------------*          
064220*    ONE LINE PER TICKER CURRENTLY HELD - SYMBOL, ITS                   
064230*    EQUAL-WEIGHT SHARE OF THE TOP-N SLEEVE, AND THIS WEEK'S            
064240*    CLOSE AS THE UNIT PRICE - PER THE RESEARCH DESK'S                  
064250*    STANDARD PORTFOLIO REPORT FORMAT.                                  
064260 G0020-PRINT-HOLDINGS.                                                  
064270*------------------------------------------------------------*          
064280     IF WS-HOLDING-QTY (TK-IDX) > ZERO                                  
064290         STRING "    HELD " DELIMITED BY SIZE                           
064300             TK-SYMBOL (TK-IDX) DELIMITED BY SIZE                       
064310             "  WEIGHT%=" DELIMITED BY SIZE                             
064320             INTO PR-DETAIL-TEXT                                        
064330         MOVE WS-EQUAL-WEIGHT-PCT TO WS-EDIT-PCT                        
064340         STRING PR-DETAIL-TEXT (1:31) DELIMITED BY SIZE                 
064350             WS-EDIT-PCT DELIMITED BY SIZE                              
064360             "  PRICE=" DELIMITED BY SIZE                               
064370             INTO PR-DETAIL-TEXT                                        
064380         MOVE TK-WK-CLOSE (TK-IDX, TK-WX) TO WS-EDIT-AMOUNT             
064390         STRING PR-DETAIL-TEXT (1:48) DELIMITED BY SIZE                 
064400             WS-EDIT-AMOUNT DELIMITED BY SIZE                           
064410             INTO PR-DETAIL-TEXT                                        
064420         WRITE PORTRPT-RECORD FROM PR-DETAIL-VIEW                       
064430             AFTER ADVANCING 1 LINE                                     
064440     END-IF.                                                            
064450*                                                                       
064460 G0020-EXIT.                                                            
064470     EXIT.                                                              
064480*                                                                       
064490 END PROGRAM MOMPORT.                                                   
