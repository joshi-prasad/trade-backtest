000100******************************************************************      
000200* PROGRAM:  BUYHOLD                                                     
000300* PURPOSE:  S1 - BUY AND HOLD.  OPENS ONE TRADE AT THE FIRST            
000400*           DAILY BAR'S CLOSE, CLOSES IT AT THE LAST BAR'S CLOSE,       
000500*           AND RUNS THE STATISTICS ENGINE OVER THE SINGLE-TRADE        
000600*           LEDGER.  THE BASELINE EVERY OTHER STRATEGY ON THE           
000700*           DESK IS MEASURED AGAINST.                                   
000800******************************************************************      
000900*                                                                       
001000* CHANGE LOG                                                            
001100*    19910204  RPN  0000  INITIAL VERSION.                          CR0000
001200*    19960815  JFT  0004  NOW CALLS IDXCSVR INSTEAD OF CARRYING     CR0004
001300*                         ITS OWN CSV LOADER - SEE U1 MODULE.       CR0004
001400*    19981207  CLV  0009  Y2K SWEEP - NO CHANGE, ALL DATE FIELDS    CR0009
001500*                         ALREADY FULL CCYYMMDD.                    CR0009
001600*    20030512  MHS  0011  INITIAL CAPITAL RAISED TO 1,000,000 PER   CR0011
001700*                         RESEARCH DESK STANDARD RUN PARAMETERS.    CR0011
001800******************************************************************      
001900 IDENTIFICATION DIVISION.                                               
002000 PROGRAM-ID.     BUYHOLD.                                               
002100 AUTHOR.         R P NORBOE.                                            
002200 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002300 DATE-WRITTEN.   04-FEB-1991.                                           
002400 DATE-COMPILED.                                                         
002500 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002600*                                                                       
002700 ENVIRONMENT DIVISION.                                                  
002800 CONFIGURATION SECTION.                                                 
002900 SPECIAL-NAMES.                                                         
003000     C01 IS TOP-OF-FORM                                                 
003100     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003200     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003300            OFF STATUS IS DEBUG-TRACE-OFF.                              
003400*                                                                       
003500 INPUT-OUTPUT SECTION.                                                  
003600 FILE-CONTROL.                                                          
003700     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
003800         ORGANIZATION IS LINE SEQUENTIAL                                
003900         FILE STATUS IS WS-TL-STATUS.                                   
004000     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004100         ORGANIZATION IS LINE SEQUENTIAL                                
004200         FILE STATUS IS WS-SR-STATUS.                                   
004300*                                                                       
004400 DATA DIVISION.                                                         
004500 FILE SECTION.                                                          
004600*                                                                       
004700 FD  TRADE-LEDGER-FILE                                                  
004800     RECORDING MODE IS F.                                               
004900     COPY TRLEDG.                                                       
005000*                                                                       
005100 FD  STATRPT-FILE                                                       
005200     RECORDING MODE IS F.                                               
005300 01  STATRPT-RECORD              PIC X(132).                            
005400*                                                                       
005500 WORKING-STORAGE SECTION.                                               
005600*                                                                       
005700 77  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
005800 77  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
005900*                                                                       
006000 01  WS-CONSTANTS.                                                      
006100     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006200                                 VALUE 1000000.00.                      
006300     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006400                                 "BUY AND HOLD".                        
006500*                                                                       
006600 01  WS-PRINT-LINE.                                                     
006700     05  PR-LABEL                PIC X(44).                             
006800     05  FILLER                  PIC X(02) VALUE SPACES.                
006900     05  PR-VALUE                PIC X(20).                             
007000     05  FILLER                  PIC X(66).                             
007100*    ALTERNATE VIEW USED WHEN WRITING A TRADE DETAIL LINE AS ONE        
007200*    STRING INSTEAD OF LABEL/VALUE PAIRS.                               
007300 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
007400     05  PR-DETAIL-TEXT          PIC X(132).                            
007500*                                                                       
007600 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
007700*    NUMERIC-ONLY VIEW OF THE EDIT FIELD, USED BY THE DEBUG             
007800*    TRACE TO DUMP THE RAW DIGIT STRING BEHIND THE PICTURE.             
007900 01  WS-EDIT-DIGITS-VIEW REDEFINES WS-EDIT-AMOUNT.                      
008000     05  FILLER                  PIC X(11).                             
008100*                                                                       
008200 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
008300*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
008400*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
008500 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
008600     05  WS-PROFIT-SIGN          PIC S9.                                
008700     05  FILLER                  PIC 9(04)V9999.                        
008800*                                                                       
008900 01  STRSTAT-PARM.                                                      
009000     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
009100     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
009200*                                                                       
009300     COPY BARTBL.                                                       
009400     COPY TRDTBL.                                                       
009500*                                                                       
009600 PROCEDURE DIVISION.                                                    
009700*                                                                       
009800 A0010-MAIN-LINE.                                                       
009900*                                                                       
010000     MOVE ZERO TO BT-COUNT.                                             
010100     MOVE ZERO TO TT-COUNT.                                             
010200*                                                                       
010300     CALL 'IDXCSVR' USING BAR-TABLE.                                    
010400*                                                                       
010500     IF BT-COUNT > ZERO                                                 
010600         PERFORM B0010-OPEN-OUTPUTS  THRU B0010-EXIT                    
010700         PERFORM C0010-BUY-AND-HOLD  THRU C0010-EXIT                    
010800         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
010900         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
011000         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
011100         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
011200     END-IF.                                                            
011300*                                                                       
011400 A0010-EXIT.                                                            
011500     STOP RUN.                                                          
011600*------------------------------------------------------------*          
011700 B0010-OPEN-OUTPUTS.                                                    
011800*------------------------------------------------------------*          
011900     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
012000     OPEN OUTPUT STATRPT-FILE.                                          
012100*                                                                       
012200 B0010-EXIT.                                                            
012300     EXIT.                                                              
012400*------------------------------------------------------------*          
012500 C0010-BUY-AND-HOLD.                                                    
012600*------------------------------------------------------------*          
012700     SET BT-IDX TO 1.                                                   
012800     MOVE BT-DATE  (BT-IDX) TO TR-ENTRY-DATE.                           
012900     MOVE BT-CLOSE (BT-IDX) TO TR-ENTRY-PRICE.                          
013000*                                                                       
013100     SET BT-IDX TO BT-COUNT.                                            
013200     MOVE BT-DATE  (BT-IDX) TO TR-EXIT-DATE.                            
013300     MOVE BT-CLOSE (BT-IDX) TO TR-EXIT-PRICE.                           
013400     MOVE "END OF DATA"          TO TR-EXIT-REASON.                     
013500*                                                                       
013600     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
013700         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
013800             / TR-ENTRY-PRICE * 100.                                    
013900*                                                                       
014000     WRITE TRADE-LEDGER-RECORD.                                         
014100*                                                                       
014200     SET TT-IDX TO 1.                                                   
014300     MOVE 1                    TO TT-COUNT.                             
014400     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
014500     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
014600     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
014700     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
014800     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
014900*                                                                       
015000     PERFORM E0010-PRINT-TRADE-DETAIL THRU E0010-EXIT.                  
015100*                                                                       
015200 C0010-EXIT.                                                            
015300     EXIT.                                                              
015400*------------------------------------------------------------*          
015500 D0010-CLOSE-OUTPUTS.                                                   
015600*------------------------------------------------------------*          
015700     CLOSE TRADE-LEDGER-FILE.                                           
015800     CLOSE STATRPT-FILE.                                                
015900*                                                                       
016000 D0010-EXIT.                                                            
016100     EXIT.                                                              
016200*------------------------------------------------------------*          
016300 E0010-PRINT-TRADE-DETAIL.                                              
016400*------------------------------------------------------------*          
016500     STRING "TRADE 1  ENTRY " DELIMITED BY SIZE                         
016600         TR-ENTRY-DATE        DELIMITED BY SIZE                         
016700         " @ "                DELIMITED BY SIZE                         
016800         INTO PR-DETAIL-TEXT.                                           
016900     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
017000     STRING PR-DETAIL-TEXT (1:32) DELIMITED BY SIZE                     
017100         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
017200         "  EXIT "                DELIMITED BY SIZE                     
017300         TR-EXIT-DATE             DELIMITED BY SIZE                     
017400         " @ "                    DELIMITED BY SIZE                     
017500         INTO PR-DETAIL-TEXT.                                           
017600     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
017700     STRING PR-DETAIL-TEXT (1:65) DELIMITED BY SIZE                     
017800         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
017900         "  PROFIT% "             DELIMITED BY SIZE                     
018000         INTO PR-DETAIL-TEXT.                                           
018100     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
018200     STRING PR-DETAIL-TEXT (1:85) DELIMITED BY SIZE                     
018300         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
018400         INTO PR-DETAIL-TEXT.                                           
018500*                                                                       
018600     WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                           
018700         AFTER ADVANCING TOP-OF-FORM.                                   
018800*                                                                       
018900 E0010-EXIT.                                                            
019000     EXIT.                                                              
019100*                                                                       
019200 END PROGRAM BUYHOLD.                                                   
