000100******************************************************************      
000200* PROGRAM:  IDXCSVR                                                     
000300* PURPOSE:  U1 - INDEX-CSV-READER.  LOADS THE DAILY QUOTATION           
000400*           FILE INTO AN IN-MEMORY DATE-ASCENDING BAR TABLE FOR         
000500*           USE BY THE STRATEGY DRIVER THAT CALLED IT.                  
000600* TECTONICS: COBC                                                       
000700******************************************************************      
000800*                                                                       
000900* CHANGE LOG                                                            
001000*    DATE-WRITTEN 19-MAR-1989.                                          
001100*    THIS MODULE REPLACES THE OLD HAND-KEYED PRICE-CARD LOADER          
001200*    THAT EACH STRATEGY PROGRAM USED TO CARRY ITS OWN COPY OF.          
001300*                                                                       
001400*    19890319  RPN  0000  INITIAL VERSION - FIXED 7-TOKEN LINE.     CR0000
001500*    19890504  RPN  0014  BLANK NUMERIC TOKEN NOW TREATED AS        CR0014
001600*                         ZERO PER BACK-OFFICE REQUEST (MISSING     CR0014
001700*                         TURNOVER ON HOLIDAY-ADJACENT ROWS).       CR0014
001800*    19891002  RPN  0021  ADDED WS-DQ-STATUS DISPLAY ON ABEND       CR0021
001900*                         PATH - OPERATOR COULD NOT TELL WHICH      CR0021
002000*                         DD WAS SHORT.                             CR0021
002100*    19900226  JFT  0033  OUT-OF-SEQUENCE DATE NOW FLAGGED, NOT     CR0033
002200*                         SILENTLY ACCEPTED.                        CR0033
002300*    19910715  JFT  0040  RAISED BT-MAX-ENTRIES (SEE BARTBL) TO     CR0040
002400*                         COVER A FULL DECADE OF DAILY BARS.        CR0040
002500*    19930108  RPN  0052  SHORT-LINE DEFENSIVE CHECK ADDED AFTER    CR0052
002600*                         A TRUNCATED EXPORT FROM THE VENDOR FEED   CR0052
002700*                         BLEW UP THE UNSTRING.                     CR0052
002800*    19950611  CLV  0061  CLEANED UP PARAGRAPH NAMES TO MATCH       CR0061
002900*                         SHOP STANDARD A/B/C NUMBERING.            CR0061
003000*    19970920  CLV  0070  ADDED DEBUG-TRACE-SWITCH (UPSI-0) SO      CR0070
003100*                         WE CAN TURN ON LINE-BY-LINE DISPLAY       CR0070
003200*                         WITHOUT A RECOMPILE.                      CR0070
003300*    19981130  CLV  0081  Y2K - QT-DATE-PARTS NOW CARRIES A FULL    CR0081
003400*                         4-DIGIT CCYY; NO MORE 2-DIGIT YEAR        CR0081
003500*                         WINDOWING ANYWHERE IN THIS MODULE.        CR0081
003600*    19990205  CLV  0082  Y2K FOLLOW-UP - REGRESSION RUN AGAINST    CR0082
003700*                         3 YEARS OF HISTORY, CENTURY ROLL CLEAN.   CR0082
003800*    20020814  MHS  0097  TOKEN TABLE REDEFINES ADDED SO THE        CR0097
003900*                         BLANK-TO-ZERO PASS IS ONE LOOP INSTEAD    CR0097
004000*                         OF SIX REPEATED IF'S.                     CR0097
004100*    20071003  MHS  0114  WS-LINES-READ WIDENED - A FULL S&P        CR0114
004200*                         HISTORY LOAD WAS WRAPPING THE OLD         CR0114
004300*                         PIC 9(03) COUNTER.                        CR0114
004400******************************************************************      
004500 IDENTIFICATION DIVISION.                                               
004600 PROGRAM-ID.     IDXCSVR.                                               
004700 AUTHOR.         R P NORBOE.                                            
004800 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
004900 DATE-WRITTEN.   19-MAR-1989.                                           
005000 DATE-COMPILED.                                                         
005100 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
005200*                                                                       
005300 ENVIRONMENT DIVISION.                                                  
005400 CONFIGURATION SECTION.                                                 
005500 SPECIAL-NAMES.                                                         
005600     C01 IS TOP-OF-FORM                                                 
005700     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
005800     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
005900            OFF STATUS IS DEBUG-TRACE-OFF.                              
006000*                                                                       
006100 INPUT-OUTPUT SECTION.                                                  
006200 FILE-CONTROL.                                                          
006300     SELECT DAILY-QUOTE-FILE ASSIGN TO DAILYQT                          
006400         ORGANIZATION IS LINE SEQUENTIAL                                
006500         ACCESS MODE IS SEQUENTIAL                                      
006600         FILE STATUS IS WS-DQ-STATUS.                                   
006700*                                                                       
006800 DATA DIVISION.                                                         
006900 FILE SECTION.                                                          
007000*                                                                       
007100 FD  DAILY-QUOTE-FILE                                                   
007200     RECORD CONTAINS 100 CHARACTERS                                     
007300     RECORDING MODE IS F.                                               
007400 01  DQ-RECORD                   PIC X(100).                            
007500*                                                                       
007600 WORKING-STORAGE SECTION.                                               
007700*                                                                       
007800*    DEFENSIVE SHORT-LINE VIEW OF THE INPUT RECORD - A VENDOR           
007900*    FEED ONCE ARRIVED WITH THE LAST COLUMN TRUNCATED AND THE           
008000*    UNSTRING BELOW LEFT GARBAGE IN QT-TURNOVER.                        
008100 01  DQ-SHORT-RECORD REDEFINES DQ-RECORD.                               
008200     05  DQ-SHORT-TEXT           PIC X(40).                             
008300     05  FILLER                  PIC X(60).                             
008400*                                                                       
008600     77  WS-DQ-EOF-SWITCH        PIC X     VALUE 'N'.                   
008700         88  DQ-EOF                        VALUE 'Y'.                   
008800     77  WS-SEQUENCE-SWITCH      PIC X     VALUE 'N'.                   
008900         88  DATE-OUT-OF-SEQUENCE          VALUE 'Y'.                   
009000*                                                                       
009100 01  WS-DQ-STATUS                PIC X(02) VALUE SPACES.                
009200     88  WS-DQ-STATUS-OK                   VALUE '00'.                  
009300     88  WS-DQ-STATUS-EOF                  VALUE '10'.                  
009400*                                                                       
009500 01  WS-COUNTERS.                                                       
009600     05  WS-LINES-READ           PIC 9(07) COMP.                        
009700     05  WS-LINES-LOADED         PIC 9(07) COMP.                        
009800     05  WS-TOKEN-SUB            PIC 9(02) COMP.                        
009900*                                                                       
010000 01  WS-PRIOR-DATE               PIC 9(08) VALUE ZERO.                  
010100*                                                                       
010200*    THE SEVEN COMMA-DELIMITED TOKENS OF ONE QUOTATION LINE,            
010300*    NAMED FOR CLARITY ...                                              
010400 01  WS-RAW-TOKENS.                                                     
010500     05  WS-TOK-DATE             PIC X(15).                             
010600     05  WS-TOK-OPEN             PIC X(15).                             
010700     05  WS-TOK-HIGH             PIC X(15).                             
010800     05  WS-TOK-LOW              PIC X(15).                             
010900     05  WS-TOK-CLOSE            PIC X(15).                             
011000     05  WS-TOK-SHARES           PIC X(15).                             
011100     05  WS-TOK-TURNOVER         PIC X(15).                             
011200*    ... AND AGAIN AS A TABLE SO THE BLANK-TOKEN-MEANS-ZERO PASS        
011300*    BELOW IS ONE LOOP INSTEAD OF SEVEN REPEATED IF'S.                  
011400 01  WS-TOKEN-TABLE REDEFINES WS-RAW-TOKENS.                            
011500     05  WS-TOKEN-ENTRY OCCURS 7 TIMES                                  
011600                        INDEXED BY WS-TOKEN-IDX                         
011700                        PIC X(15).                                      
011800*                                                                       
011900     COPY QTQUOT.                                                       
012000*                                                                       
012100 LINKAGE SECTION.                                                       
012200*                                                                       
012300     COPY BARTBL.                                                       
012400*                                                                       
012500 PROCEDURE DIVISION USING BAR-TABLE.                                    
012600*                                                                       
012700 A0010-LOAD-BARS.                                                       
012800*                                                                       
012900     MOVE ZERO TO WS-LINES-READ WS-LINES-LOADED.                        
013000     MOVE ZERO TO BT-COUNT.                                             
013100     MOVE ZERO TO WS-PRIOR-DATE.                                        
013200*                                                                       
013300     PERFORM B0010-OPEN-FILE     THRU B0010-EXIT.                       
013400     PERFORM C0010-READ-LINE     THRU C0010-EXIT.                       
013500*                                                                       
013600     PERFORM D0010-PROCESS-LINE  THRU D0010-EXIT                        
013700         UNTIL DQ-EOF                                                   
013800            OR BT-COUNT NOT LESS THAN BT-MAX-ENTRIES.                   
013900*                                                                       
014000     PERFORM E0010-CLOSE-FILE    THRU E0010-EXIT.                       
014100*                                                                       
014200     IF DEBUG-TRACE-ON                                                  
014300         DISPLAY "IDXCSVR LINES READ  : " WS-LINES-READ                 
014400         DISPLAY "IDXCSVR BARS LOADED : " WS-LINES-LOADED               
014500     END-IF.                                                            
014600*                                                                       
014700 A0010-EXIT.                                                            
014800     EXIT.                                                              
014900*------------------------------------------------------------*          
015000 B0010-OPEN-FILE.                                                       
015100*------------------------------------------------------------*          
015200     OPEN INPUT DAILY-QUOTE-FILE.                                       
015300     IF NOT WS-DQ-STATUS-OK                                             
015400         DISPLAY "IDXCSVR - OPEN FAILED, FILE STATUS "                  
015500                 WS-DQ-STATUS                                           
015600         MOVE 'Y' TO WS-DQ-EOF-SWITCH                                   
015700     END-IF.                                                            
015800*                                                                       
015900 B0010-EXIT.                                                            
016000     EXIT.                                                              
016100*------------------------------------------------------------*          
016200 C0010-READ-LINE.                                                       
016300*------------------------------------------------------------*          
016400     READ DAILY-QUOTE-FILE                                              
016500         AT END MOVE 'Y' TO WS-DQ-EOF-SWITCH.                           
016600*                                                                       
016700     EVALUATE TRUE                                                      
016800         WHEN WS-DQ-STATUS-OK                                           
016900             ADD 1 TO WS-LINES-READ                                     
017000         WHEN WS-DQ-STATUS-EOF                                          
017100             CONTINUE                                                   
017200         WHEN OTHER                                                     
017300             DISPLAY "IDXCSVR - READ ERROR, FILE STATUS "               
017400                     WS-DQ-STATUS                                       
017500             MOVE 'Y' TO WS-DQ-EOF-SWITCH                               
017600     END-EVALUATE.                                                      
017700*                                                                       
017800 C0010-EXIT.                                                            
017900     EXIT.                                                              
018000*------------------------------------------------------------*          
018100 D0010-PROCESS-LINE.                                                    
018200*------------------------------------------------------------*          
018300     IF DQ-SHORT-TEXT EQUAL SPACES                                      
018400         DISPLAY "IDXCSVR - SHORT OR BLANK LINE SKIPPED AT "            
018500                 WS-LINES-READ                                          
018600     ELSE                                                               
018700         PERFORM D0020-UNSTRING-LINE THRU D0020-EXIT                    
018800         PERFORM D0030-DEFAULT-BLANKS THRU D0030-EXIT                   
018900         PERFORM D0040-EDIT-NUMERICS THRU D0040-EXIT                    
019000         PERFORM D0050-CHECK-SEQUENCE THRU D0050-EXIT                   
019100         PERFORM D0060-PUSH-BAR THRU D0060-EXIT                         
019200     END-IF.                                                            
019300*                                                                       
019400     PERFORM C0010-READ-LINE THRU C0010-EXIT.                           
019500*                                                                       
019600 D0010-EXIT.                                                            
019700     EXIT.                                                              
019800*------------------------------------------------------------*          
019900 D0020-UNSTRING-LINE.                                                   
020000*------------------------------------------------------------*          
020100     UNSTRING DQ-RECORD DELIMITED BY ','                                
020200         INTO WS-TOK-DATE     WS-TOK-OPEN    WS-TOK-HIGH                
020300              WS-TOK-LOW      WS-TOK-CLOSE   WS-TOK-SHARES              
020400              WS-TOK-TURNOVER                                           
020500     END-UNSTRING.                                                      
020600*                                                                       
020700 D0020-EXIT.                                                            
020800     EXIT.                                                              
020900*------------------------------------------------------------*          
021000 D0030-DEFAULT-BLANKS.                                                  
021100*------------------------------------------------------------*          
021200*    DESK CONVENTION CARRIED OVER FROM THE OLD TICKER-PLANT FEED -      
021300*    A BLANK NUMERIC TOKEN MEANS ZERO, NOT A MISSING VALUE.  THE        
021400*    DATE TOKEN (SUBSCRIPT 1) IS THE ONE EXCEPTION AND IS NEVER         
021450*    DEFAULTED - A BLANK DATE IS A BAD LINE AND IS LEFT TO FAIL         
021470*    THE NUMERIC EDIT BELOW.                                            
021500*                                                                       
021600     PERFORM D0031-BLANK-ONE-TOKEN THRU D0031-EXIT                      
021700         VARYING WS-TOKEN-SUB FROM 2 BY 1                               
021800           UNTIL WS-TOKEN-SUB > 7.                                      
021900*                                                                       
022000 D0030-EXIT.                                                            
022100     EXIT.                                                              
022200*------------------------------------------------------------*          
022300 D0031-BLANK-ONE-TOKEN.                                                 
022400*------------------------------------------------------------*          
022500     IF WS-TOKEN-ENTRY (WS-TOKEN-SUB) EQUAL SPACES                      
022600         MOVE '0' TO WS-TOKEN-ENTRY (WS-TOKEN-SUB) (1:1)                
022700     END-IF.                                                            
022800*                                                                       
022900 D0031-EXIT.                                                            
023000     EXIT.                                                              
023100*------------------------------------------------------------*          
023200 D0040-EDIT-NUMERICS.                                                   
023300*------------------------------------------------------------*          
023400     IF WS-TOK-DATE (1:8) IS NUMERIC                                    
023500         MOVE WS-TOK-DATE (1:8)      TO QT-DATE                         
023600     ELSE                                                               
023700         DISPLAY "IDXCSVR - BAD DATE TOKEN, LINE SKIPPED: "             
023800                 WS-TOK-DATE                                            
023900         MOVE WS-PRIOR-DATE          TO QT-DATE                         
024000     END-IF.                                                            
024100*                                                                       
024200     IF WS-TOK-OPEN IS NUMERIC                                          
024300         MOVE WS-TOK-OPEN            TO QT-OPEN                         
024400     ELSE                                                               
024500         MOVE ZERO                   TO QT-OPEN                         
024600     END-IF.                                                            
024700*                                                                       
024800     IF WS-TOK-HIGH IS NUMERIC                                          
024900         MOVE WS-TOK-HIGH            TO QT-HIGH                         
025000     ELSE                                                               
025100         MOVE ZERO                   TO QT-HIGH                         
025200     END-IF.                                                            
025300*                                                                       
025400     IF WS-TOK-LOW IS NUMERIC                                           
025500         MOVE WS-TOK-LOW             TO QT-LOW                          
025600     ELSE                                                               
025700         MOVE ZERO                   TO QT-LOW                          
025800     END-IF.                                                            
025900*                                                                       
026000     IF WS-TOK-CLOSE IS NUMERIC                                         
026100         MOVE WS-TOK-CLOSE           TO QT-CLOSE                        
026200     ELSE                                                               
026300         MOVE ZERO                   TO QT-CLOSE                        
026400     END-IF.                                                            
026500*                                                                       
026600     IF WS-TOK-SHARES IS NUMERIC                                        
026700         MOVE WS-TOK-SHARES          TO QT-SHARES                       
026800     ELSE                                                               
026900         MOVE ZERO                   TO QT-SHARES                       
027000     END-IF.                                                            
027100*                                                                       
027200     IF WS-TOK-TURNOVER IS NUMERIC                                      
027300         MOVE WS-TOK-TURNOVER        TO QT-TURNOVER                     
027400     ELSE                                                               
027500         MOVE ZERO                   TO QT-TURNOVER                     
027600     END-IF.                                                            
027700*                                                                       
027800 D0040-EXIT.                                                            
027900     EXIT.                                                              
028000*------------------------------------------------------------*          
028100 D0050-CHECK-SEQUENCE.                                                  
028200*------------------------------------------------------------*          
028300     IF QT-DATE NOT GREATER THAN WS-PRIOR-DATE                          
028400        AND WS-PRIOR-DATE NOT EQUAL ZERO                                
028500         SET DATE-OUT-OF-SEQUENCE TO TRUE                               
028600         DISPLAY "IDXCSVR - DATE OUT OF SEQUENCE AT RECORD "            
028700                 WS-LINES-READ ": " QT-DATE                             
028800     END-IF.                                                            
028900     MOVE QT-DATE TO WS-PRIOR-DATE.                                     
029000*                                                                       
029100 D0050-EXIT.                                                            
029200     EXIT.                                                              
029300*------------------------------------------------------------*          
029400 D0060-PUSH-BAR.                                                        
029500*------------------------------------------------------------*          
029600     SET BT-IDX TO BT-COUNT.                                            
029700     SET BT-IDX UP BY 1.                                                
029800     MOVE QT-DATE                TO BT-DATE (BT-IDX).                   
029900     MOVE QT-OPEN                TO BT-OPEN (BT-IDX).                   
030000     MOVE QT-HIGH                TO BT-HIGH (BT-IDX).                   
030100     MOVE QT-LOW                 TO BT-LOW (BT-IDX).                    
030200     MOVE QT-CLOSE               TO BT-CLOSE (BT-IDX).                  
030300     MOVE QT-SHARES              TO BT-SHARES (BT-IDX).                 
030400     MOVE QT-TURNOVER            TO BT-TURNOVER (BT-IDX).               
030500     ADD 1 TO BT-COUNT.                                                 
030600     ADD 1 TO WS-LINES-LOADED.                                          
030700*                                                                       
030800 D0060-EXIT.                                                            
030900     EXIT.                                                              
031000*------------------------------------------------------------*          
031100 E0010-CLOSE-FILE.                                                      
031200*------------------------------------------------------------*          
031300     CLOSE DAILY-QUOTE-FILE.                                            
031400*                                                                       
031500 E0010-EXIT.                                                            
031600     EXIT.                                                              
031700*                                                                       
031800 GOBACK.                                                                
031900*                                                                       
032000 END PROGRAM IDXCSVR.                                                   
