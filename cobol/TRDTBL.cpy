000100******************************************************************      
000200*    TRDTBL  -  IN-MEMORY TRADE LEDGER TABLE                            
000300*    EVERY STRATEGY DRIVER ACCUMULATES ITS CLOSED TRADES HERE           
000400*    (IN ADDITION TO WRITING THE TRADE-LEDGER-FILE) SO THE WHOLE        
000500*    LEDGER CAN BE HANDED TO STRSTAT IN ONE CALL FOR THE U11            
000600*    STATISTICS REPORT.  3000 TRADES IS AMPLE FOR ANY ONE               
000700*    STRATEGY'S HISTORY.                                                
000800******************************************************************      
000900 01  TRADE-TABLE.                                                       
001000     05  TT-MAX-ENTRIES          PIC 9(05) COMP VALUE 3000.             
001100     05  TT-COUNT                PIC 9(05) COMP VALUE ZERO.             
001200     05  TT-ENTRY OCCURS 3000 TIMES                                     
001300                  INDEXED BY TT-IDX.                                    
001400         10  TRD-ENTRY-DATE      PIC 9(08).                             
001500         10  TRD-ENTRY-PRICE     PIC S9(07)V99.                         
001600         10  TRD-EXIT-DATE       PIC 9(08).                             
001700         10  TRD-EXIT-PRICE      PIC S9(07)V99.                         
001800         10  TRD-EXIT-REASON     PIC X(20).                             
001900*        SAME SETTLEMENT BLOCK CARRIED ON THE OUTPUT LEDGER             
002000*        RECORD (SEE TRLEDG) - KEPT HERE TOO SO STRSTAT CAN             
002100*        BE HANDED THE WHOLE TRADE WITHOUT A SECOND FILE READ.          
002200         10  TRD-EXCHANGE-CODE   PIC X(02) VALUE SPACES.                
002300         10  TRD-COMMISSION      PIC S9(07)V99 VALUE ZERO.              
002400         10  TRD-LEDGER-STATUS   PIC X(02) VALUE '00'.                  
002500             88  TRD-LEDGER-POSTED           VALUE '00'.                
002600             88  TRD-LEDGER-REVERSED         VALUE '01'.                
002700         10  TRD-SIDE-CODE       PIC X      VALUE 'L'.                  
002800             88  TRD-SIDE-LONG               VALUE 'L'.                 
002900             88  TRD-SIDE-SHORT              VALUE 'S'.                 
003000*        RESERVED FOR THE OPTIONS-OVERLAY PROJECT THAT NEVER            
003100*        SHIPPED - SEE THE SAME NOTE ON TRLEDG.                         
003200         10  FILLER              PIC X(10).                             
003300         10  TRD-LAST-MAINT-DATE PIC 9(08) VALUE ZERO.                  
003400         10  FILLER              PIC X(04).                             
