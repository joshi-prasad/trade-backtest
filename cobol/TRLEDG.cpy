000100******************************************************************      
000200*    TRLEDG  -  TRADE LEDGER OUTPUT RECORD                              
000300*    ONE RECORD WRITTEN PER CLOSED TRADE BY EVERY STRATEGY              
000400*    DRIVER - THE DESK'S STANDARD SETTLEMENT-READY TRADE SLIP,          
000500*    CARRIED OVER FROM THE OLD MANUAL BLOTTER FORMAT SO THE             
000600*    BACK-OFFICE EXTRACT COULD BE SWAPPED IN WITHOUT A RETRAIN.         
000700******************************************************************      
000800 01  TRADE-LEDGER-RECORD.                                               
000900     05  TR-ENTRY-DATE           PIC 9(08).                             
001000     05  TR-ENTRY-PRICE          PIC S9(07)V99.                         
001100     05  TR-EXIT-DATE            PIC 9(08).                             
001200     05  TR-EXIT-PRICE           PIC S9(07)V99.                         
001300     05  TR-EXIT-REASON          PIC X(20).                             
001400*    SETTLEMENT BLOCK - CARRIED ON EVERY SLIP SINCE THE DESK'S          
001500*    CLEARING-HOUSE TAPE FORMAT REQUIRES IT, EVEN THOUGH THIS           
001600*    BATCH NEVER TRADES ANYTHING BUT THE ONE BACK-TESTED INDEX.         
001700     05  TR-EXCHANGE-CODE        PIC X(02) VALUE SPACES.                
001800     05  TR-SETTLEMENT-CYCLE     PIC X(02) VALUE SPACES.                
001900     05  TR-COMMISSION-AMOUNT    PIC S9(07)V99 VALUE ZERO.              
002000     05  TR-LEDGER-STATUS        PIC X(02) VALUE '00'.                  
002100         88  TR-LEDGER-POSTED              VALUE '00'.                  
002200         88  TR-LEDGER-REVERSED            VALUE '01'.                  
002300         88  TR-LEDGER-HELD                VALUE '02'.                  
002400     05  TR-SIDE-CODE            PIC X      VALUE 'L'.                  
002500         88  TR-SIDE-LONG                   VALUE 'L'.                  
002600         88  TR-SIDE-SHORT                  VALUE 'S'.                  
002700*    RESERVED FOR THE OPTIONS-OVERLAY PROJECT THAT NEVER SHIPPED -      
002800*    LEFT IN PLACE RATHER THAN RE-SHORTENING THE RECORD AGAIN.          
002900     05  FILLER                  PIC X(14).                             
003000     05  TR-LAST-MAINT-DATE      PIC 9(08) VALUE ZERO.                  
003100     05  FILLER                  PIC X(08).                             
