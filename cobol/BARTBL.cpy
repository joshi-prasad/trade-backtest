000100******************************************************************      
000200*    BARTBL  -  IN-MEMORY DATE-ASCENDING BAR TABLE                      
000300*    SHARED SHAPE FOR BOTH DAILY AND WEEKLY BARS - WKRESMP'S            
000400*    WEEKLY ROLL-UP IS BUILT TO MATCH THE DAILY LAYOUT ENTRY            
000500*    FOR ENTRY SO ONE DRIVER'S MAIN-LINE WALKS EITHER TABLE             
000600*    WITHOUT CARING WHICH ONE IT WAS HANDED.  IDXCSVR LOADS             
000700*    THIS FROM THE DAILY FILE, WKRESMP LOADS A SECOND COPY FROM         
000800*    THE FIRST, AND EVERY STRATEGY DRIVER WALKS IT ONE ENTRY AT         
000900*    A TIME IN MAIN-LINE.                                               
001000*                                                                       
001100*    12000 ENTRIES COVERS WELL OVER 40 YEARS OF DAILY TRADING           
001200*    BARS; RAISE BT-MAX-ENTRIES IF A LONGER HISTORY IS FED IN.          
001300******************************************************************      
001400 01  BAR-TABLE.                                                         
001500     05  BT-MAX-ENTRIES          PIC 9(05) COMP VALUE 12000.            
001600     05  BT-COUNT                PIC 9(05) COMP VALUE ZERO.             
001700     05  BT-ENTRY OCCURS 12000 TIMES                                    
001800                  INDEXED BY BT-IDX.                                    
001900         10  BT-DATE             PIC 9(08).                             
002000         10  BT-OPEN             PIC S9(07)V99.                         
002100         10  BT-HIGH             PIC S9(07)V99.                         
002200         10  BT-LOW              PIC S9(07)V99.                         
002300         10  BT-CLOSE            PIC S9(07)V99.                         
002400         10  BT-SHARES           PIC S9(13).                            
002500         10  BT-TURNOVER         PIC S9(13)V99.                         
002600*        EXCHANGE-OF-RECORD AND SOURCE-FEED MARKER - CARRIED            
002700*        SINCE THE SAME TABLE SHAPE ONCE FED A MULTI-EXCHANGE           
002800*        COMPOSITE INDEX BACK-TEST THAT WAS LATER DROPPED.              
002900         10  BT-EXCHANGE-CODE    PIC X(02) VALUE SPACES.                
003000         10  BT-FEED-SOURCE-SW   PIC X     VALUE 'P'.                   
003100             88  BT-FEED-IS-PRIMARY         VALUE 'P'.                  
003200             88  BT-FEED-IS-BACKUP          VALUE 'B'.                  
003300         10  BT-BAR-STATUS       PIC X(02) VALUE '00'.                  
003400             88  BT-BAR-OK                  VALUE '00'.                 
003500             88  BT-BAR-ESTIMATED           VALUE '01'.                 
003600             88  BT-BAR-HOLIDAY-FILL        VALUE '02'.                 
003700*        RESERVED FOR THE INTRADAY-TICK PROJECT THAT WAS SHELVED        
003800*        WHEN THE DESK MOVED TO END-OF-DAY-ONLY BACK-TESTING.           
003900         10  FILLER              PIC X(12).                             
004000         10  BT-LAST-MAINT-DATE  PIC 9(08) VALUE ZERO.                  
004100         10  FILLER              PIC X(04).                             
