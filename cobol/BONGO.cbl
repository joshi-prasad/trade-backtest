000100******************************************************************      
000200* PROGRAM:  BONGO                                                       
000300* PURPOSE:  S6 - THE "BONGO" OSCILLATOR STACK STRATEGY.  THREE          
000400*           RSI LENGTHS (8, 14, 19) PLUS A 9-DAY EMA ARE WATCHED        
000500*           FOR A "BLUE BONGO" STACK (RSI8 OVER RSI14 OVER RSI19,       
000600*           CLOSE OVER THE EMA) AS THE ENTRY SIGNAL, AND A "RED         
000700*           BONGO" STACK (THE MIRROR IMAGE) AS THE EXIT SIGNAL.         
000800*           NAME IS DESK SLANG, NOT OURS - CARRIED OVER FROM THE        
000900*           ORIGINAL RESEARCH NOTE THAT SPECIFIED THIS SYSTEM.          
001000******************************************************************      
001100*                                                                       
001200* CHANGE LOG                                                            
001300*    19930611  RPN  0000  INITIAL VERSION.                          CR0000
001400*    19981207  CLV  0007  Y2K SWEEP - NO CHANGE.                    CR0007
001500*    20030512  MHS  0009  INITIAL CAPITAL RAISED TO 1,000,000.      CR0009
001600******************************************************************      
001700 IDENTIFICATION DIVISION.                                               
001800 PROGRAM-ID.     BONGO.                                                 
001900 AUTHOR.         R P NORBOE.                                            
002000 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002100 DATE-WRITTEN.   11-JUN-1993.                                           
002200 DATE-COMPILED.                                                         
002300 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002400*                                                                       
002500 ENVIRONMENT DIVISION.                                                  
002600 CONFIGURATION SECTION.                                                 
002700 SPECIAL-NAMES.                                                         
002800     C01 IS TOP-OF-FORM                                                 
002900     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003000     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003100            OFF STATUS IS DEBUG-TRACE-OFF.                              
003200*                                                                       
003300 INPUT-OUTPUT SECTION.                                                  
003400 FILE-CONTROL.                                                          
003500     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
003600         ORGANIZATION IS LINE SEQUENTIAL                                
003700         FILE STATUS IS WS-TL-STATUS.                                   
003800     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
003900         ORGANIZATION IS LINE SEQUENTIAL                                
004000         FILE STATUS IS WS-SR-STATUS.                                   
004100*                                                                       
004200 DATA DIVISION.                                                         
004300 FILE SECTION.                                                          
004400*                                                                       
004500 FD  TRADE-LEDGER-FILE                                                  
004600     RECORDING MODE IS F.                                               
004700     COPY TRLEDG.                                                       
004800*                                                                       
004900 FD  STATRPT-FILE                                                       
005000     RECORDING MODE IS F.                                               
005100 01  STATRPT-RECORD              PIC X(132).                            
005200*                                                                       
005300 WORKING-STORAGE SECTION.                                               
005400*                                                                       
005500 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
005600 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
005700*                                                                       
005800 01  WS-CONSTANTS.                                                      
005900     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006000                                 VALUE 1000000.00.                      
006100     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006200                                 "BONGO".                               
006300     05  WS-RSI8-INSTANCE        PIC 9(02) COMP VALUE 1.                
006400     05  WS-RSI14-INSTANCE       PIC 9(02) COMP VALUE 2.                
006500     05  WS-RSI19-INSTANCE       PIC 9(02) COMP VALUE 3.                
006600     05  WS-EMA9-INSTANCE        PIC 9(02) COMP VALUE 1.                
006700     05  WS-RSI8-PERIOD          PIC 9(03) COMP VALUE 8.                
006800     05  WS-RSI14-PERIOD         PIC 9(03) COMP VALUE 14.               
006900     05  WS-RSI19-PERIOD         PIC 9(03) COMP VALUE 19.               
007000     05  WS-EMA9-PERIOD          PIC 9(03) COMP VALUE 9.                
007100*                                                                       
007300     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
007400         88  WS-IN-POSITION                VALUE 'Y'.                   
007500*                                                                       
007600 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
007700 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
007800*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
007900*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
008000 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
008100     05  WS-PROFIT-SIGN          PIC S9.                                
008200     05  FILLER                  PIC 9(04)V9999.                        
008300*                                                                       
008400 01  RSI-PARM.                                                          
008500     05  RSI-INSTANCE-ID         PIC 9(02).                             
008600     05  RSI-PERIOD              PIC 9(03).                             
008700     05  RSI-CLOSE-IN            PIC S9(07)V99.                         
008800     05  RSI-VALUE-OUT           PIC S9(05)V99.                         
008900     05  RSI-DEFINED-OUT         PIC X.                                 
009000         88  RSI-IS-DEFINED                VALUE 'Y'.                   
009100     05  RSI-OVERBOUGHT-OUT      PIC X.                                 
009200         88  RSI-IS-OVERBOUGHT             VALUE 'Y'.                   
009300     05  RSI-OVERSOLD-OUT        PIC X.                                 
009400         88  RSI-IS-OVERSOLD               VALUE 'Y'.                   
009500*                                                                       
009600 01  EMA-PARM.                                                          
009700     05  EMA-INSTANCE-ID         PIC 9(02).                             
009800     05  EMA-PERIOD              PIC 9(03).                             
009900     05  EMA-PRICE-IN            PIC S9(07)V99.                         
010000     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
010100     05  EMA-DEFINED-OUT         PIC X.                                 
010200         88  EMA-IS-DEFINED                VALUE 'Y'.                   
010300*                                                                       
010400 01  WS-CURRENT-READING.                                                
010500     05  WS-CUR-RSI8             PIC S9(05)V99  COMP-3.                 
010600     05  WS-CUR-RSI14            PIC S9(05)V99  COMP-3.                 
010700     05  WS-CUR-RSI19            PIC S9(05)V99  COMP-3.                 
010800     05  WS-CUR-RSI19-DEF-SW     PIC X.                                 
010900         88  WS-CUR-RSI19-DEF              VALUE 'Y'.                   
011000     05  WS-CUR-EMA9             PIC S9(07)V9999 COMP-3.                
011100     05  WS-CUR-EMA9-DEF-SW      PIC X.                                 
011200         88  WS-CUR-EMA9-DEF               VALUE 'Y'.                   
011300 01  WS-CURRENT-READING-EDIT REDEFINES WS-CURRENT-READING.              
011400     05  FILLER                  PIC X(08).                             
011500     05  FILLER                  PIC X(08).                             
011600     05  FILLER                  PIC X(08).                             
011700     05  FILLER                  PIC X(01).                             
011800     05  FILLER                  PIC X(11).                             
011900     05  FILLER                  PIC X(01).                             
012000*                                                                       
012100 01  OPEN-TRADE.                                                        
012200     05  OT-ENTRY-DATE           PIC 9(08).                             
012300     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
012400*                                                                       
012500 01  WS-PRINT-LINE.                                                     
012600     05  PR-LABEL                PIC X(44).                             
012700     05  FILLER                  PIC X(02) VALUE SPACES.                
012800     05  PR-VALUE                PIC X(20).                             
012900     05  FILLER                  PIC X(66).                             
013000 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
013100     05  PR-DETAIL-TEXT          PIC X(132).                            
013200*                                                                       
013300 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
013400 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
013500*                                                                       
013600 01  STRSTAT-PARM.                                                      
013700     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
013800     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
013900*                                                                       
014000     COPY BARTBL.                                                       
014100     COPY TRDTBL.                                                       
014200*                                                                       
014300 PROCEDURE DIVISION.                                                    
014400*                                                                       
014500 A0010-MAIN-LINE.                                                       
014600*                                                                       
014700     MOVE ZERO TO BT-COUNT TT-COUNT WS-TRADE-COUNT.                     
014800     MOVE 'N' TO WS-POSITION-SW.                                        
014900*                                                                       
015000     CALL 'IDXCSVR' USING BAR-TABLE.                                    
015100*                                                                       
015200     IF BT-COUNT > ZERO                                                 
015300         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
015400         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
015500             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > BT-COUNT         
015600         IF WS-IN-POSITION                                              
015700             SET BT-IDX TO BT-COUNT                                     
015800             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
015900         END-IF                                                         
016000         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
016100         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
016200         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
016300         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
016400     END-IF.                                                            
016500*                                                                       
016600 A0010-EXIT.                                                            
016700     STOP RUN.                                                          
016800*------------------------------------------------------------*          
016900 B0010-OPEN-OUTPUTS.                                                    
017000*------------------------------------------------------------*          
017100     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
017200     OPEN OUTPUT STATRPT-FILE.                                          
017300*                                                                       
017400 B0010-EXIT.                                                            
017500     EXIT.                                                              
017600*------------------------------------------------------------*          
017700 C0010-PROCESS-BAR.                                                     
017800*------------------------------------------------------------*          
017900     MOVE WS-RSI8-INSTANCE   TO RSI-INSTANCE-ID.                        
018000     MOVE WS-RSI8-PERIOD     TO RSI-PERIOD.                             
018100     MOVE BT-CLOSE (BT-IDX)  TO RSI-CLOSE-IN.                           
018200     CALL 'RSIENG' USING RSI-PARM.                                      
018300     MOVE RSI-VALUE-OUT      TO WS-CUR-RSI8.                            
018400*                                                                       
018500     MOVE WS-RSI14-INSTANCE  TO RSI-INSTANCE-ID.                        
018600     MOVE WS-RSI14-PERIOD    TO RSI-PERIOD.                             
018700     MOVE BT-CLOSE (BT-IDX)  TO RSI-CLOSE-IN.                           
018800     CALL 'RSIENG' USING RSI-PARM.                                      
018900     MOVE RSI-VALUE-OUT      TO WS-CUR-RSI14.                           
019000*                                                                       
019100     MOVE WS-RSI19-INSTANCE  TO RSI-INSTANCE-ID.                        
019200     MOVE WS-RSI19-PERIOD    TO RSI-PERIOD.                             
019300     MOVE BT-CLOSE (BT-IDX)  TO RSI-CLOSE-IN.                           
019400     CALL 'RSIENG' USING RSI-PARM.                                      
019500     MOVE RSI-VALUE-OUT      TO WS-CUR-RSI19.                           
019600     MOVE RSI-DEFINED-OUT    TO WS-CUR-RSI19-DEF-SW.                    
019700*                                                                       
019800     MOVE WS-EMA9-INSTANCE   TO EMA-INSTANCE-ID.                        
019900     MOVE WS-EMA9-PERIOD     TO EMA-PERIOD.                             
020000     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
020100     CALL 'EMAENG' USING EMA-PARM.                                      
020200     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA9.                            
020300     MOVE EMA-DEFINED-OUT    TO WS-CUR-EMA9-DEF-SW.                     
020400*                                                                       
020500     IF WS-CUR-RSI19-DEF AND WS-CUR-EMA9-DEF                            
020600         IF WS-IN-POSITION                                              
020700             PERFORM E0010-TEST-EXIT  THRU E0010-EXIT                   
020800         ELSE                                                           
020900             PERFORM E0020-TEST-ENTRY THRU E0020-EXIT                   
021000         END-IF                                                         
021100     END-IF.                                                            
021200*                                                                       
021300 C0010-EXIT.                                                            
021400     EXIT.                                                              
021500*------------------------------------------------------------*          
021600 E0010-TEST-EXIT.                                                       
021700*------------------------------------------------------------*          
021800*    RED BONGO - RSI8 UNDER RSI14 UNDER RSI19, CLOSE UNDER EMA9.        
021900     IF WS-CUR-RSI8 < WS-CUR-RSI14                                      
022000         AND WS-CUR-RSI14 < WS-CUR-RSI19                                
022100         AND BT-CLOSE (BT-IDX) < WS-CUR-EMA9                            
022200         PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                      
022300     END-IF.                                                            
022400*                                                                       
022500 E0010-EXIT.                                                            
022600     EXIT.                                                              
022700*------------------------------------------------------------*          
022800 E0020-TEST-ENTRY.                                                      
022900*------------------------------------------------------------*          
023000*    BLUE BONGO - RSI8 OVER RSI14 OVER RSI19, CLOSE OVER EMA9.          
023100     IF WS-CUR-RSI8 > WS-CUR-RSI14                                      
023200         AND WS-CUR-RSI14 > WS-CUR-RSI19                                
023300         AND BT-CLOSE (BT-IDX) > WS-CUR-EMA9                            
023400         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
023500         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
023600         SET WS-IN-POSITION TO TRUE                                     
023700     END-IF.                                                            
023800*                                                                       
023900 E0020-EXIT.                                                            
024000     EXIT.                                                              
024100*------------------------------------------------------------*          
024200 F0010-CLOSE-TRADE.                                                     
024300*------------------------------------------------------------*          
024400     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
024500     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
024600     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
024700     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
024800     IF BT-IDX = BT-COUNT AND WS-IN-POSITION                            
024900         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
025000     ELSE                                                               
025100         MOVE "RED BONGO"        TO TR-EXIT-REASON                      
025200     END-IF.                                                            
025300*                                                                       
025400     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
025500         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
025600             / TR-ENTRY-PRICE * 100.                                    
025700*                                                                       
025800     WRITE TRADE-LEDGER-RECORD.                                         
025900*                                                                       
026000     ADD 1 TO WS-TRADE-COUNT.                                           
026100     SET TT-IDX TO WS-TRADE-COUNT.                                      
026200     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
026300     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
026400     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
026500     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
026600     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
026700     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
026800*                                                                       
026900     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
027000*                                                                       
027100     MOVE 'N' TO WS-POSITION-SW.                                        
027200*                                                                       
027300 F0010-EXIT.                                                            
027400     EXIT.                                                              
027500*------------------------------------------------------------*          
027600 D0010-CLOSE-OUTPUTS.                                                   
027700*------------------------------------------------------------*          
027800     CLOSE TRADE-LEDGER-FILE.                                           
027900     CLOSE STATRPT-FILE.                                                
028000*                                                                       
028100 D0010-EXIT.                                                            
028200     EXIT.                                                              
028300*------------------------------------------------------------*          
028400 G0010-PRINT-TRADE-DETAIL.                                              
028500*------------------------------------------------------------*          
028600     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
028700     STRING "TRADE " DELIMITED BY SIZE                                  
028800         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
028900         "  ENTRY "           DELIMITED BY SIZE                         
029000         TR-ENTRY-DATE        DELIMITED BY SIZE                         
029100         " @ "                DELIMITED BY SIZE                         
029200         INTO PR-DETAIL-TEXT.                                           
029300     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
029400     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
029500         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
029600         "  EXIT "                DELIMITED BY SIZE                     
029700         TR-EXIT-DATE             DELIMITED BY SIZE                     
029800         " @ "                    DELIMITED BY SIZE                     
029900         INTO PR-DETAIL-TEXT.                                           
030000     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
030100     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
030200         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
030300         "  PROFIT% "             DELIMITED BY SIZE                     
030400         INTO PR-DETAIL-TEXT.                                           
030500     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
030600     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
030700         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
030800         "  " DELIMITED BY SIZE                                         
030900         TR-EXIT-REASON           DELIMITED BY SIZE                     
031000         INTO PR-DETAIL-TEXT.                                           
031100*                                                                       
031200     IF WS-TRADE-COUNT = 1                                              
031300         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
031400             AFTER ADVANCING TOP-OF-FORM                                
031500     ELSE                                                               
031600         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
031700             AFTER ADVANCING 1 LINE                                     
031800     END-IF.                                                            
031900*                                                                       
032000 G0010-EXIT.                                                            
032100     EXIT.                                                              
032200*                                                                       
032300 END PROGRAM BONGO.                                                     
