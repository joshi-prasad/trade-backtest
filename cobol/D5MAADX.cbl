000100******************************************************************      
000200* PROGRAM:  D5MAADX                                                     
000300* PURPOSE:  S12 - DAILY 5MA/ADX TREND SYSTEM.  SIX EMAS (5, 10,         
000400*           21, 51, 150, 200), A 14-DAY ADX, AND THE DESK'S BASE        
000500*           COUNTER (U9) FED WITH EMA51 STANDING IN FOR ITS             
000600*           USUAL "50" LINE, PLUS EMA150 AND EMA200.  A 2 PERCENT       
000700*           TRAILING-STOP IS SET ON ENTRY AND MOVED TO BREAK-EVEN       
000800*           ONCE THE TRADE IS UP 5 PERCENT.  WHILE THE BASE             
000900*           COUNTER IS ACTIVELY COUNTING THE EXIT TEST SWITCHES         
001000*           TO THE LONGER EMA200/EMA51 PAIR; OTHERWISE IT FOLLOWS       
001100*           THE STICKY "USE 51MA STOP" FLAG SET AT ENTRY.  A            
001200*           STRING OF LOSING OR QUICK TRADES FORCES A TEN BAR           
001300*           COOL-OFF.  CAPITAL COMPOUNDS FROM TRADE TO TRADE -          
001400*           EACH NEW POSITION IS SIZED OFF THE RUNNING BALANCE,         
001500*           NOT THE ORIGINAL STAKE.  THE OPEN TRADE AT END OF           
001600*           RUN IS LEFT OPEN, THE SAME AS THE 5-10 SYSTEM.              
001700******************************************************************      
001800*                                                                       
001900* CHANGE LOG                                                            
002000*    19970310  RPN  0000  INITIAL VERSION.                          CR0000
002100*    19981207  CLV  0004  Y2K SWEEP - NO CHANGE.                    CR0004
002200*    20030512  MHS  0006  INITIAL CAPITAL RAISED TO 1,000,000.      CR0006
002300******************************************************************      
002400 IDENTIFICATION DIVISION.                                               
002500 PROGRAM-ID.     D5MAADX.                                               
002600 AUTHOR.         R P NORBOE.                                            
002700 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002800 DATE-WRITTEN.   10-MAR-1997.                                           
002900 DATE-COMPILED.                                                         
003000 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
003100*                                                                       
003200 ENVIRONMENT DIVISION.                                                  
003300 CONFIGURATION SECTION.                                                 
003400 SPECIAL-NAMES.                                                         
003500     C01 IS TOP-OF-FORM                                                 
003600     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003700     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003800            OFF STATUS IS DEBUG-TRACE-OFF.                              
003900*                                                                       
004000 INPUT-OUTPUT SECTION.                                                  
004100 FILE-CONTROL.                                                          
004200     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
004300         ORGANIZATION IS LINE SEQUENTIAL                                
004400         FILE STATUS IS WS-TL-STATUS.                                   
004500     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004600         ORGANIZATION IS LINE SEQUENTIAL                                
004700         FILE STATUS IS WS-SR-STATUS.                                   
004800*                                                                       
004900 DATA DIVISION.                                                         
005000 FILE SECTION.                                                          
005100*                                                                       
005200 FD  TRADE-LEDGER-FILE                                                  
005300     RECORDING MODE IS F.                                               
005400     COPY TRLEDG.                                                       
005500*                                                                       
005600 FD  STATRPT-FILE                                                       
005700     RECORDING MODE IS F.                                               
005800 01  STATRPT-RECORD              PIC X(132).                            
005900*                                                                       
006000 WORKING-STORAGE SECTION.                                               
006100*                                                                       
006200 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
006300 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
006400*                                                                       
006500 01  WS-CONSTANTS.                                                      
006600     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006700                                 VALUE 1000000.00.                      
006800     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006900                                 "DAILY 5MA-ADX".                       
007000     05  WS-EMA5-INSTANCE        PIC 9(02) COMP VALUE 1.                
007100     05  WS-EMA10-INSTANCE       PIC 9(02) COMP VALUE 2.                
007200     05  WS-EMA21-INSTANCE       PIC 9(02) COMP VALUE 3.                
007300     05  WS-EMA51-INSTANCE       PIC 9(02) COMP VALUE 4.                
007400     05  WS-EMA150-INSTANCE      PIC 9(02) COMP VALUE 5.                
007500     05  WS-EMA200-INSTANCE      PIC 9(02) COMP VALUE 6.                
007600     05  WS-EMA5-PERIOD          PIC 9(03) COMP VALUE 5.                
007700     05  WS-EMA10-PERIOD         PIC 9(03) COMP VALUE 10.               
007800     05  WS-EMA21-PERIOD         PIC 9(03) COMP VALUE 21.               
007900     05  WS-EMA51-PERIOD         PIC 9(03) COMP VALUE 51.               
008000     05  WS-EMA150-PERIOD        PIC 9(03) COMP VALUE 150.              
008100     05  WS-EMA200-PERIOD        PIC 9(03) COMP VALUE 200.              
008200     05  WS-ADX-INSTANCE         PIC 9(02) COMP VALUE 1.                
008300     05  WS-ADX-PERIOD           PIC 9(03) COMP VALUE 14.               
008400     05  WS-BASE-INSTANCE        PIC 9(02) COMP VALUE 1.                
008500     05  WS-ADX-ENTRY-MIN        PIC S9(05)V9999 COMP-3                 
008600                                 VALUE 15.0000.                         
008700     05  WS-STOP-PCT             PIC S9(03)V99 COMP-3                   
008800                                 VALUE -2.00.                           
008900     05  WS-BREAK-EVEN-PCT       PIC S9(03)V99 COMP-3                   
009000                                 VALUE 5.00.                            
009100     05  WS-RANGE-FRACTION       PIC S9V9999 COMP-3                     
009200                                 VALUE 0.7500.                          
009300     05  WS-LOSS-STREAK-LIMIT    PIC 9(03) COMP VALUE 3.                
009400     05  WS-BASE-COUNT-LIMIT     PIC 9(03) COMP VALUE 2.                
009500     05  WS-QUICK-PROFIT-PCT     PIC S9(03)V99 COMP-3                   
009600                                 VALUE 50.00.                           
009700     05  WS-MAX-HOLD-DAYS        PIC 9(05) COMP VALUE 200.              
009800     05  WS-COOLOFF-LENGTH       PIC 9(03) COMP VALUE 10.               
009900*                                                                       
010100     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
010200         88  WS-IN-POSITION                VALUE 'Y'.                   
010300     77  WS-PRIOR-VALID-SW       PIC X     VALUE 'N'.                   
010400         88  WS-PRIOR-VALID                VALUE 'Y'.                   
010500     77  WS-USE-51-STOP-SW       PIC X     VALUE 'N'.                   
010600         88  WS-USE-51-STOP                VALUE 'Y'.                   
010700*                                                                       
010800 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
010900 01  WS-COOLOFF-BARS             PIC 9(03) COMP VALUE ZERO.             
011000 01  WS-CONSEC-LOSS-COUNT        PIC 9(03) COMP VALUE ZERO.             
011100 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
011200*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
011300*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
011400 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
011500     05  WS-PROFIT-SIGN          PIC S9.                                
011600     05  FILLER                  PIC 9(04)V9999.                        
011700 01  WS-PROFIT-ON-CLOSE-PCT      PIC S9(05)V9999 COMP-3.                
011800 01  WS-HOLD-DAYS                PIC 9(07) COMP.                        
011900 01  WS-CURRENT-CAPITAL          PIC S9(11)V99 COMP-3.                  
012000*                                                                       
012100 01  EMA-PARM.                                                          
012200     05  EMA-INSTANCE-ID         PIC 9(02).                             
012300     05  EMA-PERIOD              PIC 9(03).                             
012400     05  EMA-PRICE-IN            PIC S9(07)V99.                         
012500     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
012600     05  EMA-DEFINED-OUT         PIC X.                                 
012700         88  EMA-IS-DEFINED                VALUE 'Y'.                   
012800*                                                                       
012900 01  ADX-PARM.                                                          
013000     05  ADX-INSTANCE-ID         PIC 9(02).                             
013100     05  ADX-PERIOD              PIC 9(03).                             
013200     05  ADX-HIGH-IN             PIC S9(07)V99.                         
013300     05  ADX-LOW-IN              PIC S9(07)V99.                         
013400     05  ADX-CLOSE-IN            PIC S9(07)V99.                         
013500     05  ADX-PLUS-DI-OUT         PIC S9(05)V9999.                       
013600     05  ADX-MINUS-DI-OUT        PIC S9(05)V9999.                       
013700     05  ADX-ADX-OUT             PIC S9(05)V9999.                       
013800     05  ADX-DI-DEFINED-OUT      PIC X.                                 
013900         88  ADX-DI-OUT-DEFINED            VALUE 'Y'.                   
014000     05  ADX-ADX-DEFINED-OUT     PIC X.                                 
014100         88  ADX-ADX-OUT-DEFINED           VALUE 'Y'.                   
014200*                                                                       
014300 01  BASE-PARM.                                                         
014400     05  BASE-INSTANCE-ID        PIC 9(02).                             
014500     05  BASE-DATE-IN            PIC 9(08).                             
014600     05  BASE-CLOSE-IN           PIC S9(07)V99.                         
014700     05  BASE-EMA-50-IN          PIC S9(07)V9999.                       
014800     05  BASE-EMA-150-IN         PIC S9(07)V9999.                       
014900     05  BASE-EMA-200-IN         PIC S9(07)V9999.                       
015000     05  BASE-COUNTING-OUT       PIC X.                                 
015100         88  BASE-COUNTING-OUT-ON           VALUE 'Y'.                  
015200     05  BASE-IN-BASE-OUT        PIC X.                                 
015300         88  BASE-IN-BASE-OUT-ON            VALUE 'Y'.                  
015400     05  BASE-COUNT-OUT          PIC 9(05).                             
015500*                                                                       
015600 01  WS-CURRENT-READING.                                                
015700     05  WS-CUR-EMA5             PIC S9(07)V9999 COMP-3.                
015800     05  WS-CUR-EMA10            PIC S9(07)V9999 COMP-3.                
015900     05  WS-CUR-EMA21            PIC S9(07)V9999 COMP-3.                
016000     05  WS-CUR-EMA51            PIC S9(07)V9999 COMP-3.                
016100     05  WS-CUR-EMA150           PIC S9(07)V9999 COMP-3.                
016200     05  WS-CUR-EMA200           PIC S9(07)V9999 COMP-3.                
016300     05  WS-CUR-DEFINED-SW       PIC X.                                 
016400         88  WS-CUR-ALL-DEFINED            VALUE 'Y'.                   
016500     05  WS-CUR-ADX              PIC S9(05)V9999 COMP-3.                
016600     05  WS-CUR-ADX-DEF-SW       PIC X.                                 
016700         88  WS-CUR-ADX-DEF                 VALUE 'Y'.                  
016800     05  WS-CUR-BASE-ACTIVE-SW   PIC X.                                 
016900         88  WS-CUR-BASE-ACTIVE             VALUE 'Y'.                  
017000     05  WS-CUR-BASE-COUNT       PIC 9(05).                             
017100 01  WS-CURRENT-EMA-DIGITS REDEFINES WS-CURRENT-READING.                
017200     05  FILLER                  PIC X(11).                             
017300     05  FILLER                  PIC X(11).                             
017400     05  FILLER                  PIC X(11).                             
017500     05  FILLER                  PIC X(11).                             
017600     05  FILLER                  PIC X(11).                             
017700     05  FILLER                  PIC X(11).                             
017800     05  FILLER                  PIC X(01).                             
017900     05  FILLER                  PIC X(10).                             
018000     05  FILLER                  PIC X(01).                             
018100     05  FILLER                  PIC X(01).                             
018200     05  FILLER                  PIC X(05).                             
018300*                                                                       
018400 01  WS-PRIOR-BAR.                                                      
018500     05  WS-PRIOR-CLOSE          PIC S9(07)V99  COMP-3.                 
018600*                                                                       
018700 01  OPEN-TRADE.                                                        
018800     05  OT-ENTRY-DATE           PIC 9(08).                             
018900     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
019000     05  OT-ENTRY-BAR-IDX        PIC 9(07) COMP.                        
019100     05  OT-STOP-PRICE           PIC S9(07)V99 COMP-3.                  
019200     05  OT-USE-51-STOP-SW       PIC X.                                 
019300         88  OT-USE-51-STOP                 VALUE 'Y'.                  
019400     05  OT-QUANTITY             PIC S9(09)V9999 COMP-3.                
019500*                                                                       
019600 01  WS-PRINT-LINE.                                                     
019700     05  PR-LABEL                PIC X(44).                             
019800     05  FILLER                  PIC X(02) VALUE SPACES.                
019900     05  PR-VALUE                PIC X(20).                             
020000     05  FILLER                  PIC X(66).                             
020100 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
020200     05  PR-DETAIL-TEXT          PIC X(132).                            
020300*                                                                       
020400 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
020500 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
020600*                                                                       
020700 01  STRSTAT-PARM.                                                      
020800     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
020900     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
021000*                                                                       
021100     COPY BARTBL.                                                       
021200     COPY TRDTBL.                                                       
021300*                                                                       
021400 PROCEDURE DIVISION.                                                    
021500*                                                                       
021600 A0010-MAIN-LINE.                                                       
021700*                                                                       
021800     MOVE ZERO TO BT-COUNT TT-COUNT WS-TRADE-COUNT.                     
021900     MOVE ZERO TO WS-COOLOFF-BARS WS-CONSEC-LOSS-COUNT.                 
022000     MOVE 'N' TO WS-POSITION-SW.                                        
022100     MOVE 'N' TO WS-PRIOR-VALID-SW.                                     
022200     MOVE WS-INITIAL-CAPITAL TO WS-CURRENT-CAPITAL.                     
022300*                                                                       
022400     CALL 'IDXCSVR' USING BAR-TABLE.                                    
022500*                                                                       
022600     IF BT-COUNT > ZERO                                                 
022700         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
022800         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
022900             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > BT-COUNT         
023000         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
023100         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
023200         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
023300         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
023400     END-IF.                                                            
023500*                                                                       
023600 A0010-EXIT.                                                            
023700     STOP RUN.                                                          
023800*------------------------------------------------------------*          
023900 B0010-OPEN-OUTPUTS.                                                    
024000*------------------------------------------------------------*          
024100     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
024200     OPEN OUTPUT STATRPT-FILE.                                          
024300*                                                                       
024400 B0010-EXIT.                                                            
024500     EXIT.                                                              
024600*------------------------------------------------------------*          
024700 C0010-PROCESS-BAR.                                                     
024800*------------------------------------------------------------*          
024900*    PUSH ADX FIRST - THE DESK WANTS THE TREND READING CURRENT          
025000*    EVEN ON BARS THE COOL-OFF COUNTER IS SITTING OUT.                  
025100     MOVE WS-ADX-INSTANCE    TO ADX-INSTANCE-ID.                        
025200     MOVE WS-ADX-PERIOD      TO ADX-PERIOD.                             
025300     MOVE BT-HIGH  (BT-IDX)  TO ADX-HIGH-IN.                            
025400     MOVE BT-LOW   (BT-IDX)  TO ADX-LOW-IN.                             
025500     MOVE BT-CLOSE (BT-IDX)  TO ADX-CLOSE-IN.                           
025600     CALL 'ADXENG' USING ADX-PARM.                                      
025700     MOVE ADX-ADX-OUT        TO WS-CUR-ADX.                             
025800     MOVE ADX-ADX-DEFINED-OUT TO WS-CUR-ADX-DEF-SW.                     
025900*                                                                       
026000     IF WS-COOLOFF-BARS > ZERO                                          
026100         SUBTRACT 1 FROM WS-COOLOFF-BARS                                
026200     ELSE                                                               
026300         PERFORM C0020-UPDATE-EMAS THRU C0020-EXIT                      
026400         IF WS-CUR-ALL-DEFINED AND WS-CUR-ADX-DEF                       
026500             IF WS-IN-POSITION                                          
026600                 PERFORM E0010-MANAGE-TRADE THRU E0010-EXIT             
026700             ELSE                                                       
026800                 IF WS-PRIOR-VALID                                      
026900                     PERFORM E0020-TEST-ENTRY THRU E0020-EXIT           
027000                 END-IF                                                 
027100             END-IF                                                     
027200             MOVE WS-EMA51-INSTANCE  TO BASE-INSTANCE-ID                
027300             MOVE BT-DATE  (BT-IDX)  TO BASE-DATE-IN                    
027400             MOVE BT-CLOSE (BT-IDX)  TO BASE-CLOSE-IN                   
027500             MOVE WS-CUR-EMA51       TO BASE-EMA-50-IN                  
027600             MOVE WS-CUR-EMA150      TO BASE-EMA-150-IN                 
027700             MOVE WS-CUR-EMA200      TO BASE-EMA-200-IN                 
027800             CALL 'BASEENG' USING BASE-PARM                             
027900             MOVE BASE-COUNTING-OUT  TO WS-CUR-BASE-ACTIVE-SW           
028000             MOVE BASE-COUNT-OUT     TO WS-CUR-BASE-COUNT               
028100         END-IF                                                         
028200     END-IF.                                                            
028300*                                                                       
028400     MOVE BT-CLOSE (BT-IDX) TO WS-PRIOR-CLOSE.                          
028500     SET WS-PRIOR-VALID TO TRUE.                                        
028600*                                                                       
028700 C0010-EXIT.                                                            
028800     EXIT.                                                              
028900*------------------------------------------------------------*          
029000 C0020-UPDATE-EMAS.                                                     
029100*------------------------------------------------------------*          
029200     MOVE WS-EMA5-INSTANCE   TO EMA-INSTANCE-ID.                        
029300     MOVE WS-EMA5-PERIOD     TO EMA-PERIOD.                             
029400     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
029500     CALL 'EMAENG' USING EMA-PARM.                                      
029600     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA5.                            
029700*                                                                       
029800     MOVE WS-EMA10-INSTANCE  TO EMA-INSTANCE-ID.                        
029900     MOVE WS-EMA10-PERIOD    TO EMA-PERIOD.                             
030000     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
030100     CALL 'EMAENG' USING EMA-PARM.                                      
030200     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA10.                           
030300*                                                                       
030400     MOVE WS-EMA21-INSTANCE  TO EMA-INSTANCE-ID.                        
030500     MOVE WS-EMA21-PERIOD    TO EMA-PERIOD.                             
030600     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
030700     CALL 'EMAENG' USING EMA-PARM.                                      
030800     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA21.                           
030900*                                                                       
031000     MOVE WS-EMA51-INSTANCE  TO EMA-INSTANCE-ID.                        
031100     MOVE WS-EMA51-PERIOD    TO EMA-PERIOD.                             
031200     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
031300     CALL 'EMAENG' USING EMA-PARM.                                      
031400     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA51.                           
031500*                                                                       
031600     MOVE WS-EMA150-INSTANCE TO EMA-INSTANCE-ID.                        
031700     MOVE WS-EMA150-PERIOD   TO EMA-PERIOD.                             
031800     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
031900     CALL 'EMAENG' USING EMA-PARM.                                      
032000     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA150.                          
032100*                                                                       
032200     MOVE WS-EMA200-INSTANCE TO EMA-INSTANCE-ID.                        
032300     MOVE WS-EMA200-PERIOD   TO EMA-PERIOD.                             
032400     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
032500     CALL 'EMAENG' USING EMA-PARM.                                      
032600     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA200.                          
032700     MOVE EMA-DEFINED-OUT    TO WS-CUR-DEFINED-SW.                      
032800*                                                                       
032900 C0020-EXIT.                                                            
033000     EXIT.                                                              
033100*------------------------------------------------------------*          
033200 E0010-MANAGE-TRADE.                                                    
033300*------------------------------------------------------------*          
033400     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
033500         (BT-CLOSE (BT-IDX) - OT-ENTRY-PRICE)                           
033600             / OT-ENTRY-PRICE * 100.                                    
033700*                                                                       
033800     IF OT-STOP-PRICE NOT > OT-ENTRY-PRICE                              
033900         AND WS-PROFIT-PCT > WS-BREAK-EVEN-PCT                          
034000         MOVE OT-ENTRY-PRICE TO OT-STOP-PRICE                           
034100     END-IF.                                                            
034200*                                                                       
034300     IF NOT OT-USE-51-STOP                                              
034400         AND BT-CLOSE (BT-IDX) NOT < WS-CUR-EMA51                       
034500         AND WS-CUR-EMA5 > WS-CUR-EMA51                                 
034600         SET OT-USE-51-STOP TO TRUE                                     
034700     END-IF.                                                            
034800*                                                                       
034900     IF BT-LOW (BT-IDX) NOT > OT-STOP-PRICE                             
035000         PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                      
035100     ELSE                                                               
035200         IF WS-CUR-BASE-ACTIVE                                          
035300             IF WS-CUR-BASE-COUNT NOT > WS-BASE-COUNT-LIMIT             
035400                 IF BT-CLOSE (BT-IDX) < WS-CUR-EMA200                   
035500                     PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT          
035600                 END-IF                                                 
035700             ELSE                                                       
035800                 IF BT-CLOSE (BT-IDX) < WS-CUR-EMA51                    
035900                     PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT          
036000                 END-IF                                                 
036100             END-IF                                                     
036200         ELSE                                                           
036300             IF OT-USE-51-STOP                                          
036400                 IF BT-CLOSE (BT-IDX) < WS-CUR-EMA51                    
036500                     PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT          
036600                 END-IF                                                 
036700             ELSE                                                       
036800                 IF BT-CLOSE (BT-IDX) < WS-CUR-EMA10                    
036900                     PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT          
037000                 END-IF                                                 
037100             END-IF                                                     
037200         END-IF                                                         
037300     END-IF.                                                            
037400*                                                                       
037500 E0010-EXIT.                                                            
037600     EXIT.                                                              
037700*------------------------------------------------------------*          
037800 E0020-TEST-ENTRY.                                                      
037900*------------------------------------------------------------*          
038000     IF WS-PRIOR-CLOSE > WS-CUR-EMA5                                    
038100         AND BT-LOW   (BT-IDX) NOT < WS-CUR-EMA5                        
038200         AND BT-CLOSE (BT-IDX) > WS-CUR-EMA5                            
038300         AND WS-CUR-ADX NOT < WS-ADX-ENTRY-MIN                          
038400         AND (BT-CLOSE (BT-IDX) NOT < BT-LOW (BT-IDX) +                 
038500                 WS-RANGE-FRACTION *                                    
038600                 (BT-HIGH (BT-IDX) - BT-LOW (BT-IDX))                   
038700              OR BT-CLOSE (BT-IDX) > WS-PRIOR-CLOSE)                    
038800         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
038900         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
039000         MOVE BT-IDX            TO OT-ENTRY-BAR-IDX                     
039100         COMPUTE OT-STOP-PRICE ROUNDED =                                
039200             OT-ENTRY-PRICE * (1 + (WS-STOP-PCT / 100))                 
039300         IF BT-CLOSE (BT-IDX) NOT < WS-CUR-EMA51                        
039400             AND WS-CUR-EMA5 > WS-CUR-EMA51                             
039500             SET OT-USE-51-STOP TO TRUE                                 
039600         ELSE                                                           
039700             MOVE 'N' TO OT-USE-51-STOP-SW                              
039800         END-IF                                                         
039900         COMPUTE OT-QUANTITY ROUNDED =                                  
040000             WS-CURRENT-CAPITAL / OT-ENTRY-PRICE                        
040100         SET WS-IN-POSITION TO TRUE                                     
040200     END-IF.                                                            
040300*                                                                       
040400 E0020-EXIT.                                                            
040500     EXIT.                                                              
040600*------------------------------------------------------------*          
040700 F0010-CLOSE-TRADE.                                                     
040800*------------------------------------------------------------*          
040900     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
041000     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
041100     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
041200*                                                                       
041300     IF BT-LOW (BT-IDX) NOT > OT-STOP-PRICE                             
041400         MOVE OT-STOP-PRICE      TO TR-EXIT-PRICE                       
041500         MOVE "SL"               TO TR-EXIT-REASON                      
041600     ELSE                                                               
041700         MOVE BT-CLOSE (BT-IDX)  TO TR-EXIT-PRICE                       
041800         IF WS-CUR-BASE-ACTIVE                                          
041900             MOVE "BASE EXIT"    TO TR-EXIT-REASON                      
042000         ELSE                                                           
042100             IF OT-USE-51-STOP                                          
042200                 MOVE "EMA51 BREAK"  TO TR-EXIT-REASON                  
042300             ELSE                                                       
042400                 MOVE "EMA10 BREAK"  TO TR-EXIT-REASON                  
042500             END-IF                                                     
042600         END-IF                                                         
042700     END-IF.                                                            
042800*                                                                       
042900     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
043000         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
043100             / TR-ENTRY-PRICE * 100.                                    
043200     COMPUTE WS-PROFIT-ON-CLOSE-PCT ROUNDED =                           
043300         (BT-CLOSE (BT-IDX) - TR-ENTRY-PRICE)                           
043400             / TR-ENTRY-PRICE * 100.                                    
043500     COMPUTE WS-CURRENT-CAPITAL ROUNDED =                               
043600         WS-CURRENT-CAPITAL +                                           
043700             OT-QUANTITY * (TR-EXIT-PRICE - TR-ENTRY-PRICE).            
043800     COMPUTE WS-HOLD-DAYS =                                             
043900         BT-IDX - OT-ENTRY-BAR-IDX.                                     
044000*                                                                       
044100     IF WS-PROFIT-ON-CLOSE-PCT < 1                                      
044200         ADD 1 TO WS-CONSEC-LOSS-COUNT                                  
044300         IF WS-CONSEC-LOSS-COUNT NOT < WS-LOSS-STREAK-LIMIT             
044400             MOVE WS-COOLOFF-LENGTH TO WS-COOLOFF-BARS                  
044500         END-IF                                                         
044600     ELSE                                                               
044700         MOVE ZERO TO WS-CONSEC-LOSS-COUNT                              
044800         IF WS-PROFIT-ON-CLOSE-PCT > WS-QUICK-PROFIT-PCT                
044900             OR WS-HOLD-DAYS > WS-MAX-HOLD-DAYS                         
045000             MOVE WS-COOLOFF-LENGTH TO WS-COOLOFF-BARS                  
045100         END-IF                                                         
045200     END-IF.                                                            
045300*                                                                       
045400     WRITE TRADE-LEDGER-RECORD.                                         
045500*                                                                       
045600     ADD 1 TO WS-TRADE-COUNT.                                           
045700     SET TT-IDX TO WS-TRADE-COUNT.                                      
045800     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
045900     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
046000     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
046100     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
046200     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
046300     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
046400*                                                                       
046500     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
046600*                                                                       
046700     MOVE 'N' TO WS-POSITION-SW.                                        
046800     MOVE 'N' TO OT-USE-51-STOP-SW.                                     
046900*                                                                       
047000 F0010-EXIT.                                                            
047100     EXIT.                                                              
047200*------------------------------------------------------------*          
047300 D0010-CLOSE-OUTPUTS.                                                   
047400*------------------------------------------------------------*          
047500     CLOSE TRADE-LEDGER-FILE.                                           
047600     CLOSE STATRPT-FILE.                                                
047700*                                                                       
047800 D0010-EXIT.                                                            
047900     EXIT.                                                              
048000*------------------------------------------------------------*          
048100 G0010-PRINT-TRADE-DETAIL.                                              
048200*------------------------------------------------------------*          
048300     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
048400     STRING "TRADE " DELIMITED BY SIZE                                  
048500         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
048600         "  ENTRY "           DELIMITED BY SIZE                         
048700         TR-ENTRY-DATE        DELIMITED BY SIZE                         
048800         " @ "                DELIMITED BY SIZE                         
048900         INTO PR-DETAIL-TEXT.                                           
049000     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
049100     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
049200         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
049300         "  EXIT "                DELIMITED BY SIZE                     
049400         TR-EXIT-DATE             DELIMITED BY SIZE                     
049500         " @ "                    DELIMITED BY SIZE                     
049600         INTO PR-DETAIL-TEXT.                                           
049700     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
049800     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
049900         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
050000         "  PROFIT% "             DELIMITED BY SIZE                     
050100         INTO PR-DETAIL-TEXT.                                           
050200     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
050300     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
050400         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
050500         "  " DELIMITED BY SIZE                                         
050600         TR-EXIT-REASON           DELIMITED BY SIZE                     
050700         INTO PR-DETAIL-TEXT.                                           
050800*                                                                       
050900     IF WS-TRADE-COUNT = 1                                              
051000         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
051100             AFTER ADVANCING TOP-OF-FORM                                
051200     ELSE                                                               
051300         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
051400             AFTER ADVANCING 1 LINE                                     
051500     END-IF.                                                            
051600*                                                                       
051700 G0010-EXIT.                                                            
051800     EXIT.                                                              
051900*                                                                       
052000 END PROGRAM D5MAADX.                                                   
