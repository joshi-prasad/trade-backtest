000100******************************************************************      
000200*    QTQUOT  -  DAILY INDEX QUOTATION WORK RECORD                       
000300*    ONE CALENDAR DAY OF OHLC DATA FOR THE INDEX BEING BACK-            
000400*    TESTED.  USED BY IDXCSVR WHILE IT UNSTRINGS ONE LINE OF            
000500*    THE QUOTATION FILE BEFORE THE LINE IS PUSHED ONTO THE              
000600*    BAR-TABLE (SEE BARTBL COPYBOOK) - CARRIES THE SAME                 
000700*    EXCHANGE/SOURCE BLOCK AS THE BAR-TABLE ENTRY SO THE TWO            
000800*    LINE UP FIELD FOR FIELD.                                           
000900******************************************************************      
001000 01  QT-RECORD.                                                         
001100     05  QT-DATE                 PIC 9(08).                             
001200     05  QT-OPEN                 PIC S9(07)V99.                         
001300     05  QT-HIGH                 PIC S9(07)V99.                         
001400     05  QT-LOW                  PIC S9(07)V99.                         
001500     05  QT-CLOSE                PIC S9(07)V99.                         
001600     05  QT-SHARES               PIC S9(13).                            
001700     05  QT-TURNOVER             PIC S9(13)V99.                         
001800     05  QT-EXCHANGE-CODE        PIC X(02) VALUE SPACES.                
001900     05  QT-FEED-SOURCE-SW       PIC X     VALUE 'P'.                   
002000         88  QT-FEED-IS-PRIMARY            VALUE 'P'.                   
002100         88  QT-FEED-IS-BACKUP             VALUE 'B'.                   
002200     05  QT-QUOTE-STATUS         PIC X(02) VALUE '00'.                  
002300         88  QT-QUOTE-OK                   VALUE '00'.                  
002400         88  QT-QUOTE-ESTIMATED            VALUE '01'.                  
002500         88  QT-QUOTE-HOLIDAY-FILL         VALUE '02'.                  
002600*    RESERVED FOR THE INTRADAY-TICK PROJECT - SEE THE SAME NOTE         
002700*    ON BARTBL.                                                         
002800     05  FILLER                  PIC X(06).                             
002900*                                                                       
003000*    ALTERNATE CALENDAR-PART VIEW OF QT-DATE, USED BY THE               
003100*    ASCENDING-DATE-ORDER CHECK IN IDXCSVR.                             
003200 01  QT-DATE-PARTS REDEFINES QT-DATE.                                   
003300     05  QT-DATE-CCYY            PIC 9(04).                             
003400     05  QT-DATE-MM              PIC 9(02).                             
003500     05  QT-DATE-DD              PIC 9(02).                             
