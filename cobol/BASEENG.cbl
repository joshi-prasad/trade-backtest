000100******************************************************************      
000200* PROGRAM:  BASEENG                                                     
000300* PURPOSE:  U9 - MINERVINI-STYLE BASE-COUNT STATE MACHINE.              
000400*           CALLED ONCE PER BAR WITH TODAY'S DATE, CLOSE, AND THE       
000500*           50/150/200-DAY EMAS (CALLER MAY FEED A DIFFERENT            
000600*           PERIOD IN PLACE OF THE "50" - SEE S12).  UP TO 20           
000700*           INDEPENDENT BASE-COUNT INSTANCES.                           
000800*                                                                       
000900*           CARRIES ITS OWN PRIVATE 20-BAR ROLLING HIGH WINDOW          
001000*           RATHER THAN CALLING HILOENG, SO ITS INSTANCE-ID SPACE       
001100*           NEVER COLLIDES WITH A CALLER'S OWN HILOENG USAGE.           
001200******************************************************************      
001300*                                                                       
001400* CHANGE LOG                                                            
001500*    19900508  RPN  0000  INITIAL VERSION, PORTED FROM THE          CR0000
001600*                         RESEARCH DESK'S SPREADSHEET MODEL.        CR0000
001700*    19940117  JFT  0006  63-BAR BASE-AGE EXTENSION ADDED BUT       CR0006
001800*                         NEVER WIRED UP - LEFT DISABLED BELOW      CR0006
001900*                         PENDING SIGN-OFF FROM THE DESK. SEE       CR0006
002000*                         B0090 (NOT CALLED FROM A0010).            CR0006
002100*    19981207  CLV  0014  Y2K SWEEP - BASE-START-DATE IS ALREADY    CR0014
002200*                         AN 8-DIGIT CCYYMMDD FIELD, NO CHANGE.     CR0014
002300*    20060822  MHS  0019  10% BREAKOUT THRESHOLD PULLED OUT TO A    CR0019
002400*                         WORKING-STORAGE CONSTANT PER DESK         CR0019
002500*                         REQUEST - WAS HARD-CODED IN THE COMPUTE.  CR0019
002600******************************************************************      
002700 IDENTIFICATION DIVISION.                                               
002800 PROGRAM-ID.     BASEENG.                                               
002900 AUTHOR.         R P NORBOE.                                            
003000 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
003100 DATE-WRITTEN.   08-MAY-1990.                                           
003200 DATE-COMPILED.                                                         
003300 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
003400*                                                                       
003500 ENVIRONMENT DIVISION.                                                  
003600 CONFIGURATION SECTION.                                                 
003700 SPECIAL-NAMES.                                                         
003800     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003900     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
004000            OFF STATUS IS DEBUG-TRACE-OFF.                              
004100*                                                                       
004200 DATA DIVISION.                                                         
004300 WORKING-STORAGE SECTION.                                               
004400*                                                                       
004500 77  WS-BREAKOUT-PCT             PIC S9V9999 COMP-3 VALUE 0.10.         
004600 77  WS-HIGH-WINDOW-SIZE         PIC 9(03) COMP VALUE 20.               
004700 77  WS-MIN-DAYS-IN-BASE         PIC 9(03) COMP VALUE 20.               
004800*                                                                       
004900 01  BASE-STATE.                                                        
005000     05  BASE-SLOT OCCURS 20 TIMES INDEXED BY BASE-SX.                  
005100         10  BASE-COUNTING-SW    PIC X     VALUE 'N'.                   
005200             88  BASE-COUNTING-ACTIVE      VALUE 'Y'.                   
005300         10  BASE-IN-BASE-SW     PIC X     VALUE 'N'.                   
005400             88  BASE-IS-IN-BASE           VALUE 'Y'.                   
005500         10  BASE-COUNT          PIC 9(05) COMP VALUE ZERO.             
005600         10  BASE-HIGH           PIC S9(07)V99  VALUE ZERO.             
005700         10  BASE-START-DATE     PIC 9(08)      VALUE ZERO.             
005800         10  BASE-HI-FILL-COUNT  PIC 9(03) COMP VALUE ZERO.             
005900         10  BASE-HI-NEXT-SLOT   PIC 9(03) COMP VALUE 1.                
006000         10  BASE-HI-WINDOW OCCURS 20 TIMES                             
006100                           INDEXED BY BASE-HI-WX                        
006200                           PIC S9(07)V99.                               
006300         10  BASE-LAST-20-HIGH   PIC S9(07)V99  VALUE ZERO.             
006400*    ALTERNATE VIEW SHOWING ONLY THE STATE FLAGS AND COUNT PER          
006500*    SLOT, USED BY THE DEBUG TRACE.                                     
006600 01  BASE-SUMMARY-VIEW REDEFINES BASE-STATE.                            
006700     05  FILLER OCCURS 20 TIMES.                                        
006800         10  BASE-SUM-FLAGS      PIC X(02).                             
006900         10  BASE-SUM-COUNT      PIC 9(05).                             
007000         10  FILLER              PIC X(232).                            
007100*    ALTERNATE BREAKDOWN OF BASE-START-DATE, USED WHEN THE DEBUG        
007200*    TRACE NEEDS THE CALENDAR PARTS RATHER THAN THE RAW CCYYMMDD.       
007300 01  BASE-DATE-VIEW REDEFINES BASE-STATE.                               
007400     05  FILLER OCCURS 20 TIMES.                                        
007500         10  FILLER              PIC X(19).                             
007600         10  BASE-DV-CCYY        PIC 9(04).                             
007700         10  BASE-DV-MM          PIC 9(02).                             
007800         10  BASE-DV-DD          PIC 9(02).                             
007900         10  FILLER              PIC X(212).                            
008000*    ALTERNATE VIEW OF THE 20-BAR HIGH WINDOW CONTROL COUNTERS,         
008100*    USED BY THE DEBUG TRACE TO DISPLAY THEM AS ONE GROUP.              
008200 01  BASE-HI-CTL-VIEW REDEFINES BASE-STATE.                             
008300     05  FILLER OCCURS 20 TIMES.                                        
008400         10  FILLER              PIC X(27).                             
008500         10  BASE-HI-CTL-DISPLAY PIC X(06).                             
008600         10  FILLER              PIC X(206).                            
008700*                                                                       
008800 01  WS-DAYS-SINCE-START         PIC S9(05) COMP.                       
008900 01  WS-BREAKOUT-AMOUNT          PIC S9(07)V99.                         
009000 01  WS-BREAKOUT-TEST            PIC S9V9999.                           
009100 01  WS-SUBSCRIPT                PIC 9(03) COMP.                        
009200*                                                                       
009300 LINKAGE SECTION.                                                       
009400*                                                                       
009500 01  BASE-PARM.                                                         
009600     05  BASE-INSTANCE-ID        PIC 9(02).                             
009700     05  BASE-DATE-IN            PIC 9(08).                             
009800     05  BASE-CLOSE-IN           PIC S9(07)V99.                         
009900     05  BASE-EMA-50-IN          PIC S9(07)V9999.                       
010000     05  BASE-EMA-150-IN         PIC S9(07)V9999.                       
010100     05  BASE-EMA-200-IN         PIC S9(07)V9999.                       
010200     05  BASE-COUNTING-OUT       PIC X.                                 
010300         88  BASE-COUNTING-OUT-ON           VALUE 'Y'.                  
010400     05  BASE-IN-BASE-OUT        PIC X.                                 
010500         88  BASE-IN-BASE-OUT-ON            VALUE 'Y'.                  
010600     05  BASE-COUNT-OUT          PIC 9(05).                             
010700*                                                                       
010800 PROCEDURE DIVISION USING BASE-PARM.                                    
010900*                                                                       
011000 A0010-UPDATE-BASE.                                                     
011100*                                                                       
011200     SET BASE-SX TO BASE-INSTANCE-ID.                                   
011300*                                                                       
011400     PERFORM B0010-PUSH-HIGH-WINDOW THRU B0010-EXIT.                    
011500*                                                                       
011600     IF BASE-CLOSE-IN < BASE-EMA-200-IN                                 
011700         PERFORM B0020-RESET-STATE THRU B0020-EXIT                      
011800     ELSE                                                               
011900         IF NOT BASE-COUNTING-ACTIVE (BASE-SX)                          
012000             PERFORM B0030-TEST-ACTIVATE THRU B0030-EXIT                
012100         ELSE                                                           
012200             IF NOT BASE-IS-IN-BASE (BASE-SX)                           
012300                 PERFORM B0040-TEST-ENTER-BASE THRU B0040-EXIT          
012400             ELSE                                                       
012500                 PERFORM B0050-TEST-BASE-PROGRESS                       
012600                     THRU B0050-EXIT                                    
012700             END-IF                                                     
012800         END-IF                                                         
012900     END-IF.                                                            
013000*                                                                       
013100     MOVE BASE-COUNTING-SW (BASE-SX) TO BASE-COUNTING-OUT.              
013200     MOVE BASE-IN-BASE-SW  (BASE-SX) TO BASE-IN-BASE-OUT.               
013300     MOVE BASE-COUNT       (BASE-SX) TO BASE-COUNT-OUT.                 
013400*                                                                       
013500 A0010-EXIT.                                                            
013600     EXIT.                                                              
013700*------------------------------------------------------------*          
013800 B0010-PUSH-HIGH-WINDOW.                                                
013900*------------------------------------------------------------*          
014000     MOVE BASE-CLOSE-IN TO                                              
014100         BASE-HI-WINDOW (BASE-SX, BASE-HI-NEXT-SLOT (BASE-SX)).         
014200*                                                                       
014300     IF BASE-HI-FILL-COUNT (BASE-SX) < WS-HIGH-WINDOW-SIZE              
014400         ADD 1 TO BASE-HI-FILL-COUNT (BASE-SX)                          
014500     END-IF.                                                            
014600*                                                                       
014700     ADD 1 TO BASE-HI-NEXT-SLOT (BASE-SX).                              
014800     IF BASE-HI-NEXT-SLOT (BASE-SX) > WS-HIGH-WINDOW-SIZE               
014900         MOVE 1 TO BASE-HI-NEXT-SLOT (BASE-SX)                          
015000     END-IF.                                                            
015100*                                                                       
015200     MOVE BASE-HI-WINDOW (BASE-SX, 1)                                   
015300         TO BASE-LAST-20-HIGH (BASE-SX).                                
015400     PERFORM B0011-TEST-ONE-HIGH THRU B0011-EXIT                        
015500         VARYING WS-SUBSCRIPT FROM 2 BY 1                               
015600         UNTIL WS-SUBSCRIPT > BASE-HI-FILL-COUNT (BASE-SX).             
015700*                                                                       
015800 B0010-EXIT.                                                            
015900     EXIT.                                                              
016000*------------------------------------------------------------*          
016100 B0011-TEST-ONE-HIGH.                                                   
016200*------------------------------------------------------------*          
016300     IF BASE-HI-WINDOW (BASE-SX, WS-SUBSCRIPT)                          
016400             > BASE-LAST-20-HIGH (BASE-SX)                              
016500         MOVE BASE-HI-WINDOW (BASE-SX, WS-SUBSCRIPT)                    
016600             TO BASE-LAST-20-HIGH (BASE-SX)                             
016700     END-IF.                                                            
016800*                                                                       
016900 B0011-EXIT.                                                            
017000     EXIT.                                                              
017100*------------------------------------------------------------*          
017200 B0020-RESET-STATE.                                                     
017300*------------------------------------------------------------*          
017400     MOVE 'N' TO BASE-COUNTING-SW (BASE-SX).                            
017500     MOVE 'N' TO BASE-IN-BASE-SW (BASE-SX).                             
017600     MOVE ZERO TO BASE-COUNT (BASE-SX).                                 
017700*                                                                       
017800 B0020-EXIT.                                                            
017900     EXIT.                                                              
018000*------------------------------------------------------------*          
018100 B0030-TEST-ACTIVATE.                                                   
018200*------------------------------------------------------------*          
018300     IF BASE-CLOSE-IN > BASE-EMA-150-IN                                 
018400         AND BASE-EMA-150-IN > BASE-EMA-200-IN                          
018500         AND BASE-CLOSE-IN > BASE-EMA-50-IN                             
018600         MOVE 'Y' TO BASE-COUNTING-SW (BASE-SX)                         
018700         MOVE 'Y' TO BASE-IN-BASE-SW (BASE-SX)                          
018800         MOVE BASE-DATE-IN TO BASE-START-DATE (BASE-SX)                 
018900         MOVE ZERO TO BASE-COUNT (BASE-SX)                              
019000         MOVE BASE-LAST-20-HIGH (BASE-SX) TO BASE-HIGH (BASE-SX)        
019100     END-IF.                                                            
019200*                                                                       
019300 B0030-EXIT.                                                            
019400     EXIT.                                                              
019500*------------------------------------------------------------*          
019600 B0040-TEST-ENTER-BASE.                                                 
019700*------------------------------------------------------------*          
019800     IF BASE-CLOSE-IN < BASE-EMA-50-IN                                  
019900         MOVE 'Y' TO BASE-IN-BASE-SW (BASE-SX)                          
020000         MOVE BASE-DATE-IN TO BASE-START-DATE (BASE-SX)                 
020100         MOVE BASE-LAST-20-HIGH (BASE-SX) TO BASE-HIGH (BASE-SX)        
020200     END-IF.                                                            
020300*                                                                       
020400 B0040-EXIT.                                                            
020500     EXIT.                                                              
020600*------------------------------------------------------------*          
020700 B0050-TEST-BASE-PROGRESS.                                              
020800*------------------------------------------------------------*          
020900     PERFORM C0010-DAYS-SINCE-START THRU C0010-EXIT.                    
021000*                                                                       
021100     IF BASE-CLOSE-IN > BASE-HIGH (BASE-SX)                             
021200         AND BASE-CLOSE-IN > BASE-EMA-50-IN                             
021300         AND WS-DAYS-SINCE-START < WS-MIN-DAYS-IN-BASE                  
021400         CONTINUE                                                       
021500     ELSE                                                               
021600         COMPUTE WS-BREAKOUT-AMOUNT =                                   
021700             BASE-CLOSE-IN - BASE-HIGH (BASE-SX)                        
021800         IF BASE-CLOSE-IN > BASE-HIGH (BASE-SX)                         
021900             AND BASE-HIGH (BASE-SX) > ZERO                             
022000             COMPUTE WS-BREAKOUT-TEST ROUNDED =                         
022100                 WS-BREAKOUT-AMOUNT / BASE-HIGH (BASE-SX)               
022200             IF WS-BREAKOUT-TEST > WS-BREAKOUT-PCT                      
022300                 ADD 1 TO BASE-COUNT (BASE-SX)                          
022400                 MOVE 'N' TO BASE-IN-BASE-SW (BASE-SX)                  
022500             END-IF                                                     
022600         END-IF                                                         
022700     END-IF.                                                            
022800*                                                                       
022900 B0050-EXIT.                                                            
023000     EXIT.                                                              
023100*------------------------------------------------------------*          
023200 C0010-DAYS-SINCE-START.                                                
023300*------------------------------------------------------------*          
023400*    CRUDE CALENDAR-DAY SPREAD ON THE CCYYMMDD FIELDS - GOOD            
023500*    ENOUGH FOR THE 20-DAY "TOO SOON" GUARD, NOT A GENERAL              
023600*    DATE-ARITHMETIC ROUTINE.  SEE THE DESK'S STANDARDS NOTE            
023700*    IN THE STRSTAT HEADER FOR WHY WE DO NOT LINK IN A FULL             
023800*    JULIAN-DATE PACKAGE FOR THIS.                                      
023900     COMPUTE WS-DAYS-SINCE-START =                                      
024000         BASE-DATE-IN - BASE-START-DATE (BASE-SX).                      
024100*                                                                       
024200 C0010-EXIT.                                                            
024300     EXIT.                                                              
024400*------------------------------------------------------------*          
024500 B0090-DAYS-SINCE-START-63.                                             
024600*------------------------------------------------------------*          
024700*    63-BAR BASE-AGE EXTENSION - NEVER SIGNED OFF BY THE DESK.          
024800*    LEFT IN PLACE BUT NOT PERFORMED FROM A0010.  DO NOT WIRE           
024900*    THIS UP WITHOUT CHECKING WITH THE DESK FIRST.                      
025000*    IF WS-DAYS-SINCE-START > 63                                        
025100*        MOVE 'N' TO BASE-IN-BASE-SW (BASE-SX)                          
025200*    END-IF.                                                            
025300*                                                                       
025400 B0090-EXIT.                                                            
025500     EXIT.                                                              
025600*                                                                       
025700 GOBACK.                                                                
025800*                                                                       
025900 END PROGRAM BASEENG.                                                   
