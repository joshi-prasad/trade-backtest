000100******************************************************************      
000200* PROGRAM:  HILOENG                                                     
000300* PURPOSE:  U7 - ROLLING HIGH/LOW OVER THE LAST N CLOSES.               
000400*           CALLED ONCE PER BAR.  UP TO 20 INDEPENDENT WINDOWS,         
000500*           SELECTED BY INSTANCE ID, SO A CALLER CAN TRACK MORE         
000600*           THAN ONE LOOKBACK LENGTH AT ONCE (E.G. BASEENG'S            
000700*           20-BAR AND 63-BAR WINDOWS).                                 
000800******************************************************************      
000900*                                                                       
001000* CHANGE LOG                                                            
001100*    19890606  RPN  0000  INITIAL VERSION.                          CR0000
001200*    19920411  JFT  0007  CIRCULAR WINDOW REWRITE TO MATCH          CR0007
001300*                         SMAENG - SHIFT-THE-TABLE VERSION WAS      CR0007
001400*                         TOO SLOW ON THE BASE-COUNTER STRATEGY.    CR0007
001500*    19981207  CLV  0012  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.    CR0012
001600*                                                                   CR0012
001700******************************************************************      
001800 IDENTIFICATION DIVISION.                                               
001900 PROGRAM-ID.     HILOENG.                                               
002000 AUTHOR.         R P NORBOE.                                            
002100 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002200 DATE-WRITTEN.   06-JUN-1989.                                           
002300 DATE-COMPILED.                                                         
002400 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002500*                                                                       
002600 ENVIRONMENT DIVISION.                                                  
002700 CONFIGURATION SECTION.                                                 
002800 SPECIAL-NAMES.                                                         
002900     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003000     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003100            OFF STATUS IS DEBUG-TRACE-OFF.                              
003200*                                                                       
003300 DATA DIVISION.                                                         
003400 WORKING-STORAGE SECTION.                                               
003500*                                                                       
003600 01  HILO-STATE.                                                        
003700     05  HILO-SLOT OCCURS 20 TIMES INDEXED BY HILO-SX.                  
003800         10  HILO-FILL-COUNT     PIC 9(03) COMP VALUE ZERO.             
003900         10  HILO-NEXT-SLOT      PIC 9(03) COMP VALUE 1.                
004000         10  HILO-LAST-LOW       PIC S9(07)V99  VALUE ZERO.             
004100         10  HILO-LAST-HIGH      PIC S9(07)V99  VALUE ZERO.             
004200         10  HILO-WINDOW OCCURS 250 TIMES                               
004300                         INDEXED BY HILO-WX                             
004400                         PIC S9(07)V99.                                 
004500*    ALTERNATE VIEW SHOWING ONLY THE LAST COMPUTED LOW/HIGH PER         
004600*    SLOT, USED BY THE DEBUG TRACE.                                     
004700 01  HILO-RESULT-VIEW REDEFINES HILO-STATE.                             
004800     05  FILLER OCCURS 20 TIMES.                                        
004900         10  FILLER              PIC X(08).                             
005000         10  HILO-RV-LOW         PIC S9(07)V99.                         
005100         10  HILO-RV-HIGH        PIC S9(07)V99.                         
005200         10  FILLER              PIC X(2502).                           
005300*    ALTERNATE VIEW OF ONE SLOT'S CONTROL COUNTERS, USED BY THE         
005400*    DEBUG TRACE TO DISPLAY THEM AS ONE PRINTABLE GROUP.                
005500 01  HILO-CTL-VIEW REDEFINES HILO-STATE.                                
005600     05  FILLER OCCURS 20 TIMES.                                        
005700         10  HILO-CTL-DISPLAY    PIC X(06).                             
005800         10  FILLER              PIC X(2514).                           
005900*                                                                       
006000 77  WS-SUBSCRIPT                PIC 9(03) COMP.                        
006100 77  WS-CANDIDATE                PIC S9(07)V99.                         
006200*                                                                       
006300 LINKAGE SECTION.                                                       
006400*                                                                       
006500 01  HILO-PARM.                                                         
006600     05  HILO-INSTANCE-ID        PIC 9(02).                             
006700     05  HILO-PERIOD             PIC 9(03).                             
006800     05  HILO-CLOSE-IN           PIC S9(07)V99.                         
006900     05  HILO-LOW-OUT            PIC S9(07)V99.                         
007000     05  HILO-HIGH-OUT           PIC S9(07)V99.                         
007100     05  HILO-DEFINED-OUT        PIC X.                                 
007200         88  HILO-IS-DEFINED               VALUE 'Y'.                   
007300*    SIGN/DIGIT BREAKOUT OF THE RETURNED LOW, KEPT SO A CALLING         
007400*    STRATEGY CAN PRINT IT ALONGSIDE THE EDITED TRADE-DETAIL LINE       
007500*    WITHOUT A SEPARATE MOVE.                                           
007600 01  HILO-LOW-EDIT REDEFINES HILO-LOW-OUT.                              
007700     05  HILO-LOW-EDIT-SIGN      PIC S9(07).                            
007800     05  FILLER                  PIC 99.                                
007900*                                                                       
008000 PROCEDURE DIVISION USING HILO-PARM.                                    
008100*                                                                       
008200 A0010-UPDATE-HILO.                                                     
008300*                                                                       
008400     SET HILO-SX TO HILO-INSTANCE-ID.                                   
008500     MOVE 'N' TO HILO-DEFINED-OUT.                                      
008600*                                                                       
008700     MOVE HILO-CLOSE-IN TO                                              
008800         HILO-WINDOW (HILO-SX, HILO-NEXT-SLOT (HILO-SX)).               
008900*                                                                       
009000     IF HILO-FILL-COUNT (HILO-SX) < HILO-PERIOD                         
009100         ADD 1 TO HILO-FILL-COUNT (HILO-SX)                             
009200     END-IF.                                                            
009300*                                                                       
009400     ADD 1 TO HILO-NEXT-SLOT (HILO-SX).                                 
009500     IF HILO-NEXT-SLOT (HILO-SX) > HILO-PERIOD                          
009600         MOVE 1 TO HILO-NEXT-SLOT (HILO-SX)                             
009700     END-IF.                                                            
009800*                                                                       
009900     IF HILO-FILL-COUNT (HILO-SX) > ZERO                                
010000         PERFORM B0010-SCAN-WINDOW THRU B0010-EXIT                      
010100         MOVE 'Y' TO HILO-DEFINED-OUT                                   
010200         MOVE HILO-LAST-LOW  (HILO-SX) TO HILO-LOW-OUT                  
010300         MOVE HILO-LAST-HIGH (HILO-SX) TO HILO-HIGH-OUT                 
010400     END-IF.                                                            
010500*                                                                       
010600 A0010-EXIT.                                                            
010700     EXIT.                                                              
010800*------------------------------------------------------------*          
010900 B0010-SCAN-WINDOW.                                                     
011000*------------------------------------------------------------*          
011100     MOVE HILO-WINDOW (HILO-SX, 1) TO HILO-LAST-LOW (HILO-SX).          
011200     MOVE HILO-WINDOW (HILO-SX, 1) TO HILO-LAST-HIGH (HILO-SX).         
011300*                                                                       
011400     PERFORM B0011-TEST-ONE-ENTRY THRU B0011-EXIT                       
011500         VARYING WS-SUBSCRIPT FROM 2 BY 1                               
011600         UNTIL WS-SUBSCRIPT > HILO-FILL-COUNT (HILO-SX).                
011700*                                                                       
011800 B0010-EXIT.                                                            
011900     EXIT.                                                              
012000*------------------------------------------------------------*          
012100 B0011-TEST-ONE-ENTRY.                                                  
012200*------------------------------------------------------------*          
012300     MOVE HILO-WINDOW (HILO-SX, WS-SUBSCRIPT) TO WS-CANDIDATE.          
012400     IF WS-CANDIDATE < HILO-LAST-LOW (HILO-SX)                          
012500         MOVE WS-CANDIDATE TO HILO-LAST-LOW (HILO-SX)                   
012600     END-IF.                                                            
012700     IF WS-CANDIDATE > HILO-LAST-HIGH (HILO-SX)                         
012800         MOVE WS-CANDIDATE TO HILO-LAST-HIGH (HILO-SX)                  
012900     END-IF.                                                            
013000*                                                                       
013100 B0011-EXIT.                                                            
013200     EXIT.                                                              
013300*                                                                       
013400 GOBACK.                                                                
013500*                                                                       
013600 END PROGRAM HILOENG.                                                   
