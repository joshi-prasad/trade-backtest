000100******************************************************************      
000200* PROGRAM:  SCALEMA                                                     
000300* PURPOSE:  S8 - SCALED MOVING AVERAGE.  EMAS 5, 20 AND 150.  A         
000400*           10%-OF-CAPITAL "TEST" TRADE OPENS ON THE USUAL EMA5         
000500*           OVER EMA20 STACK.  IF THE TEST TRADE RUNS UP 5% OR          
000600*           MORE, A SECOND "SCALED" TRADE (99% BUCKET, FOR              
000700*           STATISTICS PURPOSES ONLY) IS OPENED AT THAT CLOSE.          
000800*           ONCE SCALED, THE TEST LEG'S OWN EXIT TEST IS                
000900*           SUPPRESSED AND BOTH LEGS RIDE TOGETHER UNTIL THE            
001000*           SCALED EXIT FIRES, AT WHICH POINT BOTH CLOSE ON THE         
001100*           SAME BAR.  TEST AND SCALED TRADES ARE LEDGERED AND          
001200*           REPORTED SEPARATELY - TWO CALLS TO STRSTAT, ONE PER         
001300*           BUCKET - SO THE DESK CAN SEE WHAT THE SCALE-IN ADDS         
001400*           OVER THE BASE TEST POSITION.                                
001500******************************************************************      
001600*                                                                       
001700* CHANGE LOG                                                            
001800*    19941005  RPN  0000  INITIAL VERSION.                          CR0000
001900*    19981207  CLV  0006  Y2K SWEEP - NO CHANGE.                    CR0006
002000*    20030512  MHS  0008  INITIAL CAPITAL RAISED TO 1,000,000.      CR0008
002100******************************************************************      
002200 IDENTIFICATION DIVISION.                                               
002300 PROGRAM-ID.     SCALEMA.                                               
002400 AUTHOR.         R P NORBOE.                                            
002500 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002600 DATE-WRITTEN.   05-OCT-1994.                                           
002700 DATE-COMPILED.                                                         
002800 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002900*                                                                       
003000 ENVIRONMENT DIVISION.                                                  
003100 CONFIGURATION SECTION.                                                 
003200 SPECIAL-NAMES.                                                         
003300     C01 IS TOP-OF-FORM                                                 
003400     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003500     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003600            OFF STATUS IS DEBUG-TRACE-OFF.                              
003700*                                                                       
003800 INPUT-OUTPUT SECTION.                                                  
003900 FILE-CONTROL.                                                          
004000     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
004100         ORGANIZATION IS LINE SEQUENTIAL                                
004200         FILE STATUS IS WS-TL-STATUS.                                   
004300     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004400         ORGANIZATION IS LINE SEQUENTIAL                                
004500         FILE STATUS IS WS-SR-STATUS.                                   
004600*                                                                       
004700 DATA DIVISION.                                                         
004800 FILE SECTION.                                                          
004900*                                                                       
005000 FD  TRADE-LEDGER-FILE                                                  
005100     RECORDING MODE IS F.                                               
005200     COPY TRLEDG.                                                       
005300*                                                                       
005400 FD  STATRPT-FILE                                                       
005500     RECORDING MODE IS F.                                               
005600 01  STATRPT-RECORD              PIC X(132).                            
005700*                                                                       
005800 WORKING-STORAGE SECTION.                                               
005900*                                                                       
006000 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
006100 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
006200*                                                                       
006300 01  WS-CONSTANTS.                                                      
006400     05  WS-TEST-CAPITAL         PIC S9(09)V99 COMP-3                   
006500                                 VALUE 100000.00.                       
006600     05  WS-SCALED-CAPITAL       PIC S9(09)V99 COMP-3                   
006700                                 VALUE 990000.00.                       
006800     05  WS-TEST-NAME            PIC X(20) VALUE                        
006900                                 "SCALED MA - TEST".                    
007000     05  WS-SCALED-NAME          PIC X(20) VALUE                        
007100                                 "SCALED MA - SCALED".                  
007200     05  WS-EMA5-INSTANCE        PIC 9(02) COMP VALUE 1.                
007300     05  WS-EMA20-INSTANCE       PIC 9(02) COMP VALUE 2.                
007400     05  WS-EMA150-INSTANCE      PIC 9(02) COMP VALUE 3.                
007500     05  WS-EMA5-PERIOD          PIC 9(03) COMP VALUE 5.                
007600     05  WS-EMA20-PERIOD         PIC 9(03) COMP VALUE 20.               
007700     05  WS-EMA150-PERIOD        PIC 9(03) COMP VALUE 150.              
007800     05  WS-SCALE-TRIGGER-PCT    PIC S9(03)V99 COMP-3 VALUE 5.00.       
007900     05  WS-SCALE-STOP-PCT       PIC S9(03)V99 COMP-3 VALUE -5.00.      
008000*                                                                       
008200     77  WS-TEST-POSITION-SW     PIC X     VALUE 'N'.                   
008300         88  WS-TEST-IN-POSITION           VALUE 'Y'.                   
008400     77  WS-SCALED-POSITION-SW   PIC X     VALUE 'N'.                   
008500         88  WS-SCALED-IN-POSITION         VALUE 'Y'.                   
008600*                                                                       
008800     77  WS-TEST-TRADE-COUNT     PIC 9(05) COMP VALUE ZERO.             
008900     77  WS-SCALED-TRADE-COUNT   PIC 9(05) COMP VALUE ZERO.             
009000 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
009100*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
009200*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
009300 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
009400     05  WS-PROFIT-SIGN          PIC S9.                                
009500     05  FILLER                  PIC 9(04)V9999.                        
009600*                                                                       
009700 01  EMA-PARM.                                                          
009800     05  EMA-INSTANCE-ID         PIC 9(02).                             
009900     05  EMA-PERIOD              PIC 9(03).                             
010000     05  EMA-PRICE-IN            PIC S9(07)V99.                         
010100     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
010200     05  EMA-DEFINED-OUT         PIC X.                                 
010300         88  EMA-IS-DEFINED                VALUE 'Y'.                   
010400*                                                                       
010500 01  WS-CURRENT-EMA.                                                    
010600     05  WS-CUR-EMA5             PIC S9(07)V9999 COMP-3.                
010700     05  WS-CUR-EMA20            PIC S9(07)V9999 COMP-3.                
010800     05  WS-CUR-EMA150           PIC S9(07)V9999 COMP-3.                
010900     05  WS-CUR-DEFINED-SW       PIC X.                                 
011000         88  WS-CUR-ALL-DEFINED            VALUE 'Y'.                   
011100 01  WS-CURRENT-EMA-DIGITS REDEFINES WS-CURRENT-EMA.                    
011200     05  FILLER                  PIC X(11).                             
011300     05  FILLER                  PIC X(11).                             
011400     05  FILLER                  PIC X(11).                             
011500     05  FILLER                  PIC X(01).                             
011600*                                                                       
011700 01  OPEN-TEST-TRADE.                                                   
011800     05  OT-ENTRY-DATE           PIC 9(08).                             
011900     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
012000 01  OPEN-SCALED-TRADE.                                                 
012100     05  OS-ENTRY-DATE           PIC 9(08).                             
012200     05  OS-ENTRY-PRICE          PIC S9(07)V99.                         
012300*                                                                       
012400 01  WS-PRINT-LINE.                                                     
012500     05  PR-LABEL                PIC X(44).                             
012600     05  FILLER                  PIC X(02) VALUE SPACES.                
012700     05  PR-VALUE                PIC X(20).                             
012800     05  FILLER                  PIC X(66).                             
012900 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
013000     05  PR-DETAIL-TEXT          PIC X(132).                            
013100*                                                                       
013200 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
013300 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
013400*                                                                       
013500 01  TEST-STRSTAT-PARM.                                                 
013600     05  TS-INITIAL-CAPITAL      PIC S9(09)V99.                         
013700     05  TS-STRATEGY-NAME        PIC X(20).                             
013800 01  SCALED-STRSTAT-PARM.                                               
013900     05  SS-INITIAL-CAPITAL      PIC S9(09)V99.                         
014000     05  SS-STRATEGY-NAME        PIC X(20).                             
014100*                                                                       
014200     COPY BARTBL.                                                       
014300     COPY TRDTBL REPLACING ==TRADE-TABLE== BY                           
014400         ==TEST-TRADE-TABLE==.                                          
014500     COPY TRDTBL REPLACING ==TRADE-TABLE== BY                           
014600         ==SCALED-TRADE-TABLE==.                                        
014700*                                                                       
014800 PROCEDURE DIVISION.                                                    
014900*                                                                       
015000 A0010-MAIN-LINE.                                                       
015100*                                                                       
015200     MOVE ZERO TO BT-COUNT.                                             
015300     MOVE ZERO TO TT-COUNT OF TEST-TRADE-TABLE.                         
015400     MOVE ZERO TO TT-COUNT OF SCALED-TRADE-TABLE.                       
015500     MOVE ZERO TO WS-TEST-TRADE-COUNT WS-SCALED-TRADE-COUNT.            
015600     MOVE 'N' TO WS-TEST-POSITION-SW.                                   
015700     MOVE 'N' TO WS-SCALED-POSITION-SW.                                 
015800*                                                                       
015900     CALL 'IDXCSVR' USING BAR-TABLE.                                    
016000*                                                                       
016100     IF BT-COUNT > ZERO                                                 
016200         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
016300         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
016400             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > BT-COUNT         
016500         SET BT-IDX TO BT-COUNT                                         
016600         IF WS-SCALED-IN-POSITION                                       
016700             PERFORM F0020-CLOSE-SCALED-TRADE THRU F0020-EXIT           
016800         END-IF                                                         
016900         IF WS-TEST-IN-POSITION                                         
017000             PERFORM F0010-CLOSE-TEST-TRADE THRU F0010-EXIT             
017100         END-IF                                                         
017200         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
017300         MOVE WS-TEST-CAPITAL   TO TS-INITIAL-CAPITAL                   
017400         MOVE WS-TEST-NAME      TO TS-STRATEGY-NAME                     
017500         CALL 'STRSTAT' USING TEST-STRSTAT-PARM TEST-TRADE-TABLE        
017600         MOVE WS-SCALED-CAPITAL TO SS-INITIAL-CAPITAL                   
017700         MOVE WS-SCALED-NAME    TO SS-STRATEGY-NAME                     
017800         CALL 'STRSTAT' USING SCALED-STRSTAT-PARM                       
017900                               SCALED-TRADE-TABLE                       
018000     END-IF.                                                            
018100*                                                                       
018200 A0010-EXIT.                                                            
018300     STOP RUN.                                                          
018400*------------------------------------------------------------*          
018500 B0010-OPEN-OUTPUTS.                                                    
018600*------------------------------------------------------------*          
018700     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
018800     OPEN OUTPUT STATRPT-FILE.                                          
018900*                                                                       
019000 B0010-EXIT.                                                            
019100     EXIT.                                                              
019200*------------------------------------------------------------*          
019300 C0010-PROCESS-BAR.                                                     
019400*------------------------------------------------------------*          
019500     MOVE WS-EMA5-INSTANCE   TO EMA-INSTANCE-ID.                        
019600     MOVE WS-EMA5-PERIOD     TO EMA-PERIOD.                             
019700     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
019800     CALL 'EMAENG' USING EMA-PARM.                                      
019900     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA5.                            
020000*                                                                       
020100     MOVE WS-EMA20-INSTANCE  TO EMA-INSTANCE-ID.                        
020200     MOVE WS-EMA20-PERIOD    TO EMA-PERIOD.                             
020300     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
020400     CALL 'EMAENG' USING EMA-PARM.                                      
020500     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA20.                           
020600*                                                                       
020700     MOVE WS-EMA150-INSTANCE TO EMA-INSTANCE-ID.                        
020800     MOVE WS-EMA150-PERIOD   TO EMA-PERIOD.                             
020900     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
021000     CALL 'EMAENG' USING EMA-PARM.                                      
021100     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA150.                          
021200     MOVE EMA-DEFINED-OUT    TO WS-CUR-DEFINED-SW.                      
021300*                                                                       
021400     IF WS-CUR-ALL-DEFINED                                              
021500         IF WS-SCALED-IN-POSITION                                       
021600             PERFORM E0030-TEST-SCALED-EXIT THRU E0030-EXIT             
021700         ELSE                                                           
021800             IF WS-TEST-IN-POSITION                                     
021900                 PERFORM E0010-TEST-TEST-EXIT THRU E0010-EXIT           
022000             ELSE                                                       
022100                 PERFORM E0020-TEST-ENTRY THRU E0020-EXIT               
022200             END-IF                                                     
022300         END-IF                                                         
022400     END-IF.                                                            
022500*                                                                       
022600 C0010-EXIT.                                                            
022700     EXIT.                                                              
022800*------------------------------------------------------------*          
022900 E0010-TEST-TEST-EXIT.                                                  
023000*------------------------------------------------------------*          
023100     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
023200         (BT-CLOSE (BT-IDX) - OT-ENTRY-PRICE)                           
023300             / OT-ENTRY-PRICE * 100.                                    
023400*                                                                       
023500     IF WS-PROFIT-PCT NOT < WS-SCALE-TRIGGER-PCT                        
023600         PERFORM G0010-SCALE-IN THRU G0010-EXIT                         
023700     ELSE                                                               
023800         IF BT-CLOSE (BT-IDX) < WS-CUR-EMA20                            
023900             OR BT-CLOSE (BT-IDX) < WS-CUR-EMA150                       
024000             PERFORM F0010-CLOSE-TEST-TRADE THRU F0010-EXIT             
024100         END-IF                                                         
024200     END-IF.                                                            
024300*                                                                       
024400 E0010-EXIT.                                                            
024500     EXIT.                                                              
024600*------------------------------------------------------------*          
024700 E0020-TEST-ENTRY.                                                      
024800*------------------------------------------------------------*          
024900     IF BT-CLOSE (BT-IDX) > WS-CUR-EMA5                                 
025000         AND WS-CUR-EMA5 > WS-CUR-EMA20                                 
025100         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
025200         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
025300         SET WS-TEST-IN-POSITION TO TRUE                                
025400     END-IF.                                                            
025500*                                                                       
025600 E0020-EXIT.                                                            
025700     EXIT.                                                              
025800*------------------------------------------------------------*          
025900 E0030-TEST-SCALED-EXIT.                                                
026000*------------------------------------------------------------*          
026100     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
026200         (BT-CLOSE (BT-IDX) - OS-ENTRY-PRICE)                           
026300             / OS-ENTRY-PRICE * 100.                                    
026400*                                                                       
026500     IF BT-CLOSE (BT-IDX) < WS-CUR-EMA150                               
026600         OR WS-PROFIT-PCT NOT > WS-SCALE-STOP-PCT                       
026700         PERFORM F0020-CLOSE-SCALED-TRADE THRU F0020-EXIT               
026800         PERFORM F0010-CLOSE-TEST-TRADE   THRU F0010-EXIT               
026900     END-IF.                                                            
027000*                                                                       
027100 E0030-EXIT.                                                            
027200     EXIT.                                                              
027300*------------------------------------------------------------*          
027400 G0010-SCALE-IN.                                                        
027500*------------------------------------------------------------*          
027600     MOVE BT-DATE  (BT-IDX) TO OS-ENTRY-DATE.                           
027700     MOVE BT-CLOSE (BT-IDX) TO OS-ENTRY-PRICE.                          
027800     SET WS-SCALED-IN-POSITION TO TRUE.                                 
027900*                                                                       
028000 G0010-EXIT.                                                            
028100     EXIT.                                                              
028200*------------------------------------------------------------*          
028300 F0010-CLOSE-TEST-TRADE.                                                
028400*------------------------------------------------------------*          
028500     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
028600     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
028700     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
028800     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
028900     IF BT-IDX = BT-COUNT                                               
029000         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
029100     ELSE                                                               
029200         IF WS-SCALED-IN-POSITION                                       
029300             MOVE "SCALE EXIT"   TO TR-EXIT-REASON                      
029400         ELSE                                                           
029500             MOVE "TEST EMA EXIT" TO TR-EXIT-REASON                     
029600         END-IF                                                         
029700     END-IF.                                                            
029800*                                                                       
029900     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
030000         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
030100             / TR-ENTRY-PRICE * 100.                                    
030200*                                                                       
030300     WRITE TRADE-LEDGER-RECORD.                                         
030400*                                                                       
030500     ADD 1 TO WS-TEST-TRADE-COUNT.                                      
030600     SET TT-IDX OF TEST-TRADE-TABLE TO WS-TEST-TRADE-COUNT.             
030700     MOVE WS-TEST-TRADE-COUNT  TO TT-COUNT OF TEST-TRADE-TABLE.         
030800     MOVE TR-ENTRY-DATE   TO TRD-ENTRY-DATE  OF TEST-TRADE-TABLE        
030900                              (TT-IDX OF TEST-TRADE-TABLE).             
031000     MOVE TR-ENTRY-PRICE  TO TRD-ENTRY-PRICE OF TEST-TRADE-TABLE        
031100                              (TT-IDX OF TEST-TRADE-TABLE).             
031200     MOVE TR-EXIT-DATE    TO TRD-EXIT-DATE   OF TEST-TRADE-TABLE        
031300                              (TT-IDX OF TEST-TRADE-TABLE).             
031400     MOVE TR-EXIT-PRICE   TO TRD-EXIT-PRICE  OF TEST-TRADE-TABLE        
031500                              (TT-IDX OF TEST-TRADE-TABLE).             
031600     MOVE TR-EXIT-REASON  TO TRD-EXIT-REASON OF TEST-TRADE-TABLE        
031700                              (TT-IDX OF TEST-TRADE-TABLE).             
031800*                                                                       
031900     PERFORM H0010-PRINT-DETAIL THRU H0010-EXIT.                        
032000*                                                                       
032100     MOVE 'N' TO WS-TEST-POSITION-SW.                                   
032200*                                                                       
032300 F0010-EXIT.                                                            
032400     EXIT.                                                              
032500*------------------------------------------------------------*          
032600 F0020-CLOSE-SCALED-TRADE.                                              
032700*------------------------------------------------------------*          
032800     MOVE OS-ENTRY-DATE          TO TR-ENTRY-DATE.                      
032900     MOVE OS-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
033000     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
033100     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
033200     IF BT-IDX = BT-COUNT                                               
033300         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
033400     ELSE                                                               
033500         IF BT-CLOSE (BT-IDX) < WS-CUR-EMA150                           
033600             MOVE "EMA150 BREAK" TO TR-EXIT-REASON                      
033700         ELSE                                                           
033800             MOVE "SCALE SL-HIT" TO TR-EXIT-REASON                      
033900         END-IF                                                         
034000     END-IF.                                                            
034100*                                                                       
034200     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
034300         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
034400             / TR-ENTRY-PRICE * 100.                                    
034500*                                                                       
034600     WRITE TRADE-LEDGER-RECORD.                                         
034700*                                                                       
034800     ADD 1 TO WS-SCALED-TRADE-COUNT.                                    
034900     SET TT-IDX OF SCALED-TRADE-TABLE TO WS-SCALED-TRADE-COUNT.         
035000     MOVE WS-SCALED-TRADE-COUNT TO TT-COUNT OF SCALED-TRADE-TABLE.      
035100     MOVE TR-ENTRY-DATE  TO TRD-ENTRY-DATE  OF SCALED-TRADE-TABLE       
035200                             (TT-IDX OF SCALED-TRADE-TABLE).            
035300     MOVE TR-ENTRY-PRICE TO TRD-ENTRY-PRICE OF SCALED-TRADE-TABLE       
035400                             (TT-IDX OF SCALED-TRADE-TABLE).            
035500     MOVE TR-EXIT-DATE   TO TRD-EXIT-DATE   OF SCALED-TRADE-TABLE       
035600                             (TT-IDX OF SCALED-TRADE-TABLE).            
035700     MOVE TR-EXIT-PRICE  TO TRD-EXIT-PRICE  OF SCALED-TRADE-TABLE       
035800                             (TT-IDX OF SCALED-TRADE-TABLE).            
035900     MOVE TR-EXIT-REASON TO TRD-EXIT-REASON OF SCALED-TRADE-TABLE       
036000                             (TT-IDX OF SCALED-TRADE-TABLE).            
036100*                                                                       
036200     PERFORM H0010-PRINT-DETAIL THRU H0010-EXIT.                        
036300*                                                                       
036400     MOVE 'N' TO WS-SCALED-POSITION-SW.                                 
036500*                                                                       
036600 F0020-EXIT.                                                            
036700     EXIT.                                                              
036800*------------------------------------------------------------*          
036900 D0010-CLOSE-OUTPUTS.                                                   
037000*------------------------------------------------------------*          
037100     CLOSE TRADE-LEDGER-FILE.                                           
037200     CLOSE STATRPT-FILE.                                                
037300*                                                                       
037400 D0010-EXIT.                                                            
037500     EXIT.                                                              
037600*------------------------------------------------------------*          
037700 H0010-PRINT-DETAIL.                                                    
037800*------------------------------------------------------------*          
037900     MOVE WS-TEST-TRADE-COUNT TO WS-EDIT-TRADE-NO.                      
038000     STRING "TRADE " DELIMITED BY SIZE                                  
038100         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
038200         "  ENTRY "           DELIMITED BY SIZE                         
038300         TR-ENTRY-DATE        DELIMITED BY SIZE                         
038400         " @ "                DELIMITED BY SIZE                         
038500         INTO PR-DETAIL-TEXT.                                           
038600     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
038700     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
038800         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
038900         "  EXIT "                DELIMITED BY SIZE                     
039000         TR-EXIT-DATE             DELIMITED BY SIZE                     
039100         " @ "                    DELIMITED BY SIZE                     
039200         INTO PR-DETAIL-TEXT.                                           
039300     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
039400     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
039500         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
039600         "  PROFIT% "             DELIMITED BY SIZE                     
039700         INTO PR-DETAIL-TEXT.                                           
039800     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
039900     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
040000         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
040100         "  " DELIMITED BY SIZE                                         
040200         TR-EXIT-REASON           DELIMITED BY SIZE                     
040300         INTO PR-DETAIL-TEXT.                                           
040400*                                                                       
040500     IF WS-TEST-TRADE-COUNT = 1 AND WS-SCALED-TRADE-COUNT = 0           
040600         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
040700             AFTER ADVANCING TOP-OF-FORM                                
040800     ELSE                                                               
040900         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
041000             AFTER ADVANCING 1 LINE                                     
041100     END-IF.                                                            
041200*                                                                       
041300 H0010-EXIT.                                                            
041400     EXIT.                                                              
041500*                                                                       
041600 END PROGRAM SCALEMA.                                                   
