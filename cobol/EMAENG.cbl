000100******************************************************************      
000200* PROGRAM:  EMAENG                                                      
000300* PURPOSE:  U3 - STREAMING EXPONENTIAL MOVING AVERAGE OVER N            
000400*           PERIODS.  CALLS SMAENG TO SEED THE WARM-UP AVERAGE          
000500*           (RESEARCH DESK CONVENTION - THE EMA IS UNDEFINED            
000600*           BEFORE N OBSERVED PRICES, SO AT EXACTLY N IT IS             
000700*           SEEDED WITH THE PLAIN MEAN OF THOSE N).  UP TO 20           
000750*           INDEPENDENT EMA INSTANCES PER SELECTED INSTANCE ID.         
000800******************************************************************      
000900*                                                                       
001000* CHANGE LOG                                                            
001100*    19890411  RPN  0000  INITIAL VERSION.                          CR0000
001200*    19900803  JFT  0008  NOW CALLS SMAENG FOR THE SEED AVERAGE     CR0008
001300*                         INSTEAD OF CARRYING ITS OWN DUPLICATE     CR0008
001400*                         RUNNING-SUM LOGIC.                        CR0008
001500*    19981207  CLV  0013  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.    CR0013
001600*    20050316  MHS  0017  MULTIPLIER NOW CACHED PER INSTANCE -      CR0017
001700*                         WE WERE RECOMPUTING 2/(N+1) EVERY BAR.    CR0017
001750*    20110622  MHS  0021  ADDED UPSI-0 DEBUG TRACE - SUPPORT       CR0021 
001760*                         COULD NOT TELL WHICH SLOT WAS FEEDING    CR0021 
001770*                         A BAD VALUE INTO THE MOMENTUM DRIVER.    CR0021 
001800******************************************************************      
001900 IDENTIFICATION DIVISION.                                               
002000 PROGRAM-ID.     EMAENG.                                                
002100 AUTHOR.         R P NORBOE.                                            
002200 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002300 DATE-WRITTEN.   11-APR-1989.                                           
002400 DATE-COMPILED.                                                         
002500 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002600*                                                                       
002700 ENVIRONMENT DIVISION.                                                  
002800 CONFIGURATION SECTION.                                                 
002900 SPECIAL-NAMES.                                                         
003000     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003100     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003200            OFF STATUS IS DEBUG-TRACE-OFF.                              
003300*                                                                       
003400 DATA DIVISION.                                                         
003500 WORKING-STORAGE SECTION.                                               
003600*                                                                       
003700 01  EMA-STATE.                                                         
003800     05  EMA-SLOT OCCURS 20 TIMES INDEXED BY EMA-SX.                    
003900         10  EMA-DEFINED-SW      PIC X     VALUE 'N'.                   
004000             88  EMA-SLOT-DEFINED          VALUE 'Y'.                   
004100         10  EMA-MULT-SET-SW     PIC X     VALUE 'N'.                   
004200         10  EMA-CURRENT-VALUE   PIC S9(07)V9999 COMP-3                 
004300                                 VALUE ZERO.                            
004400         10  EMA-MULTIPLIER      PIC S9V9999 COMP-3 VALUE ZERO.         
004500*    ALTERNATE EDITED VIEW OF ONE SLOT'S CURRENT VALUE, BUILT           
004600*    FOR THE DEBUG TRACE DISPLAY.                                       
004700 01  EMA-VALUE-EDIT REDEFINES EMA-STATE.                                
004800     05  FILLER OCCURS 20 TIMES.                                        
004900         10  EMA-EDIT-FLAGS      PIC X(2).                              
005000         10  FILLER              PIC X(9).                              
005100*                                                                       
005200 01  WS-SMA-PARM.                                                       
005300     05  WS-SMA-INSTANCE-ID      PIC 9(02).                             
005400     05  WS-SMA-PERIOD           PIC 9(03).                             
005500     05  WS-SMA-PRICE-IN         PIC S9(07)V99.                         
005600     05  WS-SMA-VALUE-OUT        PIC S9(07)V9999.                       
005700     05  WS-SMA-DEFINED-OUT      PIC X.                                 
005800         88  WS-SMA-IS-DEFINED            VALUE 'Y'.                    
005900*    NUMERIC-ONLY VIEW OF THE SMA CALL PARAMETER, USED WHEN             
006000*    THE DEBUG TRACE WANTS TO DISPLAY IT AS ONE PACKED NUMBER.          
006100 01  WS-SMA-PARM-NUM REDEFINES WS-SMA-PARM.                             
006200     05  WS-SMA-PARM-DIGITS      PIC 9(17).                             
006300     05  FILLER                  PIC X(01).                             
006400*                                                                       
006500 LINKAGE SECTION.                                                       
006600*                                                                       
006700 01  EMA-PARM.                                                          
006800     05  EMA-INSTANCE-ID         PIC 9(02).                             
006900     05  EMA-PERIOD              PIC 9(03).                             
007000     05  EMA-PRICE-IN            PIC S9(07)V99.                         
007100     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
007200     05  EMA-DEFINED-OUT         PIC X.                                 
007300         88  EMA-IS-DEFINED                VALUE 'Y'.                   
007400*    WHOLE-POINTS VIEW OF THE RETURNED AVERAGE, USED WHEN A             
007500*    CALLING STRATEGY ONLY WANTS TO COMPARE ON FULL INDEX POINTS.       
007600 01  EMA-VALUE-WHOLE REDEFINES EMA-VALUE-OUT.                           
007700     05  EMA-VALUE-WHOLE-SIGN    PIC S9(07).                            
007800     05  FILLER                  PIC 9(04).                             
007900*                                                                       
008000 PROCEDURE DIVISION USING EMA-PARM.                                     
008100*                                                                       
008200 A0010-UPDATE-EMA.                                                      
008300*                                                                       
008400     SET EMA-SX TO EMA-INSTANCE-ID.                                     
008500*                                                                       
008600     IF EMA-MULT-SET-SW (EMA-SX) = 'N'                                  
008700         PERFORM B0010-SET-MULTIPLIER THRU B0010-EXIT                   
008800     END-IF.                                                            
008900*                                                                       
009000     MOVE EMA-INSTANCE-ID        TO WS-SMA-INSTANCE-ID.                 
009100     MOVE EMA-PERIOD             TO WS-SMA-PERIOD.                      
009200     MOVE EMA-PRICE-IN           TO WS-SMA-PRICE-IN.                    
009300     CALL 'SMAENG' USING WS-SMA-PARM.                                   
009400*                                                                       
009500     IF EMA-SLOT-DEFINED (EMA-SX)                                       
009600         PERFORM B0020-SMOOTH-EMA THRU B0020-EXIT                       
009700     ELSE                                                               
009800         IF WS-SMA-IS-DEFINED                                           
009900             PERFORM B0030-SEED-EMA THRU B0030-EXIT                     
010000         END-IF                                                         
010100     END-IF.                                                            
010200*                                                                       
010300     MOVE EMA-DEFINED-SW (EMA-SX) TO EMA-DEFINED-OUT.                   
010400     IF EMA-IS-DEFINED                                                  
010500         MOVE EMA-CURRENT-VALUE (EMA-SX) TO EMA-VALUE-OUT               
010600     END-IF.                                                            
010650*                                                                       
010660     IF DEBUG-TRACE-ON                                                  
010670         PERFORM C0010-DEBUG-TRACE THRU C0010-EXIT                      
010680     END-IF.                                                            
010700*                                                                       
010800 A0010-EXIT.                                                            
010900     EXIT.                                                              
011000*------------------------------------------------------------*          
011100 B0010-SET-MULTIPLIER.                                                  
011200*------------------------------------------------------------*          
011300     COMPUTE EMA-MULTIPLIER (EMA-SX) ROUNDED =                          
011400         2 / (EMA-PERIOD + 1).                                          
011500     MOVE 'Y' TO EMA-MULT-SET-SW (EMA-SX).                              
011600*                                                                       
011700 B0010-EXIT.                                                            
011800     EXIT.                                                              
011900*------------------------------------------------------------*          
012000 B0020-SMOOTH-EMA.                                                      
012100*------------------------------------------------------------*          
012200     COMPUTE EMA-CURRENT-VALUE (EMA-SX) ROUNDED =                       
012300         (EMA-PRICE-IN - EMA-CURRENT-VALUE (EMA-SX))                    
012400             * EMA-MULTIPLIER (EMA-SX)                                  
012500         + EMA-CURRENT-VALUE (EMA-SX).                                  
012600*                                                                       
012700 B0020-EXIT.                                                            
012800     EXIT.                                                              
012900*------------------------------------------------------------*          
013000 B0030-SEED-EMA.                                                        
013100*------------------------------------------------------------*          
013200     MOVE WS-SMA-VALUE-OUT TO EMA-CURRENT-VALUE (EMA-SX).               
013300     MOVE 'Y' TO EMA-DEFINED-SW (EMA-SX).                               
013400*                                                                       
013500 B0030-EXIT.                                                            
013600     EXIT.                                                              
013650*------------------------------------------------------------*          
013660 C0010-DEBUG-TRACE.                                                     
013670*------------------------------------------------------------*          
013680     DISPLAY 'EMAENG SLOT=' EMA-SX                                      
013690         ' FLAGS=' EMA-EDIT-FLAGS (EMA-SX)                              
013700         ' SMA-PARM=' WS-SMA-PARM-DIGITS                                
013710         ' WHOLE=' EMA-VALUE-WHOLE-SIGN.                                
013720*                                                                       
013730 C0010-EXIT.                                                            
013740     EXIT.                                                              
013750*                                                                       
013800 GOBACK.                                                                
013900*                                                                       
014000 END PROGRAM EMAENG.                                                    
