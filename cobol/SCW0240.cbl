000100******************************************************************      
000200* PROGRAM:  SCW0240                                                     
000300* PURPOSE:  S10 - SCALED WEEKLY 2-40.  DAILY BARS ARE RESAMPLED         
000400*           TO CALENDAR WEEKS (U10) AND TWO WEEKLY EMAS (2, 40)         
000500*           ARE TRACKED.  A SINGLE EXIT TEST COVERS BOTH THE            
000600*           TEST AND SCALED LEGS: ONCE THE WEEKLY CLOSE BREAKS          
000700*           EMA40 BOTH LEGS CLOSE ON THE SAME WEEK.  SCALE-IN           
000800*           FIRES WHEN THE TEST LEG HAS RUN UP 10% OR MORE.             
000900*           TEST (10% BUCKET) AND SCALED (90% BUCKET) TRADES            
001000*           ARE LEDGERED AND REPORTED SEPARATELY - SEE SCD1020          
001100*           FOR THE DAILY COUSIN OF THIS DESIGN.                        
001200******************************************************************      
001300*                                                                       
001400* CHANGE LOG                                                            
001500*    19950815  RPN  0000  INITIAL VERSION.                          CR0000
001600*    19970228  JFT  0005  NOW CALLS WKRESMP FOR THE WEEKLY          CR0005
001700*                         BUCKETING INSTEAD OF ITS OWN COPY OF      CR0005
001800*                         THE CALENDAR-WEEK LOGIC.                  CR0005
001900*    19981207  CLV  0008  Y2K SWEEP - NO CHANGE.                    CR0008
002000*    20030512  MHS  0010  INITIAL CAPITAL RAISED TO 1,000,000.      CR0010
002100******************************************************************      
002200 IDENTIFICATION DIVISION.                                               
002300 PROGRAM-ID.     SCW0240.                                               
002400 AUTHOR.         R P NORBOE.                                            
002500 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002600 DATE-WRITTEN.   15-AUG-1995.                                           
002700 DATE-COMPILED.                                                         
002800 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002900*                                                                       
003000 ENVIRONMENT DIVISION.                                                  
003100 CONFIGURATION SECTION.                                                 
003200 SPECIAL-NAMES.                                                         
003300     C01 IS TOP-OF-FORM                                                 
003400     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003500     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003600            OFF STATUS IS DEBUG-TRACE-OFF.                              
003700*                                                                       
003800 INPUT-OUTPUT SECTION.                                                  
003900 FILE-CONTROL.                                                          
004000     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
004100         ORGANIZATION IS LINE SEQUENTIAL                                
004200         FILE STATUS IS WS-TL-STATUS.                                   
004300     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004400         ORGANIZATION IS LINE SEQUENTIAL                                
004500         FILE STATUS IS WS-SR-STATUS.                                   
004600*                                                                       
004700 DATA DIVISION.                                                         
004800 FILE SECTION.                                                          
004900*                                                                       
005000 FD  TRADE-LEDGER-FILE                                                  
005100     RECORDING MODE IS F.                                               
005200     COPY TRLEDG.                                                       
005300*                                                                       
005400 FD  STATRPT-FILE                                                       
005500     RECORDING MODE IS F.                                               
005600 01  STATRPT-RECORD              PIC X(132).                            
005700*                                                                       
005800 WORKING-STORAGE SECTION.                                               
005900*                                                                       
006000 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
006100 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
006200*                                                                       
006300 01  WS-CONSTANTS.                                                      
006400     05  WS-TEST-CAPITAL         PIC S9(09)V99 COMP-3                   
006500                                 VALUE 100000.00.                       
006600     05  WS-SCALED-CAPITAL       PIC S9(09)V99 COMP-3                   
006700                                 VALUE 900000.00.                       
006800     05  WS-TEST-NAME            PIC X(20) VALUE                        
006900                                 "SCALED WK 2-40 TEST".                 
007000     05  WS-SCALED-NAME          PIC X(20) VALUE                        
007100                                 "SCALED WK 2-40 SCAL".                 
007200     05  WS-EMA2-INSTANCE        PIC 9(02) COMP VALUE 1.                
007300     05  WS-EMA40-INSTANCE       PIC 9(02) COMP VALUE 2.                
007400     05  WS-EMA2-PERIOD          PIC 9(03) COMP VALUE 2.                
007500     05  WS-EMA40-PERIOD         PIC 9(03) COMP VALUE 40.               
007600     05  WS-SCALE-TRIGGER-PCT    PIC S9(03)V99 COMP-3 VALUE 10.00.      
007700*                                                                       
007900     77  WS-TEST-POSITION-SW     PIC X     VALUE 'N'.                   
008000         88  WS-TEST-IN-POSITION           VALUE 'Y'.                   
008100     77  WS-SCALED-POSITION-SW   PIC X     VALUE 'N'.                   
008200         88  WS-SCALED-IN-POSITION         VALUE 'Y'.                   
008300*                                                                       
008500     77  WS-TEST-TRADE-COUNT     PIC 9(05) COMP VALUE ZERO.             
008600     77  WS-SCALED-TRADE-COUNT   PIC 9(05) COMP VALUE ZERO.             
008700 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
008800*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
008900*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
009000 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
009100     05  WS-PROFIT-SIGN          PIC S9.                                
009200     05  FILLER                  PIC 9(04)V9999.                        
009300*                                                                       
009400 01  EMA-PARM.                                                          
009500     05  EMA-INSTANCE-ID         PIC 9(02).                             
009600     05  EMA-PERIOD              PIC 9(03).                             
009700     05  EMA-PRICE-IN            PIC S9(07)V99.                         
009800     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
009900     05  EMA-DEFINED-OUT         PIC X.                                 
010000         88  EMA-IS-DEFINED                VALUE 'Y'.                   
010100*                                                                       
010200 01  WS-CURRENT-EMA.                                                    
010300     05  WS-CUR-EMA2             PIC S9(07)V9999 COMP-3.                
010400     05  WS-CUR-EMA40            PIC S9(07)V9999 COMP-3.                
010500     05  WS-CUR-DEFINED-SW       PIC X.                                 
010600         88  WS-CUR-ALL-DEFINED            VALUE 'Y'.                   
010700 01  WS-CURRENT-EMA-EDIT REDEFINES WS-CURRENT-EMA.                      
010800     05  FILLER                  PIC X(11).                             
010900     05  FILLER                  PIC X(11).                             
011000     05  FILLER                  PIC X(01).                             
011100*                                                                       
011200 01  OPEN-TEST-TRADE.                                                   
011300     05  OT-ENTRY-DATE           PIC 9(08).                             
011400     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
011500 01  OPEN-SCALED-TRADE.                                                 
011600     05  OS-ENTRY-DATE           PIC 9(08).                             
011700     05  OS-ENTRY-PRICE          PIC S9(07)V99.                         
011800*                                                                       
011900 01  WS-PRINT-LINE.                                                     
012000     05  PR-LABEL                PIC X(44).                             
012100     05  FILLER                  PIC X(02) VALUE SPACES.                
012200     05  PR-VALUE                PIC X(20).                             
012300     05  FILLER                  PIC X(66).                             
012400 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
012500     05  PR-DETAIL-TEXT          PIC X(132).                            
012600*                                                                       
012700 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
012800 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
012900*                                                                       
013000 01  TEST-STRSTAT-PARM.                                                 
013100     05  TS-INITIAL-CAPITAL      PIC S9(09)V99.                         
013200     05  TS-STRATEGY-NAME        PIC X(20).                             
013300 01  SCALED-STRSTAT-PARM.                                               
013400     05  SS-INITIAL-CAPITAL      PIC S9(09)V99.                         
013500     05  SS-STRATEGY-NAME        PIC X(20).                             
013600*                                                                       
013700     COPY BARTBL.                                                       
013800     COPY BARTBL REPLACING ==BAR-TABLE== BY ==WK-BAR-TABLE==.           
013900     COPY TRDTBL REPLACING ==TRADE-TABLE== BY                           
014000         ==TEST-TRADE-TABLE==.                                          
014100     COPY TRDTBL REPLACING ==TRADE-TABLE== BY                           
014200         ==SCALED-TRADE-TABLE==.                                        
014300*                                                                       
014400 PROCEDURE DIVISION.                                                    
014500*                                                                       
014600 A0010-MAIN-LINE.                                                       
014700*                                                                       
014800     MOVE ZERO TO BT-COUNT OF BAR-TABLE.                                
014900     MOVE ZERO TO BT-COUNT OF WK-BAR-TABLE.                             
015000     MOVE ZERO TO TT-COUNT OF TEST-TRADE-TABLE.                         
015100     MOVE ZERO TO TT-COUNT OF SCALED-TRADE-TABLE.                       
015200     MOVE ZERO TO WS-TEST-TRADE-COUNT WS-SCALED-TRADE-COUNT.            
015300     MOVE 'N' TO WS-TEST-POSITION-SW.                                   
015400     MOVE 'N' TO WS-SCALED-POSITION-SW.                                 
015500*                                                                       
015600     CALL 'IDXCSVR' USING BAR-TABLE.                                    
015700*                                                                       
015800     IF BT-COUNT OF BAR-TABLE > ZERO                                    
015900         CALL 'WKRESMP' USING BAR-TABLE WK-BAR-TABLE                    
016000         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
016100         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
016200             VARYING BT-IDX OF WK-BAR-TABLE FROM 1 BY 1                 
016300             UNTIL BT-IDX OF WK-BAR-TABLE > BT-COUNT OF                 
016400                 WK-BAR-TABLE                                           
016500         SET BT-IDX OF WK-BAR-TABLE TO BT-COUNT OF WK-BAR-TABLE         
016600         IF WS-SCALED-IN-POSITION                                       
016700             PERFORM F0020-CLOSE-SCALED-TRADE THRU F0020-EXIT           
016800         END-IF                                                         
016900         IF WS-TEST-IN-POSITION                                         
017000             PERFORM F0010-CLOSE-TEST-TRADE THRU F0010-EXIT             
017100         END-IF                                                         
017200         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
017300         MOVE WS-TEST-CAPITAL   TO TS-INITIAL-CAPITAL                   
017400         MOVE WS-TEST-NAME      TO TS-STRATEGY-NAME                     
017500         CALL 'STRSTAT' USING TEST-STRSTAT-PARM TEST-TRADE-TABLE        
017600         MOVE WS-SCALED-CAPITAL TO SS-INITIAL-CAPITAL                   
017700         MOVE WS-SCALED-NAME    TO SS-STRATEGY-NAME                     
017800         CALL 'STRSTAT' USING SCALED-STRSTAT-PARM                       
017900                               SCALED-TRADE-TABLE                       
018000     END-IF.                                                            
018100*                                                                       
018200 A0010-EXIT.                                                            
018300     STOP RUN.                                                          
018400*------------------------------------------------------------*          
018500 B0010-OPEN-OUTPUTS.                                                    
018600*------------------------------------------------------------*          
018700     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
018800     OPEN OUTPUT STATRPT-FILE.                                          
018900*                                                                       
019000 B0010-EXIT.                                                            
019100     EXIT.                                                              
019200*------------------------------------------------------------*          
019300 C0010-PROCESS-BAR.                                                     
019400*------------------------------------------------------------*          
019500     MOVE WS-EMA2-INSTANCE   TO EMA-INSTANCE-ID.                        
019600     MOVE WS-EMA2-PERIOD     TO EMA-PERIOD.                             
019700     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
019800                             TO EMA-PRICE-IN.                           
019900     CALL 'EMAENG' USING EMA-PARM.                                      
020000     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA2.                            
020100*                                                                       
020200     MOVE WS-EMA40-INSTANCE  TO EMA-INSTANCE-ID.                        
020300     MOVE WS-EMA40-PERIOD    TO EMA-PERIOD.                             
020400     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
020500                             TO EMA-PRICE-IN.                           
020600     CALL 'EMAENG' USING EMA-PARM.                                      
020700     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA40.                           
020800     MOVE EMA-DEFINED-OUT    TO WS-CUR-DEFINED-SW.                      
020900*                                                                       
021000     IF WS-CUR-ALL-DEFINED                                              
021100         IF (WS-TEST-IN-POSITION OR WS-SCALED-IN-POSITION)              
021200             AND BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)      
021300                 < WS-CUR-EMA40                                         
021400             IF WS-SCALED-IN-POSITION                                   
021500                 PERFORM F0020-CLOSE-SCALED-TRADE THRU F0020-EXIT       
021600             END-IF                                                     
021700             IF WS-TEST-IN-POSITION                                     
021800                 PERFORM F0010-CLOSE-TEST-TRADE THRU F0010-EXIT         
021900             END-IF                                                     
022000         ELSE                                                           
022100             IF WS-TEST-IN-POSITION AND NOT WS-SCALED-IN-POSITION       
022200                 PERFORM E0010-TEST-SCALE-IN THRU E0010-EXIT            
022300             ELSE                                                       
022400                 IF NOT WS-TEST-IN-POSITION                             
022500                     PERFORM E0020-TEST-ENTRY THRU E0020-EXIT           
022600                 END-IF                                                 
022700             END-IF                                                     
022800         END-IF                                                         
022900     END-IF.                                                            
023000*                                                                       
023100 C0010-EXIT.                                                            
023200     EXIT.                                                              
023300*------------------------------------------------------------*          
023400 E0010-TEST-SCALE-IN.                                                   
023500*------------------------------------------------------------*          
023600     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
023700         (BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
023800             - OT-ENTRY-PRICE) / OT-ENTRY-PRICE * 100.                  
023900*                                                                       
024000     IF WS-PROFIT-PCT NOT < WS-SCALE-TRIGGER-PCT                        
024100         MOVE BT-DATE  OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)         
024200                                 TO OS-ENTRY-DATE                       
024300         MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)         
024400                                 TO OS-ENTRY-PRICE                      
024500         SET WS-SCALED-IN-POSITION TO TRUE                              
024600     END-IF.                                                            
024700*                                                                       
024800 E0010-EXIT.                                                            
024900     EXIT.                                                              
025000*------------------------------------------------------------*          
025100 E0020-TEST-ENTRY.                                                      
025200*------------------------------------------------------------*          
025300     IF BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE) >             
025400         WS-CUR-EMA2                                                    
025500         AND WS-CUR-EMA2 > WS-CUR-EMA40                                 
025600         MOVE BT-DATE  OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)         
025700                                 TO OT-ENTRY-DATE                       
025800         MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)         
025900                                 TO OT-ENTRY-PRICE                      
026000         SET WS-TEST-IN-POSITION TO TRUE                                
026100     END-IF.                                                            
026200*                                                                       
026300 E0020-EXIT.                                                            
026400     EXIT.                                                              
026500*------------------------------------------------------------*          
026600 F0010-CLOSE-TEST-TRADE.                                                
026700*------------------------------------------------------------*          
026800     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
026900     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
027000     MOVE BT-DATE  OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
027100                                 TO TR-EXIT-DATE.                       
027200     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
027300                                 TO TR-EXIT-PRICE.                      
027400     IF BT-IDX OF WK-BAR-TABLE = BT-COUNT OF WK-BAR-TABLE               
027500         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
027600     ELSE                                                               
027700         MOVE "EMA40 BREAK"      TO TR-EXIT-REASON                      
027800     END-IF.                                                            
027900*                                                                       
028000     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
028100         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
028200             / TR-ENTRY-PRICE * 100.                                    
028300*                                                                       
028400     WRITE TRADE-LEDGER-RECORD.                                         
028500*                                                                       
028600     ADD 1 TO WS-TEST-TRADE-COUNT.                                      
028700     SET TT-IDX OF TEST-TRADE-TABLE TO WS-TEST-TRADE-COUNT.             
028800     MOVE WS-TEST-TRADE-COUNT  TO TT-COUNT OF TEST-TRADE-TABLE.         
028900     MOVE TR-ENTRY-DATE   TO TRD-ENTRY-DATE  OF TEST-TRADE-TABLE        
029000                              (TT-IDX OF TEST-TRADE-TABLE).             
029100     MOVE TR-ENTRY-PRICE  TO TRD-ENTRY-PRICE OF TEST-TRADE-TABLE        
029200                              (TT-IDX OF TEST-TRADE-TABLE).             
029300     MOVE TR-EXIT-DATE    TO TRD-EXIT-DATE   OF TEST-TRADE-TABLE        
029400                              (TT-IDX OF TEST-TRADE-TABLE).             
029500     MOVE TR-EXIT-PRICE   TO TRD-EXIT-PRICE  OF TEST-TRADE-TABLE        
029600                              (TT-IDX OF TEST-TRADE-TABLE).             
029700     MOVE TR-EXIT-REASON  TO TRD-EXIT-REASON OF TEST-TRADE-TABLE        
029800                              (TT-IDX OF TEST-TRADE-TABLE).             
029900*                                                                       
030000     PERFORM H0010-PRINT-DETAIL THRU H0010-EXIT.                        
030100*                                                                       
030200     MOVE 'N' TO WS-TEST-POSITION-SW.                                   
030300*                                                                       
030400 F0010-EXIT.                                                            
030500     EXIT.                                                              
030600*------------------------------------------------------------*          
030700 F0020-CLOSE-SCALED-TRADE.                                              
030800*------------------------------------------------------------*          
030900     MOVE OS-ENTRY-DATE          TO TR-ENTRY-DATE.                      
031000     MOVE OS-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
031100     MOVE BT-DATE  OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
031200                                 TO TR-EXIT-DATE.                       
031300     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
031400                                 TO TR-EXIT-PRICE.                      
031500     IF BT-IDX OF WK-BAR-TABLE = BT-COUNT OF WK-BAR-TABLE               
031600         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
031700     ELSE                                                               
031800         MOVE "EMA40 BREAK"      TO TR-EXIT-REASON                      
031900     END-IF.                                                            
032000*                                                                       
032100     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
032200         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
032300             / TR-ENTRY-PRICE * 100.                                    
032400*                                                                       
032500     WRITE TRADE-LEDGER-RECORD.                                         
032600*                                                                       
032700     ADD 1 TO WS-SCALED-TRADE-COUNT.                                    
032800     SET TT-IDX OF SCALED-TRADE-TABLE TO WS-SCALED-TRADE-COUNT.         
032900     MOVE WS-SCALED-TRADE-COUNT TO TT-COUNT OF SCALED-TRADE-TABLE.      
033000     MOVE TR-ENTRY-DATE  TO TRD-ENTRY-DATE  OF SCALED-TRADE-TABLE       
033100                             (TT-IDX OF SCALED-TRADE-TABLE).            
033200     MOVE TR-ENTRY-PRICE TO TRD-ENTRY-PRICE OF SCALED-TRADE-TABLE       
033300                             (TT-IDX OF SCALED-TRADE-TABLE).            
033400     MOVE TR-EXIT-DATE   TO TRD-EXIT-DATE   OF SCALED-TRADE-TABLE       
033500                             (TT-IDX OF SCALED-TRADE-TABLE).            
033600     MOVE TR-EXIT-PRICE  TO TRD-EXIT-PRICE  OF SCALED-TRADE-TABLE       
033700                             (TT-IDX OF SCALED-TRADE-TABLE).            
033800     MOVE TR-EXIT-REASON TO TRD-EXIT-REASON OF SCALED-TRADE-TABLE       
033900                             (TT-IDX OF SCALED-TRADE-TABLE).            
034000*                                                                       
034100     PERFORM H0010-PRINT-DETAIL THRU H0010-EXIT.                        
034200*                                                                       
034300     MOVE 'N' TO WS-SCALED-POSITION-SW.                                 
034400*                                                                       
034500 F0020-EXIT.                                                            
034600     EXIT.                                                              
034700*------------------------------------------------------------*          
034800 D0010-CLOSE-OUTPUTS.                                                   
034900*------------------------------------------------------------*          
035000     CLOSE TRADE-LEDGER-FILE.                                           
035100     CLOSE STATRPT-FILE.                                                
035200*                                                                       
035300 D0010-EXIT.                                                            
035400     EXIT.                                                              
035500*------------------------------------------------------------*          
035600 H0010-PRINT-DETAIL.                                                    
035700*------------------------------------------------------------*          
035800     MOVE WS-TEST-TRADE-COUNT TO WS-EDIT-TRADE-NO.                      
035900     STRING "TRADE " DELIMITED BY SIZE                                  
036000         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
036100         "  ENTRY "           DELIMITED BY SIZE                         
036200         TR-ENTRY-DATE        DELIMITED BY SIZE                         
036300         " @ "                DELIMITED BY SIZE                         
036400         INTO PR-DETAIL-TEXT.                                           
036500     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
036600     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
036700         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
036800         "  EXIT "                DELIMITED BY SIZE                     
036900         TR-EXIT-DATE             DELIMITED BY SIZE                     
037000         " @ "                    DELIMITED BY SIZE                     
037100         INTO PR-DETAIL-TEXT.                                           
037200     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
037300     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
037400         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
037500         "  PROFIT% "             DELIMITED BY SIZE                     
037600         INTO PR-DETAIL-TEXT.                                           
037700     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
037800     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
037900         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
038000         "  " DELIMITED BY SIZE                                         
038100         TR-EXIT-REASON           DELIMITED BY SIZE                     
038200         INTO PR-DETAIL-TEXT.                                           
038300*                                                                       
038400     IF WS-TEST-TRADE-COUNT = 1 AND WS-SCALED-TRADE-COUNT = 0           
038500         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
038600             AFTER ADVANCING TOP-OF-FORM                                
038700     ELSE                                                               
038800         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
038900             AFTER ADVANCING 1 LINE                                     
039000     END-IF.                                                            
039100*                                                                       
039200 H0010-EXIT.                                                            
039300     EXIT.                                                              
039400*                                                                       
039500 END PROGRAM SCW0240.                                                   
