000100******************************************************************      
000200* PROGRAM:  ADXENG                                                      
000300* PURPOSE:  U6 - STREAMING AVERAGE DIRECTIONAL INDEX, PLUS THE          
000400*           +DI AND -DI LINES IT IS BUILT FROM.  CALLED ONCE PER        
000500*           BAR WITH THE BAR'S HIGH, LOW AND CLOSE.  UP TO 20           
000600*           INDEPENDENT ADX INSTANCES.                                  
000700*                                                                       
000800*           NOTE TO MAINTAINERS - THE TRUE RANGE USED IN THIS           
000900*           MODULE DELIBERATELY SUBSTITUTES THE CURRENT BAR'S           
001000*           CLOSE FOR THE PRIOR CLOSE (SEE B0020).  THIS MATCHES        
001100*           THE VENDOR FEED RECONCILIATION PACKAGE THIS MODULE          
001200*           WAS PORTED FROM AND MUST NOT BE "FIXED" TO MATCH            
001300*           ATRENG - THE TWO ARE INTENTIONALLY DIFFERENT.               
001400******************************************************************      
001500*                                                                       
001600* CHANGE LOG                                                            
001700*    19890914  RPN  0000  INITIAL VERSION.                          CR0000
001800*    19950308  JFT  0014  DI/ADX WINDOWS CONVERTED TO CIRCULAR      CR0014
001900*                         BUFFERS LIKE SMAENG - FIXED TABLE SHIFT   CR0014
002000*                         WAS BLOWING THE CPU BUDGET OVERNIGHT.     CR0014
002100*    19981207  CLV  0021  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.    CR0021
002200*    20040712  MHS  0026  ADDED THE RECONCILIATION-PACKAGE NOTE     CR0026
002300*                         ABOVE AFTER THE SECOND TIME SOMEONE       CR0026
002400*                         "FIXED" THE TRUE RANGE CALCULATION.       CR0026
002500******************************************************************      
002600 IDENTIFICATION DIVISION.                                               
002700 PROGRAM-ID.     ADXENG.                                                
002800 AUTHOR.         R P NORBOE.                                            
002900 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
003000 DATE-WRITTEN.   14-SEP-1989.                                           
003100 DATE-COMPILED.                                                         
003200 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
003300*                                                                       
003400 ENVIRONMENT DIVISION.                                                  
003500 CONFIGURATION SECTION.                                                 
003600 SPECIAL-NAMES.                                                         
003700     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003800     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003900            OFF STATUS IS DEBUG-TRACE-OFF.                              
004000*                                                                       
004100 DATA DIVISION.                                                         
004200 WORKING-STORAGE SECTION.                                               
004300*                                                                       
004400 01  ADX-STATE.                                                         
004500     05  ADX-SLOT OCCURS 20 TIMES INDEXED BY ADX-SX.                    
004600         10  ADX-HAS-PRIOR-SW    PIC X     VALUE 'N'.                   
004700         10  ADX-DI-READY-SW     PIC X     VALUE 'N'.                   
004800             88  ADX-DI-IS-READY           VALUE 'Y'.                   
004900         10  ADX-ADX-READY-SW    PIC X     VALUE 'N'.                   
005000             88  ADX-ADX-IS-READY          VALUE 'Y'.                   
005100         10  ADX-PRIOR-HIGH      PIC S9(07)V99  VALUE ZERO.             
005200         10  ADX-PRIOR-LOW       PIC S9(07)V99  VALUE ZERO.             
005300         10  ADX-DM-FILL-COUNT   PIC 9(03) COMP VALUE ZERO.             
005400         10  ADX-DM-NEXT-SLOT    PIC 9(03) COMP VALUE 1.                
005500         10  ADX-PDM-SUM         PIC S9(09)V9999 COMP-3                 
005600                                 VALUE ZERO.                            
005700         10  ADX-MDM-SUM         PIC S9(09)V9999 COMP-3                 
005800                                 VALUE ZERO.                            
005900         10  ADX-TR-SUM          PIC S9(09)V9999 COMP-3                 
006000                                 VALUE ZERO.                            
006100         10  ADX-PDM-WINDOW OCCURS 250 TIMES                            
006200                           INDEXED BY ADX-PDM-WX                        
006300                           PIC S9(07)V99.                               
006400         10  ADX-MDM-WINDOW OCCURS 250 TIMES                            
006500                           INDEXED BY ADX-MDM-WX                        
006600                           PIC S9(07)V99.                               
006700         10  ADX-TR-WINDOW  OCCURS 250 TIMES                            
006800                           INDEXED BY ADX-TR-WX                         
006900                           PIC S9(07)V99.                               
007000         10  ADX-DX-FILL-COUNT   PIC 9(03) COMP VALUE ZERO.             
007100         10  ADX-DX-NEXT-SLOT    PIC 9(03) COMP VALUE 1.                
007200         10  ADX-DX-SUM          PIC S9(07)V9999 COMP-3                 
007300                                 VALUE ZERO.                            
007400         10  ADX-DX-WINDOW  OCCURS 250 TIMES                            
007500                           INDEXED BY ADX-DX-WX                         
007600                           PIC S9(05)V9999.                             
007700         10  ADX-LAST-PDI        PIC S9(05)V9999 COMP-3                 
007800                                 VALUE ZERO.                            
007900         10  ADX-LAST-MDI        PIC S9(05)V9999 COMP-3                 
008000                                 VALUE ZERO.                            
008100         10  ADX-LAST-ADX        PIC S9(05)V9999 COMP-3                 
008200                                 VALUE ZERO.                            
008300*    ALTERNATE VIEW SHOWING ONLY THE READY SWITCHES AND THE             
008400*    LAST COMPUTED LINES, USED BY THE DEBUG TRACE.                      
008500 01  ADX-SUMMARY-VIEW REDEFINES ADX-STATE.                              
008600     05  FILLER OCCURS 20 TIMES.                                        
008700         10  ADX-SUM-FLAGS       PIC X(03).                             
008800         10  FILLER              PIC X(3131).                           
008900*    ALTERNATE NUMERIC-ONLY VIEW OF ONE SLOT'S FILL COUNTERS,           
009000*    USED WHEN THE DEBUG TRACE DUMPS THEM AS ONE PACKED NUMBER.         
009100 01  ADX-COUNT-VIEW REDEFINES ADX-STATE.                                
009200     05  FILLER OCCURS 20 TIMES.                                        
009300         10  FILLER              PIC X(17).                             
009400         10  ADX-CV-DM-COUNT     PIC 9(03).                             
009500         10  ADX-CV-DM-NEXT      PIC 9(03).                             
009600         10  FILLER              PIC X(3118).                           
009700*    ALTERNATE VIEW OF THE LAST-COMPUTED DIRECTIONAL LINES,             
009800*    PACKED TOGETHER FOR THE END-OF-RUN DEBUG SNAPSHOT REPORT.          
009900 01  ADX-LINES-VIEW REDEFINES ADX-STATE.                                
010000     05  FILLER OCCURS 20 TIMES.                                        
010100         10  FILLER              PIC X(3127).                           
010200         10  ADX-LV-PDI          PIC S9(05)V9999.                       
010300         10  ADX-LV-MDI          PIC S9(05)V9999.                       
010400         10  ADX-LV-ADX          PIC S9(05)V9999.                       
010500*                                                                       
010600 01  WS-UP-MOVE                  PIC S9(07)V99.                         
010700 01  WS-DOWN-MOVE                PIC S9(07)V99.                         
010800 01  WS-PLUS-DM                  PIC S9(07)V99.                         
010900 01  WS-MINUS-DM                 PIC S9(07)V99.                         
011000 01  WS-TRUE-RANGE               PIC S9(07)V99.                         
011100 01  WS-RANGE-1                  PIC S9(07)V99.                         
011200 01  WS-RANGE-2                  PIC S9(07)V99.                         
011300 01  WS-RANGE-3                  PIC S9(07)V99.                         
011400 01  WS-PLUS-DI                  PIC S9(05)V9999.                       
011500 01  WS-MINUS-DI                 PIC S9(05)V9999.                       
011600 77  WS-DI-SUM                   PIC S9(05)V9999.                       
011700 01  WS-DI-DIFF                  PIC S9(05)V9999.                       
011800 77  WS-DX                       PIC S9(05)V9999.                       
011900*                                                                       
012000 LINKAGE SECTION.                                                       
012100*                                                                       
012200 01  ADX-PARM.                                                          
012300     05  ADX-INSTANCE-ID         PIC 9(02).                             
012400     05  ADX-PERIOD              PIC 9(03).                             
012500     05  ADX-HIGH-IN             PIC S9(07)V99.                         
012600     05  ADX-LOW-IN              PIC S9(07)V99.                         
012700     05  ADX-CLOSE-IN            PIC S9(07)V99.                         
012800     05  ADX-PLUS-DI-OUT         PIC S9(05)V9999.                       
012900     05  ADX-MINUS-DI-OUT        PIC S9(05)V9999.                       
013000     05  ADX-ADX-OUT             PIC S9(05)V9999.                       
013100     05  ADX-DI-DEFINED-OUT      PIC X.                                 
013200         88  ADX-DI-OUT-DEFINED            VALUE 'Y'.                   
013300     05  ADX-ADX-DEFINED-OUT     PIC X.                                 
013400         88  ADX-ADX-OUT-DEFINED           VALUE 'Y'.                   
013500*                                                                       
013600 PROCEDURE DIVISION USING ADX-PARM.                                     
013700*                                                                       
013800 A0010-UPDATE-ADX.                                                      
013900*                                                                       
014000     SET ADX-SX TO ADX-INSTANCE-ID.                                     
014100     MOVE 'N' TO ADX-DI-DEFINED-OUT ADX-ADX-DEFINED-OUT.                
014200     MOVE ZERO TO ADX-PLUS-DI-OUT ADX-MINUS-DI-OUT ADX-ADX-OUT.         
014300*                                                                       
014400     IF ADX-HAS-PRIOR-SW (ADX-SX) = 'N'                                 
014500         MOVE ADX-HIGH-IN TO ADX-PRIOR-HIGH (ADX-SX)                    
014600         MOVE ADX-LOW-IN  TO ADX-PRIOR-LOW  (ADX-SX)                    
014700         MOVE 'Y'         TO ADX-HAS-PRIOR-SW (ADX-SX)                  
014800     ELSE                                                               
014900         PERFORM B0010-COMPUTE-DM THRU B0010-EXIT                       
015000         PERFORM B0020-COMPUTE-TRUE-RANGE THRU B0020-EXIT               
015100         PERFORM B0030-PUSH-DM-TR THRU B0030-EXIT                       
015200         MOVE ADX-HIGH-IN TO ADX-PRIOR-HIGH (ADX-SX)                    
015300         MOVE ADX-LOW-IN  TO ADX-PRIOR-LOW  (ADX-SX)                    
015400     END-IF.                                                            
015500*                                                                       
015600     IF ADX-DM-FILL-COUNT (ADX-SX) NOT LESS THAN ADX-PERIOD             
015700         PERFORM B0040-COMPUTE-DI-DX THRU B0040-EXIT                    
015800     END-IF.                                                            
015900*                                                                       
016000 A0010-EXIT.                                                            
016100     EXIT.                                                              
016200*------------------------------------------------------------*          
016300 B0010-COMPUTE-DM.                                                      
016400*------------------------------------------------------------*          
016500     COMPUTE WS-UP-MOVE =                                               
016600         ADX-HIGH-IN - ADX-PRIOR-HIGH (ADX-SX).                         
016700     COMPUTE WS-DOWN-MOVE =                                             
016800         ADX-PRIOR-LOW (ADX-SX) - ADX-LOW-IN.                           
016900*                                                                       
017000     IF WS-UP-MOVE > WS-DOWN-MOVE AND WS-UP-MOVE > 0                    
017100         MOVE WS-UP-MOVE TO WS-PLUS-DM                                  
017200     ELSE                                                               
017300         MOVE ZERO TO WS-PLUS-DM                                        
017400     END-IF.                                                            
017500*                                                                       
017600     IF WS-DOWN-MOVE > WS-UP-MOVE AND WS-DOWN-MOVE > 0                  
017700         MOVE WS-DOWN-MOVE TO WS-MINUS-DM                               
017800     ELSE                                                               
017900         MOVE ZERO TO WS-MINUS-DM                                       
018000     END-IF.                                                            
018100*                                                                       
018200 B0010-EXIT.                                                            
018300     EXIT.                                                              
018400*------------------------------------------------------------*          
018500 B0020-COMPUTE-TRUE-RANGE.                                              
018600*------------------------------------------------------------*          
018700*    PER THE RECONCILIATION-PACKAGE NOTE AT THE TOP OF THIS             
018800*    PROGRAM, THE CURRENT CLOSE STANDS IN FOR THE PRIOR CLOSE.          
018900     COMPUTE WS-RANGE-1 = ADX-HIGH-IN - ADX-LOW-IN.                     
019000     COMPUTE WS-RANGE-2 = ADX-HIGH-IN - ADX-CLOSE-IN.                   
019100     IF WS-RANGE-2 < 0                                                  
019200         COMPUTE WS-RANGE-2 = ZERO - WS-RANGE-2                         
019300     END-IF.                                                            
019400     COMPUTE WS-RANGE-3 = ADX-LOW-IN - ADX-CLOSE-IN.                    
019500     IF WS-RANGE-3 < 0                                                  
019600         COMPUTE WS-RANGE-3 = ZERO - WS-RANGE-3                         
019700     END-IF.                                                            
019800*                                                                       
019900     MOVE WS-RANGE-1 TO WS-TRUE-RANGE.                                  
020000     IF WS-RANGE-2 > WS-TRUE-RANGE                                      
020100         MOVE WS-RANGE-2 TO WS-TRUE-RANGE                               
020200     END-IF.                                                            
020300     IF WS-RANGE-3 > WS-TRUE-RANGE                                      
020400         MOVE WS-RANGE-3 TO WS-TRUE-RANGE                               
020500     END-IF.                                                            
020600*                                                                       
020700 B0020-EXIT.                                                            
020800     EXIT.                                                              
020900*------------------------------------------------------------*          
021000 B0030-PUSH-DM-TR.                                                      
021100*------------------------------------------------------------*          
021200     IF ADX-DM-FILL-COUNT (ADX-SX) NOT LESS THAN ADX-PERIOD             
021300         SUBTRACT ADX-PDM-WINDOW (ADX-SX, ADX-DM-NEXT-SLOT              
021400             (ADX-SX))                                                  
021500             FROM ADX-PDM-SUM (ADX-SX)                                  
021600         SUBTRACT ADX-MDM-WINDOW (ADX-SX, ADX-DM-NEXT-SLOT              
021700             (ADX-SX))                                                  
021800             FROM ADX-MDM-SUM (ADX-SX)                                  
021900         SUBTRACT ADX-TR-WINDOW  (ADX-SX, ADX-DM-NEXT-SLOT              
022000             (ADX-SX))                                                  
022100             FROM ADX-TR-SUM (ADX-SX)                                   
022200     ELSE                                                               
022300         ADD 1 TO ADX-DM-FILL-COUNT (ADX-SX)                            
022400     END-IF.                                                            
022500*                                                                       
022600     MOVE WS-PLUS-DM TO                                                 
022700         ADX-PDM-WINDOW (ADX-SX, ADX-DM-NEXT-SLOT (ADX-SX)).            
022800     MOVE WS-MINUS-DM TO                                                
022900         ADX-MDM-WINDOW (ADX-SX, ADX-DM-NEXT-SLOT (ADX-SX)).            
023000     MOVE WS-TRUE-RANGE TO                                              
023100         ADX-TR-WINDOW  (ADX-SX, ADX-DM-NEXT-SLOT (ADX-SX)).            
023200*                                                                       
023300     ADD WS-PLUS-DM   TO ADX-PDM-SUM (ADX-SX).                          
023400     ADD WS-MINUS-DM  TO ADX-MDM-SUM (ADX-SX).                          
023500     ADD WS-TRUE-RANGE TO ADX-TR-SUM (ADX-SX).                          
023600*                                                                       
023700     ADD 1 TO ADX-DM-NEXT-SLOT (ADX-SX).                                
023800     IF ADX-DM-NEXT-SLOT (ADX-SX) > ADX-PERIOD                          
023900         MOVE 1 TO ADX-DM-NEXT-SLOT (ADX-SX)                            
024000     END-IF.                                                            
024100*                                                                       
024200 B0030-EXIT.                                                            
024300     EXIT.                                                              
024400*------------------------------------------------------------*          
024500 B0040-COMPUTE-DI-DX.                                                   
024600*------------------------------------------------------------*          
024700     IF ADX-TR-SUM (ADX-SX) NOT GREATER THAN ZERO                       
024800         MOVE ZERO TO WS-PLUS-DI WS-MINUS-DI                            
024900     ELSE                                                               
025000         COMPUTE WS-PLUS-DI ROUNDED =                                   
025100             ADX-PDM-SUM (ADX-SX) / ADX-TR-SUM (ADX-SX) * 100           
025200         COMPUTE WS-MINUS-DI ROUNDED =                                  
025300             ADX-MDM-SUM (ADX-SX) / ADX-TR-SUM (ADX-SX) * 100           
025400     END-IF.                                                            
025500*                                                                       
025600     MOVE WS-PLUS-DI  TO ADX-LAST-PDI (ADX-SX) ADX-PLUS-DI-OUT.         
025700     MOVE WS-MINUS-DI TO ADX-LAST-MDI (ADX-SX) ADX-MINUS-DI-OUT.        
025800     MOVE 'Y' TO ADX-DI-READY-SW (ADX-SX) ADX-DI-DEFINED-OUT.           
025900*                                                                       
026000     COMPUTE WS-DI-SUM = WS-PLUS-DI + WS-MINUS-DI.                      
026100     COMPUTE WS-DI-DIFF = WS-PLUS-DI - WS-MINUS-DI.                     
026200     IF WS-DI-DIFF < 0                                                  
026300         COMPUTE WS-DI-DIFF = ZERO - WS-DI-DIFF                         
026400     END-IF.                                                            
026500*                                                                       
026600     IF WS-DI-SUM = ZERO                                                
026700         MOVE ZERO TO WS-DX                                             
026800     ELSE                                                               
026900         COMPUTE WS-DX ROUNDED = WS-DI-DIFF / WS-DI-SUM * 100           
027000     END-IF.                                                            
027100*                                                                       
027200     PERFORM B0050-PUSH-DX THRU B0050-EXIT.                             
027300*                                                                       
027400 B0040-EXIT.                                                            
027500     EXIT.                                                              
027600*------------------------------------------------------------*          
027700 B0050-PUSH-DX.                                                         
027800*------------------------------------------------------------*          
027900     IF ADX-DX-FILL-COUNT (ADX-SX) NOT LESS THAN ADX-PERIOD             
028000         SUBTRACT ADX-DX-WINDOW (ADX-SX, ADX-DX-NEXT-SLOT               
028100             (ADX-SX))                                                  
028200             FROM ADX-DX-SUM (ADX-SX)                                   
028300     ELSE                                                               
028400         ADD 1 TO ADX-DX-FILL-COUNT (ADX-SX)                            
028500     END-IF.                                                            
028600*                                                                       
028700     MOVE WS-DX TO                                                      
028800         ADX-DX-WINDOW (ADX-SX, ADX-DX-NEXT-SLOT (ADX-SX)).             
028900     ADD WS-DX TO ADX-DX-SUM (ADX-SX).                                  
029000*                                                                       
029100     ADD 1 TO ADX-DX-NEXT-SLOT (ADX-SX).                                
029200     IF ADX-DX-NEXT-SLOT (ADX-SX) > ADX-PERIOD                          
029300         MOVE 1 TO ADX-DX-NEXT-SLOT (ADX-SX)                            
029400     END-IF.                                                            
029500*                                                                       
029600     IF ADX-DX-FILL-COUNT (ADX-SX) NOT LESS THAN ADX-PERIOD             
029700         COMPUTE ADX-LAST-ADX (ADX-SX) ROUNDED =                        
029800             ADX-DX-SUM (ADX-SX) / ADX-PERIOD                           
029900         MOVE 'Y' TO ADX-ADX-READY-SW (ADX-SX)                          
030000         MOVE 'Y' TO ADX-ADX-DEFINED-OUT                                
030100         MOVE ADX-LAST-ADX (ADX-SX) TO ADX-ADX-OUT                      
030200     END-IF.                                                            
030300*                                                                       
030400 B0050-EXIT.                                                            
030500     EXIT.                                                              
030600*                                                                       
030700 GOBACK.                                                                
030800*                                                                       
030900 END PROGRAM ADXENG.                                                    
