000100******************************************************************      
000200* PROGRAM:  WK0240                                                      
000300* PURPOSE:  S4 - WEEKLY 2-40.  DAILY BARS ARE RESAMPLED TO              
000400*           CALENDAR WEEKS (U10) AND THE STRATEGY TRADES THE            
000500*           WEEKLY SERIES.  LONG WHILE THE WEEKLY CLOSE SITS            
000600*           ABOVE A 2-WEEK EMA THAT IS ITSELF ABOVE A 40-WEEK           
000700*           EMA; FLAT ONCE THE CLOSE BREAKS THE 40-WEEK EMA.            
000800******************************************************************      
000900*                                                                       
001000* CHANGE LOG                                                            
001100*    19920114  RPN  0000  INITIAL VERSION.                          CR0000
001200*    19970228  JFT  0005  NOW CALLS WKRESMP FOR THE WEEKLY          CR0005
001300*                         BUCKETING INSTEAD OF ITS OWN COPY OF      CR0005
001400*                         THE CALENDAR-WEEK LOGIC.                  CR0005
001500*    19981207  CLV  0009  Y2K SWEEP - NO CHANGE.                    CR0009
001600*    20030512  MHS  0011  INITIAL CAPITAL RAISED TO 1,000,000.      CR0011
001700******************************************************************      
001800 IDENTIFICATION DIVISION.                                               
001900 PROGRAM-ID.     WK0240.                                                
002000 AUTHOR.         R P NORBOE.                                            
002100 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002200 DATE-WRITTEN.   14-JAN-1992.                                           
002300 DATE-COMPILED.                                                         
002400 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002500*                                                                       
002600 ENVIRONMENT DIVISION.                                                  
002700 CONFIGURATION SECTION.                                                 
002800 SPECIAL-NAMES.                                                         
002900     C01 IS TOP-OF-FORM                                                 
003000     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003100     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003200            OFF STATUS IS DEBUG-TRACE-OFF.                              
003300*                                                                       
003400 INPUT-OUTPUT SECTION.                                                  
003500 FILE-CONTROL.                                                          
003600     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
003700         ORGANIZATION IS LINE SEQUENTIAL                                
003800         FILE STATUS IS WS-TL-STATUS.                                   
003900     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004000         ORGANIZATION IS LINE SEQUENTIAL                                
004100         FILE STATUS IS WS-SR-STATUS.                                   
004200*                                                                       
004300 DATA DIVISION.                                                         
004400 FILE SECTION.                                                          
004500*                                                                       
004600 FD  TRADE-LEDGER-FILE                                                  
004700     RECORDING MODE IS F.                                               
004800     COPY TRLEDG.                                                       
004900*                                                                       
005000 FD  STATRPT-FILE                                                       
005100     RECORDING MODE IS F.                                               
005200 01  STATRPT-RECORD              PIC X(132).                            
005300*                                                                       
005400 WORKING-STORAGE SECTION.                                               
005500*                                                                       
005600 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
005700 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
005800*                                                                       
005900 01  WS-CONSTANTS.                                                      
006000     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006100                                 VALUE 1000000.00.                      
006200     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006300                                 "WEEKLY 2-40".                         
006400     05  WS-EMA2-INSTANCE        PIC 9(02) COMP VALUE 1.                
006500     05  WS-EMA40-INSTANCE       PIC 9(02) COMP VALUE 2.                
006600     05  WS-EMA2-PERIOD          PIC 9(03) COMP VALUE 2.                
006700     05  WS-EMA40-PERIOD         PIC 9(03) COMP VALUE 40.               
006800*                                                                       
007000     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
007100         88  WS-IN-POSITION                VALUE 'Y'.                   
007200*                                                                       
007300 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
007400 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
007500*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
007600*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
007700 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
007800     05  WS-PROFIT-SIGN          PIC S9.                                
007900     05  FILLER                  PIC 9(04)V9999.                        
008000*                                                                       
008100 01  EMA-PARM.                                                          
008200     05  EMA-INSTANCE-ID         PIC 9(02).                             
008300     05  EMA-PERIOD              PIC 9(03).                             
008400     05  EMA-PRICE-IN            PIC S9(07)V99.                         
008500     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
008600     05  EMA-DEFINED-OUT         PIC X.                                 
008700         88  EMA-IS-DEFINED                VALUE 'Y'.                   
008800*                                                                       
008900 01  WS-EMA-RESULTS.                                                    
009000     05  WS-EMA2-VALUE           PIC S9(07)V9999 COMP-3.                
009100     05  WS-EMA2-DEFINED-SW      PIC X.                                 
009200         88  WS-EMA2-DEFINED               VALUE 'Y'.                   
009300     05  WS-EMA40-VALUE          PIC S9(07)V9999 COMP-3.                
009400     05  WS-EMA40-DEFINED-SW     PIC X.                                 
009500         88  WS-EMA40-DEFINED              VALUE 'Y'.                   
009600 01  WS-EMA-RESULTS-EDIT REDEFINES WS-EMA-RESULTS.                      
009700     05  FILLER                  PIC X(09).                             
009800     05  FILLER                  PIC X(10).                             
009900*                                                                       
010000 01  OPEN-TRADE.                                                        
010100     05  OT-ENTRY-DATE           PIC 9(08).                             
010200     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
010300*                                                                       
010400 01  WS-PRINT-LINE.                                                     
010500     05  PR-LABEL                PIC X(44).                             
010600     05  FILLER                  PIC X(02) VALUE SPACES.                
010700     05  PR-VALUE                PIC X(20).                             
010800     05  FILLER                  PIC X(66).                             
010900 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
011000     05  PR-DETAIL-TEXT          PIC X(132).                            
011100*                                                                       
011200 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
011300 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
011400*                                                                       
011500 01  STRSTAT-PARM.                                                      
011600     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
011700     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
011800*                                                                       
011900     COPY BARTBL.                                                       
012000     COPY BARTBL REPLACING ==BAR-TABLE== BY ==WK-BAR-TABLE==.           
012100     COPY TRDTBL.                                                       
012200*                                                                       
012300 PROCEDURE DIVISION.                                                    
012400*                                                                       
012500 A0010-MAIN-LINE.                                                       
012600*                                                                       
012700     MOVE ZERO TO BT-COUNT OF BAR-TABLE TT-COUNT WS-TRADE-COUNT.        
012800     MOVE ZERO TO BT-COUNT OF WK-BAR-TABLE.                             
012900     MOVE 'N' TO WS-POSITION-SW.                                        
013000*                                                                       
013100     CALL 'IDXCSVR' USING BAR-TABLE.                                    
013200*                                                                       
013300     IF BT-COUNT OF BAR-TABLE > ZERO                                    
013400         CALL 'WKRESMP' USING BAR-TABLE WK-BAR-TABLE                    
013500         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
013600         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
013700             VARYING BT-IDX OF WK-BAR-TABLE FROM 1 BY 1                 
013800             UNTIL BT-IDX OF WK-BAR-TABLE > BT-COUNT OF                 
013900                 WK-BAR-TABLE                                           
014000         IF WS-IN-POSITION                                              
014100             SET BT-IDX OF WK-BAR-TABLE TO BT-COUNT OF                  
014200                 WK-BAR-TABLE                                           
014300             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
014400         END-IF                                                         
014500         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
014600         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
014700         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
014800         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
014900     END-IF.                                                            
015000*                                                                       
015100 A0010-EXIT.                                                            
015200     STOP RUN.                                                          
015300*------------------------------------------------------------*          
015400 B0010-OPEN-OUTPUTS.                                                    
015500*------------------------------------------------------------*          
015600     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
015700     OPEN OUTPUT STATRPT-FILE.                                          
015800*                                                                       
015900 B0010-EXIT.                                                            
016000     EXIT.                                                              
016100*------------------------------------------------------------*          
016200 C0010-PROCESS-BAR.                                                     
016300*------------------------------------------------------------*          
016400     MOVE WS-EMA2-INSTANCE   TO EMA-INSTANCE-ID.                        
016500     MOVE WS-EMA2-PERIOD     TO EMA-PERIOD.                             
016600     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)  TO         
016700         EMA-PRICE-IN.                                                  
016800     CALL 'EMAENG' USING EMA-PARM.                                      
016900     MOVE EMA-DEFINED-OUT    TO WS-EMA2-DEFINED-SW.                     
017000     MOVE EMA-VALUE-OUT      TO WS-EMA2-VALUE.                          
017100*                                                                       
017200     MOVE WS-EMA40-INSTANCE  TO EMA-INSTANCE-ID.                        
017300     MOVE WS-EMA40-PERIOD    TO EMA-PERIOD.                             
017400     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)  TO         
017500         EMA-PRICE-IN.                                                  
017600     CALL 'EMAENG' USING EMA-PARM.                                      
017700     MOVE EMA-DEFINED-OUT    TO WS-EMA40-DEFINED-SW.                    
017800     MOVE EMA-VALUE-OUT      TO WS-EMA40-VALUE.                         
017900*                                                                       
018000     IF WS-EMA2-DEFINED AND WS-EMA40-DEFINED                            
018100         IF WS-IN-POSITION                                              
018200             PERFORM E0010-TEST-EXIT  THRU E0010-EXIT                   
018300         ELSE                                                           
018400             PERFORM E0020-TEST-ENTRY THRU E0020-EXIT                   
018500         END-IF                                                         
018600     END-IF.                                                            
018700*                                                                       
018800 C0010-EXIT.                                                            
018900     EXIT.                                                              
019000*------------------------------------------------------------*          
019100 E0010-TEST-EXIT.                                                       
019200*------------------------------------------------------------*          
019300     IF BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE) <             
019400         WS-EMA40-VALUE                                                 
019500         PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                      
019600     END-IF.                                                            
019700*                                                                       
019800 E0010-EXIT.                                                            
019900     EXIT.                                                              
020000*------------------------------------------------------------*          
020100 E0020-TEST-ENTRY.                                                      
020200*------------------------------------------------------------*          
020300     IF BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE) >             
020400         WS-EMA2-VALUE                                                  
020500         AND WS-EMA2-VALUE > WS-EMA40-VALUE                             
020600         MOVE BT-DATE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)          
020700                                 TO OT-ENTRY-DATE                       
020800         MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE) TO      
020900             OT-ENTRY-PRICE                                             
021000         SET WS-IN-POSITION TO TRUE                                     
021100     END-IF.                                                            
021200*                                                                       
021300 E0020-EXIT.                                                            
021400     EXIT.                                                              
021500*------------------------------------------------------------*          
021600 F0010-CLOSE-TRADE.                                                     
021700*------------------------------------------------------------*          
021800     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
021900     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
022000     MOVE BT-DATE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)              
022100                                 TO TR-EXIT-DATE.                       
022200     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
022300         TO TR-EXIT-PRICE.                                              
022400     IF BT-IDX OF WK-BAR-TABLE = BT-COUNT OF WK-BAR-TABLE AND           
022500         WS-IN-POSITION                                                 
022600         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
022700     ELSE                                                               
022800         MOVE "BELOW EMA40"      TO TR-EXIT-REASON                      
022900     END-IF.                                                            
023000*                                                                       
023100     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
023200         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
023300             / TR-ENTRY-PRICE * 100.                                    
023400*                                                                       
023500     WRITE TRADE-LEDGER-RECORD.                                         
023600*                                                                       
023700     ADD 1 TO WS-TRADE-COUNT.                                           
023800     SET TT-IDX TO WS-TRADE-COUNT.                                      
023900     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
024000     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
024100     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
024200     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
024300     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
024400     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
024500*                                                                       
024600     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
024700*                                                                       
024800     MOVE 'N' TO WS-POSITION-SW.                                        
024900*                                                                       
025000 F0010-EXIT.                                                            
025100     EXIT.                                                              
025200*------------------------------------------------------------*          
025300 D0010-CLOSE-OUTPUTS.                                                   
025400*------------------------------------------------------------*          
025500     CLOSE TRADE-LEDGER-FILE.                                           
025600     CLOSE STATRPT-FILE.                                                
025700*                                                                       
025800 D0010-EXIT.                                                            
025900     EXIT.                                                              
026000*------------------------------------------------------------*          
026100 G0010-PRINT-TRADE-DETAIL.                                              
026200*------------------------------------------------------------*          
026300     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
026400     STRING "TRADE " DELIMITED BY SIZE                                  
026500         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
026600         "  ENTRY "           DELIMITED BY SIZE                         
026700         TR-ENTRY-DATE        DELIMITED BY SIZE                         
026800         " @ "                DELIMITED BY SIZE                         
026900         INTO PR-DETAIL-TEXT.                                           
027000     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
027100     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
027200         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
027300         "  EXIT "                DELIMITED BY SIZE                     
027400         TR-EXIT-DATE             DELIMITED BY SIZE                     
027500         " @ "                    DELIMITED BY SIZE                     
027600         INTO PR-DETAIL-TEXT.                                           
027700     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
027800     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
027900         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
028000         "  PROFIT% "             DELIMITED BY SIZE                     
028100         INTO PR-DETAIL-TEXT.                                           
028200     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
028300     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
028400         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
028500         "  " DELIMITED BY SIZE                                         
028600         TR-EXIT-REASON           DELIMITED BY SIZE                     
028700         INTO PR-DETAIL-TEXT.                                           
028800*                                                                       
028900     IF WS-TRADE-COUNT = 1                                              
029000         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
029100             AFTER ADVANCING TOP-OF-FORM                                
029200     ELSE                                                               
029300         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
029400             AFTER ADVANCING 1 LINE                                     
029500     END-IF.                                                            
029600*                                                                       
029700 G0010-EXIT.                                                            
029800     EXIT.                                                              
029900*                                                                       
030000 END PROGRAM WK0240.                                                    
