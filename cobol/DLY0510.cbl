000100******************************************************************      
000200* PROGRAM:  DLY0510                                                     
000300* PURPOSE:  S11 - DAILY 5-10 WITH TRAILING LOW MARKER.  EMAS 5          
000400*           AND 10, A 10-BAR ROLLING HIGH ON CLOSES (THE 20-BAR         
000500*           ROLLING HIGH IS ALSO TRACKED FOR THE DESK'S OWN             
000600*           CHARTING BUT PLAYS NO PART IN THE ENTRY OR EXIT TEST        
000700*           BELOW), AND TWO 10-BAR LOOKBACK COUNTERS THAT COUNT         
000800*           HOW MANY TIMES THE LOW HAS CROSSED DOWN THROUGH EMA5        
000900*           AND EMA10 IN THE LAST TEN BARS.  A CROSS IS FLAGGED         
001000*           ONLY ON THE FIRST BAR THE LOW DROPS BELOW THE EMA           
001100*           AFTER HAVING SAT AT OR ABOVE IT - THIS KEEPS A LONG         
001200*           RUN OF BARS UNDER THE EMA FROM BEING COUNTED MORE           
001300*           THAN ONCE.  ONCE IN A TRADE, A "LOW MARKER" TRAILS          
001400*           THE POSITION: THE FIRST DAY THE CLOSE SLIPS BELOW           
001500*           EMA10 WITHOUT HITTING THE STOP, THAT DAY'S CLOSE IS         
001600*           PENCILLED IN AS A MARKER; IF THE MARKER SURVIVES TWO        
001700*           BARS UNBROKEN IT IS ERASED AND THE TRADE RIDES ON.          
001800*           NOTE WELL - THE OPEN TRADE AT END OF RUN IS LEFT            
001900*           OPEN ON PURPOSE FOR THIS ONE; IT IS NOT FORCE-CLOSED        
002000*           LIKE THE OTHER SYSTEMS ON THE DESK.                         
002100******************************************************************      
002200*                                                                       
002300* CHANGE LOG                                                            
002400*    19960704  RPN  0000  INITIAL VERSION.                          CR0000
002500*    19981207  CLV  0003  Y2K SWEEP - NO CHANGE.                    CR0003
002600*    20030512  MHS  0005  INITIAL CAPITAL RAISED TO 1,000,000.      CR0005
002700******************************************************************      
002800 IDENTIFICATION DIVISION.                                               
002900 PROGRAM-ID.     DLY0510.                                               
003000 AUTHOR.         R P NORBOE.                                            
003100 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
003200 DATE-WRITTEN.   04-JUL-1996.                                           
003300 DATE-COMPILED.                                                         
003400 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
003500*                                                                       
003600 ENVIRONMENT DIVISION.                                                  
003700 CONFIGURATION SECTION.                                                 
003800 SPECIAL-NAMES.                                                         
003900     C01 IS TOP-OF-FORM                                                 
004000     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
004100     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
004200            OFF STATUS IS DEBUG-TRACE-OFF.                              
004300*                                                                       
004400 INPUT-OUTPUT SECTION.                                                  
004500 FILE-CONTROL.                                                          
004600     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
004700         ORGANIZATION IS LINE SEQUENTIAL                                
004800         FILE STATUS IS WS-TL-STATUS.                                   
004900     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
005000         ORGANIZATION IS LINE SEQUENTIAL                                
005100         FILE STATUS IS WS-SR-STATUS.                                   
005200*                                                                       
005300 DATA DIVISION.                                                         
005400 FILE SECTION.                                                          
005500*                                                                       
005600 FD  TRADE-LEDGER-FILE                                                  
005700     RECORDING MODE IS F.                                               
005800     COPY TRLEDG.                                                       
005900*                                                                       
006000 FD  STATRPT-FILE                                                       
006100     RECORDING MODE IS F.                                               
006200 01  STATRPT-RECORD              PIC X(132).                            
006300*                                                                       
006400 WORKING-STORAGE SECTION.                                               
006500*                                                                       
006600 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
006700 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
006800*                                                                       
006900 01  WS-CONSTANTS.                                                      
007000     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
007100                                 VALUE 1000000.00.                      
007200     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
007300                                 "DAILY 5-10".                          
007400     05  WS-EMA5-INSTANCE        PIC 9(02) COMP VALUE 1.                
007500     05  WS-EMA10-INSTANCE       PIC 9(02) COMP VALUE 2.                
007600     05  WS-EMA5-PERIOD          PIC 9(03) COMP VALUE 5.                
007700     05  WS-EMA10-PERIOD         PIC 9(03) COMP VALUE 10.               
007800     05  WS-HILO10-INSTANCE      PIC 9(02) COMP VALUE 1.                
007900     05  WS-HILO20-INSTANCE      PIC 9(02) COMP VALUE 2.                
008000     05  WS-HILO10-PERIOD        PIC 9(03) COMP VALUE 10.               
008100     05  WS-HILO20-PERIOD        PIC 9(03) COMP VALUE 20.               
008200     05  WS-BOOL5-INSTANCE       PIC 9(02) COMP VALUE 1.                
008300     05  WS-BOOL10-INSTANCE      PIC 9(02) COMP VALUE 2.                
008400     05  WS-BOOL-PERIOD          PIC 9(03) COMP VALUE 10.               
008500     05  WS-STOP-LOSS-PCT        PIC S9(03)V99 COMP-3 VALUE -5.00.      
008600     05  WS-MARKER-GRACE-BARS    PIC 9(03) COMP VALUE 2.                
008700*                                                                       
008900     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
009000         88  WS-IN-POSITION                VALUE 'Y'.                   
009100     77  WS-PRIOR-VALID-SW       PIC X     VALUE 'N'.                   
009200         88  WS-PRIOR-VALID                VALUE 'Y'.                   
009300     77  WS-LOW-MARKER-SW        PIC X     VALUE 'N'.                   
009400         88  WS-LOW-MARKER-SET             VALUE 'Y'.                   
009500*                                                                       
009600 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
009700 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
009800*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
009900*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
010000 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
010100     05  WS-PROFIT-SIGN          PIC S9.                                
010200     05  FILLER                  PIC 9(04)V9999.                        
010300*                                                                       
010400 01  EMA-PARM.                                                          
010500     05  EMA-INSTANCE-ID         PIC 9(02).                             
010600     05  EMA-PERIOD              PIC 9(03).                             
010700     05  EMA-PRICE-IN            PIC S9(07)V99.                         
010800     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
010900     05  EMA-DEFINED-OUT         PIC X.                                 
011000         88  EMA-IS-DEFINED                VALUE 'Y'.                   
011100*                                                                       
011200 01  HILO-PARM.                                                         
011300     05  HILO-INSTANCE-ID        PIC 9(02).                             
011400     05  HILO-PERIOD             PIC 9(03).                             
011500     05  HILO-CLOSE-IN           PIC S9(07)V99.                         
011600     05  HILO-LOW-OUT            PIC S9(07)V99.                         
011700     05  HILO-HIGH-OUT           PIC S9(07)V99.                         
011800     05  HILO-DEFINED-OUT        PIC X.                                 
011900         88  HILO-IS-DEFINED               VALUE 'Y'.                   
012000*                                                                       
012100 01  BOOL-PARM.                                                         
012200     05  BOOL-INSTANCE-ID        PIC 9(02).                             
012300     05  BOOL-PERIOD             PIC 9(03).                             
012400     05  BOOL-FLAG-IN            PIC X.                                 
012500         88  BOOL-FLAG-IN-TRUE              VALUE 'Y'.                  
012600     05  BOOL-TRUE-COUNT-OUT     PIC 9(03).                             
012700     05  BOOL-FALSE-COUNT-OUT    PIC 9(03).                             
012800     05  BOOL-DEFINED-OUT        PIC X.                                 
012900         88  BOOL-IS-DEFINED               VALUE 'Y'.                   
013000*                                                                       
013100 01  WS-CURRENT-READING.                                                
013200     05  WS-CUR-EMA5             PIC S9(07)V9999 COMP-3.                
013300     05  WS-CUR-EMA10            PIC S9(07)V9999 COMP-3.                
013400     05  WS-CUR-EMA10-DEF-SW     PIC X.                                 
013500         88  WS-CUR-EMA10-DEF              VALUE 'Y'.                   
013600     05  WS-CUR-HIGH10           PIC S9(07)V99  COMP-3.                 
013700     05  WS-CUR-HIGH10-DEF-SW    PIC X.                                 
013800         88  WS-CUR-HIGH10-DEF             VALUE 'Y'.                   
013900     05  WS-CUR-HIGH20           PIC S9(07)V99  COMP-3.                 
014000     05  WS-CROSS5-COUNT         PIC 9(03).                             
014100     05  WS-CROSS10-COUNT        PIC 9(03).                             
014200     05  WS-BOOL-DEF-SW          PIC X.                                 
014300         88  WS-BOOL-DEF                    VALUE 'Y'.                  
014400 01  WS-CURRENT-READING-EDIT REDEFINES WS-CURRENT-READING.              
014500     05  FILLER                  PIC X(11).                             
014600     05  FILLER                  PIC X(11).                             
014700     05  FILLER                  PIC X(01).                             
014800     05  FILLER                  PIC X(10).                             
014900     05  FILLER                  PIC X(01).                             
015000     05  FILLER                  PIC X(10).                             
015100     05  FILLER                  PIC X(03).                             
015200     05  FILLER                  PIC X(03).                             
015300     05  FILLER                  PIC X(01).                             
015400*                                                                       
015500 01  WS-PRIOR-BAR.                                                      
015600     05  WS-PRIOR-CLOSE          PIC S9(07)V99  COMP-3.                 
015700     05  WS-PRIOR-LOW-GE-EMA5-SW PIC X VALUE 'N'.                       
015800         88  WS-PRIOR-LOW-GE-EMA5           VALUE 'Y'.                  
015900     05  WS-PRIOR-LOW-GE-EMA10-SW PIC X VALUE 'N'.                      
016000         88  WS-PRIOR-LOW-GE-EMA10          VALUE 'Y'.                  
016100*                                                                       
016200 01  WS-CROSS-CHECK.                                                    
016300     05  WS-CUR-LOW-GE-EMA5-SW   PIC X.                                 
016400         88  WS-CUR-LOW-GE-EMA5             VALUE 'Y'.                  
016500     05  WS-CUR-LOW-GE-EMA10-SW  PIC X.                                 
016600         88  WS-CUR-LOW-GE-EMA10            VALUE 'Y'.                  
016700*                                                                       
016800 01  WS-LOW-MARKER.                                                     
016900     05  WS-LOW-MARKER-VALUE     PIC S9(07)V99 COMP-3.                  
017000     05  WS-LOW-MARKER-BAR-IDX   PIC 9(07) COMP.                        
017100*                                                                       
017200 01  OPEN-TRADE.                                                        
017300     05  OT-ENTRY-DATE           PIC 9(08).                             
017400     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
017500     05  OT-CROSS5-COUNT         PIC 9(03).                             
017600     05  OT-CROSS10-COUNT        PIC 9(03).                             
017700*                                                                       
017800 01  WS-PRINT-LINE.                                                     
017900     05  PR-LABEL                PIC X(44).                             
018000     05  FILLER                  PIC X(02) VALUE SPACES.                
018100     05  PR-VALUE                PIC X(20).                             
018200     05  FILLER                  PIC X(66).                             
018300 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
018400     05  PR-DETAIL-TEXT          PIC X(132).                            
018500*                                                                       
018600 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
018700 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
018800 01  WS-EDIT-CROSS-CT            PIC Z(02)9.                            
018900*                                                                       
019000 01  STRSTAT-PARM.                                                      
019100     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
019200     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
019300*                                                                       
019400     COPY BARTBL.                                                       
019500     COPY TRDTBL.                                                       
019600*                                                                       
019700 PROCEDURE DIVISION.                                                    
019800*                                                                       
019900 A0010-MAIN-LINE.                                                       
020000*                                                                       
020100     MOVE ZERO TO BT-COUNT TT-COUNT WS-TRADE-COUNT.                     
020200     MOVE 'N' TO WS-POSITION-SW.                                        
020300     MOVE 'N' TO WS-PRIOR-VALID-SW.                                     
020400     MOVE 'N' TO WS-LOW-MARKER-SW.                                      
020500*                                                                       
020600     CALL 'IDXCSVR' USING BAR-TABLE.                                    
020700*                                                                       
020800     IF BT-COUNT > ZERO                                                 
020900         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
021000         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
021100             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > BT-COUNT         
021200         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
021300         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
021400         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
021500         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
021600     END-IF.                                                            
021700*                                                                       
021800 A0010-EXIT.                                                            
021900     STOP RUN.                                                          
022000*------------------------------------------------------------*          
022100 B0010-OPEN-OUTPUTS.                                                    
022200*------------------------------------------------------------*          
022300     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
022400     OPEN OUTPUT STATRPT-FILE.                                          
022500*                                                                       
022600 B0010-EXIT.                                                            
022700     EXIT.                                                              
022800*------------------------------------------------------------*          
022900 C0010-PROCESS-BAR.                                                     
023000*------------------------------------------------------------*          
023100     MOVE WS-EMA5-INSTANCE   TO EMA-INSTANCE-ID.                        
023200     MOVE WS-EMA5-PERIOD     TO EMA-PERIOD.                             
023300     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
023400     CALL 'EMAENG' USING EMA-PARM.                                      
023500     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA5.                            
023600*                                                                       
023700     MOVE WS-EMA10-INSTANCE  TO EMA-INSTANCE-ID.                        
023800     MOVE WS-EMA10-PERIOD    TO EMA-PERIOD.                             
023900     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
024000     CALL 'EMAENG' USING EMA-PARM.                                      
024100     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA10.                           
024200     MOVE EMA-DEFINED-OUT    TO WS-CUR-EMA10-DEF-SW.                    
024300*                                                                       
024400     MOVE WS-HILO10-INSTANCE TO HILO-INSTANCE-ID.                       
024500     MOVE WS-HILO10-PERIOD   TO HILO-PERIOD.                            
024600     MOVE BT-CLOSE (BT-IDX)  TO HILO-CLOSE-IN.                          
024700     CALL 'HILOENG' USING HILO-PARM.                                    
024800     MOVE HILO-HIGH-OUT      TO WS-CUR-HIGH10.                          
024900     MOVE HILO-DEFINED-OUT   TO WS-CUR-HIGH10-DEF-SW.                   
025000*                                                                       
025100     MOVE WS-HILO20-INSTANCE TO HILO-INSTANCE-ID.                       
025200     MOVE WS-HILO20-PERIOD   TO HILO-PERIOD.                            
025300     MOVE BT-CLOSE (BT-IDX)  TO HILO-CLOSE-IN.                          
025400     CALL 'HILOENG' USING HILO-PARM.                                    
025500     MOVE HILO-HIGH-OUT      TO WS-CUR-HIGH20.                          
025600*                                                                       
025700*    DETECT A FIRST-TIME DOWNWARD CROSS OF THE LOW THROUGH EACH         
025800*    EMA AND FEED IT TO ITS OWN 10-BAR LOOKBACK COUNTER.                
025900     IF BT-LOW (BT-IDX) NOT < WS-CUR-EMA5                               
026000         SET WS-CUR-LOW-GE-EMA5  TO TRUE                                
026100     ELSE                                                               
026200         MOVE 'N' TO WS-CUR-LOW-GE-EMA5-SW                              
026300     END-IF.                                                            
026400     IF BT-LOW (BT-IDX) NOT < WS-CUR-EMA10                              
026500         SET WS-CUR-LOW-GE-EMA10 TO TRUE                                
026600     ELSE                                                               
026700         MOVE 'N' TO WS-CUR-LOW-GE-EMA10-SW                             
026800     END-IF.                                                            
026900*                                                                       
027000     MOVE WS-BOOL5-INSTANCE  TO BOOL-INSTANCE-ID.                       
027100     MOVE WS-BOOL-PERIOD     TO BOOL-PERIOD.                            
027200     IF WS-PRIOR-VALID AND WS-PRIOR-LOW-GE-EMA5                         
027300         AND NOT WS-CUR-LOW-GE-EMA5                                     
027400         SET BOOL-FLAG-IN-TRUE TO TRUE                                  
027500     ELSE                                                               
027600         MOVE 'N' TO BOOL-FLAG-IN                                       
027700     END-IF.                                                            
027800     CALL 'BOOLENG' USING BOOL-PARM.                                    
027900     MOVE BOOL-TRUE-COUNT-OUT TO WS-CROSS5-COUNT.                       
028000     MOVE BOOL-DEFINED-OUT    TO WS-BOOL-DEF-SW.                        
028100*                                                                       
028200     MOVE WS-BOOL10-INSTANCE TO BOOL-INSTANCE-ID.                       
028300     MOVE WS-BOOL-PERIOD     TO BOOL-PERIOD.                            
028400     IF WS-PRIOR-VALID AND WS-PRIOR-LOW-GE-EMA10                        
028500         AND NOT WS-CUR-LOW-GE-EMA10                                    
028600         SET BOOL-FLAG-IN-TRUE TO TRUE                                  
028700     ELSE                                                               
028800         MOVE 'N' TO BOOL-FLAG-IN                                       
028900     END-IF.                                                            
029000     CALL 'BOOLENG' USING BOOL-PARM.                                    
029100     MOVE BOOL-TRUE-COUNT-OUT TO WS-CROSS10-COUNT.                      
029200*                                                                       
029300     IF WS-CUR-EMA10-DEF AND WS-CUR-HIGH10-DEF AND WS-BOOL-DEF          
029400         IF WS-IN-POSITION                                              
029500             PERFORM E0010-TEST-EXIT  THRU E0010-EXIT                   
029600         ELSE                                                           
029700             IF WS-PRIOR-VALID                                          
029800                 PERFORM E0020-TEST-ENTRY THRU E0020-EXIT               
029900             END-IF                                                     
030000         END-IF                                                         
030100     END-IF.                                                            
030200*                                                                       
030300     MOVE BT-CLOSE (BT-IDX)       TO WS-PRIOR-CLOSE.                    
030400     MOVE WS-CUR-LOW-GE-EMA5-SW   TO WS-PRIOR-LOW-GE-EMA5-SW.           
030500     MOVE WS-CUR-LOW-GE-EMA10-SW  TO WS-PRIOR-LOW-GE-EMA10-SW.          
030600     SET WS-PRIOR-VALID TO TRUE.                                        
030700*                                                                       
030800 C0010-EXIT.                                                            
030900     EXIT.                                                              
031000*------------------------------------------------------------*          
031100 E0010-TEST-EXIT.                                                       
031200*------------------------------------------------------------*          
031300     IF BT-CLOSE (BT-IDX) NOT < WS-CUR-EMA10                            
031400         MOVE 'N' TO WS-LOW-MARKER-SW                                   
031500     ELSE                                                               
031600         COMPUTE WS-PROFIT-PCT ROUNDED =                                
031700             (BT-CLOSE (BT-IDX) - OT-ENTRY-PRICE)                       
031800                 / OT-ENTRY-PRICE * 100                                 
031900         IF WS-PROFIT-PCT < WS-STOP-LOSS-PCT                            
032000             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
032100         ELSE                                                           
032200             IF WS-LOW-MARKER-SET                                       
032300                 IF BT-CLOSE (BT-IDX) < WS-LOW-MARKER-VALUE             
032400                     PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT          
032500                 ELSE                                                   
032600                     IF BT-IDX - WS-LOW-MARKER-BAR-IDX                  
032700                         NOT < WS-MARKER-GRACE-BARS                     
032800                         MOVE 'N' TO WS-LOW-MARKER-SW                   
032900                     END-IF                                             
033000                 END-IF                                                 
033100             ELSE                                                       
033200                 MOVE BT-CLOSE (BT-IDX) TO WS-LOW-MARKER-VALUE          
033300                 MOVE BT-IDX            TO WS-LOW-MARKER-BAR-IDX        
033400                 SET WS-LOW-MARKER-SET TO TRUE                          
033500             END-IF                                                     
033600         END-IF                                                         
033700     END-IF.                                                            
033800*                                                                       
033900 E0010-EXIT.                                                            
034000     EXIT.                                                              
034100*------------------------------------------------------------*          
034200 E0020-TEST-ENTRY.                                                      
034300*------------------------------------------------------------*          
034400     IF BT-LOW (BT-IDX) > WS-CUR-EMA5                                   
034500         AND WS-CUR-EMA5 > WS-CUR-EMA10                                 
034600         AND WS-PRIOR-CLOSE > WS-CUR-EMA5                               
034700         AND BT-CLOSE (BT-IDX) NOT < WS-CUR-HIGH10                      
034800         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
034900         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
035000         MOVE WS-CROSS5-COUNT   TO OT-CROSS5-COUNT                      
035100         MOVE WS-CROSS10-COUNT  TO OT-CROSS10-COUNT                     
035200         MOVE 'N' TO WS-LOW-MARKER-SW                                   
035300         SET WS-IN-POSITION TO TRUE                                     
035400     END-IF.                                                            
035500*                                                                       
035600 E0020-EXIT.                                                            
035700     EXIT.                                                              
035800*------------------------------------------------------------*          
035900 F0010-CLOSE-TRADE.                                                     
036000*------------------------------------------------------------*          
036100     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
036200     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
036300     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
036400     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
036500     IF WS-PROFIT-PCT < WS-STOP-LOSS-PCT                                
036600         MOVE "SL-HIT"           TO TR-EXIT-REASON                      
036700     ELSE                                                               
036800         MOVE "LOW-MARKER"       TO TR-EXIT-REASON                      
036900     END-IF.                                                            
037000*                                                                       
037100     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
037200         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
037300             / TR-ENTRY-PRICE * 100.                                    
037400*                                                                       
037500     WRITE TRADE-LEDGER-RECORD.                                         
037600*                                                                       
037700     ADD 1 TO WS-TRADE-COUNT.                                           
037800     SET TT-IDX TO WS-TRADE-COUNT.                                      
037900     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
038000     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
038100     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
038200     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
038300     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
038400     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
038500*                                                                       
038600     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
038700*                                                                       
038800     MOVE 'N' TO WS-POSITION-SW.                                        
038900     MOVE 'N' TO WS-LOW-MARKER-SW.                                      
039000*                                                                       
039100 F0010-EXIT.                                                            
039200     EXIT.                                                              
039300*------------------------------------------------------------*          
039400 D0010-CLOSE-OUTPUTS.                                                   
039500*------------------------------------------------------------*          
039600     CLOSE TRADE-LEDGER-FILE.                                           
039700     CLOSE STATRPT-FILE.                                                
039800*                                                                       
039900 D0010-EXIT.                                                            
040000     EXIT.                                                              
040100*------------------------------------------------------------*          
040200 G0010-PRINT-TRADE-DETAIL.                                              
040300*------------------------------------------------------------*          
040400     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
040500     STRING "TRADE " DELIMITED BY SIZE                                  
040600         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
040700         "  ENTRY "           DELIMITED BY SIZE                         
040800         TR-ENTRY-DATE        DELIMITED BY SIZE                         
040900         " @ "                DELIMITED BY SIZE                         
041000         INTO PR-DETAIL-TEXT.                                           
041100     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
041200     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
041300         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
041400         "  EXIT "                DELIMITED BY SIZE                     
041500         TR-EXIT-DATE             DELIMITED BY SIZE                     
041600         " @ "                    DELIMITED BY SIZE                     
041700         INTO PR-DETAIL-TEXT.                                           
041800     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
041900     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
042000         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
042100         "  PROFIT% "             DELIMITED BY SIZE                     
042200         INTO PR-DETAIL-TEXT.                                           
042300     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
042400     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
042500         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
042600         "  " DELIMITED BY SIZE                                         
042700         TR-EXIT-REASON           DELIMITED BY SIZE                     
042800         "  X5="                  DELIMITED BY SIZE                     
042900         INTO PR-DETAIL-TEXT.                                           
043000     MOVE OT-CROSS5-COUNT TO WS-EDIT-CROSS-CT.                          
043100     STRING PR-DETAIL-TEXT (1:110) DELIMITED BY SIZE                    
043200         WS-EDIT-CROSS-CT          DELIMITED BY SIZE                    
043300         " X10="                   DELIMITED BY SIZE                    
043400         INTO PR-DETAIL-TEXT.                                           
043500     MOVE OT-CROSS10-COUNT TO WS-EDIT-CROSS-CT.                         
043600     STRING PR-DETAIL-TEXT (1:119) DELIMITED BY SIZE                    
043700         WS-EDIT-CROSS-CT          DELIMITED BY SIZE                    
043800         INTO PR-DETAIL-TEXT.                                           
043900*                                                                       
044000     IF WS-TRADE-COUNT = 1                                              
044100         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
044200             AFTER ADVANCING TOP-OF-FORM                                
044300     ELSE                                                               
044400         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
044500             AFTER ADVANCING 1 LINE                                     
044600     END-IF.                                                            
044700*                                                                       
044800 G0010-EXIT.                                                            
044900     EXIT.                                                              
045000*                                                                       
045100 END PROGRAM DLY0510.                                                   
