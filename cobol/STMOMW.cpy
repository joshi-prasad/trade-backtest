000100******************************************************************      
000200*    STMOMW  -  MOMENTUM STOCK WEEKLY CLOSE WORK RECORD (S14)           
000300*    ONE TICKER'S WEEKLY CLOSING LEVEL.  MOMPORT READS THE              
000400*    PER-TICKER FILE INTO THIS AREA BEFORE PUSHING THE ENTRY            
000500*    ONTO ITS STOCK-WEEK TABLE.  CARRIES THE SAME EXCHANGE/             
000600*    CORPORATE-ACTION BLOCK AS THE REST OF THE DESK'S WEEKLY            
000700*    EXTRACTS SO ONE COPY UTILITY CAN DUMP ANY OF THEM.                 
000800******************************************************************      
000900 01  ST-RECORD.                                                         
001000     05  ST-TICKER               PIC X(12).                             
001100     05  ST-DATE                 PIC 9(08).                             
001200     05  ST-CLOSE                PIC S9(07)V99.                         
001300     05  ST-EXCHANGE-CODE        PIC X(02) VALUE SPACES.                
001400     05  ST-ADJUSTMENT-SW        PIC X     VALUE 'N'.                   
001500         88  ST-IS-ADJUSTED                VALUE 'Y'.                   
001600         88  ST-IS-UNADJUSTED              VALUE 'N'.                   
001700     05  ST-SOURCE-STATUS        PIC X(02) VALUE '00'.                  
001800         88  ST-SOURCE-OK                  VALUE '00'.                  
001900         88  ST-SOURCE-ESTIMATED           VALUE '01'.                  
002000         88  ST-SOURCE-STALE               VALUE '02'.                  
002100*    RESERVED FOR THE DIVIDEND/SPLIT-ADJUSTMENT FACTOR THE              
002200*    DESK TALKED ABOUT CARRYING HERE BUT NEVER BUDGETED.                
002300     05  FILLER                  PIC X(08).                             
002400     05  ST-LAST-MAINT-DATE      PIC 9(08) VALUE ZERO.                  
002500     05  FILLER                  PIC X(04).                             
