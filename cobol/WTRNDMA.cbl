000100******************************************************************      
000200* PROGRAM:  WTRNDMA                                                     
000300* PURPOSE:  S5 - WEEKLY TREND EMA.  DAILY BARS ARE RESAMPLED TO         
000400*           CALENDAR WEEKS (U10) AND THREE WEEKLY EMAS (2, 4, 40)       
000500*           ARE TRACKED.  ENTRY REQUIRES THE WEEK LOW ABOVE EMA2        
000600*           ABOVE EMA4, AND LAST WEEK'S CLOSE ABOVE LAST WEEK'S         
000700*           EMA2 - THE SAME "YESTERDAY CONFIRMS TODAY" IDEA AS          
000800*           THE DAILY TREND PROGRAM (DTRNDMA) BUT ONE NOTCH UP          
000900*           ON THE CALENDAR.                                            
001000******************************************************************      
001100*                                                                       
001200* CHANGE LOG                                                            
001300*    19920309  RPN  0000  INITIAL VERSION.                          CR0000
001400*    19970228  JFT  0006  NOW CALLS WKRESMP FOR THE WEEKLY          CR0006
001500*                         BUCKETING INSTEAD OF ITS OWN COPY OF      CR0006
001600*                         THE CALENDAR-WEEK LOGIC.                  CR0006
001700*    19981207  CLV  0010  Y2K SWEEP - NO CHANGE.                    CR0010
001800*    20030512  MHS  0012  INITIAL CAPITAL RAISED TO 1,000,000.      CR0012
001900******************************************************************      
002000 IDENTIFICATION DIVISION.                                               
002100 PROGRAM-ID.     WTRNDMA.                                               
002200 AUTHOR.         R P NORBOE.                                            
002300 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002400 DATE-WRITTEN.   09-MAR-1992.                                           
002500 DATE-COMPILED.                                                         
002600 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002700*                                                                       
002800 ENVIRONMENT DIVISION.                                                  
002900 CONFIGURATION SECTION.                                                 
003000 SPECIAL-NAMES.                                                         
003100     C01 IS TOP-OF-FORM                                                 
003200     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003300     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003400            OFF STATUS IS DEBUG-TRACE-OFF.                              
003500*                                                                       
003600 INPUT-OUTPUT SECTION.                                                  
003700 FILE-CONTROL.                                                          
003800     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
003900         ORGANIZATION IS LINE SEQUENTIAL                                
004000         FILE STATUS IS WS-TL-STATUS.                                   
004100     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004200         ORGANIZATION IS LINE SEQUENTIAL                                
004300         FILE STATUS IS WS-SR-STATUS.                                   
004400*                                                                       
004500 DATA DIVISION.                                                         
004600 FILE SECTION.                                                          
004700*                                                                       
004800 FD  TRADE-LEDGER-FILE                                                  
004900     RECORDING MODE IS F.                                               
005000     COPY TRLEDG.                                                       
005100*                                                                       
005200 FD  STATRPT-FILE                                                       
005300     RECORDING MODE IS F.                                               
005400 01  STATRPT-RECORD              PIC X(132).                            
005500*                                                                       
005600 WORKING-STORAGE SECTION.                                               
005700*                                                                       
005800 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
005900 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
006000*                                                                       
006100 01  WS-CONSTANTS.                                                      
006200     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006300                                 VALUE 1000000.00.                      
006400     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006500                                 "WEEKLY TREND EMA".                    
006600     05  WS-EMA2-INSTANCE        PIC 9(02) COMP VALUE 1.                
006700     05  WS-EMA4-INSTANCE        PIC 9(02) COMP VALUE 2.                
006800     05  WS-EMA40-INSTANCE       PIC 9(02) COMP VALUE 3.                
006900     05  WS-EMA2-PERIOD          PIC 9(03) COMP VALUE 2.                
007000     05  WS-EMA4-PERIOD          PIC 9(03) COMP VALUE 4.                
007100     05  WS-EMA40-PERIOD         PIC 9(03) COMP VALUE 40.               
007200     05  WS-STOP-LOSS-PCT        PIC S9(03)V99 COMP-3 VALUE -5.00.      
007300*                                                                       
007500     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
007600         88  WS-IN-POSITION                VALUE 'Y'.                   
007700*                                                                       
007800 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
007900 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
008000*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
008100*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
008200 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
008300     05  WS-PROFIT-SIGN          PIC S9.                                
008400     05  FILLER                  PIC 9(04)V9999.                        
008500*                                                                       
008600 01  EMA-PARM.                                                          
008700     05  EMA-INSTANCE-ID         PIC 9(02).                             
008800     05  EMA-PERIOD              PIC 9(03).                             
008900     05  EMA-PRICE-IN            PIC S9(07)V99.                         
009000     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
009100     05  EMA-DEFINED-OUT         PIC X.                                 
009200         88  EMA-IS-DEFINED                VALUE 'Y'.                   
009300*                                                                       
009400 01  WS-CURRENT-EMA.                                                    
009500     05  WS-CUR-EMA2             PIC S9(07)V9999 COMP-3.                
009600     05  WS-CUR-EMA4             PIC S9(07)V9999 COMP-3.                
009700     05  WS-CUR-EMA40            PIC S9(07)V9999 COMP-3.                
009800     05  WS-CUR-DEFINED-SW       PIC X.                                 
009900         88  WS-CUR-ALL-DEFINED            VALUE 'Y'.                   
010000 01  WS-CURRENT-EMA-DIGITS REDEFINES WS-CURRENT-EMA.                    
010100     05  FILLER                  PIC X(11).                             
010200     05  FILLER                  PIC X(11).                             
010300     05  FILLER                  PIC X(11).                             
010400     05  FILLER                  PIC X(01).                             
010500*                                                                       
010600*    LAST WEEK'S CLOSE AND LAST WEEK'S EMA2, HELD OVER FROM THE         
010700*    PRIOR ITERATION OF C0010, FOR THE "PREVIOUS WEEK CONFIRMS"         
010800*    ENTRY TEST - SEE DTRNDMA FOR THE DAILY-BAR COUSIN OF THIS.         
010900 01  WS-PRIOR-WEEK.                                                     
011000     05  WS-PRIOR-CLOSE          PIC S9(07)V99  COMP-3.                 
011100     05  WS-PRIOR-EMA2           PIC S9(07)V9999 COMP-3.                
011200     05  WS-PRIOR-VALID-SW       PIC X VALUE 'N'.                       
011300         88  WS-PRIOR-VALID                VALUE 'Y'.                   
011400*                                                                       
011500 01  OPEN-TRADE.                                                        
011600     05  OT-ENTRY-DATE           PIC 9(08).                             
011700     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
011800*                                                                       
011900 01  WS-PRINT-LINE.                                                     
012000     05  PR-LABEL                PIC X(44).                             
012100     05  FILLER                  PIC X(02) VALUE SPACES.                
012200     05  PR-VALUE                PIC X(20).                             
012300     05  FILLER                  PIC X(66).                             
012400 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
012500     05  PR-DETAIL-TEXT          PIC X(132).                            
012600*                                                                       
012700 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
012800 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
012900*                                                                       
013000 01  STRSTAT-PARM.                                                      
013100     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
013200     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
013300*                                                                       
013400     COPY BARTBL.                                                       
013500     COPY BARTBL REPLACING ==BAR-TABLE== BY ==WK-BAR-TABLE==.           
013600     COPY TRDTBL.                                                       
013700*                                                                       
013800 PROCEDURE DIVISION.                                                    
013900*                                                                       
014000 A0010-MAIN-LINE.                                                       
014100*                                                                       
014200     MOVE ZERO TO BT-COUNT OF BAR-TABLE TT-COUNT WS-TRADE-COUNT.        
014300     MOVE ZERO TO BT-COUNT OF WK-BAR-TABLE.                             
014400     MOVE 'N' TO WS-POSITION-SW.                                        
014500     MOVE 'N' TO WS-PRIOR-VALID-SW.                                     
014600*                                                                       
014700     CALL 'IDXCSVR' USING BAR-TABLE.                                    
014800*                                                                       
014900     IF BT-COUNT OF BAR-TABLE > ZERO                                    
015000         CALL 'WKRESMP' USING BAR-TABLE WK-BAR-TABLE                    
015100         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
015200         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
015300             VARYING BT-IDX OF WK-BAR-TABLE FROM 1 BY 1                 
015400             UNTIL BT-IDX OF WK-BAR-TABLE > BT-COUNT OF                 
015500                 WK-BAR-TABLE                                           
015600         IF WS-IN-POSITION                                              
015700             SET BT-IDX OF WK-BAR-TABLE TO BT-COUNT OF                  
015800                 WK-BAR-TABLE                                           
015900             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
016000         END-IF                                                         
016100         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
016200         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
016300         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
016400         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
016500     END-IF.                                                            
016600*                                                                       
016700 A0010-EXIT.                                                            
016800     STOP RUN.                                                          
016900*------------------------------------------------------------*          
017000 B0010-OPEN-OUTPUTS.                                                    
017100*------------------------------------------------------------*          
017200     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
017300     OPEN OUTPUT STATRPT-FILE.                                          
017400*                                                                       
017500 B0010-EXIT.                                                            
017600     EXIT.                                                              
017700*------------------------------------------------------------*          
017800 C0010-PROCESS-BAR.                                                     
017900*------------------------------------------------------------*          
018000*    SAVE LAST WEEK'S NUMBERS BEFORE THEY ARE OVERLAID BELOW.           
018100     IF WS-CUR-ALL-DEFINED                                              
018200         MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)         
018300                                 TO WS-PRIOR-CLOSE                      
018400         MOVE WS-CUR-EMA2        TO WS-PRIOR-EMA2                       
018500         SET WS-PRIOR-VALID TO TRUE                                     
018600     END-IF.                                                            
018700*                                                                       
018800     MOVE WS-EMA2-INSTANCE   TO EMA-INSTANCE-ID.                        
018900     MOVE WS-EMA2-PERIOD     TO EMA-PERIOD.                             
019000     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
019100                             TO EMA-PRICE-IN.                           
019200     CALL 'EMAENG' USING EMA-PARM.                                      
019300     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA2.                            
019400*                                                                       
019500     MOVE WS-EMA4-INSTANCE   TO EMA-INSTANCE-ID.                        
019600     MOVE WS-EMA4-PERIOD     TO EMA-PERIOD.                             
019700     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
019800                             TO EMA-PRICE-IN.                           
019900     CALL 'EMAENG' USING EMA-PARM.                                      
020000     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA4.                            
020100*                                                                       
020200     MOVE WS-EMA40-INSTANCE  TO EMA-INSTANCE-ID.                        
020300     MOVE WS-EMA40-PERIOD    TO EMA-PERIOD.                             
020400     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
020500                             TO EMA-PRICE-IN.                           
020600     CALL 'EMAENG' USING EMA-PARM.                                      
020700     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA40.                           
020800     MOVE EMA-DEFINED-OUT    TO WS-CUR-DEFINED-SW.                      
020900*                                                                       
021000     IF WS-CUR-ALL-DEFINED                                              
021100         IF WS-IN-POSITION                                              
021200             PERFORM E0010-TEST-EXIT  THRU E0010-EXIT                   
021300         ELSE                                                           
021400             PERFORM E0020-TEST-ENTRY THRU E0020-EXIT                   
021500         END-IF                                                         
021600     END-IF.                                                            
021700*                                                                       
021800 C0010-EXIT.                                                            
021900     EXIT.                                                              
022000*------------------------------------------------------------*          
022100 E0010-TEST-EXIT.                                                       
022200*------------------------------------------------------------*          
022300     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
022400         (BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
022500             - OT-ENTRY-PRICE) / OT-ENTRY-PRICE * 100.                  
022600*                                                                       
022700     IF WS-PROFIT-PCT NOT > WS-STOP-LOSS-PCT                            
022800         PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                      
022900     ELSE                                                               
023000         IF WS-CUR-EMA4 < WS-CUR-EMA40                                  
023100             IF BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)       
023200                 < WS-CUR-EMA4                                          
023300                 PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT              
023400             END-IF                                                     
023500         ELSE                                                           
023600             IF BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)       
023700                 < WS-CUR-EMA40                                         
023800                 PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT              
023900             END-IF                                                     
024000         END-IF                                                         
024100     END-IF.                                                            
024200*                                                                       
024300 E0010-EXIT.                                                            
024400     EXIT.                                                              
024500*------------------------------------------------------------*          
024600 E0020-TEST-ENTRY.                                                      
024700*------------------------------------------------------------*          
024800     IF BT-LOW OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE) >               
024900         WS-CUR-EMA2                                                    
025000         AND WS-CUR-EMA2 > WS-CUR-EMA4                                  
025100         AND WS-PRIOR-VALID                                             
025200         AND WS-PRIOR-CLOSE > WS-PRIOR-EMA2                             
025300         MOVE BT-DATE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)          
025400                                 TO OT-ENTRY-DATE                       
025500         MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)         
025600                                 TO OT-ENTRY-PRICE                      
025700         SET WS-IN-POSITION TO TRUE                                     
025800     END-IF.                                                            
025900*                                                                       
026000 E0020-EXIT.                                                            
026100     EXIT.                                                              
026200*------------------------------------------------------------*          
026300 F0010-CLOSE-TRADE.                                                     
026400*------------------------------------------------------------*          
026500     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
026600     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
026700     MOVE BT-DATE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)              
026800                                 TO TR-EXIT-DATE.                       
026900     MOVE BT-CLOSE OF WK-BAR-TABLE (BT-IDX OF WK-BAR-TABLE)             
027000                                 TO TR-EXIT-PRICE.                      
027100*                                                                       
027200     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
027300         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
027400             / TR-ENTRY-PRICE * 100.                                    
027500*                                                                       
027600     EVALUATE TRUE                                                      
027700         WHEN BT-IDX OF WK-BAR-TABLE = BT-COUNT OF WK-BAR-TABLE         
027800             MOVE "END OF DATA"   TO TR-EXIT-REASON                     
027900         WHEN WS-PROFIT-PCT NOT > WS-STOP-LOSS-PCT                      
028000             MOVE "SL-HIT"        TO TR-EXIT-REASON                     
028100         WHEN OTHER                                                     
028200             MOVE "MA-BREAK"      TO TR-EXIT-REASON                     
028300     END-EVALUATE.                                                      
028400*                                                                       
028500     WRITE TRADE-LEDGER-RECORD.                                         
028600*                                                                       
028700     ADD 1 TO WS-TRADE-COUNT.                                           
028800     SET TT-IDX TO WS-TRADE-COUNT.                                      
028900     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
029000     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
029100     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
029200     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
029300     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
029400     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
029500*                                                                       
029600     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
029700*                                                                       
029800     MOVE 'N' TO WS-POSITION-SW.                                        
029900*                                                                       
030000 F0010-EXIT.                                                            
030100     EXIT.                                                              
030200*------------------------------------------------------------*          
030300 D0010-CLOSE-OUTPUTS.                                                   
030400*------------------------------------------------------------*          
030500     CLOSE TRADE-LEDGER-FILE.                                           
030600     CLOSE STATRPT-FILE.                                                
030700*                                                                       
030800 D0010-EXIT.                                                            
030900     EXIT.                                                              
031000*------------------------------------------------------------*          
031100 G0010-PRINT-TRADE-DETAIL.                                              
031200*------------------------------------------------------------*          
031300     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
031400     STRING "TRADE " DELIMITED BY SIZE                                  
031500         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
031600         "  ENTRY "           DELIMITED BY SIZE                         
031700         TR-ENTRY-DATE        DELIMITED BY SIZE                         
031800         " @ "                DELIMITED BY SIZE                         
031900         INTO PR-DETAIL-TEXT.                                           
032000     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
032100     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
032200         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
032300         "  EXIT "                DELIMITED BY SIZE                     
032400         TR-EXIT-DATE             DELIMITED BY SIZE                     
032500         " @ "                    DELIMITED BY SIZE                     
032600         INTO PR-DETAIL-TEXT.                                           
032700     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
032800     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
032900         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
033000         "  PROFIT% "             DELIMITED BY SIZE                     
033100         INTO PR-DETAIL-TEXT.                                           
033200     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
033300     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
033400         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
033500         "  " DELIMITED BY SIZE                                         
033600         TR-EXIT-REASON           DELIMITED BY SIZE                     
033700         INTO PR-DETAIL-TEXT.                                           
033800*                                                                       
033900     IF WS-TRADE-COUNT = 1                                              
034000         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
034100             AFTER ADVANCING TOP-OF-FORM                                
034200     ELSE                                                               
034300         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
034400             AFTER ADVANCING 1 LINE                                     
034500     END-IF.                                                            
034600*                                                                       
034700 G0010-EXIT.                                                            
034800     EXIT.                                                              
034900*                                                                       
035000 END PROGRAM WTRNDMA.                                                   
