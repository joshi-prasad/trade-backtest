000100******************************************************************      
000200* PROGRAM:  DTRNDMA                                                     
000300* PURPOSE:  S3 - DAILY TREND EMA.  DAILY BARS, EMA5/10/20/200.          
000400*           ENTERS ON A SHORT-TERM TREND ALIGNMENT CONFIRMED BY         
000500*           THE PRIOR BAR; EXITS ON A HARD -5% STOP OR AN               
000600*           ADAPTIVE EMA20/EMA200 BREAK DEPENDING ON WHICH OF           
000700*           THE TWO LONGER AVERAGES IS CURRENTLY ON TOP.                
000800******************************************************************      
000900*                                                                       
001000* CHANGE LOG                                                            
001100*    19911002  RPN  0000  INITIAL VERSION.                          CR0000
001200*    19940317  JFT  0007  ADAPTIVE EMA20/EMA200 EXIT RULE ADDED -   CR0007
001300*                         PLAIN EMA20 EXIT WAS CHOPPING THE BOOK    CR0007
001400*                         TO DEATH IN SIDEWAYS MARKETS.             CR0007
001500*    19970822  JFT  0011  COOLING-PERIOD COUNTER ADDED AND THEN     CR0011
001600*                         PARKED AT ZERO BARS PER DESK REVIEW -     CR0011
001700*                         LEFT IN PLACE IN CASE IT IS REVISITED.    CR0011
001800*    19981207  CLV  0015  Y2K SWEEP - NO CHANGE.                    CR0015
001900*    20030512  MHS  0017  INITIAL CAPITAL RAISED TO 1,000,000.      CR0017
002000******************************************************************      
002100 IDENTIFICATION DIVISION.                                               
002200 PROGRAM-ID.     DTRNDMA.                                               
002300 AUTHOR.         R P NORBOE.                                            
002400 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002500 DATE-WRITTEN.   02-OCT-1991.                                           
002600 DATE-COMPILED.                                                         
002700 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002800*                                                                       
002900 ENVIRONMENT DIVISION.                                                  
003000 CONFIGURATION SECTION.                                                 
003100 SPECIAL-NAMES.                                                         
003200     C01 IS TOP-OF-FORM                                                 
003300     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003400     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003500            OFF STATUS IS DEBUG-TRACE-OFF.                              
003600*                                                                       
003700 INPUT-OUTPUT SECTION.                                                  
003800 FILE-CONTROL.                                                          
003900     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
004000         ORGANIZATION IS LINE SEQUENTIAL                                
004100         FILE STATUS IS WS-TL-STATUS.                                   
004200     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004300         ORGANIZATION IS LINE SEQUENTIAL                                
004400         FILE STATUS IS WS-SR-STATUS.                                   
004500*                                                                       
004600 DATA DIVISION.                                                         
004700 FILE SECTION.                                                          
004800*                                                                       
004900 FD  TRADE-LEDGER-FILE                                                  
005000     RECORDING MODE IS F.                                               
005100     COPY TRLEDG.                                                       
005200*                                                                       
005300 FD  STATRPT-FILE                                                       
005400     RECORDING MODE IS F.                                               
005500 01  STATRPT-RECORD              PIC X(132).                            
005600*                                                                       
005700 WORKING-STORAGE SECTION.                                               
005800*                                                                       
005900 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
006000 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
006100*                                                                       
006200 01  WS-CONSTANTS.                                                      
006300     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006400                                 VALUE 1000000.00.                      
006500     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006600                                 "DAILY TREND EMA".                     
006700     05  WS-EMA5-INSTANCE        PIC 9(02) COMP VALUE 1.                
006800     05  WS-EMA10-INSTANCE       PIC 9(02) COMP VALUE 2.                
006900     05  WS-EMA20-INSTANCE       PIC 9(02) COMP VALUE 3.                
007000     05  WS-EMA200-INSTANCE      PIC 9(02) COMP VALUE 4.                
007100     05  WS-EMA5-PERIOD          PIC 9(03) COMP VALUE 5.                
007200     05  WS-EMA10-PERIOD         PIC 9(03) COMP VALUE 10.               
007300     05  WS-EMA20-PERIOD         PIC 9(03) COMP VALUE 20.               
007400     05  WS-EMA200-PERIOD        PIC 9(03) COMP VALUE 200.              
007500     05  WS-STOP-LOSS-PCT        PIC S9(03)V99 COMP-3                   
007600                                 VALUE -5.00.                           
007700*    THIS COUNTER IS THE COOLING-PERIOD FEATURE REFERENCED IN           
007800*    THE CHANGE LOG - IT IS CARRIED HERE BUT RUN AT ZERO DAYS           
007900*    PER THE 1997 DESK REVIEW AND IS NOT CURRENTLY WIRED INTO           
008000*    THE ENTRY TEST BELOW.                                              
008100     05  WS-COOLING-PERIOD-DAYS  PIC 9(03) COMP VALUE ZERO.             
008200*                                                                       
008400     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
008500         88  WS-IN-POSITION                VALUE 'Y'.                   
008600     77  WS-PRIOR-VALID-SW       PIC X     VALUE 'N'.                   
008700         88  WS-PRIOR-IS-VALID             VALUE 'Y'.                   
008800*                                                                       
008900 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
009000 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
009100*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
009200*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
009300 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
009400     05  WS-PROFIT-SIGN          PIC S9.                                
009500     05  FILLER                  PIC 9(04)V9999.                        
009600*                                                                       
009700 01  EMA-PARM.                                                          
009800     05  EMA-INSTANCE-ID         PIC 9(02).                             
009900     05  EMA-PERIOD              PIC 9(03).                             
010000     05  EMA-PRICE-IN            PIC S9(07)V99.                         
010100     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
010200     05  EMA-DEFINED-OUT         PIC X.                                 
010300         88  EMA-IS-DEFINED                VALUE 'Y'.                   
010400*                                                                       
010500 01  WS-CURRENT-EMA.                                                    
010600     05  WS-CUR-EMA5             PIC S9(07)V9999 COMP-3.                
010700     05  WS-CUR-EMA10            PIC S9(07)V9999 COMP-3.                
010800     05  WS-CUR-EMA20            PIC S9(07)V9999 COMP-3.                
010900     05  WS-CUR-EMA200           PIC S9(07)V9999 COMP-3.                
011000     05  WS-CUR-DEFINED-SW       PIC X.                                 
011100         88  WS-ALL-CUR-DEFINED            VALUE 'Y'.                   
011200*    ALTERNATE VIEW OF YESTERDAY'S EMA5 AND CLOSE, KEPT FOR THE         
011300*    "PRIOR BAR CONFIRMED" ENTRY TEST.                                  
011400 01  WS-PRIOR-BAR.                                                      
011500     05  WS-PRIOR-CLOSE          PIC S9(07)V99.                         
011600     05  WS-PRIOR-EMA5           PIC S9(07)V9999 COMP-3.                
011700*    NUMERIC-ONLY VIEW OF THE CURRENT EMA GROUP, USED BY THE            
011800*    DEBUG TRACE TO DUMP ALL FOUR VALUES AS ONE UNBROKEN FIELD.         
011900 01  WS-CURRENT-EMA-DIGITS REDEFINES WS-CURRENT-EMA.                    
012000     05  FILLER                  PIC X(45).                             
012100*                                                                       
012200 01  OPEN-TRADE.                                                        
012300     05  OT-ENTRY-DATE           PIC 9(08).                             
012400     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
012500*                                                                       
012600 01  WS-PRINT-LINE.                                                     
012700     05  PR-LABEL                PIC X(44).                             
012800     05  FILLER                  PIC X(02) VALUE SPACES.                
012900     05  PR-VALUE                PIC X(20).                             
013000     05  FILLER                  PIC X(66).                             
013100 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
013200     05  PR-DETAIL-TEXT          PIC X(132).                            
013300*                                                                       
013400 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
013500 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
013600*                                                                       
013700 01  STRSTAT-PARM.                                                      
013800     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
013900     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
014000*                                                                       
014100     COPY BARTBL.                                                       
014200     COPY TRDTBL.                                                       
014300*                                                                       
014400 PROCEDURE DIVISION.                                                    
014500*                                                                       
014600 A0010-MAIN-LINE.                                                       
014700*                                                                       
014800     MOVE ZERO TO BT-COUNT TT-COUNT WS-TRADE-COUNT.                     
014900     MOVE 'N' TO WS-POSITION-SW WS-PRIOR-VALID-SW.                      
015000*                                                                       
015100     CALL 'IDXCSVR' USING BAR-TABLE.                                    
015200*                                                                       
015300     IF BT-COUNT > ZERO                                                 
015400         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
015500         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
015600             VARYING BT-IDX FROM 1 BY 1                                 
015700             UNTIL BT-IDX > BT-COUNT                                    
015800         IF WS-IN-POSITION                                              
015900             SET BT-IDX TO BT-COUNT                                     
016000             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
016100         END-IF                                                         
016200         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
016300         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
016400         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
016500         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
016600     END-IF.                                                            
016700*                                                                       
016800 A0010-EXIT.                                                            
016900     STOP RUN.                                                          
017000*------------------------------------------------------------*          
017100 B0010-OPEN-OUTPUTS.                                                    
017200*------------------------------------------------------------*          
017300     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
017400     OPEN OUTPUT STATRPT-FILE.                                          
017500*                                                                       
017600 B0010-EXIT.                                                            
017700     EXIT.                                                              
017800*------------------------------------------------------------*          
017900 C0010-PROCESS-BAR.                                                     
018000*------------------------------------------------------------*          
018100     IF WS-ALL-CUR-DEFINED                                              
018200         MOVE BT-CLOSE (BT-IDX) TO WS-PRIOR-CLOSE                       
018300         MOVE WS-CUR-EMA5       TO WS-PRIOR-EMA5                        
018400         SET WS-PRIOR-IS-VALID TO TRUE                                  
018500     END-IF.                                                            
018600*                                                                       
018700     MOVE WS-EMA5-INSTANCE   TO EMA-INSTANCE-ID.                        
018800     MOVE WS-EMA5-PERIOD     TO EMA-PERIOD.                             
018900     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
019000     CALL 'EMAENG' USING EMA-PARM.                                      
019100     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA5.                            
019200     MOVE EMA-DEFINED-OUT    TO WS-CUR-DEFINED-SW.                      
019300*                                                                       
019400     MOVE WS-EMA10-INSTANCE  TO EMA-INSTANCE-ID.                        
019500     MOVE WS-EMA10-PERIOD    TO EMA-PERIOD.                             
019600     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
019700     CALL 'EMAENG' USING EMA-PARM.                                      
019800     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA10.                           
019900     IF NOT EMA-IS-DEFINED                                              
020000         MOVE 'N' TO WS-CUR-DEFINED-SW                                  
020100     END-IF.                                                            
020200*                                                                       
020300     MOVE WS-EMA20-INSTANCE  TO EMA-INSTANCE-ID.                        
020400     MOVE WS-EMA20-PERIOD    TO EMA-PERIOD.                             
020500     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
020600     CALL 'EMAENG' USING EMA-PARM.                                      
020700     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA20.                           
020800     IF NOT EMA-IS-DEFINED                                              
020900         MOVE 'N' TO WS-CUR-DEFINED-SW                                  
021000     END-IF.                                                            
021100*                                                                       
021200     MOVE WS-EMA200-INSTANCE TO EMA-INSTANCE-ID.                        
021300     MOVE WS-EMA200-PERIOD   TO EMA-PERIOD.                             
021400     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
021500     CALL 'EMAENG' USING EMA-PARM.                                      
021600     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA200.                          
021700     IF NOT EMA-IS-DEFINED                                              
021800         MOVE 'N' TO WS-CUR-DEFINED-SW                                  
021900     END-IF.                                                            
022000*                                                                       
022100     IF WS-ALL-CUR-DEFINED                                              
022200         IF WS-IN-POSITION                                              
022300             PERFORM E0010-TEST-EXIT  THRU E0010-EXIT                   
022400         ELSE                                                           
022500             IF WS-PRIOR-IS-VALID                                       
022600                 PERFORM E0020-TEST-ENTRY THRU E0020-EXIT               
022700             END-IF                                                     
022800         END-IF                                                         
022900     END-IF.                                                            
023000*                                                                       
023100 C0010-EXIT.                                                            
023200     EXIT.                                                              
023300*------------------------------------------------------------*          
023400 E0010-TEST-EXIT.                                                       
023500*------------------------------------------------------------*          
023600     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
023700         (BT-CLOSE (BT-IDX) - OT-ENTRY-PRICE)                           
023800             / OT-ENTRY-PRICE * 100.                                    
023900*                                                                       
024000     IF WS-PROFIT-PCT NOT GREATER THAN WS-STOP-LOSS-PCT                 
024100         PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                      
024200     ELSE                                                               
024300         IF WS-CUR-EMA20 < WS-CUR-EMA200                                
024400             IF BT-CLOSE (BT-IDX) < WS-CUR-EMA20                        
024500                 PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT              
024600             END-IF                                                     
024700         ELSE                                                           
024800             IF BT-CLOSE (BT-IDX) < WS-CUR-EMA200                       
024900                 PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT              
025000             END-IF                                                     
025100         END-IF                                                         
025200     END-IF.                                                            
025300*                                                                       
025400 E0010-EXIT.                                                            
025500     EXIT.                                                              
025600*------------------------------------------------------------*          
025700 E0020-TEST-ENTRY.                                                      
025800*------------------------------------------------------------*          
025900     IF BT-LOW (BT-IDX) > WS-CUR-EMA5                                   
026000         AND WS-CUR-EMA5 > WS-CUR-EMA10                                 
026100         AND WS-PRIOR-CLOSE > WS-PRIOR-EMA5                             
026200         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
026300         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
026400         SET WS-IN-POSITION TO TRUE                                     
026500     END-IF.                                                            
026600*                                                                       
026700 E0020-EXIT.                                                            
026800     EXIT.                                                              
026900*------------------------------------------------------------*          
027000 F0010-CLOSE-TRADE.                                                     
027100*------------------------------------------------------------*          
027200     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
027300     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
027400     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
027500     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
027600*                                                                       
027700     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
027800         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
027900             / TR-ENTRY-PRICE * 100.                                    
028000*                                                                       
028100     EVALUATE TRUE                                                      
028200         WHEN BT-IDX = BT-COUNT AND WS-IN-POSITION                      
028300             MOVE "END OF DATA"     TO TR-EXIT-REASON                   
028400         WHEN WS-PROFIT-PCT NOT GREATER THAN WS-STOP-LOSS-PCT           
028500             MOVE "SL-HIT"          TO TR-EXIT-REASON                   
028600         WHEN OTHER                                                     
028700             MOVE "MA-BREAK"        TO TR-EXIT-REASON                   
028800     END-EVALUATE.                                                      
028900*                                                                       
029000     WRITE TRADE-LEDGER-RECORD.                                         
029100*                                                                       
029200     ADD 1 TO WS-TRADE-COUNT.                                           
029300     SET TT-IDX TO WS-TRADE-COUNT.                                      
029400     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
029500     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
029600     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
029700     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
029800     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
029900     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
030000*                                                                       
030100     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
030200*                                                                       
030300     MOVE 'N' TO WS-POSITION-SW.                                        
030400*                                                                       
030500 F0010-EXIT.                                                            
030600     EXIT.                                                              
030700*------------------------------------------------------------*          
030800 D0010-CLOSE-OUTPUTS.                                                   
030900*------------------------------------------------------------*          
031000     CLOSE TRADE-LEDGER-FILE.                                           
031100     CLOSE STATRPT-FILE.                                                
031200*                                                                       
031300 D0010-EXIT.                                                            
031400     EXIT.                                                              
031500*------------------------------------------------------------*          
031600 G0010-PRINT-TRADE-DETAIL.                                              
031700*------------------------------------------------------------*          
031800     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
031900     STRING "TRADE " DELIMITED BY SIZE                                  
032000         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
032100         "  ENTRY "           DELIMITED BY SIZE                         
032200         TR-ENTRY-DATE        DELIMITED BY SIZE                         
032300         " @ "                DELIMITED BY SIZE                         
032400         INTO PR-DETAIL-TEXT.                                           
032500     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
032600     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
032700         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
032800         "  EXIT "                DELIMITED BY SIZE                     
032900         TR-EXIT-DATE             DELIMITED BY SIZE                     
033000         " @ "                    DELIMITED BY SIZE                     
033100         INTO PR-DETAIL-TEXT.                                           
033200     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
033300     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
033400         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
033500         "  PROFIT% "             DELIMITED BY SIZE                     
033600         INTO PR-DETAIL-TEXT.                                           
033700     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
033800     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
033900         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
034000         "  " DELIMITED BY SIZE                                         
034100         TR-EXIT-REASON           DELIMITED BY SIZE                     
034200         INTO PR-DETAIL-TEXT.                                           
034300*                                                                       
034400     IF WS-TRADE-COUNT = 1                                              
034500         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
034600             AFTER ADVANCING TOP-OF-FORM                                
034700     ELSE                                                               
034800         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
034900             AFTER ADVANCING 1 LINE                                     
035000     END-IF.                                                            
035100*                                                                       
035200 G0010-EXIT.                                                            
035300     EXIT.                                                              
035400*                                                                       
035500 END PROGRAM DTRNDMA.                                                   
