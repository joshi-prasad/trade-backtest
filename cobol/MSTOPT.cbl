000100******************************************************************      
000200* PROGRAM:  MSTOPT                                                      
000300* PURPOSE:  S13 - "MOST OPTIMAL" BACKTEST.  NO INDICATORS AT ALL        
000400*           - THIS ONE JUST BUYS AND SELLS ON SIX FIXED CALENDAR        
000500*           WINDOWS THE DESK HAS ALREADY IDENTIFIED AS THE BEST         
000600*           RUNS IN THE HISTORY ON FILE.  KEPT AS A CEILING             
000700*           BENCHMARK - NOTHING A REAL-TIME SYSTEM COULD ACTUALLY       
000800*           TRADE, SINCE THE DATES ARE PICKED WITH HINDSIGHT.           
000900******************************************************************      
001000*                                                                       
001100* CHANGE LOG                                                            
001200*    19990614  CLV  0000  INITIAL VERSION.                          CR0000
001300*    20030512  MHS  0002  INITIAL CAPITAL RAISED TO 1,000,000.      CR0002
001400*    20241008  BTK  0005  ADDED THE 2022-06-20/2022-12-14 AND       CR0005
001500*                         2023-03-28/2024-09-24 WINDOWS.            CR0005
001600******************************************************************      
001700 IDENTIFICATION DIVISION.                                               
001800 PROGRAM-ID.     MSTOPT.                                                
001900 AUTHOR.         C L VOSS.                                              
002000 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002100 DATE-WRITTEN.   14-JUN-1999.                                           
002200 DATE-COMPILED.                                                         
002300 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002400*                                                                       
002500 ENVIRONMENT DIVISION.                                                  
002600 CONFIGURATION SECTION.                                                 
002700 SPECIAL-NAMES.                                                         
002800     C01 IS TOP-OF-FORM                                                 
002900     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003000     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003100            OFF STATUS IS DEBUG-TRACE-OFF.                              
003200*                                                                       
003300 INPUT-OUTPUT SECTION.                                                  
003400 FILE-CONTROL.                                                          
003500     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
003600         ORGANIZATION IS LINE SEQUENTIAL                                
003700         FILE STATUS IS WS-TL-STATUS.                                   
003800     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
003900         ORGANIZATION IS LINE SEQUENTIAL                                
004000         FILE STATUS IS WS-SR-STATUS.                                   
004100*                                                                       
004200 DATA DIVISION.                                                         
004300 FILE SECTION.                                                          
004400*                                                                       
004500 FD  TRADE-LEDGER-FILE                                                  
004600     RECORDING MODE IS F.                                               
004700     COPY TRLEDG.                                                       
004800*                                                                       
004900 FD  STATRPT-FILE                                                       
005000     RECORDING MODE IS F.                                               
005100 01  STATRPT-RECORD              PIC X(132).                            
005200*                                                                       
005300 WORKING-STORAGE SECTION.                                               
005400*                                                                       
005500 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
005600 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
005700*                                                                       
005800 01  WS-CONSTANTS.                                                      
005900     05  WS-INITIAL-CAPITAL      PIC S9(09)V99 COMP-3                   
006000                                 VALUE 1000000.00.                      
006100     05  WS-STRATEGY-NAME        PIC X(20) VALUE                        
006200                                 "MOST OPTIMAL".                        
006300     05  WS-WINDOW-COUNT         PIC 9(02) COMP VALUE 6.                
006400*                                                                       
006500 01  WS-WINDOW-TABLE.                                                   
006600     05  WS-WINDOW OCCURS 6 TIMES INDEXED BY WS-WX.                     
006700         10  WS-WIN-START-DATE   PIC 9(08).                             
006800         10  WS-WIN-END-DATE     PIC 9(08).                             
006900*    ALTERNATE VIEW OF ONE WINDOW'S START DATE ONLY, USED BY THE        
007000*    DEBUG TRACE WHEN CONFIRMING THE TABLE LOADED IN THE RIGHT          
007100*    OLDEST-FIRST ORDER WITHOUT DUMPING BOTH DATES PER ENTRY.           
007200 01  WS-WINDOW-START-VIEW REDEFINES WS-WINDOW-TABLE.                    
007300     05  FILLER OCCURS 6 TIMES.                                         
007400         10  WS-WSV-START-CCYY   PIC 9(04).                             
007500         10  FILLER              PIC X(12).                             
007600*                                                                       
007800     77  WS-POSITION-SW          PIC X     VALUE 'N'.                   
007900         88  WS-IN-POSITION                VALUE 'Y'.                   
008000*                                                                       
008100 77  WS-TRADE-COUNT              PIC 9(05) COMP VALUE ZERO.             
008200 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
008300 01  WS-CUR-WINDOW-IDX           PIC 9(02) COMP VALUE ZERO.             
008400*                                                                       
008500 01  OPEN-TRADE.                                                        
008600     05  OT-ENTRY-DATE           PIC 9(08).                             
008700     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
008800*    CALENDAR-PART BREAKOUT OF THE OPEN TRADE'S ENTRY DATE, USED        
008900*    BY THE DEBUG TRACE TO CONFIRM A TRADE ENTERED INSIDE THE           
009000*    WINDOW IT WAS MATCHED AGAINST.                                     
009100 01  OT-ENTRY-DATE-EDIT REDEFINES OT-ENTRY-DATE.                        
009200     05  OT-ENTRY-CCYY           PIC 9(04).                             
009300     05  OT-ENTRY-MM             PIC 9(02).                             
009400     05  OT-ENTRY-DD             PIC 9(02).                             
009500*                                                                       
009600 01  WS-PRINT-LINE.                                                     
009700     05  PR-LABEL                PIC X(44).                             
009800     05  FILLER                  PIC X(02) VALUE SPACES.                
009900     05  PR-VALUE                PIC X(20).                             
010000     05  FILLER                  PIC X(66).                             
010100 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
010200     05  PR-DETAIL-TEXT          PIC X(132).                            
010300*                                                                       
010400 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
010500 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
010600*                                                                       
010700 01  STRSTAT-PARM.                                                      
010800     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
010900     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
011000*                                                                       
011100     COPY BARTBL.                                                       
011200     COPY TRDTBL.                                                       
011300*                                                                       
011400 PROCEDURE DIVISION.                                                    
011500*                                                                       
011600 A0010-MAIN-LINE.                                                       
011700*                                                                       
011800     MOVE ZERO TO BT-COUNT TT-COUNT WS-TRADE-COUNT.                     
011900     MOVE 'N' TO WS-POSITION-SW.                                        
012000     PERFORM A0020-LOAD-WINDOWS THRU A0020-EXIT.                        
012100*                                                                       
012200     CALL 'IDXCSVR' USING BAR-TABLE.                                    
012300*                                                                       
012400     IF BT-COUNT > ZERO                                                 
012500         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
012600         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
012700             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > BT-COUNT         
012800         IF WS-IN-POSITION                                              
012900             SET BT-IDX TO BT-COUNT                                     
013000             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
013100         END-IF                                                         
013200         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
013300         MOVE WS-INITIAL-CAPITAL TO STRSTAT-INITIAL-CAPITAL             
013400         MOVE WS-STRATEGY-NAME   TO STRSTAT-STRATEGY-NAME               
013500         CALL 'STRSTAT' USING STRSTAT-PARM TRADE-TABLE                  
013600     END-IF.                                                            
013700*                                                                       
013800 A0010-EXIT.                                                            
013900     STOP RUN.                                                          
014000*------------------------------------------------------------*          
014100 A0020-LOAD-WINDOWS.                                                    
014200*------------------------------------------------------------*          
014300*    THE SIX HINDSIGHT WINDOWS, OLDEST FIRST.                           
014400     MOVE 20130828 TO WS-WIN-START-DATE (1).                            
014500     MOVE 20140707 TO WS-WIN-END-DATE   (1).                            
014600     MOVE 20160229 TO WS-WIN-START-DATE (2).                            
014700     MOVE 20161025 TO WS-WIN-END-DATE   (2).                            
014800     MOVE 20161227 TO WS-WIN-START-DATE (3).                            
014900     MOVE 20180108 TO WS-WIN-END-DATE   (3).                            
015000     MOVE 20200324 TO WS-WIN-START-DATE (4).                            
015100     MOVE 20211018 TO WS-WIN-END-DATE   (4).                            
015200     MOVE 20220620 TO WS-WIN-START-DATE (5).                            
015300     MOVE 20221214 TO WS-WIN-END-DATE   (5).                            
015400     MOVE 20230328 TO WS-WIN-START-DATE (6).                            
015500     MOVE 20240924 TO WS-WIN-END-DATE   (6).                            
015600*                                                                       
015700 A0020-EXIT.                                                            
015800     EXIT.                                                              
015900*------------------------------------------------------------*          
016000 B0010-OPEN-OUTPUTS.                                                    
016100*------------------------------------------------------------*          
016200     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
016300     OPEN OUTPUT STATRPT-FILE.                                          
016400*                                                                       
016500 B0010-EXIT.                                                            
016600     EXIT.                                                              
016700*------------------------------------------------------------*          
016800 C0010-PROCESS-BAR.                                                     
016900*------------------------------------------------------------*          
017000     IF WS-IN-POSITION                                                  
017100         IF BT-DATE (BT-IDX) = WS-WIN-END-DATE (WS-CUR-WINDOW-IDX)      
017200             PERFORM F0010-CLOSE-TRADE THRU F0010-EXIT                  
017300         END-IF                                                         
017400     ELSE                                                               
017500         PERFORM C0020-CHECK-WINDOW-OPEN THRU C0020-EXIT                
017600             VARYING WS-WX FROM 1 BY 1                                  
017700             UNTIL WS-WX > WS-WINDOW-COUNT                              
017800     END-IF.                                                            
017900*                                                                       
018000 C0010-EXIT.                                                            
018100     EXIT.                                                              
018200*------------------------------------------------------------*          
018300 C0020-CHECK-WINDOW-OPEN.                                               
018400*------------------------------------------------------------*          
018500     IF BT-DATE (BT-IDX) = WS-WIN-START-DATE (WS-WX)                    
018600         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
018700         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
018800         SET WS-CUR-WINDOW-IDX  TO WS-WX                                
018900         SET WS-IN-POSITION     TO TRUE                                 
019000     END-IF.                                                            
019100*                                                                       
019200 C0020-EXIT.                                                            
019300     EXIT.                                                              
019400*------------------------------------------------------------*          
019500 F0010-CLOSE-TRADE.                                                     
019600*------------------------------------------------------------*          
019700     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
019800     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
019900     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
020000     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
020100     MOVE "WINDOW CLOSE"         TO TR-EXIT-REASON.                     
020200*                                                                       
020300     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
020400         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
020500             / TR-ENTRY-PRICE * 100.                                    
020600*                                                                       
020700     WRITE TRADE-LEDGER-RECORD.                                         
020800*                                                                       
020900     ADD 1 TO WS-TRADE-COUNT.                                           
021000     SET TT-IDX TO WS-TRADE-COUNT.                                      
021100     MOVE WS-TRADE-COUNT       TO TT-COUNT.                             
021200     MOVE TR-ENTRY-DATE        TO TRD-ENTRY-DATE  (TT-IDX).             
021300     MOVE TR-ENTRY-PRICE       TO TRD-ENTRY-PRICE (TT-IDX).             
021400     MOVE TR-EXIT-DATE         TO TRD-EXIT-DATE   (TT-IDX).             
021500     MOVE TR-EXIT-PRICE        TO TRD-EXIT-PRICE  (TT-IDX).             
021600     MOVE TR-EXIT-REASON       TO TRD-EXIT-REASON (TT-IDX).             
021700*                                                                       
021800     PERFORM G0010-PRINT-TRADE-DETAIL THRU G0010-EXIT.                  
021900*                                                                       
022000     MOVE 'N' TO WS-POSITION-SW.                                        
022100*                                                                       
022200 F0010-EXIT.                                                            
022300     EXIT.                                                              
022400*------------------------------------------------------------*          
022500 D0010-CLOSE-OUTPUTS.                                                   
022600*------------------------------------------------------------*          
022700     CLOSE TRADE-LEDGER-FILE.                                           
022800     CLOSE STATRPT-FILE.                                                
022900*                                                                       
023000 D0010-EXIT.                                                            
023100     EXIT.                                                              
023200*------------------------------------------------------------*          
023300 G0010-PRINT-TRADE-DETAIL.                                              
023400*------------------------------------------------------------*          
023500     MOVE WS-TRADE-COUNT TO WS-EDIT-TRADE-NO.                           
023600     STRING "TRADE " DELIMITED BY SIZE                                  
023700         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
023800         "  ENTRY "           DELIMITED BY SIZE                         
023900         TR-ENTRY-DATE        DELIMITED BY SIZE                         
024000         " @ "                DELIMITED BY SIZE                         
024100         INTO PR-DETAIL-TEXT.                                           
024200     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
024300     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
024400         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
024500         "  EXIT "                DELIMITED BY SIZE                     
024600         TR-EXIT-DATE             DELIMITED BY SIZE                     
024700         " @ "                    DELIMITED BY SIZE                     
024800         INTO PR-DETAIL-TEXT.                                           
024900     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
025000     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
025100         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
025200         "  PROFIT% "             DELIMITED BY SIZE                     
025300         INTO PR-DETAIL-TEXT.                                           
025400     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
025500     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
025600         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
025700         "  " DELIMITED BY SIZE                                         
025800         TR-EXIT-REASON           DELIMITED BY SIZE                     
025900         INTO PR-DETAIL-TEXT.                                           
026000*                                                                       
026100     IF WS-TRADE-COUNT = 1                                              
026200         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
026300             AFTER ADVANCING TOP-OF-FORM                                
026400     ELSE                                                               
026500         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
026600             AFTER ADVANCING 1 LINE                                     
026700     END-IF.                                                            
026800*                                                                       
026900 G0010-EXIT.                                                            
027000     EXIT.                                                              
027100*                                                                       
027200 END PROGRAM MSTOPT.                                                    
