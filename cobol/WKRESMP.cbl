000100******************************************************************      
000200* PROGRAM:  WKRESMP                                                     
000300* PURPOSE:  U10 - WEEKLY RESAMPLER.  TAKES THE DATE-ASCENDING           
000400*           DAILY BAR-TABLE BUILT BY IDXCSVR AND BUCKETS IT INTO        
000500*           CALENDAR WEEKS ENDING SUNDAY, PRODUCING A SECOND            
000600*           BAR-TABLE OF ONE ROW PER WEEK.  CALLED ONCE PER RUN         
000700*           BY THE WEEKLY STRATEGY DRIVERS (WK0240, WTRNDMA,            
000800*           SCW0240, AND BONGO WHEN RUN ON ITS WEEKLY LEG).             
000900******************************************************************      
001000*                                                                       
001100* CHANGE LOG                                                            
001200*    19910204  RPN  0000  INITIAL VERSION.                          CR0000
001300*    19930611  JFT  0006  WEEK-ENDING-SUNDAY RULE ADOPTED TO        CR0006
001400*                         MATCH THE DESK'S SPREADSHEET MODEL -      CR0006
001500*                         WAS PREVIOUSLY BUCKETING MONDAY-FIRST.    CR0006
001600*    19981207  CLV  0011  Y2K SWEEP - THE JULIAN-DAY ARITHMETIC     CR0011
001700*                         BELOW IS CENTURY-SAFE ALREADY (IT USES    CR0011
001800*                         THE FULL 4-DIGIT YEAR THROUGHOUT), SO     CR0011
001900*                         NO CODE CHANGE, LOGGED FOR THE AUDIT      CR0011
002000*                         FILE REGARDLESS.                          CR0011
002100*    20070912  MHS  0014  BT-MAX-ENTRIES NOW READ FROM THE INPUT    CR0014
002200*                         TABLE HEADER INSTEAD OF BEING A LOCAL     CR0014
002300*                         LITERAL - TWO DIFFERENT TABLE SIZES HAD   CR0014
002400*                         DRIFTED OUT OF SYNC.                      CR0014
002500******************************************************************      
002600 IDENTIFICATION DIVISION.                                               
002700 PROGRAM-ID.     WKRESMP.                                               
002800 AUTHOR.         R P NORBOE.                                            
002900 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
003000 DATE-WRITTEN.   04-FEB-1991.                                           
003100 DATE-COMPILED.                                                         
003200 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
003300*                                                                       
003400 ENVIRONMENT DIVISION.                                                  
003500 CONFIGURATION SECTION.                                                 
003600 SPECIAL-NAMES.                                                         
003700     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003800     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003900            OFF STATUS IS DEBUG-TRACE-OFF.                              
004000*                                                                       
004100 DATA DIVISION.                                                         
004200 WORKING-STORAGE SECTION.                                               
004300*                                                                       
004400*    JULIAN-DAY WORK AREA - THE DESK'S OWN INTEGER-ARITHMETIC           
004500*    CALENDAR ROUTINE.  NO INTRINSIC DATE FUNCTIONS ARE LINKED          
004600*    IN THIS SHOP'S COMPILER, SO THIS IS CARRIED BY HAND.               
004700 01  JD-WORK-AREA.                                                      
004800     05  JD-CCYY                 PIC 9(04).                             
004900     05  JD-MM                   PIC 9(02).                             
005000     05  JD-DD                   PIC 9(02).                             
005100     05  JD-A                    PIC S9(09) COMP.                       
005200     05  JD-Y                    PIC S9(09) COMP.                       
005300     05  JD-M                    PIC S9(09) COMP.                       
005400     05  JD-JDN                  PIC S9(09) COMP.                       
005500     05  JD-DOW                  PIC S9(03) COMP.                       
005600     05  JD-DAYS-TO-SUNDAY       PIC S9(03) COMP.                       
005700*                                                                       
005800*    ALTERNATE NUMERIC-ONLY VIEW OF THE CALENDAR PARTS, USED            
005900*    WHEN THE DEBUG TRACE WANTS THEM AS ONE EIGHT-DIGIT NUMBER.         
006000 01  JD-CCYYMMDD-VIEW REDEFINES JD-WORK-AREA.                           
006100     05  JD-CCYYMMDD             PIC 9(08).                             
006200     05  FILLER                  PIC X(41).                             
006300*                                                                       
006400*    INVERSE-CONVERSION WORK AREA - JULIAN DAY NUMBER BACK TO           
006500*    A CALENDAR DATE, USED TO TURN A WEEK'S JDN BACK INTO THE           
006600*    SUNDAY'S CCYYMMDD.                                                 
006700 01  JI-WORK-AREA.                                                      
006800     05  JI-JDN                  PIC S9(09) COMP.                       
006900     05  JI-A                    PIC S9(09) COMP.                       
007000     05  JI-B                    PIC S9(09) COMP.                       
007100     05  JI-C                    PIC S9(09) COMP.                       
007200     05  JI-D                    PIC S9(09) COMP.                       
007300     05  JI-E                    PIC S9(09) COMP.                       
007400     05  JI-M                    PIC S9(09) COMP.                       
007500     05  JI-CCYY                 PIC S9(09) COMP.                       
007600     05  JI-MM                   PIC S9(09) COMP.                       
007700     05  JI-DD                   PIC S9(09) COMP.                       
007800*                                                                       
007900*    ALTERNATE VIEW OF THE INVERSE WORK AREA'S RESULT FIELDS            
008000*    ONLY, USED BY THE DEBUG TRACE.                                     
008100 01  JI-RESULT-VIEW REDEFINES JI-WORK-AREA.                             
008200     05  FILLER                  PIC X(28).                             
008300     05  JI-RV-CCYY              PIC S9(09) COMP.                       
008400     05  JI-RV-MM                PIC S9(09) COMP.                       
008500     05  JI-RV-DD                PIC S9(09) COMP.                       
008600*                                                                       
008700 77  WS-WEEK-JDN                 PIC S9(09) COMP VALUE ZERO.            
008800 77  WS-CURRENT-WEEK-JDN         PIC S9(09) COMP VALUE -1.              
008900 77  WS-HAVE-ACCUM-SW            PIC X            VALUE 'N'.            
009000     88  WS-HAVE-ACCUM                            VALUE 'Y'.            
009100 01  WS-OUT-DATE                 PIC 9(08).                             
009200*                                                                       
009300*    THE WEEK-IN-PROGRESS ACCUMULATOR - SAME SHAPE AS THE SHARED        
009350*    WEEKLY BAR RECORD, PREFIXED WR-ACC SO IT READS AS "WORKING         
009360*    RESAMPLE ACCUMULATOR" RATHER THAN A FINISHED BAR.                  
009400     COPY WKBAR REPLACING ==WK-== BY ==WR-ACC-==.                       
010200*    ALTERNATE VIEW SHOWING ONLY THE ACCUMULATOR'S DATE AND             
010300*    CLOSE, USED BY THE DEBUG TRACE TO CONFIRM A WEEK ROLLED            
010400*    WITHOUT DUMPING THE WHOLE OHLC GROUP.                              
010500 01  WR-ACCUM-SNAP REDEFINES WR-ACC-RECORD.                             
010600     05  WR-SNAP-DATE            PIC 9(08).                             
010700     05  FILLER                  PIC X(27).                             
010800     05  WR-SNAP-CLOSE           PIC S9(07)V99.                         
010900     05  FILLER                  PIC X(65).                             
011000*                                                                       
011100 LINKAGE SECTION.                                                       
011200*                                                                       
011300 COPY BARTBL REPLACING ==BAR-TABLE== BY ==WR-DAILY-TABLE==.             
011400 COPY BARTBL REPLACING ==BAR-TABLE== BY ==WR-WEEKLY-TABLE==.            
011500*                                                                       
011600 PROCEDURE DIVISION USING WR-DAILY-TABLE WR-WEEKLY-TABLE.               
011700*                                                                       
011800 A0010-RESAMPLE-WEEKLY.                                                 
011900*                                                                       
012000     MOVE ZERO TO BT-COUNT OF WR-WEEKLY-TABLE.                          
012100     MOVE -1   TO WS-CURRENT-WEEK-JDN.                                  
012200     MOVE 'N'  TO WS-HAVE-ACCUM-SW.                                     
012300*                                                                       
012400     PERFORM B0010-PROCESS-ONE-DAY THRU B0010-EXIT                      
012500         VARYING BT-IDX OF WR-DAILY-TABLE FROM 1 BY 1                   
012600         UNTIL BT-IDX OF WR-DAILY-TABLE                                 
012700                 > BT-COUNT OF WR-DAILY-TABLE.                          
012800*                                                                       
012900     IF WS-HAVE-ACCUM                                                   
013000         PERFORM C0010-PUSH-WEEKLY-BAR THRU C0010-EXIT                  
013100     END-IF.                                                            
013200*                                                                       
013300 A0010-EXIT.                                                            
013400     EXIT.                                                              
013500*------------------------------------------------------------*          
013600 B0010-PROCESS-ONE-DAY.                                                 
013700*------------------------------------------------------------*          
013800     MOVE BT-DATE OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)          
013900         TO JD-CCYYMMDD.                                                
014000     PERFORM D0010-WEEK-ENDING-SUNDAY THRU D0010-EXIT.                  
014100*                                                                       
014200     IF WS-WEEK-JDN NOT EQUAL WS-CURRENT-WEEK-JDN                       
014300         IF WS-HAVE-ACCUM                                               
014400             PERFORM C0010-PUSH-WEEKLY-BAR THRU C0010-EXIT              
014500         END-IF                                                         
014600         PERFORM B0020-START-ACCUM THRU B0020-EXIT                      
014700     ELSE                                                               
014800         PERFORM B0030-UPDATE-ACCUM THRU B0030-EXIT                     
014900     END-IF.                                                            
015000*                                                                       
015100 B0010-EXIT.                                                            
015200     EXIT.                                                              
015300*------------------------------------------------------------*          
015400 B0020-START-ACCUM.                                                     
015500*------------------------------------------------------------*          
015600     MOVE WS-WEEK-JDN TO WS-CURRENT-WEEK-JDN.                           
015700     MOVE WS-OUT-DATE TO WR-ACC-DATE.                                   
015800     MOVE BT-OPEN  OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)         
015900         TO WR-ACC-OPEN.                                                
016000     MOVE BT-HIGH  OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)         
016100         TO WR-ACC-HIGH.                                                
016200     MOVE BT-LOW   OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)         
016300         TO WR-ACC-LOW.                                                 
016400     MOVE BT-CLOSE OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)         
016500         TO WR-ACC-CLOSE.                                               
016600     MOVE BT-SHARES OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)        
016700         TO WR-ACC-SHARES.                                              
016800     MOVE BT-TURNOVER OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)      
016900         TO WR-ACC-TURNOVER.                                            
017000     MOVE 'Y' TO WS-HAVE-ACCUM-SW.                                      
017100*                                                                       
017200 B0020-EXIT.                                                            
017300     EXIT.                                                              
017400*------------------------------------------------------------*          
017500 B0030-UPDATE-ACCUM.                                                    
017600*------------------------------------------------------------*          
017700     IF BT-HIGH OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)            
017800             > WR-ACC-HIGH                                              
017900         MOVE BT-HIGH OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)      
018000             TO WR-ACC-HIGH                                             
018100     END-IF.                                                            
018200     IF BT-LOW OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)             
018300             < WR-ACC-LOW                                               
018400         MOVE BT-LOW OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)       
018500             TO WR-ACC-LOW                                              
018600     END-IF.                                                            
018700     MOVE BT-CLOSE OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)         
018800         TO WR-ACC-CLOSE.                                               
018900     ADD BT-SHARES OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)         
019000         TO WR-ACC-SHARES.                                              
019100     ADD BT-TURNOVER OF WR-DAILY-TABLE (BT-IDX OF WR-DAILY-TABLE)       
019200         TO WR-ACC-TURNOVER.                                            
019300*                                                                       
019400 B0030-EXIT.                                                            
019500     EXIT.                                                              
019600*------------------------------------------------------------*          
019700 C0010-PUSH-WEEKLY-BAR.                                                 
019800*------------------------------------------------------------*          
019900     ADD 1 TO BT-COUNT OF WR-WEEKLY-TABLE.                              
020000     SET BT-IDX OF WR-WEEKLY-TABLE TO BT-COUNT OF WR-WEEKLY-TABLE.      
020100*                                                                       
020200     MOVE WR-ACC-DATE                                                   
020300         TO BT-DATE OF WR-WEEKLY-TABLE (BT-IDX OF                       
020400             WR-WEEKLY-TABLE).                                          
020500     MOVE WR-ACC-OPEN                                                   
020600         TO BT-OPEN OF WR-WEEKLY-TABLE (BT-IDX OF                       
020700             WR-WEEKLY-TABLE).                                          
020800     MOVE WR-ACC-HIGH                                                   
020900         TO BT-HIGH OF WR-WEEKLY-TABLE (BT-IDX OF                       
021000             WR-WEEKLY-TABLE).                                          
021100     MOVE WR-ACC-LOW                                                    
021200         TO BT-LOW OF WR-WEEKLY-TABLE (BT-IDX OF WR-WEEKLY-TABLE).      
021300     MOVE WR-ACC-CLOSE                                                  
021400         TO BT-CLOSE OF WR-WEEKLY-TABLE (BT-IDX OF                      
021500             WR-WEEKLY-TABLE).                                          
021600     MOVE WR-ACC-SHARES                                                 
021700         TO BT-SHARES OF WR-WEEKLY-TABLE (BT-IDX OF                     
021800             WR-WEEKLY-TABLE).                                          
021900     MOVE WR-ACC-TURNOVER TO                                            
022000         BT-TURNOVER OF WR-WEEKLY-TABLE (BT-IDX OF                      
022100             WR-WEEKLY-TABLE).                                          
022200*                                                                       
022300 C0010-EXIT.                                                            
022400     EXIT.                                                              
022500*------------------------------------------------------------*          
022600 D0010-WEEK-ENDING-SUNDAY.                                              
022700*------------------------------------------------------------*          
022800*    CONVERTS JD-CCYYMMDD TO A JULIAN DAY NUMBER, FINDS THE             
022900*    DAY-OF-WEEK BY JDN MODULO 7 (REMAINDER 6 = SUNDAY), ADDS           
023000*    ON THE DAYS REMAINING TO GET THAT CALENDAR WEEK'S SUNDAY           
023100*    AS A JULIAN DAY NUMBER, THEN TURNS IT BACK INTO A                  
023200*    CCYYMMDD FOR THE WEEKLY BAR'S DATE FIELD (WS-OUT-DATE).            
023300     PERFORM E0010-DATE-TO-JULIAN THRU E0010-EXIT.                      
023400*                                                                       
023500 D0010-EXIT.                                                            
023600     EXIT.                                                              
023700*------------------------------------------------------------*          
023800 E0010-DATE-TO-JULIAN.                                                  
023900*------------------------------------------------------------*          
024000*    STANDARD GREGORIAN-CALENDAR JULIAN DAY NUMBER FORMULA.             
024100     COMPUTE JD-A = (14 - JD-MM) / 12.                                  
024200     COMPUTE JD-Y = JD-CCYY + 4800 - JD-A.                              
024300     COMPUTE JD-M = JD-MM + (12 * JD-A) - 3.                            
024400     COMPUTE JD-JDN =                                                   
024500         JD-DD                                                          
024600         + ((153 * JD-M) + 2) / 5                                       
024700         + (365 * JD-Y)                                                 
024800         + (JD-Y / 4)                                                   
024900         - (JD-Y / 100)                                                 
025000         + (JD-Y / 400)                                                 
025100         - 32045.                                                       
025200*                                                                       
025300     COMPUTE JD-DOW = JD-JDN - ((JD-JDN / 7) * 7).                      
025400     IF JD-DOW = 6                                                      
025500         MOVE JD-JDN TO WS-WEEK-JDN                                     
025600     ELSE                                                               
025700         COMPUTE JD-DAYS-TO-SUNDAY = 6 - JD-DOW                         
025800         COMPUTE WS-WEEK-JDN = JD-JDN + JD-DAYS-TO-SUNDAY               
025900     END-IF.                                                            
026000*                                                                       
026100     MOVE WS-WEEK-JDN TO JI-JDN.                                        
026200     PERFORM F0010-JULIAN-TO-DATE THRU F0010-EXIT.                      
026300*                                                                       
026400 E0010-EXIT.                                                            
026500     EXIT.                                                              
026600*------------------------------------------------------------*          
026700 F0010-JULIAN-TO-DATE.                                                  
026800*------------------------------------------------------------*          
026900*    INVERSE OF E0010 - RICHARDS' ALGORITHM, INTEGER ARITHMETIC         
027000*    ONLY (EVERY DIVISION BELOW IS A DELIBERATE TRUNCATION).            
027100     COMPUTE JI-A = JI-JDN + 32044.                                     
027200     COMPUTE JI-B = ((4 * JI-A) + 3) / 146097.                          
027300     COMPUTE JI-C = JI-A - ((146097 * JI-B) / 4).                       
027400     COMPUTE JI-D = ((4 * JI-C) + 3) / 1461.                            
027500     COMPUTE JI-E = JI-C - ((1461 * JI-D) / 4).                         
027600     COMPUTE JI-M = ((5 * JI-E) + 2) / 5.                               
027700*                                                                       
027800     COMPUTE JI-DD = JI-E - (((153 * JI-M) + 2) / 5) + 1.               
027900     COMPUTE JI-MM = JI-M + 3 - (12 * (JI-M / 10)).                     
028000     COMPUTE JI-CCYY = (100 * JI-B) + JI-D - 4800 + (JI-M / 10).        
028100*                                                                       
028200     COMPUTE WS-OUT-DATE =                                              
028300         (JI-CCYY * 10000) + (JI-MM * 100) + JI-DD.                     
028400*                                                                       
028500 F0010-EXIT.                                                            
028600     EXIT.                                                              
028700*                                                                       
028800 GOBACK.                                                                
028900*                                                                       
029000 END PROGRAM WKRESMP.                                                   
