000100******************************************************************      
000200* PROGRAM:  SMAENG                                                      
000300* PURPOSE:  U2 - STREAMING SIMPLE MOVING AVERAGE OVER N PERIODS.        
000400*           CALLED ONCE PER BAR.  UP TO 20 INDEPENDENT SMA              
000500*           INSTANCES ARE HELD IN THIS ONE LOAD MODULE, SELECTED        
000600*           BY SMA-INSTANCE-ID, SO A CALLER CAN RUN SEVERAL             
000700*           PERIOD LENGTHS AT ONCE.  EMAENG CALLS THIS MODULE TO        
000800*           SEED ITS OWN WARM-UP AVERAGE.                               
000900******************************************************************      
001000*                                                                       
001100* CHANGE LOG                                                            
001200*    19890404  RPN  0000  INITIAL VERSION.                          CR0000
001300*    19910920  JFT  0009  CIRCULAR WINDOW REWRITE - THE ORIGINAL    CR0009
001400*                         SHIFT-THE-WHOLE-TABLE VERSION WAS TOO     CR0009
001500*                         SLOW ON THE 200-PERIOD STRATEGIES.        CR0009
001600*    19981207  CLV  0015  Y2K SWEEP - NO DATE FIELDS IN THIS        CR0015
001700*                         MODULE, NO CHANGES REQUIRED, LOGGED       CR0015
001800*                         FOR THE AUDIT FILE REGARDLESS.            CR0015
001900*    20030519  MHS  0019  INSTANCE COUNT RAISED FROM 10 TO 20 TO    CR0019
002000*                         SERVE THE MOMENTUM UNIVERSE BUILD-OUT.    CR0019
002100******************************************************************      
002200 IDENTIFICATION DIVISION.                                               
002300 PROGRAM-ID.     SMAENG.                                                
002400 AUTHOR.         R P NORBOE.                                            
002500 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002600 DATE-WRITTEN.   04-APR-1989.                                           
002700 DATE-COMPILED.                                                         
002800 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002900*                                                                       
003000 ENVIRONMENT DIVISION.                                                  
003100 CONFIGURATION SECTION.                                                 
003200 SPECIAL-NAMES.                                                         
003300     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003400     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003500            OFF STATUS IS DEBUG-TRACE-OFF.                              
003600*                                                                       
003700 DATA DIVISION.                                                         
003800 WORKING-STORAGE SECTION.                                               
003900*                                                                       
004000 77  WS-MAX-WINDOW               PIC 9(03) COMP VALUE 250.              
004100*                                                                       
004200 01  SMA-STATE.                                                         
004300     05  SMA-SLOT OCCURS 20 TIMES INDEXED BY SMA-SX.                    
004400         10  SMA-FILL-COUNT      PIC 9(03) COMP VALUE ZERO.             
004500         10  SMA-NEXT-SLOT       PIC 9(03) COMP VALUE 1.                
004600         10  SMA-RUNNING-SUM     PIC S9(09)V9999 COMP-3                 
004700                                 VALUE ZERO.                            
004800         10  SMA-WINDOW OCCURS 250 TIMES                                
004900                        INDEXED BY SMA-WX                               
005000                        PIC S9(07)V99.                                  
005100*    ALTERNATE VIEW OF ONE SLOT'S CONTROL FIELDS, USED BY THE           
005200*    DEBUG TRACE TO DISPLAY THEM AS ONE PRINTABLE GROUP.                
005300 01  SMA-SLOT-CONTROL REDEFINES SMA-STATE.                              
005400     05  FILLER OCCURS 20 TIMES.                                        
005500         10  SMA-CTL-DISPLAY     PIC X(16).                             
005600         10  FILLER              PIC X(2004).                           
005700*    SECOND ALTERNATE VIEW OF THE SAME TABLE, RAW CHARACTER SLOTS       
005800*    SO THE UPSI-0 DEBUG TRACE CAN DUMP A SLOT UNINTERPRETED WHEN       
005900*    THE NUMERIC PICTURE CLAUSES LOOK SUSPECT.                          
006000 01  SMA-SLOT-RAW REDEFINES SMA-STATE.                                  
006100     05  FILLER OCCURS 20 TIMES                                         
006200                PIC X(2020).                                            
006300*                                                                       
006400 LINKAGE SECTION.                                                       
006500*                                                                       
006600 01  SMA-PARM.                                                          
006700     05  SMA-INSTANCE-ID         PIC 9(02).                             
006800     05  SMA-PERIOD              PIC 9(03).                             
006900     05  SMA-PRICE-IN            PIC S9(07)V99.                         
007000     05  SMA-VALUE-OUT           PIC S9(07)V9999.                       
007100     05  SMA-DEFINED-OUT         PIC X.                                 
007200         88  SMA-IS-DEFINED               VALUE 'Y'.                    
007300*    WHOLE-POINTS-ONLY VIEW OF THE RETURNED AVERAGE, USED WHEN A        
007400*    CALLING STRATEGY ONLY WANTS TO COMPARE ON FULL INDEX POINTS.       
007500 01  SMA-VALUE-WHOLE REDEFINES SMA-VALUE-OUT.                           
007600     05  SMA-VALUE-WHOLE-SIGN    PIC S9(07).                            
007700     05  FILLER                  PIC 9(04).                             
007800*                                                                       
007900 PROCEDURE DIVISION USING SMA-PARM.                                     
008000*                                                                       
008100 A0010-UPDATE-SMA.                                                      
008200*                                                                       
008300     SET SMA-SX TO SMA-INSTANCE-ID.                                     
008400     MOVE 'N' TO SMA-DEFINED-OUT.                                       
008500*                                                                       
008600     IF SMA-FILL-COUNT (SMA-SX) < SMA-PERIOD                            
008700         PERFORM B0010-GROW-WINDOW THRU B0010-EXIT                      
008800     ELSE                                                               
008900         PERFORM B0020-SLIDE-WINDOW THRU B0020-EXIT                     
009000     END-IF.                                                            
009100*                                                                       
009200     IF SMA-FILL-COUNT (SMA-SX) NOT LESS THAN SMA-PERIOD                
009300         COMPUTE SMA-VALUE-OUT ROUNDED =                                
009400             SMA-RUNNING-SUM (SMA-SX) / SMA-PERIOD                      
009500         MOVE 'Y' TO SMA-DEFINED-OUT                                    
009600     END-IF.                                                            
009700*                                                                       
009800 A0010-EXIT.                                                            
009900     EXIT.                                                              
010000*------------------------------------------------------------*          
010100 B0010-GROW-WINDOW.                                                     
010200*------------------------------------------------------------*          
010300     MOVE SMA-PRICE-IN                                                  
010400          TO SMA-WINDOW (SMA-SX, SMA-NEXT-SLOT (SMA-SX)).               
010500     ADD SMA-PRICE-IN TO SMA-RUNNING-SUM (SMA-SX).                      
010600     ADD 1 TO SMA-FILL-COUNT (SMA-SX).                                  
010700     ADD 1 TO SMA-NEXT-SLOT (SMA-SX).                                   
010800     IF SMA-NEXT-SLOT (SMA-SX) > SMA-PERIOD                             
010900         MOVE 1 TO SMA-NEXT-SLOT (SMA-SX)                               
011000     END-IF.                                                            
011100*                                                                       
011200 B0010-EXIT.                                                            
011300     EXIT.                                                              
011400*------------------------------------------------------------*          
011500 B0020-SLIDE-WINDOW.                                                    
011600*------------------------------------------------------------*          
011700     SUBTRACT SMA-WINDOW (SMA-SX, SMA-NEXT-SLOT (SMA-SX))               
011800         FROM SMA-RUNNING-SUM (SMA-SX).                                 
011900     MOVE SMA-PRICE-IN                                                  
012000          TO SMA-WINDOW (SMA-SX, SMA-NEXT-SLOT (SMA-SX)).               
012100     ADD SMA-PRICE-IN TO SMA-RUNNING-SUM (SMA-SX).                      
012200     ADD 1 TO SMA-NEXT-SLOT (SMA-SX).                                   
012300     IF SMA-NEXT-SLOT (SMA-SX) > SMA-PERIOD                             
012400         MOVE 1 TO SMA-NEXT-SLOT (SMA-SX)                               
012500     END-IF.                                                            
012600*                                                                       
012700 B0020-EXIT.                                                            
012800     EXIT.                                                              
012900*                                                                       
013000 GOBACK.                                                                
013100*                                                                       
013200 END PROGRAM SMAENG.                                                    
