000100******************************************************************      
000200* PROGRAM:  ATRENG                                                      
000300* PURPOSE:  U5 - STREAMING WILDER AVERAGE TRUE RANGE OVER N             
000400*           PERIODS.  CALLED ONCE PER BAR WITH THE BAR'S HIGH,          
000500*           LOW AND CLOSE.  UP TO 20 INDEPENDENT ATR INSTANCES.         
000600******************************************************************      
000700*                                                                       
000800* CHANGE LOG                                                            
000900*    19890502  RPN  0000  INITIAL VERSION.                          CR0000
001000*    19940221  JFT  0012  TRUE RANGE NOW CONSIDERS THE PRIOR        CR0012
001100*                         CLOSE - WAS JUST HIGH MINUS LOW, WHICH    CR0012
001200*                         UNDERSTATED GAP DAYS.                     CR0012
001300*    19981207  CLV  0019  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.    CR0019
001400*    20020610  MHS  0023  WARM-UP NOW SHARES THE SAME ACCUMULATE/   CR0023
001500*                         SMOOTH SPLIT AS RSIENG FOR CONSISTENCY.   CR0023
001600******************************************************************      
001700 IDENTIFICATION DIVISION.                                               
001800 PROGRAM-ID.     ATRENG.                                                
001900 AUTHOR.         R P NORBOE.                                            
002000 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002100 DATE-WRITTEN.   02-MAY-1989.                                           
002200 DATE-COMPILED.                                                         
002300 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002400*                                                                       
002500 ENVIRONMENT DIVISION.                                                  
002600 CONFIGURATION SECTION.                                                 
002700 SPECIAL-NAMES.                                                         
002800     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
002900     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003000            OFF STATUS IS DEBUG-TRACE-OFF.                              
003100*                                                                       
003200 DATA DIVISION.                                                         
003300 WORKING-STORAGE SECTION.                                               
003400*                                                                       
003500 01  ATR-STATE.                                                         
003600     05  ATR-SLOT OCCURS 20 TIMES INDEXED BY ATR-SX.                    
003700         10  ATR-HAS-PRIOR-SW    PIC X     VALUE 'N'.                   
003800         10  ATR-DEFINED-SW      PIC X     VALUE 'N'.                   
003900             88  ATR-SLOT-DEFINED          VALUE 'Y'.                   
004000         10  ATR-FILL-COUNT      PIC 9(03) COMP VALUE ZERO.             
004100         10  ATR-PRIOR-CLOSE     PIC S9(07)V99  VALUE ZERO.             
004200         10  ATR-TR-SUM          PIC S9(09)V9999 COMP-3                 
004300                                 VALUE ZERO.                            
004400         10  ATR-CURRENT-VALUE   PIC S9(07)V9999 COMP-3                 
004500                                 VALUE ZERO.                            
004600*    ALTERNATE VIEW SHOWING ONLY THE CURRENT ATR PER SLOT, USED         
004700*    BY THE DEBUG TRACE.                                                
004800 01  ATR-VALUE-VIEW REDEFINES ATR-STATE.                                
004900     05  FILLER OCCURS 20 TIMES.                                        
005000         10  ATR-VIEW-FLAGS      PIC X(02).                             
005100         10  FILLER              PIC X(19).                             
005200*                                                                       
005300 01  WS-RANGE-1                  PIC S9(07)V99.                         
005400*    SIGN/DIGIT BREAKOUT OF THE HIGH-LOW LEG, KEPT SO THE DEBUG         
005500*    TRACE CAN FLAG A NEGATIVE RANGE WITHOUT A SEPARATE TEST.           
005600 01  WS-RANGE-1-EDIT REDEFINES WS-RANGE-1.                              
005700     05  WS-RANGE-1-SIGN         PIC S9.                                
005800     05  WS-RANGE-1-DIGITS       PIC 9(06)V99.                          
005900 77  WS-RANGE-2                  PIC S9(07)V99.                         
006000 77  WS-RANGE-3                  PIC S9(07)V99.                         
006100 01  WS-TRUE-RANGE               PIC S9(07)V99.                         
006200*    WHOLE-POINTS VIEW OF THE TRUE RANGE USED BY THE BAR-BY-BAR         
006300*    TRACE WHEN UPSI-0 IS ON.                                           
006400 01  WS-TRUE-RANGE-WHOLE REDEFINES WS-TRUE-RANGE.                       
006500     05  WS-TR-WHOLE-SIGN        PIC S9(07).                            
006600     05  FILLER                  PIC 99.                                
006700*                                                                       
006800 LINKAGE SECTION.                                                       
006900*                                                                       
007000 01  ATR-PARM.                                                          
007100     05  ATR-INSTANCE-ID         PIC 9(02).                             
007200     05  ATR-PERIOD              PIC 9(03).                             
007300     05  ATR-HIGH-IN             PIC S9(07)V99.                         
007400     05  ATR-LOW-IN              PIC S9(07)V99.                         
007500     05  ATR-CLOSE-IN            PIC S9(07)V99.                         
007600     05  ATR-VALUE-OUT           PIC S9(07)V9999.                       
007700     05  ATR-DEFINED-OUT         PIC X.                                 
007800         88  ATR-IS-DEFINED                VALUE 'Y'.                   
007900*                                                                       
008000 PROCEDURE DIVISION USING ATR-PARM.                                     
008100*                                                                       
008200 A0010-UPDATE-ATR.                                                      
008300*                                                                       
008400     SET ATR-SX TO ATR-INSTANCE-ID.                                     
008500     MOVE 'N' TO ATR-DEFINED-OUT.                                       
008600*                                                                       
008700     PERFORM B0010-COMPUTE-TRUE-RANGE THRU B0010-EXIT.                  
008800*                                                                       
008900     MOVE ATR-CLOSE-IN TO ATR-PRIOR-CLOSE (ATR-SX).                     
009000     MOVE 'Y'          TO ATR-HAS-PRIOR-SW (ATR-SX).                    
009100*                                                                       
009200     IF ATR-FILL-COUNT (ATR-SX) < ATR-PERIOD                            
009300         PERFORM B0020-ACCUMULATE-WARMUP THRU B0020-EXIT                
009400     ELSE                                                               
009500         PERFORM B0030-SMOOTH-ATR THRU B0030-EXIT                       
009600     END-IF.                                                            
009700*                                                                       
009800     IF ATR-SLOT-DEFINED (ATR-SX)                                       
009900         MOVE 'Y' TO ATR-DEFINED-OUT                                    
010000         MOVE ATR-CURRENT-VALUE (ATR-SX) TO ATR-VALUE-OUT               
010100     END-IF.                                                            
010200*                                                                       
010300 A0010-EXIT.                                                            
010400     EXIT.                                                              
010500*------------------------------------------------------------*          
010600 B0010-COMPUTE-TRUE-RANGE.                                              
010700*------------------------------------------------------------*          
010800     COMPUTE WS-RANGE-1 = ATR-HIGH-IN - ATR-LOW-IN.                     
010900*                                                                       
011000     IF ATR-HAS-PRIOR-SW (ATR-SX) = 'N'                                 
011100         MOVE WS-RANGE-1 TO WS-TRUE-RANGE                               
011200     ELSE                                                               
011300         COMPUTE WS-RANGE-2 =                                           
011400             ATR-HIGH-IN - ATR-PRIOR-CLOSE (ATR-SX)                     
011500         IF WS-RANGE-2 < 0                                              
011600             COMPUTE WS-RANGE-2 = ZERO - WS-RANGE-2                     
011700         END-IF                                                         
011800         COMPUTE WS-RANGE-3 =                                           
011900             ATR-LOW-IN - ATR-PRIOR-CLOSE (ATR-SX)                      
012000         IF WS-RANGE-3 < 0                                              
012100             COMPUTE WS-RANGE-3 = ZERO - WS-RANGE-3                     
012200         END-IF                                                         
012300         MOVE WS-RANGE-1 TO WS-TRUE-RANGE                               
012400         IF WS-RANGE-2 > WS-TRUE-RANGE                                  
012500             MOVE WS-RANGE-2 TO WS-TRUE-RANGE                           
012600         END-IF                                                         
012700         IF WS-RANGE-3 > WS-TRUE-RANGE                                  
012800             MOVE WS-RANGE-3 TO WS-TRUE-RANGE                           
012900         END-IF                                                         
013000     END-IF.                                                            
013100*                                                                       
013200 B0010-EXIT.                                                            
013300     EXIT.                                                              
013400*------------------------------------------------------------*          
013500 B0020-ACCUMULATE-WARMUP.                                               
013600*------------------------------------------------------------*          
013700     ADD WS-TRUE-RANGE TO ATR-TR-SUM (ATR-SX).                          
013800     ADD 1 TO ATR-FILL-COUNT (ATR-SX).                                  
013900*                                                                       
014000     IF ATR-FILL-COUNT (ATR-SX) NOT LESS THAN ATR-PERIOD                
014100         COMPUTE ATR-CURRENT-VALUE (ATR-SX) ROUNDED =                   
014200             ATR-TR-SUM (ATR-SX) / ATR-PERIOD                           
014300         MOVE 'Y' TO ATR-DEFINED-SW (ATR-SX)                            
014400     END-IF.                                                            
014500*                                                                       
014600 B0020-EXIT.                                                            
014700     EXIT.                                                              
014800*------------------------------------------------------------*          
014900 B0030-SMOOTH-ATR.                                                      
015000*------------------------------------------------------------*          
015100     COMPUTE ATR-CURRENT-VALUE (ATR-SX) ROUNDED =                       
015200         (ATR-CURRENT-VALUE (ATR-SX) * (ATR-PERIOD - 1)                 
015300             + WS-TRUE-RANGE) / ATR-PERIOD.                             
015400*                                                                       
015500 B0030-EXIT.                                                            
015600     EXIT.                                                              
015700*                                                                       
015800 GOBACK.                                                                
015900*                                                                       
016000 END PROGRAM ATRENG.                                                    
