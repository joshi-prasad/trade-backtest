000100******************************************************************      
000200*    WKBAR   -  WEEKLY BAR ACCUMULATOR WORK RECORD                      
000300*    HOLDS THE WEEK-IN-PROGRESS WHILE WKRESMP AGGREGATES DAILY          
000400*    BARS INTO A CALENDAR WEEK (FIRST OPEN, MAX HIGH, MIN LOW,          
000500*    LAST CLOSE, SUMMED VOLUME/TURNOVER).  CARRIES THE SAME             
000600*    TRAILING EXCHANGE/ADJUSTMENT BLOCK AS THE DAILY QUOTATION          
000700*    RECORD SO THE TWO CAN SHARE ONE DISPLAY/DUMP ROUTINE - ONLY        
000800*    THE PREFIX DIFFERS.                                                
000900******************************************************************      
001000 01  WK-RECORD.                                                         
001100     05  WK-DATE                 PIC 9(08).                             
001200     05  WK-OPEN                 PIC S9(07)V99.                         
001300     05  WK-HIGH                 PIC S9(07)V99.                         
001400     05  WK-LOW                  PIC S9(07)V99.                         
001500     05  WK-CLOSE                PIC S9(07)V99.                         
001600     05  WK-SHARES               PIC S9(13).                            
001700     05  WK-TURNOVER             PIC S9(13)V99.                         
001800*    EXCHANGE-OF-RECORD FOR THE WEEK (LAST SESSION'S EXCHANGE           
001900*    WINS WHEN THE INDEX TRADES ACROSS MORE THAN ONE MARKET).           
002000     05  WK-EXCHANGE-CODE        PIC X(02) VALUE SPACES.                
002100*    SETTLEMENT-CYCLE CARRIED FORWARD FROM THE LAST SESSION IN          
002200*    THE WEEK - RETAINED FOR THE BACK-OFFICE RECONCILIATION RUN,        
002300*    NEVER TESTED BY THIS BATCH.                                        
002400     05  WK-SETTLEMENT-CYCLE     PIC X(02) VALUE SPACES.                
002500     05  WK-ADJUSTMENT-SW        PIC X     VALUE 'N'.                   
002600         88  WK-IS-ADJUSTED                VALUE 'Y'.                   
002700         88  WK-IS-UNADJUSTED              VALUE 'N'.                   
002800     05  WK-SOURCE-STATUS        PIC X(02) VALUE '00'.                  
002900         88  WK-SOURCE-OK                  VALUE '00'.                  
003000         88  WK-SOURCE-ESTIMATED           VALUE '01'.                  
003100         88  WK-SOURCE-STALE               VALUE '02'.                  
003200*    RESERVED FOR A SECOND SETTLEMENT CURRENCY SHOULD THE DESK          
003300*    EVER BACK-TEST A CROSS-LISTED INDEX - CARRIED BLANK TODAY.         
003400     05  FILLER                  PIC X(10).                             
003500     05  WK-LAST-MAINT-DATE      PIC 9(08) VALUE ZERO.                  
003600     05  FILLER                  PIC X(12).                             
