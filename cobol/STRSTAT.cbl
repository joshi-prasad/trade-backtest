000100******************************************************************      
000200* PROGRAM:  STRSTAT                                                     
000300* PURPOSE:  U11 - BACKTEST STATISTICS ENGINE.  CALLED ONCE BY A         
000400*           STRATEGY DRIVER AFTER ITS PASS OVER THE BARS, WITH          
000500*           THE CLOSED-TRADE LEDGER TABLE (TRDTBL) AND THE RUN'S        
000600*           STARTING CAPITAL.  PRODUCES THE OVERALL INVESTMENT/         
000700*           TIME/TRADE/PROFIT/TIME/RISK BLOCK FOLLOWED BY ONE           
000800*           CONTROL-BREAK BLOCK PER ENTRY-DATE YEAR, APPENDED TO        
000900*           THE SAME STATRPT FILE THE DRIVER WROTE ITS TRADE            
001000*           DETAIL LINES TO (THE DRIVER CLOSES THE FILE BEFORE          
001100*           MAKING THIS CALL; STRSTAT RE-OPENS IT IN EXTEND MODE        
001200*           AND CLOSES IT AGAIN BEFORE RETURNING).                      
001300*                                                                       
001400*           DATE-DIFFERENCE WORK (HOLDING DAYS, GAPS, TOTAL             
001500*           PERIOD) IS DONE WITH THE SAME INTEGER JULIAN-DAY-           
001600*           NUMBER ARITHMETIC AS WKRESMP'S WEEK BUCKETING - SEE         
001700*           G0010 BELOW.  THIS SHOP DOES NOT LINK A SHARED              
001800*           JULIAN-DATE PACKAGE ACROSS LOAD MODULES; EACH               
001900*           PROGRAM THAT NEEDS CALENDAR ARITHMETIC CARRIES ITS          
002000*           OWN COPY, SO A CHANGE TO ONE NEVER RIPPLES THROUGH          
002100*           A BACKTEST THAT HAS ALREADY BEEN SIGNED OFF.                
002200******************************************************************      
002300*                                                                       
002400* CHANGE LOG                                                            
002500*    19910822  RPN  0000  INITIAL VERSION.                          CR0000
002600*    19930115  JFT  0009  YEARLY CONTROL BREAK ADDED - WAS A        CR0009
002700*                         SINGLE OVERALL BLOCK ONLY.                CR0009
002800*    19960504  CLV  0014  DRAWDOWN NOW TRACKED OFF THE COMPOUNDED   CR0014
002900*                         EQUITY CURVE INSTEAD OF RAW PROFIT% -     CR0014
003000*                         WAS UNDERSTATING DRAWDOWN ON COMPOUNDED   CR0014
003100*                         RUNS.                                     CR0014
003200*    19981130  CLV  0019  Y2K SWEEP - YEAR EXTRACTED FROM THE       CR0019
003300*                         FULL CCYYMMDD ENTRY DATE THROUGHOUT,      CR0019
003400*                         NO 2-DIGIT YEAR ANYWHERE IN THIS          CR0019
003500*                         MODULE.  NO CHANGE REQUIRED.              CR0019
003600*    20000118  MHS  0021  SHARPE RATIO ADDED PER RESEARCH DESK      CR0021
003700*                         REQUEST (2/252 DAILY RISK-FREE DRAG).     CR0021
003800*    20090306  DPT  0027  PROFIT-FACTOR "INFINITE" FLAG ADDED -     CR0027
003900*                         A ZERO-LOSS RUN WAS ABENDING ON THE       CR0027
004000*                         DIVIDE.                                   CR0027
004100******************************************************************      
004200 IDENTIFICATION DIVISION.                                               
004300 PROGRAM-ID.     STRSTAT.                                               
004400 AUTHOR.         R P NORBOE.                                            
004500 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
004600 DATE-WRITTEN.   22-AUG-1991.                                           
004700 DATE-COMPILED.                                                         
004800 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
004900*                                                                       
005000 ENVIRONMENT DIVISION.                                                  
005100 CONFIGURATION SECTION.                                                 
005200 SPECIAL-NAMES.                                                         
005300     C01 IS TOP-OF-FORM                                                 
005400     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
005500     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
005600            OFF STATUS IS DEBUG-TRACE-OFF.                              
005700*                                                                       
005800 INPUT-OUTPUT SECTION.                                                  
005900 FILE-CONTROL.                                                          
006000     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
006100         ORGANIZATION IS LINE SEQUENTIAL                                
006200         FILE STATUS IS WS-STATRPT-STATUS.                              
006300*                                                                       
006400 DATA DIVISION.                                                         
006500 FILE SECTION.                                                          
006600*                                                                       
006700 FD  STATRPT-FILE                                                       
006800     RECORDING MODE IS F.                                               
006900 01  STATRPT-RECORD              PIC X(132).                            
007000*                                                                       
007100 WORKING-STORAGE SECTION.                                               
007200*                                                                       
007300 01  WS-STATRPT-STATUS           PIC X(02).                             
007400     88  WS-STATRPT-OK                     VALUE "00".                  
007500*                                                                       
007600 01  WS-PRINT-LINE.                                                     
007700     05  PR-LABEL                PIC X(44).                             
007800     05  FILLER                  PIC X(02)  VALUE SPACES.               
007900     05  PR-VALUE                PIC X(20).                             
008000     05  FILLER                  PIC X(66).                             
008100*    ALTERNATE VIEW OF THE PRINT LINE AS ONE UNBROKEN STRING,           
008200*    USED WHEN A FULL-WIDTH HEADING OR RULE LINE IS WRITTEN.            
008300 01  PR-FULL-LINE REDEFINES WS-PRINT-LINE.                              
008400     05  PR-TEXT                 PIC X(132).                            
008500*                                                                       
008600 01  WS-EDIT-AREA.                                                      
008700     05  WS-EDIT-AMOUNT          PIC -(9)9.99.                          
008800     05  WS-EDIT-PCT             PIC -(5)9.99.                          
008900     05  WS-EDIT-DAYS            PIC -(6)9.                             
009000     05  WS-EDIT-DAYS-1DP        PIC -(5)9.9.                           
009100     05  WS-EDIT-RATIO           PIC -(3)9.99.                          
009200     05  WS-EDIT-YEAR            PIC 9(04).                             
009300*    NUMERIC-ONLY VIEW OF THE EDIT AREA, USED BY THE DEBUG              
009400*    TRACE TO DUMP THE RAW DIGITS BEHIND THE EDITED PICTURES.           
009500 01  WS-EDIT-DIGITS-VIEW REDEFINES WS-EDIT-AREA.                        
009600     05  FILLER                  PIC X(44).                             
009700*                                                                       
009800 01  WS-ACCUM.                                                          
009900     05  WS-TOTAL-TRADES         PIC 9(05) COMP VALUE ZERO.             
010000     05  WS-TOTAL-WINNERS        PIC 9(05) COMP VALUE ZERO.             
010100     05  WS-TOTAL-LOSERS         PIC 9(05) COMP VALUE ZERO.             
010200     05  WS-SUM-PROFIT-PCT       PIC S9(09)V9999 COMP-3                 
010300                                 VALUE ZERO.                            
010400     05  WS-SUM-PROFIT-PCT-SQ    PIC S9(11)V9999 COMP-3                 
010500                                 VALUE ZERO.                            
010600     05  WS-MAX-PROFIT-PCT       PIC S9(07)V9999 COMP-3                 
010700                                 VALUE ZERO.                            
010800     05  WS-MIN-PROFIT-PCT       PIC S9(07)V9999 COMP-3                 
010900                                 VALUE ZERO.                            
011000     05  WS-SUM-HOLD-WIN         PIC S9(09) COMP VALUE ZERO.            
011100     05  WS-SUM-HOLD-LOSS        PIC S9(09) COMP VALUE ZERO.            
011200     05  WS-DAYS-IN-TRADE        PIC S9(09) COMP VALUE ZERO.            
011300     05  WS-DAYS-OUT-TRADE       PIC S9(09) COMP VALUE ZERO.            
011400     05  WS-GROSS-GAIN           PIC S9(11)V99 COMP-3 VALUE ZERO.       
011500     05  WS-GROSS-LOSS           PIC S9(11)V99 COMP-3 VALUE ZERO.       
011600     05  WS-CAPITAL              PIC S9(11)V99 COMP-3.                  
011700     05  WS-RUNNING-MAX          PIC S9(11)V99 COMP-3.                  
011800     05  WS-MAX-DRAWDOWN-PCT     PIC S9(05)V9999 COMP-3                 
011900                                 VALUE ZERO.                            
012000     05  WS-SUM-EXCESS           PIC S9(09)V9999 COMP-3                 
012100                                 VALUE ZERO.                            
012200     05  WS-SUM-EXCESS-SQ        PIC S9(11)V9999 COMP-3                 
012300                                 VALUE ZERO.                            
012400     05  WS-FIRST-ENTRY-DATE     PIC 9(08) VALUE ZERO.                  
012500     05  WS-LAST-EXIT-DATE       PIC 9(08) VALUE ZERO.                  
012600     05  WS-PREV-EXIT-DATE       PIC 9(08) VALUE ZERO.                  
012700*    ALTERNATE VIEW OF THE RUNNING-CAPITAL FIELDS ONLY, USED BY         
012800*    THE DEBUG TRACE TO DISPLAY THE EQUITY CURVE'S LAST POINT.          
012900 01  WS-EQUITY-VIEW REDEFINES WS-ACCUM.                                 
013000     05  FILLER                  PIC X(57).                             
013100     05  WS-EQ-CAPITAL           PIC S9(11)V99.                         
013200     05  WS-EQ-RUNNING-MAX       PIC S9(11)V99.                         
013300     05  FILLER                  PIC X(24).                             
013400*                                                                       
013500 77  WS-YEAR-COUNT               PIC 9(03) COMP VALUE ZERO.             
013600 01  WS-YEAR-TABLE.                                                     
013700     05  WS-YEAR-ENTRY OCCURS 100 TIMES INDEXED BY WS-YX.               
013800         10  WS-YR-YEAR          PIC 9(04).                             
013900         10  WS-YR-TRADES        PIC 9(05) COMP VALUE ZERO.             
014000         10  WS-YR-WINNERS       PIC 9(05) COMP VALUE ZERO.             
014100         10  WS-YR-LOSERS        PIC 9(05) COMP VALUE ZERO.             
014200         10  WS-YR-SUM-WIN-PCT   PIC S9(07)V9999 COMP-3                 
014300                                 VALUE ZERO.                            
014400         10  WS-YR-SUM-LOSS-PCT  PIC S9(07)V9999 COMP-3                 
014500                                 VALUE ZERO.                            
014600*    ALTERNATE VIEW OF ONE YEAR SLOT'S COUNTS ONLY, USED BY THE         
014700*    DEBUG TRACE.                                                       
014800 01  WS-YEAR-COUNT-VIEW REDEFINES WS-YEAR-TABLE.                        
014900     05  FILLER OCCURS 100 TIMES.                                       
015000         10  FILLER              PIC X(04).                             
015100         10  WS-YCV-COUNTS       PIC 9(15).                             
015200         10  FILLER              PIC X(08).                             
015300*                                                                       
015400 01  WS-PROFIT-PCT                PIC S9(07)V9999 COMP-3.               
015500 77  WS-HOLDING-DAYS              PIC S9(09) COMP.                      
015600 77  WS-GAP-DAYS                  PIC S9(09) COMP.                      
015700 01  WS-TRADE-CURRENCY-DELTA      PIC S9(11)V99 COMP-3.                 
015800 01  WS-DRAWDOWN-PCT              PIC S9(05)V9999 COMP-3.               
015900 77  WS-TOTAL-DAYS                PIC S9(09) COMP VALUE ZERO.           
016000 01  WS-TOTAL-YEARS               PIC S9(07)V9999 COMP-3.               
016100 01  WS-PCT-TIME-IN-TRADE         PIC S9(05)V9999 COMP-3.               
016200 01  WS-MEAN-PROFIT-PCT           PIC S9(07)V9999 COMP-3.               
016300 01  WS-VARIANCE-PROFIT-PCT       PIC S9(09)V9999 COMP-3.               
016400 01  WS-STDEV-PROFIT-PCT          PIC S9(07)V9999 COMP-3.               
016500 01  WS-MEAN-EXCESS                PIC S9(07)V9999 COMP-3.              
016600 01  WS-VARIANCE-EXCESS            PIC S9(09)V9999 COMP-3.              
016700 01  WS-STDEV-EXCESS               PIC S9(07)V9999 COMP-3.              
016800 01  WS-SHARPE-RATIO                PIC S9(05)V9999 COMP-3.             
016900 01  WS-PROFIT-FACTOR               PIC S9(05)V9999 COMP-3.             
017000 01  WS-PROFIT-FACTOR-INFINITE-SW   PIC X VALUE 'N'.                    
017100     88  WS-PROFIT-FACTOR-INFINITE            VALUE 'Y'.                
017200 01  WS-AVG-HOLD-WIN                 PIC S9(05)V9999 COMP-3.            
017300 01  WS-AVG-HOLD-LOSS                PIC S9(05)V9999 COMP-3.            
017400 01  WS-NET-PROFIT                   PIC S9(11)V99 COMP-3.              
017500 01  WS-TOTAL-RETURN-PCT             PIC S9(07)V9999 COMP-3.            
017600 01  WS-CAGR-PCT                     PIC S9(07)V9999 COMP-3.            
017700 01  WS-WIN-RATE-PCT                 PIC S9(05)V9999 COMP-3.            
017800*                                                                       
017900 01  JD-WORK-AREA.                                                      
018000     05  JD-CCYY                 PIC 9(04).                             
018100     05  JD-MM                   PIC 9(02).                             
018200     05  JD-DD                   PIC 9(02).                             
018300     05  JD-A                    PIC S9(09) COMP.                       
018400     05  JD-Y                    PIC S9(09) COMP.                       
018500     05  JD-M                    PIC S9(09) COMP.                       
018600     05  JD-JDN                  PIC S9(09) COMP.                       
018700 01  JD-CCYYMMDD-VIEW REDEFINES JD-WORK-AREA.                           
018800     05  JD-CCYYMMDD             PIC 9(08).                             
018900     05  FILLER                  PIC X(21).                             
019000*                                                                       
019100 LINKAGE SECTION.                                                       
019200*                                                                       
019300 01  STRSTAT-PARM.                                                      
019400     05  STRSTAT-INITIAL-CAPITAL PIC S9(09)V99.                         
019500     05  STRSTAT-STRATEGY-NAME   PIC X(20).                             
019600*                                                                       
019700 COPY TRDTBL.                                                           
019800*                                                                       
019900 PROCEDURE DIVISION USING STRSTAT-PARM TRADE-TABLE.                     
020000*                                                                       
020100 A0010-MAIN-LINE.                                                       
020200*                                                                       
020300     PERFORM A0020-INITIALIZE THRU A0020-EXIT.                          
020400*                                                                       
020500     IF TT-COUNT > ZERO                                                 
020600         PERFORM B0010-ACCUMULATE-STATS THRU B0010-EXIT                 
020700             VARYING TT-IDX FROM 1 BY 1                                 
020800             UNTIL TT-IDX > TT-COUNT                                    
020900         PERFORM C0010-FINALIZE-STATS THRU C0010-EXIT                   
021000         PERFORM D0010-OPEN-REPORT THRU D0010-EXIT                      
021100         PERFORM E0010-PRINT-OVERALL-BLOCK THRU E0010-EXIT              
021200         PERFORM F0010-PRINT-ONE-YEAR-BLOCK THRU F0010-EXIT             
021300             VARYING WS-YX FROM 1 BY 1                                  
021400             UNTIL WS-YX > WS-YEAR-COUNT                                
021500         PERFORM G0900-CLOSE-REPORT THRU G0900-EXIT                     
021600     END-IF.                                                            
021700*                                                                       
021800 A0010-EXIT.                                                            
021900     GOBACK.                                                            
022000*------------------------------------------------------------*          
022100 A0020-INITIALIZE.                                                      
022200*------------------------------------------------------------*          
022300     MOVE ZERO TO WS-ACCUM WS-YEAR-TABLE WS-YEAR-COUNT.                 
022400     MOVE STRSTAT-INITIAL-CAPITAL TO WS-CAPITAL WS-RUNNING-MAX.         
022500*                                                                       
022600 A0020-EXIT.                                                            
022700     EXIT.                                                              
022800*------------------------------------------------------------*          
022900 B0010-ACCUMULATE-STATS.                                                
023000*------------------------------------------------------------*          
023100     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
023200         (TRD-EXIT-PRICE (TT-IDX) - TRD-ENTRY-PRICE (TT-IDX))           
023300             / TRD-ENTRY-PRICE (TT-IDX) * 100.                          
023400*                                                                       
023500     MOVE TRD-ENTRY-DATE (TT-IDX) TO JD-CCYYMMDD.                       
023600     PERFORM G0010-DATE-TO-JULIAN THRU G0010-EXIT.                      
023700     MOVE JD-JDN TO WS-HOLDING-DAYS.                                    
023800     MOVE TRD-EXIT-DATE (TT-IDX) TO JD-CCYYMMDD.                        
023900     PERFORM G0010-DATE-TO-JULIAN THRU G0010-EXIT.                      
024000     SUBTRACT WS-HOLDING-DAYS FROM JD-JDN                               
024100         GIVING WS-HOLDING-DAYS.                                        
024200*                                                                       
024300     ADD 1 TO WS-TOTAL-TRADES.                                          
024400     ADD WS-HOLDING-DAYS TO WS-DAYS-IN-TRADE.                           
024500*                                                                       
024600     IF WS-TOTAL-TRADES = 1                                             
024700         MOVE TRD-ENTRY-DATE (TT-IDX) TO WS-FIRST-ENTRY-DATE            
024800     ELSE                                                               
024900         MOVE TRD-ENTRY-DATE (TT-IDX) TO JD-CCYYMMDD                    
025000         PERFORM G0010-DATE-TO-JULIAN THRU G0010-EXIT                   
025100         MOVE JD-JDN TO WS-GAP-DAYS                                     
025200         MOVE WS-PREV-EXIT-DATE TO JD-CCYYMMDD                          
025300         PERFORM G0010-DATE-TO-JULIAN THRU G0010-EXIT                   
025400         SUBTRACT JD-JDN FROM WS-GAP-DAYS                               
025500         IF WS-GAP-DAYS > ZERO                                          
025600             ADD WS-GAP-DAYS TO WS-DAYS-OUT-TRADE                       
025700         END-IF                                                         
025800     END-IF.                                                            
025900*                                                                       
026000     MOVE TRD-EXIT-DATE (TT-IDX) TO WS-PREV-EXIT-DATE                   
026100                                      WS-LAST-EXIT-DATE.                
026200*                                                                       
026300     ADD WS-PROFIT-PCT TO WS-SUM-PROFIT-PCT.                            
026400     COMPUTE WS-SUM-PROFIT-PCT-SQ =                                     
026500         WS-SUM-PROFIT-PCT-SQ + (WS-PROFIT-PCT * WS-PROFIT-PCT).        
026600*                                                                       
026700     IF WS-TOTAL-TRADES = 1                                             
026800         MOVE WS-PROFIT-PCT TO WS-MAX-PROFIT-PCT WS-MIN-PROFIT-PCT      
026900     ELSE                                                               
027000         IF WS-PROFIT-PCT > WS-MAX-PROFIT-PCT                           
027100             MOVE WS-PROFIT-PCT TO WS-MAX-PROFIT-PCT                    
027200         END-IF                                                         
027300         IF WS-PROFIT-PCT < WS-MIN-PROFIT-PCT                           
027400             MOVE WS-PROFIT-PCT TO WS-MIN-PROFIT-PCT                    
027500         END-IF                                                         
027600     END-IF.                                                            
027700*                                                                       
027800     COMPUTE WS-SUM-EXCESS =                                            
027900         WS-SUM-EXCESS + WS-PROFIT-PCT - (2 / 252).                     
028000     COMPUTE WS-SUM-EXCESS-SQ =                                         
028100         WS-SUM-EXCESS-SQ                                               
028200         + ((WS-PROFIT-PCT - (2 / 252))                                 
028300            * (WS-PROFIT-PCT - (2 / 252))).                             
028400*                                                                       
028500     COMPUTE WS-TRADE-CURRENCY-DELTA ROUNDED =                          
028600         WS-CAPITAL * WS-PROFIT-PCT / 100.                              
028700     COMPUTE WS-CAPITAL ROUNDED =                                       
028800         WS-CAPITAL * (1 + (WS-PROFIT-PCT / 100)).                      
028900*                                                                       
029000     IF WS-PROFIT-PCT > ZERO                                            
029100         ADD 1 TO WS-TOTAL-WINNERS                                      
029200         ADD WS-HOLDING-DAYS TO WS-SUM-HOLD-WIN                         
029300         ADD WS-TRADE-CURRENCY-DELTA TO WS-GROSS-GAIN                   
029400     ELSE                                                               
029500         ADD 1 TO WS-TOTAL-LOSERS                                       
029600         ADD WS-HOLDING-DAYS TO WS-SUM-HOLD-LOSS                        
029700         COMPUTE WS-GROSS-LOSS =                                        
029800             WS-GROSS-LOSS - WS-TRADE-CURRENCY-DELTA                    
029900     END-IF.                                                            
030000*                                                                       
030100     IF WS-CAPITAL > WS-RUNNING-MAX                                     
030200         MOVE WS-CAPITAL TO WS-RUNNING-MAX                              
030300     ELSE                                                               
030400         COMPUTE WS-DRAWDOWN-PCT ROUNDED =                              
030500             (WS-RUNNING-MAX - WS-CAPITAL)                              
030600                 / WS-RUNNING-MAX * 100                                 
030700         IF WS-DRAWDOWN-PCT > WS-MAX-DRAWDOWN-PCT                       
030800             MOVE WS-DRAWDOWN-PCT TO WS-MAX-DRAWDOWN-PCT                
030900         END-IF                                                         
031000     END-IF.                                                            
031100*                                                                       
031200     PERFORM B0020-YEAR-BREAK THRU B0020-EXIT.                          
031300*                                                                       
031400 B0010-EXIT.                                                            
031500     EXIT.                                                              
031600*------------------------------------------------------------*          
031700 B0020-YEAR-BREAK.                                                      
031800*------------------------------------------------------------*          
031900     DIVIDE TRD-ENTRY-DATE (TT-IDX) BY 10000                            
032000         GIVING WS-EDIT-YEAR.                                           
032100*                                                                       
032200     IF WS-YEAR-COUNT = ZERO                                            
032300         OR WS-EDIT-YEAR NOT EQUAL WS-YR-YEAR (WS-YX)                   
032400         ADD 1 TO WS-YEAR-COUNT                                         
032500         SET WS-YX TO WS-YEAR-COUNT                                     
032600         MOVE WS-EDIT-YEAR TO WS-YR-YEAR (WS-YX)                        
032700     END-IF.                                                            
032800*                                                                       
032900     ADD 1 TO WS-YR-TRADES (WS-YX).                                     
033000     IF WS-PROFIT-PCT > ZERO                                            
033100         ADD 1 TO WS-YR-WINNERS (WS-YX)                                 
033200         ADD WS-PROFIT-PCT TO WS-YR-SUM-WIN-PCT (WS-YX)                 
033300     ELSE                                                               
033400         ADD 1 TO WS-YR-LOSERS (WS-YX)                                  
033500         ADD WS-PROFIT-PCT TO WS-YR-SUM-LOSS-PCT (WS-YX)                
033600     END-IF.                                                            
033700*                                                                       
033800 B0020-EXIT.                                                            
033900     EXIT.                                                              
034000*------------------------------------------------------------*          
034100 C0010-FINALIZE-STATS.                                                  
034200*------------------------------------------------------------*          
034300     MOVE WS-FIRST-ENTRY-DATE TO JD-CCYYMMDD.                           
034400     PERFORM G0010-DATE-TO-JULIAN THRU G0010-EXIT.                      
034500     MOVE JD-JDN TO WS-TOTAL-DAYS.                                      
034600     MOVE WS-LAST-EXIT-DATE TO JD-CCYYMMDD.                             
034700     PERFORM G0010-DATE-TO-JULIAN THRU G0010-EXIT.                      
034800     SUBTRACT WS-TOTAL-DAYS FROM JD-JDN GIVING WS-TOTAL-DAYS.           
034900     ADD 1 TO WS-TOTAL-DAYS.                                            
035000*                                                                       
035100     COMPUTE WS-TOTAL-YEARS ROUNDED = WS-TOTAL-DAYS / 365.25.           
035200     COMPUTE WS-PCT-TIME-IN-TRADE ROUNDED =                             
035300         WS-DAYS-IN-TRADE / WS-TOTAL-DAYS * 100.                        
035400*                                                                       
035500     COMPUTE WS-MEAN-PROFIT-PCT ROUNDED =                               
035600         WS-SUM-PROFIT-PCT / WS-TOTAL-TRADES.                           
035700     COMPUTE WS-VARIANCE-PROFIT-PCT ROUNDED =                           
035800         (WS-SUM-PROFIT-PCT-SQ / WS-TOTAL-TRADES)                       
035900         - (WS-MEAN-PROFIT-PCT * WS-MEAN-PROFIT-PCT).                   
036000     IF WS-VARIANCE-PROFIT-PCT < ZERO                                   
036100         MOVE ZERO TO WS-VARIANCE-PROFIT-PCT                            
036200     END-IF.                                                            
036300     COMPUTE WS-STDEV-PROFIT-PCT ROUNDED =                              
036400         WS-VARIANCE-PROFIT-PCT ** 0.5.                                 
036500*                                                                       
036600     COMPUTE WS-MEAN-EXCESS ROUNDED =                                   
036700         WS-SUM-EXCESS / WS-TOTAL-TRADES.                               
036800     COMPUTE WS-VARIANCE-EXCESS ROUNDED =                               
036900         (WS-SUM-EXCESS-SQ / WS-TOTAL-TRADES)                           
037000         - (WS-MEAN-EXCESS * WS-MEAN-EXCESS).                           
037100     IF WS-VARIANCE-EXCESS < ZERO                                       
037200         MOVE ZERO TO WS-VARIANCE-EXCESS                                
037300     END-IF.                                                            
037400     COMPUTE WS-STDEV-EXCESS ROUNDED =                                  
037500         WS-VARIANCE-EXCESS ** 0.5.                                     
037600*                                                                       
037700     IF WS-STDEV-EXCESS = ZERO                                          
037800         COMPUTE WS-SHARPE-RATIO ROUNDED =                              
037900             WS-MEAN-EXCESS * (252 ** 0.5)                              
038000     ELSE                                                               
038100         COMPUTE WS-SHARPE-RATIO ROUNDED =                              
038200             (WS-MEAN-EXCESS / WS-STDEV-EXCESS) * (252 ** 0.5)          
038300     END-IF.                                                            
038400*                                                                       
038500     IF WS-GROSS-LOSS = ZERO                                            
038600         MOVE 'Y' TO WS-PROFIT-FACTOR-INFINITE-SW                       
038700         MOVE ZERO TO WS-PROFIT-FACTOR                                  
038800     ELSE                                                               
038900         MOVE 'N' TO WS-PROFIT-FACTOR-INFINITE-SW                       
039000         COMPUTE WS-PROFIT-FACTOR ROUNDED =                             
039100             WS-GROSS-GAIN / WS-GROSS-LOSS                              
039200     END-IF.                                                            
039300*                                                                       
039400     IF WS-TOTAL-WINNERS = ZERO                                         
039500         MOVE ZERO TO WS-AVG-HOLD-WIN                                   
039600     ELSE                                                               
039700         COMPUTE WS-AVG-HOLD-WIN ROUNDED =                              
039800             WS-SUM-HOLD-WIN / WS-TOTAL-WINNERS                         
039900     END-IF.                                                            
040000     IF WS-TOTAL-LOSERS = ZERO                                          
040100         MOVE ZERO TO WS-AVG-HOLD-LOSS                                  
040200     ELSE                                                               
040300         COMPUTE WS-AVG-HOLD-LOSS ROUNDED =                             
040400             WS-SUM-HOLD-LOSS / WS-TOTAL-LOSERS                         
040500     END-IF.                                                            
040600*                                                                       
040700     COMPUTE WS-NET-PROFIT ROUNDED =                                    
040800         WS-CAPITAL - STRSTAT-INITIAL-CAPITAL.                          
040900     COMPUTE WS-TOTAL-RETURN-PCT ROUNDED =                              
041000         WS-NET-PROFIT / STRSTAT-INITIAL-CAPITAL * 100.                 
041100     IF WS-TOTAL-YEARS > ZERO                                           
041200         COMPUTE WS-CAGR-PCT ROUNDED =                                  
041300             (((WS-CAPITAL / STRSTAT-INITIAL-CAPITAL)                   
041400                 ** (1 / WS-TOTAL-YEARS)) - 1) * 100                    
041500     ELSE                                                               
041600         MOVE ZERO TO WS-CAGR-PCT                                       
041700     END-IF.                                                            
041800*                                                                       
041900     COMPUTE WS-WIN-RATE-PCT ROUNDED =                                  
042000         WS-TOTAL-WINNERS / WS-TOTAL-TRADES * 100.                      
042100*                                                                       
042200 C0010-EXIT.                                                            
042300     EXIT.                                                              
042400*------------------------------------------------------------*          
042500 D0010-OPEN-REPORT.                                                     
042600*------------------------------------------------------------*          
042700     OPEN EXTEND STATRPT-FILE.                                          
042800     IF NOT WS-STATRPT-OK                                               
042900         OPEN OUTPUT STATRPT-FILE                                       
043000     END-IF.                                                            
043100*                                                                       
043200 D0010-EXIT.                                                            
043300     EXIT.                                                              
043400*------------------------------------------------------------*          
043500 E0010-PRINT-OVERALL-BLOCK.                                             
043600*------------------------------------------------------------*          
043700     MOVE SPACES TO PR-FULL-LINE.                                       
043800     WRITE STATRPT-RECORD FROM PR-FULL-LINE                             
043900         AFTER ADVANCING TOP-OF-FORM.                                   
044000     STRING "STRATEGY STATISTICS REPORT - " DELIMITED BY SIZE           
044100         STRSTAT-STRATEGY-NAME DELIMITED BY SIZE                        
044200         INTO PR-TEXT.                                                  
044300     WRITE STATRPT-RECORD FROM PR-FULL-LINE                             
044400         AFTER ADVANCING 1 LINE.                                        
044500*                                                                       
044600     MOVE "INVESTMENT ANALYSIS" TO PR-LABEL.                            
044700     MOVE SPACES TO PR-VALUE.                                           
044800     WRITE STATRPT-RECORD FROM WS-PRINT-LINE                            
044900         AFTER ADVANCING 2 LINES.                                       
045000*                                                                       
045100     MOVE STRSTAT-INITIAL-CAPITAL TO WS-EDIT-AMOUNT.                    
045200     MOVE "  INITIAL INVESTMENT" TO PR-LABEL.                           
045300     MOVE WS-EDIT-AMOUNT TO PR-VALUE.                                   
045400     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
045500*                                                                       
045600     MOVE WS-CAPITAL TO WS-EDIT-AMOUNT.                                 
045700     MOVE "  FINAL CAPITAL" TO PR-LABEL.                                
045800     MOVE WS-EDIT-AMOUNT TO PR-VALUE.                                   
045900     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
046000*                                                                       
046100     MOVE WS-GROSS-GAIN TO WS-EDIT-AMOUNT.                              
046200     MOVE "  TOTAL GAIN" TO PR-LABEL.                                   
046300     MOVE WS-EDIT-AMOUNT TO PR-VALUE.                                   
046400     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
046500*                                                                       
046600     MOVE WS-GROSS-LOSS TO WS-EDIT-AMOUNT.                              
046700     MOVE "  TOTAL LOSS" TO PR-LABEL.                                   
046800     MOVE WS-EDIT-AMOUNT TO PR-VALUE.                                   
046900     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
047000*                                                                       
047100     MOVE WS-NET-PROFIT TO WS-EDIT-AMOUNT.                              
047200     MOVE "  NET PROFIT" TO PR-LABEL.                                   
047300     MOVE WS-EDIT-AMOUNT TO PR-VALUE.                                   
047400     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
047500*                                                                       
047600     MOVE WS-TOTAL-RETURN-PCT TO WS-EDIT-PCT.                           
047700     MOVE "  TOTAL RETURN PERCENT" TO PR-LABEL.                         
047800     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
047900     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
048000*                                                                       
048100     MOVE WS-CAGR-PCT TO WS-EDIT-PCT.                                   
048200     MOVE "  CAGR PERCENT" TO PR-LABEL.                                 
048300     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
048400     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
048500*                                                                       
048600     MOVE "TIME ANALYSIS" TO PR-LABEL.                                  
048700     MOVE SPACES TO PR-VALUE.                                           
048800     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 2.         
048900*                                                                       
049000     MOVE WS-TOTAL-DAYS TO WS-EDIT-DAYS.                                
049100     MOVE "  TOTAL PERIOD DAYS" TO PR-LABEL.                            
049200     MOVE WS-EDIT-DAYS TO PR-VALUE.                                     
049300     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
049400*                                                                       
049500     MOVE WS-TOTAL-YEARS TO WS-EDIT-DAYS-1DP.                           
049600     MOVE "  TOTAL PERIOD YEARS" TO PR-LABEL.                           
049700     MOVE WS-EDIT-DAYS-1DP TO PR-VALUE.                                 
049800     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
049900*                                                                       
050000     MOVE WS-DAYS-IN-TRADE TO WS-EDIT-DAYS.                             
050100     MOVE "  DAYS IN TRADE" TO PR-LABEL.                                
050200     MOVE WS-EDIT-DAYS TO PR-VALUE.                                     
050300     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
050400*                                                                       
050500     MOVE WS-DAYS-OUT-TRADE TO WS-EDIT-DAYS.                            
050600     MOVE "  DAYS OUT OF TRADE" TO PR-LABEL.                            
050700     MOVE WS-EDIT-DAYS TO PR-VALUE.                                     
050800     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
050900*                                                                       
051000     MOVE WS-PCT-TIME-IN-TRADE TO WS-EDIT-PCT.                          
051100     MOVE "  PERCENT TIME IN TRADE" TO PR-LABEL.                        
051200     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
051300     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
051400*                                                                       
051500     MOVE "TRADE STATISTICS" TO PR-LABEL.                               
051600     MOVE SPACES TO PR-VALUE.                                           
051700     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 2.         
051800*                                                                       
051900     MOVE WS-TOTAL-TRADES TO WS-EDIT-DAYS.                              
052000     MOVE "  TOTAL TRADES" TO PR-LABEL.                                 
052100     MOVE WS-EDIT-DAYS TO PR-VALUE.                                     
052200     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
052300*                                                                       
052400     MOVE WS-TOTAL-WINNERS TO WS-EDIT-DAYS.                             
052500     MOVE "  WINNERS" TO PR-LABEL.                                      
052600     MOVE WS-EDIT-DAYS TO PR-VALUE.                                     
052700     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
052800*                                                                       
052900     MOVE WS-TOTAL-LOSERS TO WS-EDIT-DAYS.                              
053000     MOVE "  LOSERS" TO PR-LABEL.                                       
053100     MOVE WS-EDIT-DAYS TO PR-VALUE.                                     
053200     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
053300*                                                                       
053400     MOVE WS-WIN-RATE-PCT TO WS-EDIT-PCT.                               
053500     MOVE "  WIN RATE PERCENT" TO PR-LABEL.                             
053600     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
053700     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
053800*                                                                       
053900     MOVE "PROFIT METRICS" TO PR-LABEL.                                 
054000     MOVE SPACES TO PR-VALUE.                                           
054100     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 2.         
054200*                                                                       
054300     MOVE WS-MAX-PROFIT-PCT TO WS-EDIT-PCT.                             
054400     MOVE "  MAX PROFIT PERCENT" TO PR-LABEL.                           
054500     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
054600     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
054700*                                                                       
054800     MOVE WS-MIN-PROFIT-PCT TO WS-EDIT-PCT.                             
054900     MOVE "  MAX LOSS PERCENT" TO PR-LABEL.                             
055000     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
055100     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
055200*                                                                       
055300     MOVE WS-MEAN-PROFIT-PCT TO WS-EDIT-PCT.                            
055400     MOVE "  AVERAGE PROFIT PERCENT" TO PR-LABEL.                       
055500     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
055600     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
055700*                                                                       
055800     MOVE WS-STDEV-PROFIT-PCT TO WS-EDIT-PCT.                           
055900     MOVE "  PROFIT STANDARD DEVIATION" TO PR-LABEL.                    
056000     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
056100     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
056200*                                                                       
056300     MOVE WS-MAX-DRAWDOWN-PCT TO WS-EDIT-PCT.                           
056400     MOVE "  MAX DRAWDOWN PERCENT" TO PR-LABEL.                         
056500     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
056600     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
056700*                                                                       
056800     MOVE "  PROFIT FACTOR" TO PR-LABEL.                                
056900     IF WS-PROFIT-FACTOR-INFINITE                                       
057000         MOVE "INFINITE (NO LOSSES)" TO PR-VALUE                        
057100     ELSE                                                               
057200         MOVE WS-PROFIT-FACTOR TO WS-EDIT-RATIO                         
057300         MOVE WS-EDIT-RATIO TO PR-VALUE                                 
057400     END-IF.                                                            
057500     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
057600*                                                                       
057700     MOVE "TIME METRICS" TO PR-LABEL.                                   
057800     MOVE SPACES TO PR-VALUE.                                           
057900     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 2.         
058000*                                                                       
058100     MOVE WS-AVG-HOLD-WIN TO WS-EDIT-DAYS-1DP.                          
058200     MOVE "  AVG HOLDING DAYS - WINNERS" TO PR-LABEL.                   
058300     MOVE WS-EDIT-DAYS-1DP TO PR-VALUE.                                 
058400     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
058500*                                                                       
058600     MOVE WS-AVG-HOLD-LOSS TO WS-EDIT-DAYS-1DP.                         
058700     MOVE "  AVG HOLDING DAYS - LOSERS" TO PR-LABEL.                    
058800     MOVE WS-EDIT-DAYS-1DP TO PR-VALUE.                                 
058900     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
059000*                                                                       
059100     MOVE "RISK METRICS" TO PR-LABEL.                                   
059200     MOVE SPACES TO PR-VALUE.                                           
059300     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 2.         
059400*                                                                       
059500     MOVE WS-SHARPE-RATIO TO WS-EDIT-RATIO.                             
059600     MOVE "  SHARPE RATIO" TO PR-LABEL.                                 
059700     MOVE WS-EDIT-RATIO TO PR-VALUE.                                    
059800     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
059900*                                                                       
060000 E0010-EXIT.                                                            
060100     EXIT.                                                              
060200*------------------------------------------------------------*          
060300 F0010-PRINT-ONE-YEAR-BLOCK.                                            
060400*------------------------------------------------------------*          
060500     MOVE SPACES TO PR-FULL-LINE.                                       
060600     WRITE STATRPT-RECORD FROM PR-FULL-LINE AFTER ADVANCING 2.          
060700*                                                                       
060800     MOVE WS-YR-YEAR (WS-YX) TO WS-EDIT-YEAR.                           
060900     STRING "YEAR " DELIMITED BY SIZE                                   
061000         WS-EDIT-YEAR DELIMITED BY SIZE                                 
061100         INTO PR-LABEL.                                                 
061200     MOVE SPACES TO PR-VALUE.                                           
061300     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
061400*                                                                       
061500     MOVE WS-YR-TRADES (WS-YX) TO WS-EDIT-DAYS.                         
061600     MOVE "  TOTAL TRADES" TO PR-LABEL.                                 
061700     MOVE WS-EDIT-DAYS TO PR-VALUE.                                     
061800     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
061900*                                                                       
062000     IF WS-YR-TRADES (WS-YX) = ZERO                                     
062100         MOVE ZERO TO WS-SHARPE-RATIO                                   
062200     ELSE                                                               
062300         COMPUTE WS-WIN-RATE-PCT ROUNDED =                              
062400             WS-YR-WINNERS (WS-YX) / WS-YR-TRADES (WS-YX) * 100         
062500     END-IF.                                                            
062600     MOVE "  WIN RATE PERCENT" TO PR-LABEL.                             
062700     MOVE WS-WIN-RATE-PCT TO WS-EDIT-PCT.                               
062800     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
062900     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
063000*                                                                       
063100     IF WS-YR-TRADES (WS-YX) = ZERO                                     
063200         MOVE ZERO TO WS-SHARPE-RATIO                                   
063300     ELSE                                                               
063400         COMPUTE WS-SHARPE-RATIO ROUNDED =                              
063500             WS-YR-LOSERS (WS-YX) / WS-YR-TRADES (WS-YX) * 100          
063600     END-IF.                                                            
063700     MOVE "  LOSS RATE PERCENT" TO PR-LABEL.                            
063800     MOVE WS-SHARPE-RATIO TO WS-EDIT-PCT.                               
063900     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
064000     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
064100*                                                                       
064200     IF WS-YR-WINNERS (WS-YX) = ZERO                                    
064300         MOVE ZERO TO WS-MEAN-PROFIT-PCT                                
064400     ELSE                                                               
064500         COMPUTE WS-MEAN-PROFIT-PCT ROUNDED =                           
064600             WS-YR-SUM-WIN-PCT (WS-YX) / WS-YR-WINNERS (WS-YX)          
064700     END-IF.                                                            
064800     MOVE "  AVERAGE PROFIT PERCENT" TO PR-LABEL.                       
064900     MOVE WS-MEAN-PROFIT-PCT TO WS-EDIT-PCT.                            
065000     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
065100     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
065200*                                                                       
065300     IF WS-YR-LOSERS (WS-YX) = ZERO                                     
065400         MOVE ZERO TO WS-MEAN-EXCESS                                    
065500     ELSE                                                               
065600         COMPUTE WS-MEAN-EXCESS ROUNDED =                               
065700             WS-YR-SUM-LOSS-PCT (WS-YX) / WS-YR-LOSERS (WS-YX)          
065800     END-IF.                                                            
065900     MOVE "  AVERAGE LOSS PERCENT" TO PR-LABEL.                         
066000     MOVE WS-MEAN-EXCESS TO WS-EDIT-PCT.                                
066100     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
066200     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
066300*                                                                       
066400     MOVE "  TOTAL PROFIT PERCENT" TO PR-LABEL.                         
066500     MOVE WS-YR-SUM-WIN-PCT (WS-YX) TO WS-EDIT-PCT.                     
066600     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
066700     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
066800*                                                                       
066900     MOVE "  TOTAL LOSS PERCENT" TO PR-LABEL.                           
067000     MOVE WS-YR-SUM-LOSS-PCT (WS-YX) TO WS-EDIT-PCT.                    
067100     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
067200     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
067300*                                                                       
067400     COMPUTE WS-STDEV-PROFIT-PCT ROUNDED =                              
067500         WS-YR-SUM-WIN-PCT (WS-YX) + WS-YR-SUM-LOSS-PCT (WS-YX).        
067600     MOVE "  NET PROFIT PERCENT" TO PR-LABEL.                           
067700     MOVE WS-STDEV-PROFIT-PCT TO WS-EDIT-PCT.                           
067800     MOVE WS-EDIT-PCT TO PR-VALUE.                                      
067900     WRITE STATRPT-RECORD FROM WS-PRINT-LINE AFTER ADVANCING 1.         
068000*                                                                       
068100 F0010-EXIT.                                                            
068200     EXIT.                                                              
068300*------------------------------------------------------------*          
068400 G0010-DATE-TO-JULIAN.                                                  
068500*------------------------------------------------------------*          
068600*    STANDARD GREGORIAN-CALENDAR JULIAN DAY NUMBER FORMULA -            
068700*    SEE THE PROGRAM HEADER NOTE ABOUT CARRYING THIS LOCALLY.           
068800     COMPUTE JD-A = (14 - JD-MM) / 12.                                  
068900     COMPUTE JD-Y = JD-CCYY + 4800 - JD-A.                              
069000     COMPUTE JD-M = JD-MM + (12 * JD-A) - 3.                            
069100     COMPUTE JD-JDN =                                                   
069200         JD-DD                                                          
069300         + ((153 * JD-M) + 2) / 5                                       
069400         + (365 * JD-Y)                                                 
069500         + (JD-Y / 4)                                                   
069600         - (JD-Y / 100)                                                 
069700         + (JD-Y / 400)                                                 
069800         - 32045.                                                       
069900*                                                                       
070000 G0010-EXIT.                                                            
070100     EXIT.                                                              
070200*------------------------------------------------------------*          
070300 G0900-CLOSE-REPORT.                                                    
070400*------------------------------------------------------------*          
070500     CLOSE STATRPT-FILE.                                                
070600*                                                                       
070700 G0900-EXIT.                                                            
070800     EXIT.                                                              
070900*                                                                       
071000 END PROGRAM STRSTAT.                                                   
