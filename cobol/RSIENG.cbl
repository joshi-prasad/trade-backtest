000100******************************************************************      
000200* PROGRAM:  RSIENG                                                      
000300* PURPOSE:  U4 - STREAMING WILDER RELATIVE STRENGTH INDEX OVER          
000400*           N PERIODS.  CALLED ONCE PER BAR WITH THE BAR'S              
000500*           CLOSING PRICE.  UP TO 20 INDEPENDENT RSI INSTANCES.         
000600******************************************************************      
000700*                                                                       
000800* CHANGE LOG                                                            
000900*    19890418  RPN  0000  INITIAL VERSION.                          CR0000
001000*    19930714  JFT  0011  FIRST-BAR CASE (NO PRIOR CLOSE) NOW       CR0011
001100*                         EXPLICIT - WAS FALLING THROUGH TO A       CR0011
001200*                         BOGUS NEGATIVE CHANGE AGAINST ZERO.       CR0011
001300*    19981207  CLV  0017  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.    CR0017
001400*    20010404  MHS  0021  88-LEVELS ADDED FOR OVERBOUGHT/OVERSOLD   CR0021
001500*                         SO CALLERS CAN STOP HAND-CODING 70/30.    CR0021
001600******************************************************************      
001700 IDENTIFICATION DIVISION.                                               
001800 PROGRAM-ID.     RSIENG.                                                
001900 AUTHOR.         R P NORBOE.                                            
002000 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002100 DATE-WRITTEN.   18-APR-1989.                                           
002200 DATE-COMPILED.                                                         
002300 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002400*                                                                       
002500 ENVIRONMENT DIVISION.                                                  
002600 CONFIGURATION SECTION.                                                 
002700 SPECIAL-NAMES.                                                         
002800     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
002900     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003000            OFF STATUS IS DEBUG-TRACE-OFF.                              
003100*                                                                       
003200 DATA DIVISION.                                                         
003300 WORKING-STORAGE SECTION.                                               
003400*                                                                       
003500 01  RSI-STATE.                                                         
003600     05  RSI-SLOT OCCURS 20 TIMES INDEXED BY RSI-SX.                    
003700         10  RSI-HAS-PRIOR-SW    PIC X     VALUE 'N'.                   
003800         10  RSI-DEFINED-SW      PIC X     VALUE 'N'.                   
003900             88  RSI-SLOT-DEFINED          VALUE 'Y'.                   
004000         10  RSI-FILL-COUNT      PIC 9(03) COMP VALUE ZERO.             
004100         10  RSI-PRIOR-CLOSE     PIC S9(07)V99  VALUE ZERO.             
004200         10  RSI-GAIN-SUM        PIC S9(09)V9999 COMP-3                 
004300                                 VALUE ZERO.                            
004400         10  RSI-LOSS-SUM        PIC S9(09)V9999 COMP-3                 
004500                                 VALUE ZERO.                            
004600         10  RSI-AVG-GAIN        PIC S9(07)V9999 COMP-3                 
004700                                 VALUE ZERO.                            
004800         10  RSI-AVG-LOSS        PIC S9(07)V9999 COMP-3                 
004900                                 VALUE ZERO.                            
005000*    ALTERNATE VIEW SHOWING ONLY THE TWO SMOOTHED AVERAGES PER          
005100*    SLOT, USED BY THE DEBUG TRACE.                                     
005200 01  RSI-AVG-VIEW REDEFINES RSI-STATE.                                  
005300     05  FILLER OCCURS 20 TIMES.                                        
005400         10  RSI-VIEW-FLAGS      PIC X(02).                             
005500         10  FILLER              PIC X(23).                             
005600*                                                                       
005700 01  WS-CHANGE                   PIC S9(07)V99.                         
005800*    SIGN/DIGIT BREAKOUT OF THE RAW CHANGE, KEPT SO THE DEBUG           
005900*    TRACE CAN FLAG A DOWN BAR WITHOUT A SEPARATE 88-LEVEL.             
006000 01  WS-CHANGE-EDIT REDEFINES WS-CHANGE.                                
006100     05  WS-CHANGE-SIGN          PIC S9.                                
006200     05  WS-CHANGE-DIGITS        PIC 9(06)V99.                          
006300 77  WS-GAIN                     PIC S9(07)V99.                         
006400 77  WS-LOSS                     PIC S9(07)V99.                         
006500*                                                                       
006600 LINKAGE SECTION.                                                       
006700*                                                                       
006800 01  RSI-PARM.                                                          
006900     05  RSI-INSTANCE-ID         PIC 9(02).                             
007000     05  RSI-PERIOD              PIC 9(03).                             
007100     05  RSI-CLOSE-IN            PIC S9(07)V99.                         
007200     05  RSI-VALUE-OUT           PIC S9(05)V99.                         
007300     05  RSI-DEFINED-OUT         PIC X.                                 
007400         88  RSI-IS-DEFINED                VALUE 'Y'.                   
007500     05  RSI-OVERBOUGHT-OUT      PIC X.                                 
007600         88  RSI-IS-OVERBOUGHT             VALUE 'Y'.                   
007700     05  RSI-OVERSOLD-OUT        PIC X.                                 
007800         88  RSI-IS-OVERSOLD                VALUE 'Y'.                  
007900*    WHOLE-POINTS VIEW OF THE RETURNED INDEX, USED WHEN A CALLING       
008000*    STRATEGY ONLY WANTS TO TEST AGAINST A ROUND 70/30 THRESHOLD.       
008100 01  RSI-VALUE-WHOLE REDEFINES RSI-VALUE-OUT.                           
008200     05  RSI-VALUE-WHOLE-SIGN    PIC S9(05).                            
008300     05  FILLER                  PIC 99.                                
008400*                                                                       
008500 PROCEDURE DIVISION USING RSI-PARM.                                     
008600*                                                                       
008700 A0010-UPDATE-RSI.                                                      
008800*                                                                       
008900     SET RSI-SX TO RSI-INSTANCE-ID.                                     
009000     MOVE 'N' TO RSI-DEFINED-OUT RSI-OVERBOUGHT-OUT                     
009100                 RSI-OVERSOLD-OUT.                                      
009200*                                                                       
009300     IF RSI-HAS-PRIOR-SW (RSI-SX) = 'N'                                 
009400         MOVE ZERO TO WS-GAIN WS-LOSS                                   
009500         MOVE 'Y'  TO RSI-HAS-PRIOR-SW (RSI-SX)                         
009600     ELSE                                                               
009700         COMPUTE WS-CHANGE =                                            
009800             RSI-CLOSE-IN - RSI-PRIOR-CLOSE (RSI-SX)                    
009900         IF WS-CHANGE > 0                                               
010000             MOVE WS-CHANGE TO WS-GAIN                                  
010100             MOVE ZERO      TO WS-LOSS                                  
010200         ELSE                                                           
010300             MOVE ZERO      TO WS-GAIN                                  
010400             COMPUTE WS-LOSS = ZERO - WS-CHANGE                         
010500         END-IF                                                         
010600     END-IF.                                                            
010700*                                                                       
010800     MOVE RSI-CLOSE-IN TO RSI-PRIOR-CLOSE (RSI-SX).                     
010900*                                                                       
011000     IF RSI-FILL-COUNT (RSI-SX) < RSI-PERIOD                            
011100         PERFORM B0010-ACCUMULATE-WARMUP THRU B0010-EXIT                
011200     ELSE                                                               
011300         PERFORM B0020-SMOOTH-AVERAGES THRU B0020-EXIT                  
011400     END-IF.                                                            
011500*                                                                       
011600     IF RSI-SLOT-DEFINED (RSI-SX)                                       
011700         PERFORM B0030-COMPUTE-RSI THRU B0030-EXIT                      
011800     END-IF.                                                            
011900*                                                                       
012000 A0010-EXIT.                                                            
012100     EXIT.                                                              
012200*------------------------------------------------------------*          
012300 B0010-ACCUMULATE-WARMUP.                                               
012400*------------------------------------------------------------*          
012500     ADD WS-GAIN TO RSI-GAIN-SUM (RSI-SX).                              
012600     ADD WS-LOSS TO RSI-LOSS-SUM (RSI-SX).                              
012700     ADD 1 TO RSI-FILL-COUNT (RSI-SX).                                  
012800*                                                                       
012900     IF RSI-FILL-COUNT (RSI-SX) NOT LESS THAN RSI-PERIOD                
013000         COMPUTE RSI-AVG-GAIN (RSI-SX) ROUNDED =                        
013100             RSI-GAIN-SUM (RSI-SX) / RSI-PERIOD                         
013200         COMPUTE RSI-AVG-LOSS (RSI-SX) ROUNDED =                        
013300             RSI-LOSS-SUM (RSI-SX) / RSI-PERIOD                         
013400         MOVE 'Y' TO RSI-DEFINED-SW (RSI-SX)                            
013500     END-IF.                                                            
013600*                                                                       
013700 B0010-EXIT.                                                            
013800     EXIT.                                                              
013900*------------------------------------------------------------*          
014000 B0020-SMOOTH-AVERAGES.                                                 
014100*------------------------------------------------------------*          
014200     COMPUTE RSI-AVG-GAIN (RSI-SX) ROUNDED =                            
014300         (RSI-AVG-GAIN (RSI-SX) * (RSI-PERIOD - 1) + WS-GAIN)           
014400             / RSI-PERIOD.                                              
014500     COMPUTE RSI-AVG-LOSS (RSI-SX) ROUNDED =                            
014600         (RSI-AVG-LOSS (RSI-SX) * (RSI-PERIOD - 1) + WS-LOSS)           
014700             / RSI-PERIOD.                                              
014800*                                                                       
014900 B0020-EXIT.                                                            
015000     EXIT.                                                              
015100*------------------------------------------------------------*          
015200 B0030-COMPUTE-RSI.                                                     
015300*------------------------------------------------------------*          
015400     IF RSI-AVG-LOSS (RSI-SX) = ZERO                                    
015500         MOVE 100 TO RSI-VALUE-OUT                                      
015600     ELSE                                                               
015700         COMPUTE RSI-VALUE-OUT ROUNDED =                                
015800             100 - 100 /                                                
015900                 (1 + (RSI-AVG-GAIN (RSI-SX) /                          
016000                       RSI-AVG-LOSS (RSI-SX)))                          
016100     END-IF.                                                            
016200     MOVE 'Y' TO RSI-DEFINED-OUT.                                       
016300     IF RSI-VALUE-OUT NOT LESS THAN 70                                  
016400         MOVE 'Y' TO RSI-OVERBOUGHT-OUT                                 
016500     END-IF.                                                            
016600     IF RSI-VALUE-OUT NOT GREATER THAN 30                               
016700         MOVE 'Y' TO RSI-OVERSOLD-OUT                                   
016800     END-IF.                                                            
016900*                                                                       
017000 B0030-EXIT.                                                            
017100     EXIT.                                                              
017200*                                                                       
017300 GOBACK.                                                                
017400*                                                                       
017500 END PROGRAM RSIENG.                                                    
