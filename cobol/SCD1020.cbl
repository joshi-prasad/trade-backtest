000100******************************************************************      
000200* PROGRAM:  SCD1020                                                     
000300* PURPOSE:  S9 - SCALED DAILY 10-200.  EMAS 10, 150 AND 200 ON          
000400*           THE DAILY SERIES (EMA150 IS CARRIED FOR WARM-UP             
000500*           PARITY WITH THE WEEKLY COUSIN OF THIS SYSTEM BUT IS         
000600*           NOT ITSELF PART OF THE ENTRY OR EXIT TEST BELOW - SEE       
000700*           THE 1997 DESK NOTE ON WHY IT WAS LEFT IN PLACE).  A         
000800*           SINGLE EXIT TEST COVERS BOTH THE TEST AND SCALED            
000900*           LEGS TOGETHER: ONCE THE CLOSE BREAKS EMA200 BOTH            
001000*           LEGS CLOSE ON THE SAME BAR.  SCALE-IN FIRES WHEN THE        
001100*           TEST LEG HAS RUN UP 10% OR MORE.  TEST (10% BUCKET)         
001200*           AND SCALED (90% BUCKET) TRADES ARE LEDGERED AND             
001300*           REPORTED SEPARATELY.                                        
001400******************************************************************      
001500*                                                                       
001600* CHANGE LOG                                                            
001700*    19950221  RPN  0000  INITIAL VERSION.                          CR0000
001800*    19981207  CLV  0004  Y2K SWEEP - NO CHANGE.                    CR0004
001900*    20030512  MHS  0006  INITIAL CAPITAL RAISED TO 1,000,000.      CR0006
002000******************************************************************      
002100 IDENTIFICATION DIVISION.                                               
002200 PROGRAM-ID.     SCD1020.                                               
002300 AUTHOR.         R P NORBOE.                                            
002400 INSTALLATION.   CAPITAL MARKETS BATCH - RESEARCH DESK.                 
002500 DATE-WRITTEN.   21-FEB-1995.                                           
002600 DATE-COMPILED.                                                         
002700 SECURITY.       COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.         
002800*                                                                       
002900 ENVIRONMENT DIVISION.                                                  
003000 CONFIGURATION SECTION.                                                 
003100 SPECIAL-NAMES.                                                         
003200     C01 IS TOP-OF-FORM                                                 
003300     CLASS NUMERIC-DIGITS IS "0" THRU "9"                               
003400     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                 
003500            OFF STATUS IS DEBUG-TRACE-OFF.                              
003600*                                                                       
003700 INPUT-OUTPUT SECTION.                                                  
003800 FILE-CONTROL.                                                          
003900     SELECT TRADE-LEDGER-FILE ASSIGN TO TRDLEDG                         
004000         ORGANIZATION IS LINE SEQUENTIAL                                
004100         FILE STATUS IS WS-TL-STATUS.                                   
004200     SELECT STATRPT-FILE ASSIGN TO STATRPT                              
004300         ORGANIZATION IS LINE SEQUENTIAL                                
004400         FILE STATUS IS WS-SR-STATUS.                                   
004500*                                                                       
004600 DATA DIVISION.                                                         
004700 FILE SECTION.                                                          
004800*                                                                       
004900 FD  TRADE-LEDGER-FILE                                                  
005000     RECORDING MODE IS F.                                               
005100     COPY TRLEDG.                                                       
005200*                                                                       
005300 FD  STATRPT-FILE                                                       
005400     RECORDING MODE IS F.                                               
005500 01  STATRPT-RECORD              PIC X(132).                            
005600*                                                                       
005700 WORKING-STORAGE SECTION.                                               
005800*                                                                       
005900 01  WS-TL-STATUS                PIC X(02) VALUE SPACES.                
006000 01  WS-SR-STATUS                PIC X(02) VALUE SPACES.                
006100*                                                                       
006200 01  WS-CONSTANTS.                                                      
006300     05  WS-TEST-CAPITAL         PIC S9(09)V99 COMP-3                   
006400                                 VALUE 100000.00.                       
006500     05  WS-SCALED-CAPITAL       PIC S9(09)V99 COMP-3                   
006600                                 VALUE 900000.00.                       
006700     05  WS-TEST-NAME            PIC X(20) VALUE                        
006800                                 "SCALED 10-200 TEST".                  
006900     05  WS-SCALED-NAME          PIC X(20) VALUE                        
007000                                 "SCALED 10-200 SCALE".                 
007100     05  WS-EMA10-INSTANCE       PIC 9(02) COMP VALUE 1.                
007200     05  WS-EMA150-INSTANCE      PIC 9(02) COMP VALUE 2.                
007300     05  WS-EMA200-INSTANCE      PIC 9(02) COMP VALUE 3.                
007400     05  WS-EMA10-PERIOD         PIC 9(03) COMP VALUE 10.               
007500     05  WS-EMA150-PERIOD        PIC 9(03) COMP VALUE 150.              
007600     05  WS-EMA200-PERIOD        PIC 9(03) COMP VALUE 200.              
007700     05  WS-SCALE-TRIGGER-PCT    PIC S9(03)V99 COMP-3 VALUE 10.00.      
007800*                                                                       
008000     77  WS-TEST-POSITION-SW     PIC X     VALUE 'N'.                   
008100         88  WS-TEST-IN-POSITION           VALUE 'Y'.                   
008200     77  WS-SCALED-POSITION-SW   PIC X     VALUE 'N'.                   
008300         88  WS-SCALED-IN-POSITION         VALUE 'Y'.                   
008400*                                                                       
008600     77  WS-TEST-TRADE-COUNT     PIC 9(05) COMP VALUE ZERO.             
008700     77  WS-SCALED-TRADE-COUNT   PIC 9(05) COMP VALUE ZERO.             
008800 01  WS-PROFIT-PCT               PIC S9(05)V9999 COMP-3.                
008900*    SIGN-ONLY VIEW OF THE TRADE'S PROFIT, USED BY THE DEBUG            
009000*    TRACE TO FLAG A LOSING RUN WITHOUT A SEPARATE COMPARE.             
009100 01  WS-PROFIT-SIGN-VIEW REDEFINES WS-PROFIT-PCT.                       
009200     05  WS-PROFIT-SIGN          PIC S9.                                
009300     05  FILLER                  PIC 9(04)V9999.                        
009400*                                                                       
009500 01  EMA-PARM.                                                          
009600     05  EMA-INSTANCE-ID         PIC 9(02).                             
009700     05  EMA-PERIOD              PIC 9(03).                             
009800     05  EMA-PRICE-IN            PIC S9(07)V99.                         
009900     05  EMA-VALUE-OUT           PIC S9(07)V9999.                       
010000     05  EMA-DEFINED-OUT         PIC X.                                 
010100         88  EMA-IS-DEFINED                VALUE 'Y'.                   
010200*                                                                       
010300 01  WS-CURRENT-EMA.                                                    
010400     05  WS-CUR-EMA10            PIC S9(07)V9999 COMP-3.                
010500     05  WS-CUR-EMA150           PIC S9(07)V9999 COMP-3.                
010600     05  WS-CUR-EMA200           PIC S9(07)V9999 COMP-3.                
010700     05  WS-CUR-DEFINED-SW       PIC X.                                 
010800         88  WS-CUR-ALL-DEFINED            VALUE 'Y'.                   
010900 01  WS-CURRENT-EMA-DIGITS REDEFINES WS-CURRENT-EMA.                    
011000     05  FILLER                  PIC X(11).                             
011100     05  FILLER                  PIC X(11).                             
011200     05  FILLER                  PIC X(11).                             
011300     05  FILLER                  PIC X(01).                             
011400*                                                                       
011500 01  OPEN-TEST-TRADE.                                                   
011600     05  OT-ENTRY-DATE           PIC 9(08).                             
011700     05  OT-ENTRY-PRICE          PIC S9(07)V99.                         
011800 01  OPEN-SCALED-TRADE.                                                 
011900     05  OS-ENTRY-DATE           PIC 9(08).                             
012000     05  OS-ENTRY-PRICE          PIC S9(07)V99.                         
012100*                                                                       
012200 01  WS-PRINT-LINE.                                                     
012300     05  PR-LABEL                PIC X(44).                             
012400     05  FILLER                  PIC X(02) VALUE SPACES.                
012500     05  PR-VALUE                PIC X(20).                             
012600     05  FILLER                  PIC X(66).                             
012700 01  PR-DETAIL-VIEW REDEFINES WS-PRINT-LINE.                            
012800     05  PR-DETAIL-TEXT          PIC X(132).                            
012900*                                                                       
013000 01  WS-EDIT-AMOUNT              PIC -(7)9.99.                          
013100 01  WS-EDIT-TRADE-NO            PIC Z(04)9.                            
013200*                                                                       
013300 01  TEST-STRSTAT-PARM.                                                 
013400     05  TS-INITIAL-CAPITAL      PIC S9(09)V99.                         
013500     05  TS-STRATEGY-NAME        PIC X(20).                             
013600 01  SCALED-STRSTAT-PARM.                                               
013700     05  SS-INITIAL-CAPITAL      PIC S9(09)V99.                         
013800     05  SS-STRATEGY-NAME        PIC X(20).                             
013900*                                                                       
014000     COPY BARTBL.                                                       
014100     COPY TRDTBL REPLACING ==TRADE-TABLE== BY                           
014200         ==TEST-TRADE-TABLE==.                                          
014300     COPY TRDTBL REPLACING ==TRADE-TABLE== BY                           
014400         ==SCALED-TRADE-TABLE==.                                        
014500*                                                                       
014600 PROCEDURE DIVISION.                                                    
014700*                                                                       
014800 A0010-MAIN-LINE.                                                       
014900*                                                                       
015000     MOVE ZERO TO BT-COUNT.                                             
015100     MOVE ZERO TO TT-COUNT OF TEST-TRADE-TABLE.                         
015200     MOVE ZERO TO TT-COUNT OF SCALED-TRADE-TABLE.                       
015300     MOVE ZERO TO WS-TEST-TRADE-COUNT WS-SCALED-TRADE-COUNT.            
015400     MOVE 'N' TO WS-TEST-POSITION-SW.                                   
015500     MOVE 'N' TO WS-SCALED-POSITION-SW.                                 
015600*                                                                       
015700     CALL 'IDXCSVR' USING BAR-TABLE.                                    
015800*                                                                       
015900     IF BT-COUNT > ZERO                                                 
016000         PERFORM B0010-OPEN-OUTPUTS THRU B0010-EXIT                     
016100         PERFORM C0010-PROCESS-BAR THRU C0010-EXIT                      
016200             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > BT-COUNT         
016300         SET BT-IDX TO BT-COUNT                                         
016400         IF WS-SCALED-IN-POSITION                                       
016500             PERFORM F0020-CLOSE-SCALED-TRADE THRU F0020-EXIT           
016600         END-IF                                                         
016700         IF WS-TEST-IN-POSITION                                         
016800             PERFORM F0010-CLOSE-TEST-TRADE THRU F0010-EXIT             
016900         END-IF                                                         
017000         PERFORM D0010-CLOSE-OUTPUTS THRU D0010-EXIT                    
017100         MOVE WS-TEST-CAPITAL   TO TS-INITIAL-CAPITAL                   
017200         MOVE WS-TEST-NAME      TO TS-STRATEGY-NAME                     
017300         CALL 'STRSTAT' USING TEST-STRSTAT-PARM TEST-TRADE-TABLE        
017400         MOVE WS-SCALED-CAPITAL TO SS-INITIAL-CAPITAL                   
017500         MOVE WS-SCALED-NAME    TO SS-STRATEGY-NAME                     
017600         CALL 'STRSTAT' USING SCALED-STRSTAT-PARM                       
017700                               SCALED-TRADE-TABLE                       
017800     END-IF.                                                            
017900*                                                                       
018000 A0010-EXIT.                                                            
018100     STOP RUN.                                                          
018200*------------------------------------------------------------*          
018300 B0010-OPEN-OUTPUTS.                                                    
018400*------------------------------------------------------------*          
018500     OPEN OUTPUT TRADE-LEDGER-FILE.                                     
018600     OPEN OUTPUT STATRPT-FILE.                                          
018700*                                                                       
018800 B0010-EXIT.                                                            
018900     EXIT.                                                              
019000*------------------------------------------------------------*          
019100 C0010-PROCESS-BAR.                                                     
019200*------------------------------------------------------------*          
019300     MOVE WS-EMA10-INSTANCE  TO EMA-INSTANCE-ID.                        
019400     MOVE WS-EMA10-PERIOD    TO EMA-PERIOD.                             
019500     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
019600     CALL 'EMAENG' USING EMA-PARM.                                      
019700     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA10.                           
019800*                                                                       
019900     MOVE WS-EMA150-INSTANCE TO EMA-INSTANCE-ID.                        
020000     MOVE WS-EMA150-PERIOD   TO EMA-PERIOD.                             
020100     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
020200     CALL 'EMAENG' USING EMA-PARM.                                      
020300     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA150.                          
020400*                                                                       
020500     MOVE WS-EMA200-INSTANCE TO EMA-INSTANCE-ID.                        
020600     MOVE WS-EMA200-PERIOD   TO EMA-PERIOD.                             
020700     MOVE BT-CLOSE (BT-IDX)  TO EMA-PRICE-IN.                           
020800     CALL 'EMAENG' USING EMA-PARM.                                      
020900     MOVE EMA-VALUE-OUT      TO WS-CUR-EMA200.                          
021000     MOVE EMA-DEFINED-OUT    TO WS-CUR-DEFINED-SW.                      
021100*                                                                       
021200     IF WS-CUR-ALL-DEFINED                                              
021300         IF (WS-TEST-IN-POSITION OR WS-SCALED-IN-POSITION)              
021400             AND BT-CLOSE (BT-IDX) < WS-CUR-EMA200                      
021500             IF WS-SCALED-IN-POSITION                                   
021600                 PERFORM F0020-CLOSE-SCALED-TRADE THRU F0020-EXIT       
021700             END-IF                                                     
021800             IF WS-TEST-IN-POSITION                                     
021900                 PERFORM F0010-CLOSE-TEST-TRADE THRU F0010-EXIT         
022000             END-IF                                                     
022100         ELSE                                                           
022200             IF WS-TEST-IN-POSITION AND NOT WS-SCALED-IN-POSITION       
022300                 PERFORM E0010-TEST-SCALE-IN THRU E0010-EXIT            
022400             ELSE                                                       
022500                 IF NOT WS-TEST-IN-POSITION                             
022600                     PERFORM E0020-TEST-ENTRY THRU E0020-EXIT           
022700                 END-IF                                                 
022800             END-IF                                                     
022900         END-IF                                                         
023000     END-IF.                                                            
023100*                                                                       
023200 C0010-EXIT.                                                            
023300     EXIT.                                                              
023400*------------------------------------------------------------*          
023500 E0010-TEST-SCALE-IN.                                                   
023600*------------------------------------------------------------*          
023700     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
023800         (BT-CLOSE (BT-IDX) - OT-ENTRY-PRICE)                           
023900             / OT-ENTRY-PRICE * 100.                                    
024000*                                                                       
024100     IF WS-PROFIT-PCT NOT < WS-SCALE-TRIGGER-PCT                        
024200         MOVE BT-DATE  (BT-IDX) TO OS-ENTRY-DATE                        
024300         MOVE BT-CLOSE (BT-IDX) TO OS-ENTRY-PRICE                       
024400         SET WS-SCALED-IN-POSITION TO TRUE                              
024500     END-IF.                                                            
024600*                                                                       
024700 E0010-EXIT.                                                            
024800     EXIT.                                                              
024900*------------------------------------------------------------*          
025000 E0020-TEST-ENTRY.                                                      
025100*------------------------------------------------------------*          
025200     IF BT-CLOSE (BT-IDX) NOT < WS-CUR-EMA10                            
025300         AND WS-CUR-EMA10 NOT < WS-CUR-EMA200                           
025400         MOVE BT-DATE  (BT-IDX) TO OT-ENTRY-DATE                        
025500         MOVE BT-CLOSE (BT-IDX) TO OT-ENTRY-PRICE                       
025600         SET WS-TEST-IN-POSITION TO TRUE                                
025700     END-IF.                                                            
025800*                                                                       
025900 E0020-EXIT.                                                            
026000     EXIT.                                                              
026100*------------------------------------------------------------*          
026200 F0010-CLOSE-TEST-TRADE.                                                
026300*------------------------------------------------------------*          
026400     MOVE OT-ENTRY-DATE          TO TR-ENTRY-DATE.                      
026500     MOVE OT-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
026600     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
026700     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
026800     IF BT-IDX = BT-COUNT                                               
026900         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
027000     ELSE                                                               
027100         MOVE "EMA200 BREAK"     TO TR-EXIT-REASON                      
027200     END-IF.                                                            
027300*                                                                       
027400     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
027500         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
027600             / TR-ENTRY-PRICE * 100.                                    
027700*                                                                       
027800     WRITE TRADE-LEDGER-RECORD.                                         
027900*                                                                       
028000     ADD 1 TO WS-TEST-TRADE-COUNT.                                      
028100     SET TT-IDX OF TEST-TRADE-TABLE TO WS-TEST-TRADE-COUNT.             
028200     MOVE WS-TEST-TRADE-COUNT  TO TT-COUNT OF TEST-TRADE-TABLE.         
028300     MOVE TR-ENTRY-DATE   TO TRD-ENTRY-DATE  OF TEST-TRADE-TABLE        
028400                              (TT-IDX OF TEST-TRADE-TABLE).             
028500     MOVE TR-ENTRY-PRICE  TO TRD-ENTRY-PRICE OF TEST-TRADE-TABLE        
028600                              (TT-IDX OF TEST-TRADE-TABLE).             
028700     MOVE TR-EXIT-DATE    TO TRD-EXIT-DATE   OF TEST-TRADE-TABLE        
028800                              (TT-IDX OF TEST-TRADE-TABLE).             
028900     MOVE TR-EXIT-PRICE   TO TRD-EXIT-PRICE  OF TEST-TRADE-TABLE        
029000                              (TT-IDX OF TEST-TRADE-TABLE).             
029100     MOVE TR-EXIT-REASON  TO TRD-EXIT-REASON OF TEST-TRADE-TABLE        
029200                              (TT-IDX OF TEST-TRADE-TABLE).             
029300*                                                                       
029400     PERFORM H0010-PRINT-DETAIL THRU H0010-EXIT.                        
029500*                                                                       
029600     MOVE 'N' TO WS-TEST-POSITION-SW.                                   
029700*                                                                       
029800 F0010-EXIT.                                                            
029900     EXIT.                                                              
030000*------------------------------------------------------------*          
030100 F0020-CLOSE-SCALED-TRADE.                                              
030200*------------------------------------------------------------*          
030300     MOVE OS-ENTRY-DATE          TO TR-ENTRY-DATE.                      
030400     MOVE OS-ENTRY-PRICE         TO TR-ENTRY-PRICE.                     
030500     MOVE BT-DATE  (BT-IDX)      TO TR-EXIT-DATE.                       
030600     MOVE BT-CLOSE (BT-IDX)      TO TR-EXIT-PRICE.                      
030700     IF BT-IDX = BT-COUNT                                               
030800         MOVE "END OF DATA"      TO TR-EXIT-REASON                      
030900     ELSE                                                               
031000         MOVE "EMA200 BREAK"     TO TR-EXIT-REASON                      
031100     END-IF.                                                            
031200*                                                                       
031300     COMPUTE WS-PROFIT-PCT ROUNDED =                                    
031400         (TR-EXIT-PRICE - TR-ENTRY-PRICE)                               
031500             / TR-ENTRY-PRICE * 100.                                    
031600*                                                                       
031700     WRITE TRADE-LEDGER-RECORD.                                         
031800*                                                                       
031900     ADD 1 TO WS-SCALED-TRADE-COUNT.                                    
032000     SET TT-IDX OF SCALED-TRADE-TABLE TO WS-SCALED-TRADE-COUNT.         
032100     MOVE WS-SCALED-TRADE-COUNT TO TT-COUNT OF SCALED-TRADE-TABLE.      
032200     MOVE TR-ENTRY-DATE  TO TRD-ENTRY-DATE  OF SCALED-TRADE-TABLE       
032300                             (TT-IDX OF SCALED-TRADE-TABLE).            
032400     MOVE TR-ENTRY-PRICE TO TRD-ENTRY-PRICE OF SCALED-TRADE-TABLE       
032500                             (TT-IDX OF SCALED-TRADE-TABLE).            
032600     MOVE TR-EXIT-DATE   TO TRD-EXIT-DATE   OF SCALED-TRADE-TABLE       
032700                             (TT-IDX OF SCALED-TRADE-TABLE).            
032800     MOVE TR-EXIT-PRICE  TO TRD-EXIT-PRICE  OF SCALED-TRADE-TABLE       
032900                             (TT-IDX OF SCALED-TRADE-TABLE).            
033000     MOVE TR-EXIT-REASON TO TRD-EXIT-REASON OF SCALED-TRADE-TABLE       
033100                             (TT-IDX OF SCALED-TRADE-TABLE).            
033200*                                                                       
033300     PERFORM H0010-PRINT-DETAIL THRU H0010-EXIT.                        
033400*                                                                       
033500     MOVE 'N' TO WS-SCALED-POSITION-SW.                                 
033600*                                                                       
033700 F0020-EXIT.                                                            
033800     EXIT.                                                              
033900*------------------------------------------------------------*          
034000 D0010-CLOSE-OUTPUTS.                                                   
034100*------------------------------------------------------------*          
034200     CLOSE TRADE-LEDGER-FILE.                                           
034300     CLOSE STATRPT-FILE.                                                
034400*                                                                       
034500 D0010-EXIT.                                                            
034600     EXIT.                                                              
034700*------------------------------------------------------------*          
034800 H0010-PRINT-DETAIL.                                                    
034900*------------------------------------------------------------*          
035000     MOVE WS-TEST-TRADE-COUNT TO WS-EDIT-TRADE-NO.                      
035100     STRING "TRADE " DELIMITED BY SIZE                                  
035200         WS-EDIT-TRADE-NO     DELIMITED BY SIZE                         
035300         "  ENTRY "           DELIMITED BY SIZE                         
035400         TR-ENTRY-DATE        DELIMITED BY SIZE                         
035500         " @ "                DELIMITED BY SIZE                         
035600         INTO PR-DETAIL-TEXT.                                           
035700     MOVE TR-ENTRY-PRICE TO WS-EDIT-AMOUNT.                             
035800     STRING PR-DETAIL-TEXT (1:37) DELIMITED BY SIZE                     
035900         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
036000         "  EXIT "                DELIMITED BY SIZE                     
036100         TR-EXIT-DATE             DELIMITED BY SIZE                     
036200         " @ "                    DELIMITED BY SIZE                     
036300         INTO PR-DETAIL-TEXT.                                           
036400     MOVE TR-EXIT-PRICE TO WS-EDIT-AMOUNT.                              
036500     STRING PR-DETAIL-TEXT (1:70) DELIMITED BY SIZE                     
036600         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
036700         "  PROFIT% "             DELIMITED BY SIZE                     
036800         INTO PR-DETAIL-TEXT.                                           
036900     MOVE WS-PROFIT-PCT TO WS-EDIT-AMOUNT.                              
037000     STRING PR-DETAIL-TEXT (1:90) DELIMITED BY SIZE                     
037100         WS-EDIT-AMOUNT           DELIMITED BY SIZE                     
037200         "  " DELIMITED BY SIZE                                         
037300         TR-EXIT-REASON           DELIMITED BY SIZE                     
037400         INTO PR-DETAIL-TEXT.                                           
037500*                                                                       
037600     IF WS-TEST-TRADE-COUNT = 1 AND WS-SCALED-TRADE-COUNT = 0           
037700         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
037800             AFTER ADVANCING TOP-OF-FORM                                
037900     ELSE                                                               
038000         WRITE STATRPT-RECORD FROM PR-DETAIL-VIEW                       
038100             AFTER ADVANCING 1 LINE                                     
038200     END-IF.                                                            
038300*                                                                       
038400 H0010-EXIT.                                                            
038500     EXIT.                                                              
038600*                                                                       
038700 END PROGRAM SCD1020.                                                   
